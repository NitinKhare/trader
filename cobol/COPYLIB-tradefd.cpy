000100      *---------------------------------------------------------------*
000200      * COPYLIB TRADEFD  -  ONE CLOSED TRADE, AS WRITTEN TO THE       *
000300      * BACKTEST TRADE LEDGER (U5 OUTPUT) OR READ BACK IN AS INPUT    *
000400      * TO THE PER-STRATEGY LEDGER USED BY U6 (SEE STRATIFD).         *
000500      *      04/22/98 T.VANCE       ORIGINAL LAYOUT                   *
000600      *---------------------------------------------------------------*
000700       01  TRADE-RECORD.
000800           05  TRD-SYMBOL                  PIC X(15).
000900           05  TRD-ENTRY-DATE              PIC X(10).
001000           05  TRD-EXIT-DATE               PIC X(10).
001100           05  TRD-ENTRY-PRICE             PIC S9(5)V99.
001200           05  TRD-EXIT-PRICE              PIC S9(5)V99.
001300           05  TRD-STOP-LOSS               PIC S9(5)V99.
001400           05  TRD-TARGET                  PIC S9(5)V99.
001500           05  TRD-QUANTITY                PIC 9(07).
001600           05  TRD-PNL                     PIC S9(9)V99.
001700           05  TRD-EXIT-REASON             PIC X(10).
001800           05  FILLER                      PIC X(10).
001900      *---------------------------------------------------------------*
