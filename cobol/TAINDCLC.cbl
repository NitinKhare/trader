000100      *****************************************************************
000200      * PROGRAM NAME:    TAINDCLC
000300      * ORIGINAL AUTHOR: T. VANCE
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/14/88 T.VANCE        CREATED. SMA/EMA/RSI/ATR ONLY, CALLED
000900      *                         FROM THE OLD NIGHTLY SCREEN PROGRAM.
001000      * 11/09/89 T.VANCE        ADDED BOLLINGER BANDS AND MACD.
001100      * 02/22/91 R.HALVERSEN    ADDED ADX-14 AND OBV FOR THE TREND/
001200      *                         BREAKOUT RULE REWRITE (SWG-0041).
001300      * 08/03/93 R.HALVERSEN    FIXED ATR RING BUFFER WRAP-AROUND BUG
001400      *                         THAT DROPPED THE 14TH TRUE RANGE ON
001500      *                         SHORT HISTORIES. SWG-0067.
001600      * 01/18/96 M.OKONKWO      VOL-SMA-20 ADDED FOR THE LIQUIDITY
001700      *                         AND BREAKOUT SCORE RULES.
001800      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
001900      *                         IN THIS PROGRAM, DATES ARE CARRIED AS
002000      *                         THE 10-CHARACTER YYYY-MM-DD STRING.
002100      *                         SIGNED OFF CLEAN.
002200      * 09/30/03 M.OKONKWO      ENLARGED THE HISTORY TABLE TO 2500
002300      *                         ROWS (TEN YEARS OF DAILIES). SWG-0118.
002400      * 06/11/07 D.PRZYBYLSKI   CLOSE-20-BACK ADDED SO THE REGIME
002500      *                         DETECTOR CAN SHARE THIS SUBPROGRAM
002600      *                         INSTEAD OF RE-WALKING THE SERIES
002700      *                         ITSELF. SWG-0154.
002800      *****************************************************************
002900      *****************************************************************
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID.    TAINDCLC.
003200       AUTHOR.        T. VANCE.
003300       INSTALLATION.  APEX SWING DESK.
003400       DATE-WRITTEN.  04/14/1988.
003500       DATE-COMPILED.
003600       SECURITY.      NON-CONFIDENTIAL.
003700      *****************************************************************
003800       ENVIRONMENT DIVISION.
003900      *-----------------------------------------------------------*
004000       CONFIGURATION SECTION.
004100       SOURCE-COMPUTER. IBM-3081.
004200       OBJECT-COMPUTER. IBM-3081.
004300      *****************************************************************
004400      *****************************************************************
004500       DATA DIVISION.
004600       WORKING-STORAGE SECTION.
004700      *-----------------------------------------------------------*
004800       01  WS-ROW-IDX                      PIC 9(04) USAGE COMP.
004900       01  WS-WINDOW-START                 PIC 9(04) USAGE COMP.
005000      *-----------------------------------------------------------*
005100      *    RUNNING EMA STATE, ONE ENTRY PER SMOOTHED SERIES. HELD  *
005200      *    AS A GROUP SO THE WHOLE BLOCK CAN BE ZEROED IN ONE      *
005300      *    INITIALIZE, AND REDEFINED AS A TABLE FOR THE TRACE      *
005400      *    DUMP WHEN A RUN GOES SIDEWAYS ON US.                    *
005500      *-----------------------------------------------------------*
005600       01  WS-EMA-STATE-AREA.
005700           05  WS-EMA-9-VAL                PIC S9(5)V9(6).
005800           05  WS-EMA-21-VAL               PIC S9(5)V9(6).
005900           05  WS-EMA-12-VAL               PIC S9(5)V9(6).
006000           05  WS-EMA-26-VAL               PIC S9(5)V9(6).
006100           05  WS-EMA-SIGNAL-VAL           PIC S9(5)V9(6).
006200       01  WS-EMA-STATE-TABLE REDEFINES WS-EMA-STATE-AREA.
006300           05  WS-EMA-STATE-ENTRY          PIC S9(5)V9(6)
006400                                            OCCURS 5 TIMES
006500                                            INDEXED BY WS-EMA-STATE-X.
006600       01  WS-EMA-STATE-IDX                PIC 9(02) USAGE COMP.
006700      *-----------------------------------------------------------*
006800       01  WS-DM-EMA-AREA.
006900           05  WS-DM-PLUS-EMA              PIC S9(5)V9(6).
007000           05  WS-DM-MINUS-EMA             PIC S9(5)V9(6).
007100       01  WS-DM-EMA-TABLE REDEFINES WS-DM-EMA-AREA.
007200           05  WS-DM-EMA-ENTRY             PIC S9(5)V9(6)
007300                                            OCCURS 2 TIMES.
007400      *-----------------------------------------------------------*
007500       01  WS-ADX-EMA-VAL                  PIC S9(3)V9(6).
007600      *-----------------------------------------------------------*
007700      *    LAST-DATE / FIRST-DATE OF THE SERIES, BROKEN OUT FOR    *
007800      *    THE RUN-LOG TRACE LINE ONLY.                            *
007900      *-----------------------------------------------------------*
008000       01  WS-DATE-WORK-AREA.
008100           05  WS-DATE-STRING               PIC X(10).
008200       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
008300           05  WS-DATE-YYYY                PIC 9(04).
008400           05  FILLER                      PIC X(01).
008500           05  WS-DATE-MM                  PIC 9(02).
008600           05  FILLER                      PIC X(01).
008700           05  WS-DATE-DD                  PIC 9(02).
008800      *-----------------------------------------------------------*
008900       01  WS-PREV-VALUES.
009000           05  WS-PREV-CLOSE               PIC S9(5)V99.
009100           05  WS-PREV-HIGH                PIC S9(5)V99.
009200           05  WS-PREV-LOW                 PIC S9(5)V99.
009300      *-----------------------------------------------------------*
009400       01  WS-SEED-SWITCHES.
009500           05  WS-DM-SEEDED-SW             PIC X(01) VALUE 'N'.
009600               88  WS-DM-SEEDED                        VALUE 'Y'.
009700           05  WS-ADX-SEEDED-SW            PIC X(01) VALUE 'N'.
009800               88  WS-ADX-SEEDED                       VALUE 'Y'.
009900      *-----------------------------------------------------------*
010000      *    14-ROW RING BUFFER FOR TRUE RANGE, GIVES US THE ATR-14  *
010100      *    SIMPLE ROLLING MEAN WITHOUT RE-SUMMING THE HISTORY.     *
010200      *-----------------------------------------------------------*
010300       01  WS-TR-RING-AREA.
010400           05  WS-TR-PTR                   PIC 9(02) USAGE COMP
010500                                            VALUE 1.
010600           05  WS-TR-COUNT-FILLED          PIC 9(02) USAGE COMP
010700                                            VALUE 0.
010800           05  WS-TR-SUM                   PIC S9(7)V9(4) VALUE 0.
010900           05  WS-TR-RING-VAL              PIC S9(5)V9(4)
011000                                            OCCURS 14 TIMES.
011100      *-----------------------------------------------------------*
011200       01  WS-GL-RING-AREA.
011300           05  WS-GAIN-PTR                 PIC 9(02) USAGE COMP
011400                                            VALUE 1.
011500           05  WS-GAIN-COUNT-FILLED        PIC 9(02) USAGE COMP
011600                                            VALUE 0.
011700           05  WS-GAIN-SUM                 PIC S9(7)V9(4) VALUE 0.
011800           05  WS-GAIN-RING-VAL            PIC S9(5)V99
011900                                            OCCURS 14 TIMES.
012000           05  WS-LOSS-PTR                 PIC 9(02) USAGE COMP
012100                                            VALUE 1.
012200           05  WS-LOSS-COUNT-FILLED        PIC 9(02) USAGE COMP
012300                                            VALUE 0.
012400           05  WS-LOSS-SUM                 PIC S9(7)V9(4) VALUE 0.
012500           05  WS-LOSS-RING-VAL            PIC S9(5)V99
012600                                            OCCURS 14 TIMES.
012700      *-----------------------------------------------------------*
012800       01  WS-ATR-CURRENT                  PIC S9(5)V9(4) VALUE 0.
012900       01  WS-OBV-CURRENT                  PIC S9(15)     VALUE 0.
013000      *-----------------------------------------------------------*
013100       01  WS-CALC-FIELDS.
013200           05  WS-CALC-A                   PIC S9(5)V99.
013300           05  WS-CALC-B                   PIC S9(5)V99.
013400           05  WS-CALC-C                   PIC S9(5)V99.
013500           05  WS-TR-VALUE                 PIC S9(5)V9(4).
013600           05  WS-DELTA                    PIC S9(5)V99.
013700           05  WS-GAIN-VALUE               PIC S9(5)V99.
013800           05  WS-LOSS-VALUE               PIC S9(5)V99.
013900           05  WS-DM-PLUS-RAW              PIC S9(5)V99.
014000           05  WS-DM-MINUS-RAW             PIC S9(5)V99.
014100           05  WS-DM-PLUS-ORIG             PIC S9(5)V99.
014200           05  WS-DM-MINUS-ORIG            PIC S9(5)V99.
014300           05  WS-DI-PLUS                  PIC S9(5)V9(6).
014400           05  WS-DI-MINUS                 PIC S9(5)V9(6).
014500           05  WS-DX-DIFF                  PIC S9(5)V9(6).
014600           05  WS-DX-VALUE                 PIC S9(5)V9(6).
014700           05  WS-AVG-GAIN                 PIC S9(5)V9(4).
014800           05  WS-AVG-LOSS                 PIC S9(5)V9(4).
014900           05  WS-RS                       PIC S9(5)V9(6).
015000           05  WS-DEV                      PIC S9(5)V99.
015100           05  WS-DEV-SQ                   PIC S9(9)V9(4).
015200      *-----------------------------------------------------------*
015300       01  WS-ALPHA-VALUES.
015400           05  WS-ALPHA-9                  PIC S9(1)V9(8)
015500                                            VALUE 0.2.
015600           05  WS-ALPHA-21                 PIC S9(1)V9(8)
015700                                            VALUE 0.09090909.
015800           05  WS-ALPHA-12                 PIC S9(1)V9(8)
015900                                            VALUE 0.15384615.
016000           05  WS-ALPHA-26                 PIC S9(1)V9(8)
016100                                            VALUE 0.07407407.
016200           05  WS-ALPHA-14                 PIC S9(1)V9(8)
016300                                            VALUE 0.13333333.
016400      *-----------------------------------------------------------*
016500       01  WS-WINDOW-SUM                   PIC S9(11)V9(4) VALUE 0.
016600       01  WS-WINDOW-SUM-SQ                PIC S9(11)V9(4) VALUE 0.
016700       01  WS-WINDOW-MEAN                  PIC S9(5)V9(6).
016800       01  WS-WINDOW-VARIANCE              PIC S9(9)V9(6).
016900       01  WS-WINDOW-STDDEV                PIC S9(5)V9(6).
017000       01  WS-VOL-WINDOW-SUM               PIC S9(12)V99   VALUE 0.
017100      *-----------------------------------------------------------*
017200      *    SQUARE ROOT BY NEWTON'S METHOD -- NO INTRINSIC FUNCTION *
017300      *    LIBRARY ON THIS COMPILER, SO WE ROLL OUR OWN.           *
017400      *-----------------------------------------------------------*
017500       01  WS-SQRT-FIELDS.
017600           05  WS-SQRT-INPUT               PIC S9(9)V9(6).
017700           05  WS-SQRT-GUESS               PIC S9(9)V9(6).
017800           05  WS-SQRT-NEW-GUESS           PIC S9(9)V9(6).
017900           05  WS-SQRT-ITER                PIC 9(02) USAGE COMP.
018000           05  WS-SQRT-RESULT              PIC S9(9)V9(6).
018100      *-----------------------------------------------------------*
018200       LINKAGE SECTION.
018300       COPY OHLCVRC.
018400       COPY FEATROW.
018500      *****************************************************************
018600       PROCEDURE DIVISION USING OHLCV-HISTORY, FEATURE-ROW.
018700      *-----------------------------------------------------------*
018800       0000-MAIN-ROUTINE.
018900      *-----------------------------------------------------------*
019000           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
019100           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
019200               PERFORM 3000-WALK-SERIES
019300               PERFORM 4000-COMPUTE-WINDOW-INDICATORS
019400               PERFORM 6000-BUILD-FEATURE-ROW
019500           ELSE
019600               PERFORM 9000-SET-ALL-INVALID
019700           END-IF.
019800           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
019900           GOBACK.
020000      *-----------------------------------------------------------*
020100       1000-INITIALIZE-WORKING-STORAGE.
020200      *-----------------------------------------------------------*
020300           INITIALIZE FEATURE-ROW.
020400           INITIALIZE WS-EMA-STATE-AREA.
020500           INITIALIZE WS-DM-EMA-AREA.
020600           MOVE ZERO                       TO WS-ADX-EMA-VAL.
020700           INITIALIZE WS-PREV-VALUES.
020800           MOVE 'N'                        TO WS-DM-SEEDED-SW
020900                                               WS-ADX-SEEDED-SW.
021000           INITIALIZE WS-TR-RING-AREA.
021100           MOVE 1                          TO WS-TR-PTR.
021200           INITIALIZE WS-GL-RING-AREA.
021300           MOVE 1                          TO WS-GAIN-PTR
021400                                               WS-LOSS-PTR.
021500           MOVE ZERO                       TO WS-OBV-CURRENT.
021600      *-----------------------------------------------------------*
021700       3000-WALK-SERIES.
021800      *-----------------------------------------------------------*
021900           PERFORM 3100-PROCESS-ONE-ROW
022000               VARYING WS-ROW-IDX FROM 1 BY 1
022100               UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT.
022200      *-----------------------------------------------------------*
022300       3100-PROCESS-ONE-ROW.
022400      *-----------------------------------------------------------*
022500           IF  WS-ROW-IDX = 1
022600               PERFORM 3110-PROCESS-FIRST-ROW
022700           ELSE
022800               PERFORM 3120-PROCESS-SUBSEQUENT-ROW
022900           END-IF.
023000      *-----------------------------------------------------------*
023100       3110-PROCESS-FIRST-ROW.
023200      *-----------------------------------------------------------*
023300           MOVE OHT-CLOSE (1)              TO WS-EMA-9-VAL
023400                                               WS-EMA-21-VAL
023500                                               WS-EMA-12-VAL
023600                                               WS-EMA-26-VAL.
023700           MOVE ZERO                       TO WS-EMA-SIGNAL-VAL.
023800           COMPUTE WS-TR-VALUE = OHT-HIGH (1) - OHT-LOW (1).
023900           PERFORM 3200-UPDATE-ATR-RING.
024000           MOVE ZERO                       TO WS-OBV-CURRENT.
024100           MOVE OHT-CLOSE (1)              TO WS-PREV-CLOSE.
024200           MOVE OHT-HIGH (1)               TO WS-PREV-HIGH.
024300           MOVE OHT-LOW (1)                TO WS-PREV-LOW.
024400      *-----------------------------------------------------------*
024500       3120-PROCESS-SUBSEQUENT-ROW.
024600      *-----------------------------------------------------------*
024700           PERFORM 3300-UPDATE-EMA-9-21.
024800           PERFORM 3400-UPDATE-MACD-EMAS.
024900           PERFORM 3500-UPDATE-TRUE-RANGE-AND-ATR.
025000           PERFORM 3600-UPDATE-GAIN-LOSS-RING.
025100           PERFORM 3700-UPDATE-DIRECTIONAL-MOVEMENT.
025200           PERFORM 3800-UPDATE-OBV.
025300           MOVE OHT-CLOSE (WS-ROW-IDX)     TO WS-PREV-CLOSE.
025400           MOVE OHT-HIGH (WS-ROW-IDX)      TO WS-PREV-HIGH.
025500           MOVE OHT-LOW (WS-ROW-IDX)       TO WS-PREV-LOW.
025600      *-----------------------------------------------------------*
025700       3200-UPDATE-ATR-RING.
025800      *-----------------------------------------------------------*
025900           IF  WS-TR-COUNT-FILLED = 14
026000               SUBTRACT WS-TR-RING-VAL (WS-TR-PTR) FROM WS-TR-SUM
026100           ELSE
026200               ADD 1                       TO WS-TR-COUNT-FILLED
026300           END-IF.
026400           MOVE WS-TR-VALUE                TO WS-TR-RING-VAL (WS-TR-PTR).
026500           ADD WS-TR-VALUE                 TO WS-TR-SUM.
026600           ADD 1                           TO WS-TR-PTR.
026700           IF  WS-TR-PTR GREATER THAN 14
026800               MOVE 1                      TO WS-TR-PTR.
026900           IF  WS-TR-COUNT-FILLED = 14
027000               COMPUTE WS-ATR-CURRENT ROUNDED = WS-TR-SUM / 14.
027100      *-----------------------------------------------------------*
027200       3300-UPDATE-EMA-9-21.
027300      *-----------------------------------------------------------*
027400           COMPUTE WS-EMA-9-VAL ROUNDED =
027500               (WS-ALPHA-9 * OHT-CLOSE (WS-ROW-IDX))
027600               + ((1 - WS-ALPHA-9) * WS-EMA-9-VAL).
027700           COMPUTE WS-EMA-21-VAL ROUNDED =
027800               (WS-ALPHA-21 * OHT-CLOSE (WS-ROW-IDX))
027900               + ((1 - WS-ALPHA-21) * WS-EMA-21-VAL).
028000      *-----------------------------------------------------------*
028100       3400-UPDATE-MACD-EMAS.
028200      *-----------------------------------------------------------*
028300           COMPUTE WS-EMA-12-VAL ROUNDED =
028400               (WS-ALPHA-12 * OHT-CLOSE (WS-ROW-IDX))
028500               + ((1 - WS-ALPHA-12) * WS-EMA-12-VAL).
028600           COMPUTE WS-EMA-26-VAL ROUNDED =
028700               (WS-ALPHA-26 * OHT-CLOSE (WS-ROW-IDX))
028800               + ((1 - WS-ALPHA-26) * WS-EMA-26-VAL).
028900           COMPUTE WS-EMA-SIGNAL-VAL ROUNDED =
029000               (WS-ALPHA-9 * (WS-EMA-12-VAL - WS-EMA-26-VAL))
029100               + ((1 - WS-ALPHA-9) * WS-EMA-SIGNAL-VAL).
029200      *-----------------------------------------------------------*
029300       3500-UPDATE-TRUE-RANGE-AND-ATR.
029400      *-----------------------------------------------------------*
029500           COMPUTE WS-CALC-A =
029600               OHT-HIGH (WS-ROW-IDX) - OHT-LOW (WS-ROW-IDX).
029700           COMPUTE WS-CALC-B =
029800               OHT-HIGH (WS-ROW-IDX) - WS-PREV-CLOSE.
029900           IF  WS-CALC-B LESS THAN ZERO
030000               COMPUTE WS-CALC-B = WS-CALC-B * -1.
030100           COMPUTE WS-CALC-C =
030200               OHT-LOW (WS-ROW-IDX) - WS-PREV-CLOSE.
030300           IF  WS-CALC-C LESS THAN ZERO
030400               COMPUTE WS-CALC-C = WS-CALC-C * -1.
030500           MOVE WS-CALC-A                  TO WS-TR-VALUE.
030600           IF  WS-CALC-B GREATER THAN WS-TR-VALUE
030700               MOVE WS-CALC-B              TO WS-TR-VALUE.
030800           IF  WS-CALC-C GREATER THAN WS-TR-VALUE
030900               MOVE WS-CALC-C              TO WS-TR-VALUE.
031000           PERFORM 3200-UPDATE-ATR-RING.
031100      *-----------------------------------------------------------*
031200       3600-UPDATE-GAIN-LOSS-RING.
031300      *-----------------------------------------------------------*
031400           COMPUTE WS-DELTA =
031500               OHT-CLOSE (WS-ROW-IDX) - WS-PREV-CLOSE.
031600           IF  WS-DELTA GREATER THAN ZERO
031700               MOVE WS-DELTA               TO WS-GAIN-VALUE
031800               MOVE ZERO                   TO WS-LOSS-VALUE
031900           ELSE
032000               MOVE ZERO                   TO WS-GAIN-VALUE
032100               COMPUTE WS-LOSS-VALUE = WS-DELTA * -1
032200           END-IF.
032300           IF  WS-GAIN-COUNT-FILLED = 14
032400               SUBTRACT WS-GAIN-RING-VAL (WS-GAIN-PTR)
032500                   FROM WS-GAIN-SUM
032600           ELSE
032700               ADD 1                       TO WS-GAIN-COUNT-FILLED
032800           END-IF.
032900           MOVE WS-GAIN-VALUE          TO WS-GAIN-RING-VAL (WS-GAIN-PTR).
033000           ADD WS-GAIN-VALUE               TO WS-GAIN-SUM.
033100           ADD 1                           TO WS-GAIN-PTR.
033200           IF  WS-GAIN-PTR GREATER THAN 14
033300               MOVE 1                      TO WS-GAIN-PTR.
033400           IF  WS-LOSS-COUNT-FILLED = 14
033500               SUBTRACT WS-LOSS-RING-VAL (WS-LOSS-PTR)
033600                   FROM WS-LOSS-SUM
033700           ELSE
033800               ADD 1                       TO WS-LOSS-COUNT-FILLED
033900           END-IF.
034000           MOVE WS-LOSS-VALUE          TO WS-LOSS-RING-VAL (WS-LOSS-PTR).
034100           ADD WS-LOSS-VALUE               TO WS-LOSS-SUM.
034200           ADD 1                           TO WS-LOSS-PTR.
034300           IF  WS-LOSS-PTR GREATER THAN 14
034400               MOVE 1                      TO WS-LOSS-PTR.
034500      *-----------------------------------------------------------*
034600       3700-UPDATE-DIRECTIONAL-MOVEMENT.
034700      *-----------------------------------------------------------*
034800           COMPUTE WS-DM-PLUS-RAW =
034900               OHT-HIGH (WS-ROW-IDX) - WS-PREV-HIGH.
035000           COMPUTE WS-DM-MINUS-RAW =
035100               WS-PREV-LOW - OHT-LOW (WS-ROW-IDX).
035200           MOVE WS-DM-PLUS-RAW             TO WS-DM-PLUS-ORIG.
035300           MOVE WS-DM-MINUS-RAW            TO WS-DM-MINUS-ORIG.
035400           IF  WS-DM-PLUS-ORIG GREATER THAN WS-DM-MINUS-ORIG
035500           AND WS-DM-PLUS-ORIG GREATER THAN ZERO
035600               CONTINUE
035700           ELSE
035800               MOVE ZERO                   TO WS-DM-PLUS-RAW
035900           END-IF.
036000           IF  WS-DM-MINUS-ORIG GREATER THAN WS-DM-PLUS-ORIG
036100           AND WS-DM-MINUS-ORIG GREATER THAN ZERO
036200               CONTINUE
036300           ELSE
036400               MOVE ZERO                   TO WS-DM-MINUS-RAW
036500           END-IF.
036600           IF  WS-DM-SEEDED
036700               COMPUTE WS-DM-PLUS-EMA ROUNDED =
036800                   (WS-ALPHA-14 * WS-DM-PLUS-RAW)
036900                   + ((1 - WS-ALPHA-14) * WS-DM-PLUS-EMA)
037000               COMPUTE WS-DM-MINUS-EMA ROUNDED =
037100                   (WS-ALPHA-14 * WS-DM-MINUS-RAW)
037200                   + ((1 - WS-ALPHA-14) * WS-DM-MINUS-EMA)
037300           ELSE
037400               MOVE WS-DM-PLUS-RAW         TO WS-DM-PLUS-EMA
037500               MOVE WS-DM-MINUS-RAW        TO WS-DM-MINUS-EMA
037600               SET WS-DM-SEEDED TO TRUE
037700           END-IF.
037800           IF  WS-TR-COUNT-FILLED = 14
037900               PERFORM 3750-COMPUTE-DX-AND-ADX.
038000      *-----------------------------------------------------------*
038100       3750-COMPUTE-DX-AND-ADX.
038200      *-----------------------------------------------------------*
038300           IF  WS-ATR-CURRENT = ZERO
038400               MOVE ZERO                   TO WS-DI-PLUS WS-DI-MINUS
038500           ELSE
038600               COMPUTE WS-DI-PLUS ROUNDED =
038700                   100 * WS-DM-PLUS-EMA / WS-ATR-CURRENT
038800               COMPUTE WS-DI-MINUS ROUNDED =
038900                   100 * WS-DM-MINUS-EMA / WS-ATR-CURRENT
039000           END-IF.
039100           COMPUTE WS-DX-DIFF = WS-DI-PLUS - WS-DI-MINUS.
039200           IF  WS-DX-DIFF LESS THAN ZERO
039300               COMPUTE WS-DX-DIFF = WS-DX-DIFF * -1.
039400           IF  (WS-DI-PLUS + WS-DI-MINUS) = ZERO
039500               MOVE ZERO                   TO WS-DX-VALUE
039600           ELSE
039700               COMPUTE WS-DX-VALUE ROUNDED =
039800                   100 * WS-DX-DIFF / (WS-DI-PLUS + WS-DI-MINUS)
039900           END-IF.
040000           IF  WS-ADX-SEEDED
040100               COMPUTE WS-ADX-EMA-VAL ROUNDED =
040200                   (WS-ALPHA-14 * WS-DX-VALUE)
040300                   + ((1 - WS-ALPHA-14) * WS-ADX-EMA-VAL)
040400           ELSE
040500               MOVE WS-DX-VALUE            TO WS-ADX-EMA-VAL
040600               SET WS-ADX-SEEDED TO TRUE
040700           END-IF.
040800      *-----------------------------------------------------------*
040900       3800-UPDATE-OBV.
041000      *-----------------------------------------------------------*
041100           COMPUTE WS-DELTA =
041200               OHT-CLOSE (WS-ROW-IDX) - WS-PREV-CLOSE.
041300           IF  WS-DELTA GREATER THAN ZERO
041400               ADD OHT-VOLUME (WS-ROW-IDX) TO WS-OBV-CURRENT
041500           ELSE
041600               IF  WS-DELTA LESS THAN ZERO
041700                   SUBTRACT OHT-VOLUME (WS-ROW-IDX)
041800                       FROM WS-OBV-CURRENT
041900               END-IF
042000           END-IF.
042100      *-----------------------------------------------------------*
042200       4000-COMPUTE-WINDOW-INDICATORS.
042300      *-----------------------------------------------------------*
042400           PERFORM 4100-COMPUTE-SMA-20.
042500           PERFORM 4200-COMPUTE-SMA-50.
042600           PERFORM 4300-COMPUTE-SMA-200.
042700           PERFORM 4400-COMPUTE-BOLLINGER-BANDS.
042800           PERFORM 4500-COMPUTE-VOL-SMA-20.
042900           PERFORM 4600-COMPUTE-RSI-14.
043000           PERFORM 4650-COMPUTE-EMA-FINAL.
043100           PERFORM 4700-COMPUTE-MACD-FINAL.
043200           PERFORM 4800-COMPUTE-ADX-FINAL.
043300           PERFORM 4900-COMPUTE-CLOSE-20-BACK.
043400      *-----------------------------------------------------------*
043500       4100-COMPUTE-SMA-20.
043600      *-----------------------------------------------------------*
043700           IF  OHLCV-ROW-COUNT NOT LESS THAN 20
043800               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
043900               MOVE ZERO                   TO WS-WINDOW-SUM
044000               PERFORM 4110-SUM-CLOSE-FOR-SMA
044100                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
044200                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
044300               COMPUTE FR-SMA-20 ROUNDED = WS-WINDOW-SUM / 20
044400               SET FR-SMA-20-VALID TO TRUE
044500           END-IF.
044600      *-----------------------------------------------------------*
044700       4110-SUM-CLOSE-FOR-SMA.
044800      *-----------------------------------------------------------*
044900           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
045000      *-----------------------------------------------------------*
045100       4200-COMPUTE-SMA-50.
045200      *-----------------------------------------------------------*
045300           IF  OHLCV-ROW-COUNT NOT LESS THAN 50
045400               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 49
045500               MOVE ZERO                   TO WS-WINDOW-SUM
045600               PERFORM 4210-SUM-CLOSE-FOR-SMA-50
045700                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
045800                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
045900               COMPUTE FR-SMA-50 ROUNDED = WS-WINDOW-SUM / 50
046000               SET FR-SMA-50-VALID TO TRUE
046100           END-IF.
046200      *-----------------------------------------------------------*
046300       4210-SUM-CLOSE-FOR-SMA-50.
046400      *-----------------------------------------------------------*
046500           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
046600      *-----------------------------------------------------------*
046700       4300-COMPUTE-SMA-200.
046800      *-----------------------------------------------------------*
046900           IF  OHLCV-ROW-COUNT NOT LESS THAN 200
047000               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 199
047100               MOVE ZERO                   TO WS-WINDOW-SUM
047200               PERFORM 4310-SUM-CLOSE-FOR-SMA-200
047300                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
047400                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
047500               COMPUTE FR-SMA-200 ROUNDED = WS-WINDOW-SUM / 200
047600               SET FR-SMA-200-VALID TO TRUE
047700           END-IF.
047800      *-----------------------------------------------------------*
047900       4310-SUM-CLOSE-FOR-SMA-200.
048000      *-----------------------------------------------------------*
048100           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
048200      *-----------------------------------------------------------*
048300       4400-COMPUTE-BOLLINGER-BANDS.
048400      *-----------------------------------------------------------*
048500           IF  FR-SMA-20-VALID
048600               MOVE FR-SMA-20              TO WS-WINDOW-MEAN
048700               MOVE ZERO                   TO WS-WINDOW-SUM-SQ
048800               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
048900               PERFORM 4410-SUM-SQUARED-DEVIATION
049000                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
049100                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
049200               COMPUTE WS-WINDOW-VARIANCE ROUNDED =
049300                   WS-WINDOW-SUM-SQ / 19
049400               MOVE WS-WINDOW-VARIANCE     TO WS-SQRT-INPUT
049500               PERFORM 8000-COMPUTE-SQUARE-ROOT THRU 8000-EXIT
049600               MOVE WS-SQRT-RESULT         TO WS-WINDOW-STDDEV
049700               MOVE FR-SMA-20              TO FR-BB-MIDDLE
049800               COMPUTE FR-BB-UPPER ROUNDED =
049900                   FR-SMA-20 + (2 * WS-WINDOW-STDDEV)
050000               COMPUTE FR-BB-LOWER ROUNDED =
050100                   FR-SMA-20 - (2 * WS-WINDOW-STDDEV)
050200               SET FR-BOLL-VALID TO TRUE
050300           END-IF.
050400      *-----------------------------------------------------------*
050500       4410-SUM-SQUARED-DEVIATION.
050600      *-----------------------------------------------------------*
050700           COMPUTE WS-DEV = OHT-CLOSE (WS-ROW-IDX) - WS-WINDOW-MEAN.
050800           COMPUTE WS-DEV-SQ = WS-DEV * WS-DEV.
050900           ADD WS-DEV-SQ                   TO WS-WINDOW-SUM-SQ.
051000      *-----------------------------------------------------------*
051100       4500-COMPUTE-VOL-SMA-20.
051200      *-----------------------------------------------------------*
051300           IF  OHLCV-ROW-COUNT NOT LESS THAN 20
051400               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
051500               MOVE ZERO                   TO WS-VOL-WINDOW-SUM
051600               PERFORM 4510-SUM-VOLUME-FOR-SMA
051700                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
051800                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
051900               COMPUTE FR-VOL-SMA-20 ROUNDED = WS-VOL-WINDOW-SUM / 20
052000               SET FR-VOL-SMA-20-VALID TO TRUE
052100           END-IF.
052200      *-----------------------------------------------------------*
052300       4510-SUM-VOLUME-FOR-SMA.
052400      *-----------------------------------------------------------*
052500           ADD OHT-VOLUME (WS-ROW-IDX)     TO WS-VOL-WINDOW-SUM.
052600      *-----------------------------------------------------------*
052700       4600-COMPUTE-RSI-14.
052800      *-----------------------------------------------------------*
052900           IF  WS-GAIN-COUNT-FILLED = 14
053000               COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / 14
053100               COMPUTE WS-AVG-LOSS ROUNDED = WS-LOSS-SUM / 14
053200               IF  WS-AVG-LOSS = ZERO
053300                   MOVE 100                TO FR-RSI-14
053400               ELSE
053500                   COMPUTE WS-RS = WS-AVG-GAIN / WS-AVG-LOSS
053600                   COMPUTE FR-RSI-14 ROUNDED =
053700                       100 - (100 / (1 + WS-RS))
053800               END-IF
053900               SET FR-RSI-14-VALID TO TRUE
054000           END-IF.
054100      *-----------------------------------------------------------*
054200       4650-COMPUTE-EMA-FINAL.
054300      *-----------------------------------------------------------*
054400           MOVE WS-EMA-9-VAL               TO FR-EMA-9.
054500           SET FR-EMA-9-VALID TO TRUE.
054600           MOVE WS-EMA-21-VAL              TO FR-EMA-21.
054700           SET FR-EMA-21-VALID TO TRUE.
054800      *-----------------------------------------------------------*
054900       4700-COMPUTE-MACD-FINAL.
055000      *-----------------------------------------------------------*
055100           COMPUTE FR-MACD ROUNDED = WS-EMA-12-VAL - WS-EMA-26-VAL.
055200           MOVE WS-EMA-SIGNAL-VAL          TO FR-MACD-SIGNAL.
055300           COMPUTE FR-MACD-HIST ROUNDED = FR-MACD - FR-MACD-SIGNAL.
055400           SET FR-MACD-VALID TO TRUE.
055500           SET FR-MACD-HIST-VALID TO TRUE.
055600      *-----------------------------------------------------------*
055700       4800-COMPUTE-ADX-FINAL.
055800      *-----------------------------------------------------------*
055900           IF  WS-TR-COUNT-FILLED = 14
056000               MOVE WS-ATR-CURRENT         TO FR-ATR-14
056100               SET FR-ATR-14-VALID TO TRUE
056200           END-IF.
056300           IF  WS-ADX-SEEDED
056400               MOVE WS-ADX-EMA-VAL         TO FR-ADX-14
056500               SET FR-ADX-14-VALID TO TRUE
056600           END-IF.
056700      *-----------------------------------------------------------*
056800       4900-COMPUTE-CLOSE-20-BACK.
056900      *-----------------------------------------------------------*
057000           IF  OHLCV-ROW-COUNT GREATER THAN 20
057100               COMPUTE WS-ROW-IDX = OHLCV-ROW-COUNT - 20
057200               MOVE OHT-CLOSE (WS-ROW-IDX) TO FR-CLOSE-20-BACK
057300               SET FR-CLOSE-20-BACK-VALID TO TRUE
057400           END-IF.
057500      *-----------------------------------------------------------*
057600       6000-BUILD-FEATURE-ROW.
057700      *-----------------------------------------------------------*
057800           MOVE OHT-SYMBOL (OHLCV-ROW-COUNT)     TO FR-SYMBOL.
057900           MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO FR-TRADE-DATE.
058000           MOVE OHT-CLOSE (OHLCV-ROW-COUNT)      TO FR-CLOSE.
058100           MOVE OHT-VOLUME (OHLCV-ROW-COUNT)     TO FR-VOLUME.
058200      *-----------------------------------------------------------*
058300       9000-SET-ALL-INVALID.
058400      *-----------------------------------------------------------*
058500           INITIALIZE FEATURE-ROW.
058600      *-----------------------------------------------------------*
058700       9500-DISPLAY-DIAGNOSTIC-TRACE.
058800      *-----------------------------------------------------------*
058900           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
059000               MOVE OHT-TRADE-DATE (1)     TO WS-DATE-STRING
059100               DISPLAY 'TAINDCLC: SYMBOL=' FR-SYMBOL
059200                   ' ROWS=' OHLCV-ROW-COUNT
059300                   ' FIRST-DATE=' WS-DATE-STRING
059400               MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO WS-DATE-STRING
059500               DISPLAY 'TAINDCLC: LAST-DATE=' WS-DATE-STRING
059600           END-IF.
059700           PERFORM 9510-DISPLAY-ONE-EMA-STATE
059800               VARYING WS-EMA-STATE-IDX FROM 1 BY 1
059900               UNTIL WS-EMA-STATE-IDX GREATER THAN 5.
060000      *-----------------------------------------------------------*
060100       9510-DISPLAY-ONE-EMA-STATE.
060200      *-----------------------------------------------------------*
060300           DISPLAY 'TAINDCLC: EMA-STATE(' WS-EMA-STATE-IDX ') = '
060400               WS-EMA-STATE-ENTRY (WS-EMA-STATE-IDX).
060500      *-----------------------------------------------------------*
060600       8000-COMPUTE-SQUARE-ROOT.
060700      *-----------------------------------------------------------*
060800           IF  WS-SQRT-INPUT NOT GREATER THAN ZERO
060900               MOVE ZERO                   TO WS-SQRT-RESULT
061000           ELSE
061100               MOVE WS-SQRT-INPUT          TO WS-SQRT-GUESS
061200               PERFORM 8100-NEWTON-ITERATION
061300                   VARYING WS-SQRT-ITER FROM 1 BY 1
061400                   UNTIL WS-SQRT-ITER GREATER THAN 20
061500               MOVE WS-SQRT-GUESS          TO WS-SQRT-RESULT
061600           END-IF.
061700       8000-EXIT.
061800           EXIT.
061900      *-----------------------------------------------------------*
062000       8100-NEWTON-ITERATION.
062100      *-----------------------------------------------------------*
062200           COMPUTE WS-SQRT-NEW-GUESS ROUNDED =
062300               (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
062400           MOVE WS-SQRT-NEW-GUESS          TO WS-SQRT-GUESS.
