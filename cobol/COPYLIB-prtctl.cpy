000100      *---------------------------------------------------------------*
000200      * COPYLIB PRTCTL  -  SHARED PRINT-CONTROL BLOCK                 *
000300      * ALL REPORT-PRODUCING PROGRAMS IN THE SWING DESK BATCH SUITE   *
000400      * COPY THIS BLOCK SO THAT PAGE BREAK AND RUN-DATE HANDLING IS   *
000500      * IDENTICAL ACROSS TASCORDR, BKTSTRUN AND STRATRPT.             *
000600      *      02/11/88 R.HALVERSEN   ORIGINAL FOR THE DESK'S DAILY     *
000700      *                             TICKER-TAPE CLOSING P&L PRINT     *
000800      *      03/02/98 T.VANCE       CARRIED FORWARD TO SWING DESK     *
000900      *                             SCORING/BACKTEST SUITE, WIDENED   *
001000      *                             WS-CURRENT-YEAR TO 4 DIGITS (Y2K) *
001100      *---------------------------------------------------------------*
001200       01  PC-PAGE-CONTROL.
001300           05  PAGE-COUNT                  PIC 9(04) USAGE COMP
001400                                            VALUE 1.
001500           05  LINE-COUNT                  PIC 9(04) USAGE COMP
001600                                            VALUE 99.
001700           05  LINES-ON-PAGE               PIC 9(04) USAGE COMP
001800                                            VALUE 55.
001900           05  LINE-SPACEING               PIC 9(02) USAGE COMP
002000                                            VALUE 1.
002100      *---------------------------------------------------------------*
002200       01  WS-CURRENT-DATE-DATA.
002300           05  WS-CURRENT-YEAR             PIC 9(04).
002400           05  WS-CURRENT-MONTH            PIC 9(02).
002500           05  WS-CURRENT-DAY              PIC 9(02).
002600      *    THE OLD 2-DIGIT YEAR PULL IS KEPT HERE, REDEFINED, SO A
002700      *    PRE-Y2K DISPLAY FIELD CAN STILL BE FED FROM THE SAME ACCEPT.
002800           05  WS-CURRENT-DATE-OLD REDEFINES WS-CURRENT-DATE-DATA.
002900               10  WS-CURRENT-CENTURY      PIC 9(02).
003000               10  WS-CURRENT-YEAR-2       PIC 9(02).
003100               10  WS-CURRENT-MONTH-2      PIC 9(02).
003200               10  WS-CURRENT-DAY-2        PIC 9(02).
003300      *---------------------------------------------------------------*
