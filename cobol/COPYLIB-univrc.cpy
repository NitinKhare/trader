000100      *---------------------------------------------------------------*
000200      * COPYLIB UNIVRC  -  THE SCORING UNIVERSE, HELD IN STORAGE FOR  *
000300      * THE DURATION OF THE NIGHTLY RUN SO THE SCORING LOOP CAN WALK  *
000400      * IT IN FILE ORDER.                                             *
000500      *      04/14/98 T.VANCE       ORIGINAL, 2000-SYMBOL TABLE       *
000600      *---------------------------------------------------------------*
000700       01  UNIVERSE-TABLE-AREA.
000800           05  UNIV-TAB-COUNT              PIC 9(04) USAGE COMP
000900                                            VALUE 0.
001000           05  UNIV-TABLE OCCURS 2000 TIMES
001100                          INDEXED BY UNIV-IDX.
001200               10  UT-SYMBOL               PIC X(15).
001300               10  UT-SKIPPED-SW           PIC X(01) VALUE 'N'.
001400                   88  UT-SKIPPED                     VALUE 'Y'.
001500      *---------------------------------------------------------------*
