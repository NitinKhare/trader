000100      *****************************************************************
000200      * PROGRAM NAME:    STKSCORE
000300      * ORIGINAL AUTHOR: T. VANCE
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/20/88 T.VANCE        CREATED. TREND AND VOLATILITY RULES
000900      *                         ONLY, FOUR-FIELD SCORE CARD.
001000      * 11/15/89 T.VANCE        ADDED BREAKOUT QUALITY RULE (BOLLINGER
001100      *                         POSITION AND VOLUME RATIO).
001200      * 03/05/91 R.HALVERSEN    ADDED RISK AND LIQUIDITY RULES AND THE
001300      *                         COMPOSITE WEIGHTING. SWG-0041.
001400      * 07/19/94 R.HALVERSEN    CAPPED BREAKOUT AND RISK AT 1.0 -- DESK
001500      *                         WAS SEEING SCORES OVER 1 ON GAP DAYS.
001600      *                         SWG-0078.
001700      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO DATE ARITHMETIC IN
001800      *                         THIS PROGRAM. SIGNED OFF CLEAN.
001900      * 09/30/03 M.OKONKWO      NO CHANGE, CARRIED FORWARD WITH THE
002000      *                         REST OF THE SUITE. SWG-0118.
002100      * 06/11/07 D.PRZYBYLSKI   COMPOSITE FORMULA MATCHED TO THE NEW
002200      *                         WEIGHTS FROM THE RESEARCH DESK MEMO
002300      *                         (TREND .30 / BREAKOUT .25 / LIQUIDITY
002400      *                         .20 / VOLATILITY .15 / RISK .10).
002500      *                         SWG-0154.
002600      * 09/14/07 D.PRZYBYLSKI   TREND SCORES RUNNING HIGH ON THE DAILY
002700      *                         VARIANCE CHECK -- WEIGHT-TOTAL WAS BEING
002800      *                         FOOTED FROM THE SIX-SLOT TABLE (0.85)
002900      *                         INSTEAD OF THE RESEARCH DESK'S FIXED
003000      *                         1.05 DIVISOR. SLOT 5 IS DRAWN TWICE, BY
003100      *                         THE MACD-HIST RULE AND THE RSI 50-70
003200      *                         RULE, SO A STRAIGHT FOOTING OF THE TABLE
003300      *                         NEVER REACHES THE MEMO'S DIVISOR. THE
003400      *                         TABLE FOOTING IS KEPT AS A CONTROL TOTAL
003500      *                         ON THE TRACE ONLY; WS-TREND-WEIGHT-TOTAL
003600      *                         IS NOW THE FIXED 1.05 CONSTANT. SWG-0155.
003700      *****************************************************************
003800      *****************************************************************
003900       IDENTIFICATION DIVISION.
004000       PROGRAM-ID.    STKSCORE.
004100       AUTHOR.        T. VANCE.
004200       INSTALLATION.  APEX SWING DESK.
004300       DATE-WRITTEN.  04/20/1988.
004400       DATE-COMPILED.
004500       SECURITY.      NON-CONFIDENTIAL.
004600      *****************************************************************
004700       ENVIRONMENT DIVISION.
004800      *-----------------------------------------------------------*
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-3081.
005100       OBJECT-COMPUTER. IBM-3081.
005200      *****************************************************************
005300      *****************************************************************
005400       DATA DIVISION.
005500       WORKING-STORAGE SECTION.
005600      *-----------------------------------------------------------*
005700      *    RUNNING ACCUMULATORS FOR EACH OF THE FIVE RULE SCORES,  *
005800      *    CARRIED AT SIX DECIMALS SO THE HALF-UP ROUND ONLY       *
005900      *    HAPPENS ONCE, ON THE FINAL MOVE INTO THE SCORE RECORD.  *
006000      *    REDEFINED AS A TABLE FOR THE DIAGNOSTIC TRACE DUMP.     *
006100      *-----------------------------------------------------------*
006200       01  WS-FIVE-SCORES-AREA.
006300           05  WS-TREND-RAW                PIC S9(1)V9(6).
006400           05  WS-BREAKOUT-RAW             PIC S9(1)V9(6).
006500           05  WS-VOLATILITY-RAW           PIC S9(1)V9(6).
006600           05  WS-RISK-RAW                 PIC S9(1)V9(6).
006700           05  WS-LIQUIDITY-RAW            PIC S9(1)V9(6).
006800       01  WS-FIVE-SCORES-TABLE REDEFINES WS-FIVE-SCORES-AREA.
006900           05  WS-FIVE-SCORES-ENTRY        PIC S9(1)V9(6)
007000                                            OCCURS 5 TIMES.
007100       01  WS-SCORE-IDX                    PIC 9(02) USAGE COMP.
007200      *-----------------------------------------------------------*
007300      *    THE SIX TREND-RULE WEIGHTS, KEPT AS A TABLE SO A HAND    *
007400      *    ADDITION IS NOT NEEDED EVERY TIME THE DESK RE-WEIGHTS    *
007500      *    ONE OF THEM. NOTE SLOT 5 (0.15) IS DRAWN TWICE IN        *
007600      *    2000-COMPUTE-TREND-STRENGTH -- ONCE FOR THE MACD-HIST    *
007700      *    RULE, ONCE FOR THE RSI 50-70 RULE -- SO A STRAIGHT       *
007800      *    FOOTING OF THE SIX SLOTS (0.85) IS NOT THE RESEARCH      *
007900      *    DESK'S DIVISOR. WS-TREND-WEIGHT-FOOTED IS KEPT AS A      *
008000      *    CONTROL TOTAL ONLY, DISPLAYED ON THE TRACE SO A FUTURE   *
008100      *    RE-WEIGHTING SHOWS UP THERE; THE ACTUAL DIVISOR IS THE   *
008200      *    DESK'S FIXED 1.05 PER THE RESEARCH MEMO. SEE 09/14/07    *
008300      *    BELOW.                                                  *
008400      *-----------------------------------------------------------*
008500       01  WS-TREND-WEIGHT-AREA.
008600           05  WS-TREND-WEIGHT-1           PIC 9(1)V9(2) VALUE 0.05.
008700           05  WS-TREND-WEIGHT-2           PIC 9(1)V9(2) VALUE 0.10.
008800           05  WS-TREND-WEIGHT-3           PIC 9(1)V9(2) VALUE 0.15.
008900           05  WS-TREND-WEIGHT-4           PIC 9(1)V9(2) VALUE 0.20.
009000           05  WS-TREND-WEIGHT-5           PIC 9(1)V9(2) VALUE 0.15.
009100           05  WS-TREND-WEIGHT-6           PIC 9(1)V9(2) VALUE 0.20.
009200       01  WS-TREND-WEIGHT-TABLE REDEFINES WS-TREND-WEIGHT-AREA.
009300           05  WS-TREND-WEIGHT-ENTRY       PIC 9(1)V9(2)
009400                                            OCCURS 6 TIMES
009500                                            INDEXED BY WS-TREND-WT-X.
009600       01  WS-TREND-WEIGHT-IDX             PIC 9(02) USAGE COMP.
009700       01  WS-TREND-WEIGHT-FOOTED          PIC 9(1)V9(2) VALUE 0.
009800       01  WS-TREND-WEIGHT-TOTAL           PIC 9(1)V9(2) VALUE 1.05.
009900      *-----------------------------------------------------------*
010000       01  WS-TREND-ACCUM                  PIC S9(1)V9(6) VALUE 0.
010100       01  WS-BREAKOUT-ACCUM               PIC S9(1)V9(6) VALUE 0.
010200       01  WS-RISK-ACCUM                   PIC S9(1)V9(6) VALUE 0.
010300      *-----------------------------------------------------------*
010400       01  WS-CALC-FIELDS.
010500           05  WS-ADX-RATIO                PIC S9(1)V9(6).
010600           05  WS-BB-RANGE                 PIC S9(5)V9(6).
010700           05  WS-BB-POSITION              PIC S9(1)V9(6).
010800           05  WS-VOL-RATIO                PIC S9(5)V9(6).
010900           05  WS-ATR-PCT                  PIC S9(1)V9(6).
011000           05  WS-ATR-DEV                  PIC S9(1)V9(6).
011100           05  WS-RELATIVE                 PIC S9(1)V9(6).
011200           05  WS-ABSOLUTE                 PIC S9(1)V9(6).
011300      *-----------------------------------------------------------*
011400      *    LATEST-CANDLE DATE, BROKEN OUT FOR THE RUN-LOG TRACE    *
011500      *    LINE ONLY (NO ARITHMETIC DONE ON IT IN THIS PROGRAM).   *
011600      *-----------------------------------------------------------*
011700       01  WS-DATE-WORK-AREA.
011800           05  WS-DATE-STRING              PIC X(10).
011900       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
012000           05  WS-DATE-YYYY                PIC 9(04).
012100           05  FILLER                      PIC X(01).
012200           05  WS-DATE-MM                  PIC 9(02).
012300           05  FILLER                      PIC X(01).
012400           05  WS-DATE-DD                  PIC 9(02).
012500      *-----------------------------------------------------------*
012600       LINKAGE SECTION.
012700       COPY FEATROW.
012800       COPY SCOREFD.
012900      *****************************************************************
013000       PROCEDURE DIVISION USING FEATURE-ROW, SCORE-RECORD.
013100      *-----------------------------------------------------------*
013200       0000-MAIN-ROUTINE.
013300      *-----------------------------------------------------------*
013400           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
013500           PERFORM 2000-COMPUTE-TREND-STRENGTH.
013600           PERFORM 3000-COMPUTE-BREAKOUT-QUALITY.
013700           PERFORM 4000-COMPUTE-VOLATILITY.
013800           PERFORM 5000-COMPUTE-RISK.
013900           PERFORM 6000-COMPUTE-LIQUIDITY.
014000           PERFORM 7000-COMPUTE-COMPOSITE.
014100           PERFORM 8000-BUILD-SCORE-RECORD.
014200           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
014300           GOBACK.
014400      *-----------------------------------------------------------*
014500       1000-INITIALIZE-WORKING-STORAGE.
014600      *-----------------------------------------------------------*
014700           INITIALIZE SCORE-RECORD.
014800           INITIALIZE WS-FIVE-SCORES-AREA.
014900           MOVE ZERO                       TO WS-TREND-ACCUM
015000                                               WS-BREAKOUT-ACCUM
015100                                               WS-RISK-ACCUM.
015200           MOVE ZERO                       TO WS-TREND-WEIGHT-FOOTED.
015300           PERFORM 1100-FOOT-TREND-WEIGHTS
015400               VARYING WS-TREND-WEIGHT-IDX FROM 1 BY 1
015500               UNTIL WS-TREND-WEIGHT-IDX GREATER THAN 6.
015600      *-----------------------------------------------------------*
015700      *    CONTROL-TOTAL FOOTING ONLY -- SEE THE HEADER NOTE ABOVE *
015800      *    THE TABLE. DOES NOT FEED THE DIVISOR USED IN 2000.      *
015900      *-----------------------------------------------------------*
016000       1100-FOOT-TREND-WEIGHTS.
016100      *-----------------------------------------------------------*
016200           ADD WS-TREND-WEIGHT-ENTRY (WS-TREND-WEIGHT-IDX)
016300               TO WS-TREND-WEIGHT-FOOTED.
016400      *-----------------------------------------------------------*
016500       2000-COMPUTE-TREND-STRENGTH.
016600      *-----------------------------------------------------------*
016700           IF  FR-SMA-20-VALID AND FR-CLOSE GREATER THAN FR-SMA-20
016800               ADD WS-TREND-WEIGHT-1       TO WS-TREND-ACCUM.
016900           IF  FR-SMA-50-VALID AND FR-CLOSE GREATER THAN FR-SMA-50
017000               ADD WS-TREND-WEIGHT-2       TO WS-TREND-ACCUM.
017100           IF  FR-SMA-200-VALID AND FR-CLOSE GREATER THAN FR-SMA-200
017200               ADD WS-TREND-WEIGHT-3       TO WS-TREND-ACCUM.
017300           IF  FR-EMA-9-VALID AND FR-EMA-21-VALID AND FR-SMA-50-VALID
017400           AND FR-EMA-9 GREATER THAN FR-EMA-21
017500           AND FR-EMA-21 GREATER THAN FR-SMA-50
017600               ADD WS-TREND-WEIGHT-4       TO WS-TREND-ACCUM.
017700           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST GREATER THAN ZERO
017800               ADD WS-TREND-WEIGHT-5       TO WS-TREND-ACCUM.
017900           IF  FR-RSI-14-VALID
018000               IF  FR-RSI-14 NOT LESS THAN 50
018100               AND FR-RSI-14 NOT GREATER THAN 70
018200                   ADD WS-TREND-WEIGHT-5   TO WS-TREND-ACCUM
018300               ELSE
018400                   IF  FR-RSI-14 NOT LESS THAN 40
018500                   AND FR-RSI-14 LESS THAN 50
018600                       COMPUTE WS-TREND-ACCUM = WS-TREND-ACCUM + 0.07
018700                   END-IF
018800               END-IF
018900           END-IF.
019000           IF  FR-ADX-14-VALID AND FR-ADX-14 GREATER THAN 25
019100               COMPUTE WS-ADX-RATIO = FR-ADX-14 / 50
019200               IF  WS-ADX-RATIO GREATER THAN 1
019300                   MOVE 1                  TO WS-ADX-RATIO
019400               END-IF
019500               COMPUTE WS-TREND-ACCUM =
019600                   WS-TREND-ACCUM + (WS-TREND-WEIGHT-6 * WS-ADX-RATIO)
019700           END-IF.
019800           COMPUTE WS-TREND-RAW = WS-TREND-ACCUM / WS-TREND-WEIGHT-TOTAL.
019900           IF  WS-TREND-RAW GREATER THAN 1
020000               MOVE 1                      TO WS-TREND-RAW.
020100      *-----------------------------------------------------------*
020200       3000-COMPUTE-BREAKOUT-QUALITY.
020300      *-----------------------------------------------------------*
020400           IF  FR-BOLL-VALID
020500               COMPUTE WS-BB-RANGE = FR-BB-UPPER - FR-BB-LOWER
020600               IF  WS-BB-RANGE GREATER THAN ZERO
020700                   COMPUTE WS-BB-POSITION =
020800                       (FR-CLOSE - FR-BB-LOWER) / WS-BB-RANGE
020900                   IF  WS-BB-POSITION GREATER THAN 0.8
021000                       ADD 0.40            TO WS-BREAKOUT-ACCUM
021100                   ELSE
021200                       IF  WS-BB-POSITION GREATER THAN 0.6
021300                           ADD 0.20        TO WS-BREAKOUT-ACCUM
021400                       END-IF
021500                   END-IF
021600               END-IF
021700           END-IF.
021800           IF  FR-VOL-SMA-20-VALID AND FR-VOL-SMA-20 GREATER THAN ZERO
021900               COMPUTE WS-VOL-RATIO = FR-VOLUME / FR-VOL-SMA-20
022000               IF  WS-VOL-RATIO GREATER THAN 1.5
022100                   ADD 0.35                TO WS-BREAKOUT-ACCUM
022200               ELSE
022300                   IF  WS-VOL-RATIO GREATER THAN 1.2
022400                       ADD 0.20            TO WS-BREAKOUT-ACCUM
022500                   ELSE
022600                       IF  WS-VOL-RATIO GREATER THAN 1.0
022700                           ADD 0.10        TO WS-BREAKOUT-ACCUM
022800                       END-IF
022900                   END-IF
023000               END-IF
023100           END-IF.
023200           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST GREATER THAN ZERO
023300               ADD 0.15                    TO WS-BREAKOUT-ACCUM
023400               IF  FR-MACD-VALID AND FR-MACD GREATER THAN FR-MACD-SIGNAL
023500                   ADD 0.10                TO WS-BREAKOUT-ACCUM
023600               END-IF
023700           END-IF.
023800           IF  WS-BREAKOUT-ACCUM GREATER THAN 1
023900               MOVE 1                      TO WS-BREAKOUT-ACCUM.
024000           MOVE WS-BREAKOUT-ACCUM          TO WS-BREAKOUT-RAW.
024100      *-----------------------------------------------------------*
024200       4000-COMPUTE-VOLATILITY.
024300      *-----------------------------------------------------------*
024400           IF  (NOT FR-ATR-14-VALID) OR FR-CLOSE = ZERO
024500               MOVE 0.5                    TO WS-VOLATILITY-RAW
024600           ELSE
024700               COMPUTE WS-ATR-PCT = FR-ATR-14 / FR-CLOSE
024800               IF  WS-ATR-PCT NOT LESS THAN 0.01
024900               AND WS-ATR-PCT NOT GREATER THAN 0.03
025000                   COMPUTE WS-ATR-DEV = WS-ATR-PCT - 0.02
025100                   IF  WS-ATR-DEV LESS THAN ZERO
025200                       COMPUTE WS-ATR-DEV = WS-ATR-DEV * -1
025300                   END-IF
025400                   COMPUTE WS-VOLATILITY-RAW =
025500                       0.8 + (0.2 * (1 - (WS-ATR-DEV / 0.01)))
025600               ELSE
025700                   IF  WS-ATR-PCT LESS THAN 0.01
025800                       COMPUTE WS-VOLATILITY-RAW = WS-ATR-PCT / 0.01
025900                       IF  WS-VOLATILITY-RAW LESS THAN 0.3
026000                           MOVE 0.3        TO WS-VOLATILITY-RAW
026100                       END-IF
026200                   ELSE
026300                       COMPUTE WS-VOLATILITY-RAW =
026400                           1 - ((WS-ATR-PCT - 0.03) / 0.05)
026500                       IF  WS-VOLATILITY-RAW LESS THAN 0.1
026600                           MOVE 0.1        TO WS-VOLATILITY-RAW
026700                       END-IF
026800                   END-IF
026900               END-IF
027000           END-IF.
027100      *-----------------------------------------------------------*
027200       5000-COMPUTE-RISK.
027300      *-----------------------------------------------------------*
027400           IF  FR-RSI-14-VALID
027500               IF  FR-RSI-14 GREATER THAN 80
027600                   ADD 0.30                TO WS-RISK-ACCUM
027700               ELSE
027800                   IF  FR-RSI-14 LESS THAN 20
027900                       ADD 0.20            TO WS-RISK-ACCUM
028000                   END-IF
028100               END-IF
028200           END-IF.
028300           IF  FR-ATR-14-VALID AND FR-CLOSE GREATER THAN ZERO
028400               COMPUTE WS-ATR-PCT = FR-ATR-14 / FR-CLOSE
028500               IF  WS-ATR-PCT GREATER THAN 0.04
028600                   ADD 0.30                TO WS-RISK-ACCUM
028700               ELSE
028800                   IF  WS-ATR-PCT GREATER THAN 0.03
028900                       ADD 0.15            TO WS-RISK-ACCUM
029000                   END-IF
029100               END-IF
029200           END-IF.
029300           IF  FR-SMA-200-VALID AND FR-CLOSE LESS THAN FR-SMA-200
029400               ADD 0.20                    TO WS-RISK-ACCUM.
029500           IF  FR-ADX-14-VALID AND FR-ADX-14 LESS THAN 15
029600               ADD 0.10                    TO WS-RISK-ACCUM.
029700           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST LESS THAN ZERO
029800               ADD 0.10                    TO WS-RISK-ACCUM.
029900           IF  WS-RISK-ACCUM GREATER THAN 1
030000               MOVE 1                      TO WS-RISK-ACCUM.
030100           MOVE WS-RISK-ACCUM              TO WS-RISK-RAW.
030200      *-----------------------------------------------------------*
030300       6000-COMPUTE-LIQUIDITY.
030400      *-----------------------------------------------------------*
030500           IF  (NOT FR-VOL-SMA-20-VALID)
030600           OR  FR-VOL-SMA-20 NOT GREATER THAN ZERO
030700               MOVE ZERO                   TO WS-LIQUIDITY-RAW
030800           ELSE
030900               COMPUTE WS-RELATIVE = (FR-VOLUME / FR-VOL-SMA-20) / 2
031000               IF  WS-RELATIVE GREATER THAN 1
031100                   MOVE 1                  TO WS-RELATIVE
031200               END-IF
031300               COMPUTE WS-ABSOLUTE = FR-VOLUME / 500000
031400               IF  WS-ABSOLUTE GREATER THAN 1
031500                   MOVE 1                  TO WS-ABSOLUTE
031600               END-IF
031700               COMPUTE WS-LIQUIDITY-RAW =
031800                   (0.6 * WS-RELATIVE) + (0.4 * WS-ABSOLUTE)
031900           END-IF.
032000      *-----------------------------------------------------------*
032100       7000-COMPUTE-COMPOSITE.
032200      *-----------------------------------------------------------*
032300           COMPUTE SCR-COMPOSITE ROUNDED =
032400               (0.30 * WS-TREND-RAW) + (0.25 * WS-BREAKOUT-RAW)
032500               + (0.20 * WS-LIQUIDITY-RAW) + (0.15 * WS-VOLATILITY-RAW)
032600               + (0.10 * (1 - WS-RISK-RAW)).
032700      *-----------------------------------------------------------*
032800       8000-BUILD-SCORE-RECORD.
032900      *-----------------------------------------------------------*
033000           MOVE FR-SYMBOL                  TO SCR-SYMBOL.
033100           COMPUTE SCR-TREND-STRENGTH ROUNDED  = WS-TREND-RAW.
033200           COMPUTE SCR-BREAKOUT-QUALITY ROUNDED = WS-BREAKOUT-RAW.
033300           COMPUTE SCR-VOLATILITY ROUNDED      = WS-VOLATILITY-RAW.
033400           COMPUTE SCR-RISK ROUNDED            = WS-RISK-RAW.
033500           COMPUTE SCR-LIQUIDITY ROUNDED       = WS-LIQUIDITY-RAW.
033600           MOVE ZERO                       TO SCR-RANK.
033700      *-----------------------------------------------------------*
033800       9500-DISPLAY-DIAGNOSTIC-TRACE.
033900      *-----------------------------------------------------------*
034000           MOVE FR-TRADE-DATE              TO WS-DATE-STRING.
034100           DISPLAY 'STKSCORE: SYMBOL=' SCR-SYMBOL
034200               ' DATE=' WS-DATE-STRING
034300               ' COMPOSITE=' SCR-COMPOSITE.
034400           DISPLAY 'STKSCORE: TREND WEIGHT TABLE FOOTS TO '
034500               WS-TREND-WEIGHT-FOOTED ' -- DIVISOR IS FIXED AT '
034600               WS-TREND-WEIGHT-TOTAL.
034700           PERFORM 9510-DISPLAY-ONE-SCORE
034800               VARYING WS-SCORE-IDX FROM 1 BY 1
034900               UNTIL WS-SCORE-IDX GREATER THAN 5.
035000      *-----------------------------------------------------------*
035100       9510-DISPLAY-ONE-SCORE.
035200      *-----------------------------------------------------------*
035300           DISPLAY 'STKSCORE: RULE-SCORE(' WS-SCORE-IDX ') = '
035400               WS-FIVE-SCORES-ENTRY (WS-SCORE-IDX).
