000100      *****************************************************************
000200      * PROGRAM NAME:    BKTSTRUN
000300      * ORIGINAL AUTHOR: T. VANCE
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/24/88 T.VANCE        CREATED. WALKS THE TRADING CALENDAR ONE
000900      *                         WEEKDAY AT A TIME, RUNNING EXITS THEN
001000      *                         ENTRIES AGAINST THE OPEN-POSITION TABLE,
001100      *                         AND WRITES THE TRADE LEDGER AND SUMMARY.
001200      *                         SWG-0043.
001300      * 05/19/91 R.HALVERSEN    GATED ENTRIES ON THE MKTREGM BULL CALL
001400      *                         AGAINST THE NIFTY50 HISTORY, PER THE
001500      *                         DESK'S NEW RISK POLICY. SWG-0057.
001600      * 08/14/94 R.HALVERSEN    RAISED THE OPEN-POSITION AND CANDIDATE
001700      *                         TABLES FOR THE EXPANDED COVERAGE LIST.
001800      *                         SWG-0080.
001900      * 12/29/98 M.OKONKWO      Y2K REVIEW -- CALENDAR WALK AND ZELLER
002000      *                         WEEKDAY TEST RECHECKED FOR THE CENTURY
002100      *                         ROLLOVER. SIGNED OFF CLEAN.
002200      * 09/30/03 M.OKONKWO      HISTORY TABLES ENLARGED TO MATCH THE
002300      *                         2500-ROW OHLCVRC COPYBOOK. SWG-0119.
002400      * 06/18/07 D.PRZYBYLSKI   TRADE LEDGER DETAIL NOW PRINTS ON THE
002500      *                         SUMMARY REPORT INSTEAD OF REQUIRING A
002600      *                         SEPARATE LISTING RUN. SWG-0156.
002700      * 07/22/07 D.PRZYBYLSKI   2200-SCAN-UNIVERSE-FOR-TODAY WAS TESTING
002800      *                         OPEN-POS-COUNT FOR ENTRY ROOM IN THE SAME
002900      *                         PASS THAT WAS STILL CLOSING OUT EXITS --
003000      *                         A SYMBOL EARLY IN THE UNIVERSE FILE COULD
003100      *                         BE SHUT OUT OF CANDIDATE SCORING BY A
003200      *                         SLOT THAT A LATER-ORDERED SYMBOL'S EXIT
003300      *                         WAS ABOUT TO FREE UP, PURELY BY ACCIDENT
003400      *                         OF FILE ORDER. SPLIT INTO TWO SEPARATE
003500      *                         FULL PASSES OF SYMBOL-HISTORY-FILE -- ALL
003600      *                         EXITS FIRST, THEN ALL ENTRY CANDIDATE
003700      *                         SCORING OFF THE OPEN-POS-COUNT THAT IS
003800      *                         LEFT WHEN THE EXITS PASS IS DONE, MATCHING
003900      *                         THE ORIGINAL 04/24/88 DESIGN NOTE ABOVE.
004000      *                         SWG-0159.
004100      * 08/13/07 D.PRZYBYLSKI   INDXHIST MADE OPTIONAL WITH A FILE
004200      *                         STATUS CHECK, SAME AS TASCORDR -- A
004300      *                         MISSING INDEX FEED WAS ABENDING THE
004400      *                         OPEN INSTEAD OF LETTING THE DAY DEFAULT
004500      *                         TO THE SIDEWAYS REGIME. SWG-0162.
004600      *****************************************************************
004700      *****************************************************************
004800       IDENTIFICATION DIVISION.
004900       PROGRAM-ID.    BKTSTRUN.
005000       AUTHOR.        T. VANCE.
005100       INSTALLATION.  APEX SWING DESK.
005200       DATE-WRITTEN.  04/24/1988.
005300       DATE-COMPILED.
005400       SECURITY.      NON-CONFIDENTIAL.
005500      *****************************************************************
005600       ENVIRONMENT DIVISION.
005700      *-----------------------------------------------------------*
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-3081.
006000       OBJECT-COMPUTER. IBM-3081.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300      *-----------------------------------------------------------*
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT CONTROL-CARD-FILE
006700               ASSIGN TO CTLCARD.
006800           SELECT UNIVERSE-FILE
006900               ASSIGN TO UNIVIN.
007000           SELECT SYMBOL-HISTORY-FILE
007100               ASSIGN TO SYMBHIST.
007200           SELECT OPTIONAL INDEX-HISTORY-FILE
007300               ASSIGN TO INDXHIST
007400               FILE STATUS IS WS-INDEX-STATUS.
007500           SELECT TRADE-OUT-FILE
007600               ASSIGN TO TRADEOUT.
007700           SELECT SUMMARY-OUT-FILE
007800               ASSIGN TO SUMMOUT.
007900           SELECT PRINT-FILE
008000               ASSIGN TO PRTFILE.
008100      *****************************************************************
008200       DATA DIVISION.
008300      *-----------------------------------------------------------*
008400       FILE SECTION.
008500      *-----------------------------------------------------------*
008600      *    THE RUN CARD -- START/END DATE, INITIAL CAPITAL, MAX RISK
008700      *    PERCENT AND MAX CONCURRENT POSITIONS FOR THIS BACKTEST. A
008800      *    ZERO OR BLANK FIELD ON THE CARD TAKES THE DESK'S STANDARD
008900      *    DEFAULT (SEE 1100-DEFAULT-CONTROL-VALUES).
009000      *-----------------------------------------------------------*
009100       FD  CONTROL-CARD-FILE RECORDING MODE F.
009200       01  CONTROL-CARD-RECORD.
009300           05  CC-START-DATE               PIC X(10).
009400           05  CC-END-DATE                 PIC X(10).
009500           05  CC-INITIAL-CAPITAL          PIC 9(09)V99.
009600           05  CC-MAX-RISK-PCT             PIC 9(02)V99.
009700           05  CC-MAX-POSITIONS            PIC 9(02).
009800           05  FILLER                      PIC X(45).
009900      *-----------------------------------------------------------*
010000       FD  UNIVERSE-FILE RECORDING MODE F.
010100       COPY UNIVFD.
010200      *-----------------------------------------------------------*
010300       FD  SYMBOL-HISTORY-FILE RECORDING MODE F.
010400       COPY OHLCVFD.
010500      *-----------------------------------------------------------*
010600       FD  INDEX-HISTORY-FILE RECORDING MODE F.
010700       01  INDEX-CANDLE-RECORD.
010800           05  IDX-SYMBOL                  PIC X(15).
010900           05  IDX-TRADE-DATE              PIC X(10).
011000           05  IDX-OPEN                    PIC S9(5)V99.
011100           05  IDX-HIGH                    PIC S9(5)V99.
011200           05  IDX-LOW                     PIC S9(5)V99.
011300           05  IDX-CLOSE                   PIC S9(5)V99.
011400           05  IDX-VOLUME                  PIC 9(10).
011500           05  FILLER                      PIC X(10).
011600      *-----------------------------------------------------------*
011700       FD  TRADE-OUT-FILE RECORDING MODE F.
011800       COPY TRADEFD.
011900      *-----------------------------------------------------------*
012000       FD  SUMMARY-OUT-FILE RECORDING MODE F.
012100       COPY SUMMRC.
012200      *-----------------------------------------------------------*
012300       FD  PRINT-FILE RECORDING MODE F.
012400       01  PRINT-RECORD.
012500           05  PRINT-LINE                  PIC X(132).
012600      *-----------------------------------------------------------*
012700       WORKING-STORAGE SECTION.
012800      *-----------------------------------------------------------*
012900       01  WS-EOF-SWITCHES.
013000           05  WS-UNIVERSE-EOF-SW          PIC X(01) VALUE 'N'.
013100               88  WS-UNIVERSE-EOF                    VALUE 'Y'.
013200           05  WS-INDEX-HIST-EOF-SW        PIC X(01) VALUE 'N'.
013300               88  WS-INDEX-HIST-EOF                  VALUE 'Y'.
013400           05  WS-SYMBOL-HIST-EOF-SW       PIC X(01) VALUE 'N'.
013500               88  WS-SYMBOL-HIST-EOF                 VALUE 'Y'.
013600      *-----------------------------------------------------------*
013700      *    INDXHIST IS AN OPTIONAL FILE, REOPENED EVERY SIMULATED
013800      *    DAY -- SOME NIGHTS THE INDEX FEED DOES NOT LAND. STATUS
013900      *    05 IS THE OPTIONAL-FILE-NOT-FOUND CODE; EITHER 00 OR 05
014000      *    IS FINE TO PROCEED ON, SINCE THE READ LOOP IN 2100 IS
014100      *    SKIPPED ENTIRELY WHEN THE FILE ISN'T THERE, LEAVING
014200      *    INDEX-OHLCV-ROW-COUNT AT ZERO SO THE DAY DEFAULTS SIDEWAYS.
014300      *-----------------------------------------------------------*
014400       01  WS-INDEX-STATUS                 PIC X(02).
014500           88  INDEX-FILE-OK                       VALUE '00' '05'.
014600      *-----------------------------------------------------------*
014700       01  WS-CONTROL-VALUES.
014800           05  WS-START-DATE               PIC X(10).
014900           05  WS-END-DATE                 PIC X(10).
015000           05  WS-INITIAL-CAPITAL          PIC S9(11)V99.
015100           05  WS-MAX-RISK-PCT             PIC 9(02)V99.
015200           05  WS-MAX-POSITIONS            PIC 9(02) USAGE COMP.
015300      *-----------------------------------------------------------*
015400      *    SCRATCH AREA USED TWICE -- ONCE TO SPLIT THE START DATE OFF
015500      *    THE CONTROL CARD, ONCE PER DAY TO REBUILD THE SIMULATION
015600      *    DATE STRING FROM THE NUMERIC YEAR/MONTH/DAY BELOW.
015700      *-----------------------------------------------------------*
015800       01  WS-DATE-SPLIT-AREA.
015900           05  WS-DATE-SPLIT-YYYY          PIC 9(04).
016000           05  FILLER                      PIC X(01).
016100           05  WS-DATE-SPLIT-MM            PIC 9(02).
016200           05  FILLER                      PIC X(01).
016300           05  WS-DATE-SPLIT-DD            PIC 9(02).
016400       01  WS-DATE-SPLIT-STR REDEFINES WS-DATE-SPLIT-AREA
016500                                            PIC X(10).
016600      *-----------------------------------------------------------*
016700       01  WS-SIM-YEAR                     PIC 9(04) USAGE COMP.
016800       01  WS-SIM-MONTH                    PIC 9(02) USAGE COMP.
016900       01  WS-SIM-DAY                      PIC 9(02) USAGE COMP.
017000       01  WS-SIM-DATE-AREA.
017100           05  WS-SIM-DATE-YYYY            PIC 9(04).
017200           05  WS-SIM-DATE-DASH1           PIC X(01) VALUE '-'.
017300           05  WS-SIM-DATE-MM              PIC 9(02).
017400           05  WS-SIM-DATE-DASH2           PIC X(01) VALUE '-'.
017500           05  WS-SIM-DATE-DD              PIC 9(02).
017600       01  WS-SIM-DATE REDEFINES WS-SIM-DATE-AREA
017700                                            PIC X(10).
017800       77  WS-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.
017900           88  WS-LEAP-YEAR                           VALUE 'Y'.
018000       77  WS-DAYS-IN-MONTH                PIC 9(02) USAGE COMP.
018100       77  WS-DIM-REM                      PIC 9(04) USAGE COMP.
018200      *-----------------------------------------------------------*
018300      *    STATIC TABLE OF CALENDAR-MONTH LENGTHS. FEBRUARY'S ENTRY
018400      *    IS OVERRIDDEN AT RUN TIME WHEN 9600-TEST-LEAP-YEAR SAYS SO.
018500      *-----------------------------------------------------------*
018600       01  DAYS-IN-MONTH-TABLE.
018700           05  FILLER                      PIC 9(02) VALUE 31.
018800           05  FILLER                      PIC 9(02) VALUE 28.
018900           05  FILLER                      PIC 9(02) VALUE 31.
019000           05  FILLER                      PIC 9(02) VALUE 30.
019100           05  FILLER                      PIC 9(02) VALUE 31.
019200           05  FILLER                      PIC 9(02) VALUE 30.
019300           05  FILLER                      PIC 9(02) VALUE 31.
019400           05  FILLER                      PIC 9(02) VALUE 31.
019500           05  FILLER                      PIC 9(02) VALUE 30.
019600           05  FILLER                      PIC 9(02) VALUE 31.
019700           05  FILLER                      PIC 9(02) VALUE 30.
019800           05  FILLER                      PIC 9(02) VALUE 31.
019900       01  DAYS-IN-MONTH-TABLE-R REDEFINES DAYS-IN-MONTH-TABLE.
020000           05  DIM-ENTRY                   PIC 9(02) OCCURS 12 TIMES.
020100      *-----------------------------------------------------------*
020200      *    ZELLER'S CONGRUENCE WORKING FIELDS -- THE DESK HAS NO
020300      *    CALENDAR-DATE FILE, SO THE WEEKDAY TEST IS DONE BY HAND.
020400      *    H COMES BACK 0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY.
020500      *-----------------------------------------------------------*
020600       01  WS-ZELLER-M                     PIC 9(02) USAGE COMP.
020700       01  WS-ZELLER-Y                     PIC 9(04) USAGE COMP.
020800       01  WS-ZELLER-J                     PIC 9(02) USAGE COMP.
020900       01  WS-ZELLER-K                     PIC 9(02) USAGE COMP.
021000       01  WS-ZELLER-TERM1                 PIC 9(04) USAGE COMP.
021100       01  WS-ZELLER-TERM3                 PIC 9(04) USAGE COMP.
021200       01  WS-ZELLER-TERM4                 PIC 9(04) USAGE COMP.
021300       01  WS-ZELLER-TEMP                  PIC 9(06) USAGE COMP.
021400       01  WS-ZELLER-SUM                   PIC 9(06) USAGE COMP.
021500       01  WS-ZELLER-H                     PIC 9(02) USAGE COMP.
021600       01  WS-IS-WEEKDAY-SW                PIC X(01) VALUE 'N'.
021700           88  WS-IS-WEEKDAY                          VALUE 'Y'.
021800      *-----------------------------------------------------------*
021900       01  WS-CASH-BALANCE                 PIC S9(11)V99.
022000       01  WS-EQUITY-TODAY                 PIC S9(11)V99.
022100       01  WS-OPEN-POSITIONS-VALUE         PIC S9(11)V99.
022200       01  WS-PEAK-EQUITY                  PIC S9(11)V99.
022300       01  WS-DRAWDOWN-PCT                 PIC S9(05)V9999.
022400       01  WS-MAX-DRAWDOWN-PCT             PIC S9(05)V9999
022500                                            VALUE 0.
022600      *-----------------------------------------------------------*
022700       01  WS-TRADE-COUNTERS.
022800           05  WS-TOTAL-TRADES             PIC 9(05) USAGE COMP
022900                                            VALUE 0.
023000           05  WS-WINNING-TRADES           PIC 9(05) USAGE COMP
023100                                            VALUE 0.
023200           05  WS-LOSING-TRADES            PIC 9(05) USAGE COMP
023300                                            VALUE 0.
023400       01  WS-SUM-PNL                      PIC S9(11)V99 VALUE 0.
023500       01  WS-TOTAL-RETURN-PCT             PIC S9(05)V99.
023600       01  WS-WIN-RATE                     PIC 9(03)V99.
023700       01  WS-AVG-TRADE-PNL                PIC S9(09)V99.
023800      *-----------------------------------------------------------*
023900      *    ONE TRADE'S EXIT WORK AREA -- SET BY WHICHEVER EXIT TEST
024000      *    FIRES, CONSUMED BY 3450-CLOSE-ONE-POSITION.
024100      *-----------------------------------------------------------*
024200       01  WS-EXIT-PRICE                   PIC S9(5)V99.
024300       01  WS-EXIT-REASON                  PIC X(10).
024400       01  WS-EXIT-DATE                    PIC X(10).
024500       01  WS-TRADE-PNL                    PIC S9(9)V99.
024600       01  WS-FOUND-POS-SW                 PIC X(01) VALUE 'N'.
024700           88  WS-FOUND-POS                           VALUE 'Y'.
024800       01  WS-FOUND-POS-IDX                PIC 9(02) USAGE COMP.
024900      *-----------------------------------------------------------*
025000      *    ENTRY-SIDE SIZING WORK AREA.
025100      *-----------------------------------------------------------*
025200       01  WS-ENTRY-PRICE                  PIC S9(5)V99.
025300       01  WS-ATR-USED                     PIC S9(5)V9999.
025400       01  WS-STOP-PRICE                   PIC S9(5)V99.
025500       01  WS-TARGET-PRICE                 PIC S9(5)V99.
025600       01  WS-RISK-PER-SHARE               PIC S9(5)V9999.
025700       01  WS-ENTRY-QTY                    PIC 9(07).
025800       01  WS-ENTRY-COST                   PIC S9(11)V99.
025900       01  WS-HAS-TODAY-CANDLE-SW          PIC X(01) VALUE 'N'.
026000           88  WS-HAS-TODAY-CANDLE                    VALUE 'Y'.
026100      *-----------------------------------------------------------*
026200      *    THE ENTRY CANDIDATE LIST -- KEPT SORTED DESCENDING BY
026300      *    ENTRY SCORE AS EACH SYMBOL IS EVALUATED, CAPPED AT 20 SO
026400      *    THE INSERTION WALK NEVER HAS FAR TO GO.
026500      *-----------------------------------------------------------*
026600       01  CANDIDATE-TABLE-AREA.
026700           05  CAND-TAB-COUNT              PIC 9(02) USAGE COMP
026800                                            VALUE 0.
026900           05  CANDIDATE-TABLE OCCURS 20 TIMES
027000                               INDEXED BY CAND-IDX.
027100               10  CAND-SYMBOL             PIC X(15).
027200               10  CAND-ENTRY-SCORE        PIC 9(01)V9(4).
027300               10  CAND-CLOSE              PIC S9(5)V99.
027400               10  CAND-ATR                PIC S9(5)V9999.
027500       01  WS-CAND-INSERT-IDX               PIC 9(02) USAGE COMP.
027600       01  WS-CAND-SHIFT-IDX                PIC 9(02) USAGE COMP.
027700      *-----------------------------------------------------------*
027800       01  WS-SUBSCRIPTS.
027900           05  WS-UNIV-IDX                 PIC 9(04) USAGE COMP.
028000           05  WS-SYM-CAP-IDX              PIC 9(04) USAGE COMP.
028100           05  WS-CAP-START-IDX            PIC 9(04) USAGE COMP.
028200      *-----------------------------------------------------------*
028300       COPY PRTCTL.
028400      *-----------------------------------------------------------*
028500       01  PRINT-LINES.
028600           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
028700      *-----------------------------------------------------------*
028800       01  HEADING-LINES.
028900           05  HEADING-LINE-1.
029000               10  FILLER      PIC X(20) VALUE
029100                   ' APEX SWING DESK -- '.
029200               10  FILLER      PIC X(20) VALUE
029300                   'BACKTEST SUMMARY    '.
029400               10  FILLER      PIC X(20) VALUE
029500                   'REPORT              '.
029600               10  FILLER      PIC X(11) VALUE SPACE.
029700               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
029800               10  HL1-RUN-DATE            PIC X(10).
029900               10  FILLER      PIC X(07) VALUE ' PAGE: '.
030000               10  HL1-PAGE-COUNT          PIC ZZ9.
030100           05  HEADING-LINE-2.
030200               10  FILLER      PIC X(20) VALUE
030300                   ' -------------------'.
030400               10  FILLER      PIC X(20) VALUE
030500                   '--------------------'.
030600               10  FILLER      PIC X(20) VALUE
030700                   '--------------------'.
030800               10  FILLER      PIC X(20) VALUE
030900                   '                    '.
031000           05  HEADING-LINE-3.
031100               10  FILLER      PIC X(08) VALUE ' RANGE: '.
031200               10  HL3-START-DATE          PIC X(10).
031300               10  FILLER      PIC X(04) VALUE ' TO '.
031400               10  HL3-END-DATE            PIC X(10).
031500           05  HEADING-LINE-4.
031600               10  FILLER      PIC X(11) VALUE ' INIT CAP: '.
031700               10  HL4-INITIAL-CAPITAL     PIC Z,ZZZ,ZZZ,ZZ9.99.
031800               10  FILLER      PIC X(12) VALUE '   FIN CAP: '.
031900               10  HL4-FINAL-CAPITAL       PIC Z,ZZZ,ZZZ,ZZ9.99.
032000               10  FILLER      PIC X(09) VALUE '   RTN%: '.
032100               10  HL4-RETURN-PCT          PIC Z,ZZ9.99.
032200           05  HEADING-LINE-5.
032300               10  FILLER      PIC X(08) VALUE ' TRADES:'.
032400               10  HL5-TOTAL-TRADES        PIC ZZZZ9.
032500               10  FILLER      PIC X(08) VALUE '  WINS: '.
032600               10  HL5-WINNING-TRADES      PIC ZZZZ9.
032700               10  FILLER      PIC X(10) VALUE '  LOSSES: '.
032800               10  HL5-LOSING-TRADES       PIC ZZZZ9.
032900               10  FILLER      PIC X(11) VALUE '  WIN-PCT: '.
033000               10  HL5-WIN-RATE            PIC ZZ9.99.
033100           05  HEADING-LINE-6.
033200               10  FILLER      PIC X(14) VALUE ' MAX-DRAWDOWN:'.
033300               10  HL6-MAX-DRAWDOWN        PIC ZZ9.99.
033400               10  FILLER      PIC X(15) VALUE '   AVG-TR-PNL: '.
033500               10  HL6-AVG-TRADE-PNL       PIC Z,ZZZ,ZZ9.99-.
033600           05  HEADING-LINE-7.
033700               10  FILLER      PIC X(07) VALUE ' SYMBOL'.
033800               10  FILLER      PIC X(14) VALUE '        ENTRY-'.
033900               10  FILLER      PIC X(12) VALUE 'DT  ENTRY-PX'.
034000               10  FILLER      PIC X(15) VALUE '   EXIT-DT  EXI'.
034100               10  FILLER      PIC X(15) VALUE 'T-PX     QTY   '.
034200               10  FILLER      PIC X(15) VALUE '     PNL  REASON'.
034300      *-----------------------------------------------------------*
034400       01  DETAIL-LINE.
034500           05  DL-SYMBOL                   PIC X(15).
034600           05  FILLER                      PIC X(01) VALUE SPACE.
034700           05  DL-ENTRY-DATE                PIC X(10).
034800           05  FILLER                      PIC X(01) VALUE SPACE.
034900           05  DL-ENTRY-PRICE               PIC ZZ,ZZ9.99.
035000           05  FILLER                      PIC X(02) VALUE SPACE.
035100           05  DL-EXIT-DATE                 PIC X(10).
035200           05  FILLER                      PIC X(01) VALUE SPACE.
035300           05  DL-EXIT-PRICE                PIC ZZ,ZZ9.99.
035400           05  FILLER                      PIC X(02) VALUE SPACE.
035500           05  DL-QUANTITY                  PIC ZZZ,ZZ9.
035600           05  FILLER                      PIC X(02) VALUE SPACE.
035700           05  DL-PNL                       PIC Z,ZZZ,ZZ9.99-.
035800           05  FILLER                      PIC X(02) VALUE SPACE.
035900           05  DL-EXIT-REASON               PIC X(10).
036000      *-----------------------------------------------------------*
036100       COPY OHLCVRC.
036200       COPY OHLCVRC REPLACING OHLCV-HISTORY BY INDEX-OHLCV-HISTORY
036300                              OHLCV-TABLE   BY INDEX-OHLCV-TABLE
036400                              OHLCV-ROW-COUNT BY INDEX-OHLCV-ROW-COUNT
036500                              OHLCV-IDX     BY INDEX-OHLCV-IDX.
036600       COPY OHLCVRC REPLACING OHLCV-HISTORY BY SYM-OHLCV-HISTORY
036700                              OHLCV-TABLE   BY SYM-OHLCV-TABLE
036800                              OHLCV-ROW-COUNT BY SYM-OHLCV-ROW-COUNT
036900                              OHLCV-IDX     BY SYM-OHLCV-IDX.
037000       COPY FEATROW.
037100       COPY SCOREFD.
037200       COPY REGIMRC.
037300       COPY UNIVRC.
037400       COPY POSTBL.
037500      *-----------------------------------------------------------*
037600      *    SCRATCH AREA FOR ONE NEWLY-SCORED CANDIDATE, BEFORE ITS
037700      *    INSERTION POINT IN CANDIDATE-TABLE IS KNOWN.
037800      *-----------------------------------------------------------*
037900       01  WS-NEW-CANDIDATE.
038000           05  NC-SYMBOL                   PIC X(15).
038100           05  NC-ENTRY-SCORE              PIC 9(01)V9(4).
038200           05  NC-CLOSE                    PIC S9(5)V99.
038300           05  NC-ATR                      PIC S9(5)V9999.
038400       01  WS-CAND-SHIFT-START             PIC 9(02) USAGE COMP.
038500       01  WS-ZELLER-QUOT                  PIC 9(04) USAGE COMP.
038600      *****************************************************************
038700       PROCEDURE DIVISION.
038800      *-----------------------------------------------------------*
038900       0000-MAIN-ROUTINE.
039000      *-----------------------------------------------------------*
039100           PERFORM 1000-OPEN-FILES-AND-INIT.
039200           PERFORM 1500-LOAD-UNIVERSE-TABLE.
039300           PERFORM 2000-RUN-TRADING-CALENDAR
039400               UNTIL WS-SIM-DATE GREATER THAN WS-END-DATE.
039500           PERFORM 7000-CLOSE-REMAINING-POSITIONS.
039600           PERFORM 7500-COMPUTE-RUN-METRICS.
039700           PERFORM 8000-WRITE-SUMMARY-RECORD.
039800           PERFORM 8500-PRINT-SUMMARY-REPORT.
039900           PERFORM 9000-CLOSE-FILES.
040000           GOBACK.
040100      *-----------------------------------------------------------*
040200       1000-OPEN-FILES-AND-INIT.
040300      *-----------------------------------------------------------*
040400           OPEN INPUT  CONTROL-CARD-FILE
040500                       UNIVERSE-FILE.
040600           OPEN OUTPUT TRADE-OUT-FILE
040700                       SUMMARY-OUT-FILE
040800                       PRINT-FILE.
040900           READ CONTROL-CARD-FILE.
041000           CLOSE CONTROL-CARD-FILE.
041100           PERFORM 1100-DEFAULT-CONTROL-VALUES.
041200           MOVE WS-START-DATE               TO WS-DATE-SPLIT-STR.
041300           MOVE WS-DATE-SPLIT-YYYY          TO WS-SIM-YEAR.
041400           MOVE WS-DATE-SPLIT-MM            TO WS-SIM-MONTH.
041500           MOVE WS-DATE-SPLIT-DD            TO WS-SIM-DAY.
041600           MOVE WS-INITIAL-CAPITAL          TO WS-CASH-BALANCE.
041700           MOVE WS-INITIAL-CAPITAL          TO WS-PEAK-EQUITY.
041800           MOVE ZERO                        TO OPEN-POS-COUNT.
041900      *-----------------------------------------------------------*
042000       1100-DEFAULT-CONTROL-VALUES.
042100      *-----------------------------------------------------------*
042200           MOVE CC-START-DATE               TO WS-START-DATE.
042300           MOVE CC-END-DATE                 TO WS-END-DATE.
042400           IF  CC-INITIAL-CAPITAL EQUAL ZERO
042500               MOVE 1000000.00              TO WS-INITIAL-CAPITAL
042600           ELSE
042700               MOVE CC-INITIAL-CAPITAL      TO WS-INITIAL-CAPITAL
042800           END-IF.
042900           IF  CC-MAX-RISK-PCT EQUAL ZERO
043000               MOVE 1.00                    TO WS-MAX-RISK-PCT
043100           ELSE
043200               MOVE CC-MAX-RISK-PCT         TO WS-MAX-RISK-PCT
043300           END-IF.
043400           IF  CC-MAX-POSITIONS EQUAL ZERO
043500               MOVE 5                       TO WS-MAX-POSITIONS
043600           ELSE
043700               MOVE CC-MAX-POSITIONS        TO WS-MAX-POSITIONS
043800           END-IF.
043900      *-----------------------------------------------------------*
044000       1500-LOAD-UNIVERSE-TABLE.
044100      *-----------------------------------------------------------*
044200           PERFORM 1510-READ-UNIVERSE-RECORD.
044300           PERFORM 1520-ADD-UNIVERSE-ENTRY
044400               UNTIL WS-UNIVERSE-EOF.
044500           CLOSE UNIVERSE-FILE.
044600      *-----------------------------------------------------------*
044700       1510-READ-UNIVERSE-RECORD.
044800      *-----------------------------------------------------------*
044900           READ UNIVERSE-FILE
045000               AT END MOVE 'Y'              TO WS-UNIVERSE-EOF-SW.
045100      *-----------------------------------------------------------*
045200       1520-ADD-UNIVERSE-ENTRY.
045300      *-----------------------------------------------------------*
045400           ADD 1                            TO UNIV-TAB-COUNT.
045500           MOVE UNIV-SYMBOL      TO UT-SYMBOL (UNIV-TAB-COUNT).
045600           MOVE 'N'              TO UT-SKIPPED-SW (UNIV-TAB-COUNT).
045700           PERFORM 1510-READ-UNIVERSE-RECORD.
045800      *-----------------------------------------------------------*
045900      *    ONE SIMULATED TRADING DATE. THE DESK'S FILES HAVE NO KEYED
046000      *    ACCESS, SO THE INDEX AND PER-SYMBOL HISTORY FILES ARE BOTH
046100      *    REOPENED AND RESCANNED FROM THE TOP EVERY DAY, CAPPED AT
046200      *    TODAY'S DATE, RATHER THAN CARRYING A POSITION FORWARD.
046300      *-----------------------------------------------------------*
046400       2000-RUN-TRADING-CALENDAR.
046500      *-----------------------------------------------------------*
046600           MOVE WS-SIM-YEAR                 TO WS-SIM-DATE-YYYY.
046700           MOVE WS-SIM-MONTH                TO WS-SIM-DATE-MM.
046800           MOVE WS-SIM-DAY                  TO WS-SIM-DATE-DD.
046900           PERFORM 9660-COMPUTE-DAY-OF-WEEK.
047000           IF  WS-IS-WEEKDAY
047100               PERFORM 2100-BUILD-INDEX-HISTORY-FOR-TODAY
047200               PERFORM 2200-SCAN-UNIVERSE-FOR-TODAY
047300               PERFORM 2900-RECORD-EQUITY-FOR-TODAY
047400           END-IF.
047500           PERFORM 9650-INCREMENT-CALENDAR-DAY.
047600      *-----------------------------------------------------------*
047700       2100-BUILD-INDEX-HISTORY-FOR-TODAY.
047800      *-----------------------------------------------------------*
047900           OPEN INPUT INDEX-HISTORY-FILE.
048000           MOVE 'N'                         TO WS-INDEX-HIST-EOF-SW.
048100           MOVE ZERO                        TO INDEX-OHLCV-ROW-COUNT.
048200           IF  INDEX-FILE-OK
048300               PERFORM 2110-READ-INDEX-RECORD
048400               PERFORM 2120-ADD-INDEX-ROW-IF-DUE
048500                   UNTIL WS-INDEX-HIST-EOF
048600                   OR IDX-TRADE-DATE GREATER THAN WS-SIM-DATE
048700           END-IF.
048800           CLOSE INDEX-HISTORY-FILE.
048900           IF  INDEX-OHLCV-ROW-COUNT NOT LESS THAN 200
049000               CALL 'MKTREGM' USING INDEX-OHLCV-HISTORY, FEATURE-ROW,
049100                                     REGIME-RECORD
049200           ELSE
049300               MOVE WS-SIM-DATE              TO RGM-DATE
049400               MOVE 'SIDEWAYS'                TO RGM-REGIME
049500               MOVE 0.5                       TO RGM-CONFIDENCE
049600           END-IF.
049700      *-----------------------------------------------------------*
049800       2110-READ-INDEX-RECORD.
049900      *-----------------------------------------------------------*
050000           READ INDEX-HISTORY-FILE
050100               AT END MOVE 'Y'              TO WS-INDEX-HIST-EOF-SW.
050200      *-----------------------------------------------------------*
050300       2120-ADD-INDEX-ROW-IF-DUE.
050400      *-----------------------------------------------------------*
050500           ADD 1                        TO INDEX-OHLCV-ROW-COUNT.
050600           MOVE IDX-SYMBOL
050700               TO INDEX-OHT-SYMBOL (INDEX-OHLCV-ROW-COUNT).
050800           MOVE IDX-TRADE-DATE
050900               TO INDEX-OHT-TRADE-DATE (INDEX-OHLCV-ROW-COUNT).
051000           MOVE IDX-OPEN
051100               TO INDEX-OHT-OPEN (INDEX-OHLCV-ROW-COUNT).
051200           MOVE IDX-HIGH
051300               TO INDEX-OHT-HIGH (INDEX-OHLCV-ROW-COUNT).
051400           MOVE IDX-LOW
051500               TO INDEX-OHT-LOW (INDEX-OHLCV-ROW-COUNT).
051600           MOVE IDX-CLOSE
051700               TO INDEX-OHT-CLOSE (INDEX-OHLCV-ROW-COUNT).
051800           MOVE IDX-VOLUME
051900               TO INDEX-OHT-VOLUME (INDEX-OHLCV-ROW-COUNT).
052000           PERFORM 2110-READ-INDEX-RECORD.
052100      *-----------------------------------------------------------*
052200      *    TWO FULL PASSES OF THE PER-SYMBOL HISTORY FILE, IN UNIVERSE
052300      *    ORDER, FOR THIS SIMULATION DATE. THE FIRST PASS CLOSES OUT
052400      *    EXITS OVER THE WHOLE UNIVERSE; ONLY WHEN IT IS FINISHED,
052500      *    AND OPEN-POS-COUNT REFLECTS EVERY SAME-DAY EXIT, DOES THE
052600      *    SECOND PASS SCORE ENTRY CANDIDATES. THIS ORDER MATTERS --
052700      *    A SLOT AN EXIT FREES UP LATE IN THE UNIVERSE FILE MUST
052800      *    STILL BE AVAILABLE TO A CANDIDATE EARLY IN THE FILE. SEE
052900      *    THE 07/22/07 MAINTENENCE NOTE ABOVE.
053000      *-----------------------------------------------------------*
053100       2200-SCAN-UNIVERSE-FOR-TODAY.
053200      *-----------------------------------------------------------*
053300           MOVE ZERO                        TO CAND-TAB-COUNT.
053400           PERFORM 2220-SCAN-UNIVERSE-FOR-EXITS.
053500           PERFORM 2250-SCAN-UNIVERSE-FOR-ENTRIES.
053600           IF  OPEN-POS-COUNT LESS THAN WS-MAX-POSITIONS
053700               PERFORM 3500-FILL-ENTRY-SLOTS
053800           END-IF.
053900      *-----------------------------------------------------------*
054000       2210-READ-SYMBOL-RECORD.
054100      *-----------------------------------------------------------*
054200           READ SYMBOL-HISTORY-FILE
054300               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
054400      *-----------------------------------------------------------*
054500      *    PASS ONE -- EXITS ONLY, OVER THE WHOLE UNIVERSE. NO ENTRY
054600      *    CANDIDATE IS SCORED HERE NO MATTER HOW MUCH ROOM OPENS UP.
054700      *-----------------------------------------------------------*
054800       2220-SCAN-UNIVERSE-FOR-EXITS.
054900      *-----------------------------------------------------------*
055000           OPEN INPUT SYMBOL-HISTORY-FILE.
055100           MOVE 'N'                         TO WS-SYMBOL-HIST-EOF-SW.
055200           PERFORM 2210-READ-SYMBOL-RECORD.
055300           PERFORM 2230-SCAN-ONE-SYMBOL-FOR-EXIT
055400               VARYING WS-UNIV-IDX FROM 1 BY 1
055500               UNTIL WS-UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
055600           CLOSE SYMBOL-HISTORY-FILE.
055700      *-----------------------------------------------------------*
055800       2230-SCAN-ONE-SYMBOL-FOR-EXIT.
055900      *-----------------------------------------------------------*
056000           MOVE ZERO                        TO SYM-OHLCV-ROW-COUNT.
056100           MOVE 'N'                         TO WS-HAS-TODAY-CANDLE-SW.
056200           PERFORM 2240-ACCUMULATE-SYMBOL-ROW-IF-DUE
056300               UNTIL WS-SYMBOL-HIST-EOF
056400               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (WS-UNIV-IDX).
056500           PERFORM 2400-LOOK-UP-OPEN-POSITION.
056600           IF  WS-FOUND-POS
056700               PERFORM 3400-PROCESS-EXIT-OR-HOLD
056800           END-IF.
056900      *-----------------------------------------------------------*
057000      *    A ROW BELONGS TO TODAY'S HISTORY WHEN ITS DATE DOES NOT
057100      *    COME AFTER THE SIMULATION DATE. ROWS THAT ARE STILL PART
057200      *    OF THIS SYMBOL'S BLOCK BUT DATED AFTER TODAY ARE SIMPLY
057300      *    LEFT UNACCUMULATED (THEY WILL BE SEEN AGAIN ON A LATER
057400      *    SIMULATED DAY, SINCE THE FILE IS REOPENED EVERY TIME --
057500      *    ONCE PER PASS, AND THERE ARE NOW TWO PASSES A DAY).
057600      *-----------------------------------------------------------*
057700       2240-ACCUMULATE-SYMBOL-ROW-IF-DUE.
057800      *-----------------------------------------------------------*
057900           IF  OHLCV-TRADE-DATE NOT GREATER THAN WS-SIM-DATE
058000               ADD 1                        TO SYM-OHLCV-ROW-COUNT
058100               MOVE OHLCV-SYMBOL
058200                   TO SYM-OHT-SYMBOL (SYM-OHLCV-ROW-COUNT)
058300               MOVE OHLCV-TRADE-DATE
058400                   TO SYM-OHT-TRADE-DATE (SYM-OHLCV-ROW-COUNT)
058500               MOVE OHLCV-OPEN
058600                   TO SYM-OHT-OPEN (SYM-OHLCV-ROW-COUNT)
058700               MOVE OHLCV-HIGH
058800                   TO SYM-OHT-HIGH (SYM-OHLCV-ROW-COUNT)
058900               MOVE OHLCV-LOW
059000                   TO SYM-OHT-LOW (SYM-OHLCV-ROW-COUNT)
059100               MOVE OHLCV-CLOSE
059200                   TO SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT)
059300               MOVE OHLCV-VOLUME
059400                   TO SYM-OHT-VOLUME (SYM-OHLCV-ROW-COUNT)
059500               IF  OHLCV-TRADE-DATE EQUAL WS-SIM-DATE
059600                   MOVE 'Y'                  TO WS-HAS-TODAY-CANDLE-SW
059700               END-IF
059800           END-IF.
059900           PERFORM 2210-READ-SYMBOL-RECORD.
060000      *-----------------------------------------------------------*
060100      *    PASS TWO -- ENTRY CANDIDATES ONLY, OVER THE WHOLE UNIVERSE,
060200      *    RUN AFTER THE EXITS PASS HAS FINISHED SO OPEN-POS-COUNT
060300      *    ALREADY REFLECTS EVERY SAME-DAY EXIT.
060400      *-----------------------------------------------------------*
060500       2250-SCAN-UNIVERSE-FOR-ENTRIES.
060600      *-----------------------------------------------------------*
060700           OPEN INPUT SYMBOL-HISTORY-FILE.
060800           MOVE 'N'                         TO WS-SYMBOL-HIST-EOF-SW.
060900           PERFORM 2210-READ-SYMBOL-RECORD.
061000           PERFORM 2260-SCAN-ONE-SYMBOL-FOR-ENTRY
061100               VARYING WS-UNIV-IDX FROM 1 BY 1
061200               UNTIL WS-UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
061300           CLOSE SYMBOL-HISTORY-FILE.
061400      *-----------------------------------------------------------*
061500       2260-SCAN-ONE-SYMBOL-FOR-ENTRY.
061600      *-----------------------------------------------------------*
061700           MOVE ZERO                        TO SYM-OHLCV-ROW-COUNT.
061800           MOVE 'N'                         TO WS-HAS-TODAY-CANDLE-SW.
061900           PERFORM 2240-ACCUMULATE-SYMBOL-ROW-IF-DUE
062000               UNTIL WS-SYMBOL-HIST-EOF
062100               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (WS-UNIV-IDX).
062200           PERFORM 2400-LOOK-UP-OPEN-POSITION.
062300           IF  NOT WS-FOUND-POS
062400               IF  OPEN-POS-COUNT LESS THAN WS-MAX-POSITIONS
062500                   AND RGM-REGIME EQUAL 'BULL    '
062600                   AND INDEX-OHLCV-ROW-COUNT NOT LESS THAN 200
062700                   AND SYM-OHLCV-ROW-COUNT NOT LESS THAN 50
062800                   PERFORM 3300-SCORE-ENTRY-CANDIDATE
062900               END-IF
063000           END-IF.
063100      *-----------------------------------------------------------*
063200       2400-LOOK-UP-OPEN-POSITION.
063300      *-----------------------------------------------------------*
063400           MOVE 'N'                         TO WS-FOUND-POS-SW.
063500           MOVE ZERO                        TO WS-FOUND-POS-IDX.
063600           IF  OPEN-POS-COUNT GREATER THAN ZERO
063700               PERFORM 2410-CHECK-ONE-OPEN-POSITION
063800                   VARYING OPEN-POS-IDX FROM 1 BY 1
063900                   UNTIL OPEN-POS-IDX GREATER THAN OPEN-POS-COUNT
064000                   OR WS-FOUND-POS
064100           END-IF.
064200      *-----------------------------------------------------------*
064300       2410-CHECK-ONE-OPEN-POSITION.
064400      *-----------------------------------------------------------*
064500           IF  OP-SYMBOL (OPEN-POS-IDX) EQUAL UT-SYMBOL (WS-UNIV-IDX)
064600               MOVE 'Y'                      TO WS-FOUND-POS-SW
064700               SET WS-FOUND-POS-IDX          TO OPEN-POS-IDX
064800           END-IF.
064900      *-----------------------------------------------------------*
065000      *    ENTRY CANDIDATE SCORING -- CAP THE HISTORY AT 250 ROWS,
065100      *    RUN THE INDICATOR ENGINE AND THE STOCK SCORER ON THE LAST
065200      *    ROW, THEN APPLY THE DESK'S CANDIDATE FILTER.
065300      *-----------------------------------------------------------*
065400       3300-SCORE-ENTRY-CANDIDATE.
065500      *-----------------------------------------------------------*
065600           IF  SYM-OHLCV-ROW-COUNT GREATER THAN 250
065700               COMPUTE WS-CAP-START-IDX =
065800                       SYM-OHLCV-ROW-COUNT - 249
065900           ELSE
066000               MOVE 1                        TO WS-CAP-START-IDX
066100           END-IF.
066200           MOVE ZERO                        TO OHLCV-ROW-COUNT.
066300           PERFORM 3310-COPY-ONE-CAPPED-ROW
066400               VARYING WS-SYM-CAP-IDX FROM WS-CAP-START-IDX BY 1
066500               UNTIL WS-SYM-CAP-IDX GREATER THAN SYM-OHLCV-ROW-COUNT.
066600           CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW.
066700           CALL 'STKSCORE' USING FEATURE-ROW, SCORE-RECORD.
066800           IF  SCR-TREND-STRENGTH NOT LESS THAN 0.6
066900               AND SCR-BREAKOUT-QUALITY NOT LESS THAN 0.5
067000               AND SCR-LIQUIDITY NOT LESS THAN 0.4
067100               AND SCR-RISK NOT GREATER THAN 0.5
067200               PERFORM 3320-INSERT-CANDIDATE
067300           END-IF.
067400      *-----------------------------------------------------------*
067500       3310-COPY-ONE-CAPPED-ROW.
067600      *-----------------------------------------------------------*
067700           ADD 1                            TO OHLCV-ROW-COUNT.
067800           MOVE SYM-OHT-SYMBOL (WS-SYM-CAP-IDX)
067900               TO OHT-SYMBOL (OHLCV-ROW-COUNT).
068000           MOVE SYM-OHT-TRADE-DATE (WS-SYM-CAP-IDX)
068100               TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
068200           MOVE SYM-OHT-OPEN (WS-SYM-CAP-IDX)
068300               TO OHT-OPEN (OHLCV-ROW-COUNT).
068400           MOVE SYM-OHT-HIGH (WS-SYM-CAP-IDX)
068500               TO OHT-HIGH (OHLCV-ROW-COUNT).
068600           MOVE SYM-OHT-LOW (WS-SYM-CAP-IDX)
068700               TO OHT-LOW (OHLCV-ROW-COUNT).
068800           MOVE SYM-OHT-CLOSE (WS-SYM-CAP-IDX)
068900               TO OHT-CLOSE (OHLCV-ROW-COUNT).
069000           MOVE SYM-OHT-VOLUME (WS-SYM-CAP-IDX)
069100               TO OHT-VOLUME (OHLCV-ROW-COUNT).
069200      *-----------------------------------------------------------*
069300      *    KEEPS THE CANDIDATE TABLE SORTED DESCENDING ON ENTRY
069400      *    SCORE AS EACH NEW CANDIDATE ARRIVES, DROPPING THE WEAKEST
069500      *    ENTRY WHEN THE TABLE IS ALREADY FULL.
069600      *-----------------------------------------------------------*
069700       3320-INSERT-CANDIDATE.
069800      *-----------------------------------------------------------*
069900           COMPUTE NC-ENTRY-SCORE =
070000                   (SCR-TREND-STRENGTH * 0.30) +
070100                   (SCR-BREAKOUT-QUALITY * 0.25) +
070200                   (SCR-LIQUIDITY * 0.20).
070300           MOVE SCR-SYMBOL                   TO NC-SYMBOL.
070400           MOVE FR-CLOSE                     TO NC-CLOSE.
070500           IF  FR-ATR-14-VALID
070600               MOVE FR-ATR-14                TO NC-ATR
070700           ELSE
070800               COMPUTE NC-ATR ROUNDED = FR-CLOSE * 0.02
070900           END-IF.
071000           MOVE 1                            TO WS-CAND-INSERT-IDX.
071100           PERFORM 3330-FIND-INSERT-POSITION
071200               UNTIL WS-CAND-INSERT-IDX GREATER THAN CAND-TAB-COUNT
071300               OR CAND-ENTRY-SCORE (WS-CAND-INSERT-IDX) LESS THAN
071400                  NC-ENTRY-SCORE.
071500           IF  WS-CAND-INSERT-IDX NOT GREATER THAN 20
071600               PERFORM 3340-OPEN-INSERT-SLOT
071700               MOVE NC-SYMBOL      TO CAND-SYMBOL (WS-CAND-INSERT-IDX)
071800               MOVE NC-ENTRY-SCORE
071900                   TO CAND-ENTRY-SCORE (WS-CAND-INSERT-IDX)
072000               MOVE NC-CLOSE       TO CAND-CLOSE (WS-CAND-INSERT-IDX)
072100               MOVE NC-ATR         TO CAND-ATR (WS-CAND-INSERT-IDX)
072200               IF  CAND-TAB-COUNT LESS THAN 20
072300                   ADD 1                     TO CAND-TAB-COUNT
072400               END-IF
072500           END-IF.
072600      *-----------------------------------------------------------*
072700       3330-FIND-INSERT-POSITION.
072800      *-----------------------------------------------------------*
072900           ADD 1                            TO WS-CAND-INSERT-IDX.
073000      *-----------------------------------------------------------*
073100      *    OPENS A GAP AT WS-CAND-INSERT-IDX BY SLIDING EVERYTHING
073200      *    FROM THERE DOWN ONE SLOT, DROPPING THE WEAKEST CANDIDATE
073300      *    OFF THE BOTTOM WHEN THE TABLE IS ALREADY FULL.
073400      *-----------------------------------------------------------*
073500       3340-OPEN-INSERT-SLOT.
073600      *-----------------------------------------------------------*
073700           IF  CAND-TAB-COUNT LESS THAN 20
073800               MOVE CAND-TAB-COUNT           TO WS-CAND-SHIFT-START
073900           ELSE
074000               MOVE 19                       TO WS-CAND-SHIFT-START
074100           END-IF.
074200           IF  WS-CAND-SHIFT-START NOT LESS THAN WS-CAND-INSERT-IDX
074300               PERFORM 3341-SHIFT-ONE-CANDIDATE-DOWN
074400                   VARYING WS-CAND-SHIFT-IDX FROM WS-CAND-SHIFT-START
074500                   BY -1
074600                   UNTIL WS-CAND-SHIFT-IDX LESS THAN WS-CAND-INSERT-IDX
074700           END-IF.
074800      *-----------------------------------------------------------*
074900       3341-SHIFT-ONE-CANDIDATE-DOWN.
075000      *-----------------------------------------------------------*
075100           MOVE CANDIDATE-TABLE (WS-CAND-SHIFT-IDX)
075200               TO CANDIDATE-TABLE (WS-CAND-SHIFT-IDX + 1).
075300      *-----------------------------------------------------------*
075400      *    EXIT TEST FOR A SYMBOL CURRENTLY HELD -- STOP-LOSS TAKES
075500      *    PRECEDENCE OVER TARGET WHEN BOTH ARE HIT ON THE SAME BAR.
075600      *    NO CANDLE TODAY MEANS THE POSITION SIMPLY MARKS AT ITS
075700      *    ENTRY PRICE FOR EQUITY PURPOSES AND CARRIES FORWARD.
075800      *-----------------------------------------------------------*
075900       3400-PROCESS-EXIT-OR-HOLD.
076000      *-----------------------------------------------------------*
076100           SET OPEN-POS-IDX                  TO WS-FOUND-POS-IDX.
076200           IF  WS-HAS-TODAY-CANDLE
076300               MOVE SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT)
076400                   TO OP-LAST-CLOSE (OPEN-POS-IDX)
076500               IF  SYM-OHT-LOW (SYM-OHLCV-ROW-COUNT) NOT GREATER THAN
076600                   OP-STOP-LOSS (OPEN-POS-IDX)
076700                   MOVE OP-STOP-LOSS (OPEN-POS-IDX) TO WS-EXIT-PRICE
076800                   MOVE 'STOP-LOSS'           TO WS-EXIT-REASON
076900                   MOVE WS-SIM-DATE           TO WS-EXIT-DATE
077000                   PERFORM 3450-CLOSE-ONE-POSITION
077100               ELSE
077200                   IF  SYM-OHT-HIGH (SYM-OHLCV-ROW-COUNT) NOT LESS
077300                       THAN OP-TARGET (OPEN-POS-IDX)
077400                       MOVE OP-TARGET (OPEN-POS-IDX) TO WS-EXIT-PRICE
077500                       MOVE 'TARGET'          TO WS-EXIT-REASON
077600                       MOVE WS-SIM-DATE       TO WS-EXIT-DATE
077700                       PERFORM 3450-CLOSE-ONE-POSITION
077800                   ELSE
077900                       COMPUTE WS-OPEN-POSITIONS-VALUE =
078000                               WS-OPEN-POSITIONS-VALUE +
078100                               (SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT) *
078200                                OP-QUANTITY (OPEN-POS-IDX))
078300                   END-IF
078400               END-IF
078500           ELSE
078600               COMPUTE WS-OPEN-POSITIONS-VALUE =
078700                       WS-OPEN-POSITIONS-VALUE +
078800                       (OP-ENTRY-PRICE (OPEN-POS-IDX) *
078900                        OP-QUANTITY (OPEN-POS-IDX))
079000           END-IF.
079100      *-----------------------------------------------------------*
079200      *    CLOSES THE POSITION AT OPEN-POS-IDX AGAINST WS-EXIT-PRICE/
079300      *    REASON/DATE, ALREADY SET BY THE CALLER.
079400      *-----------------------------------------------------------*
079500       3450-CLOSE-ONE-POSITION.
079600      *-----------------------------------------------------------*
079700           COMPUTE WS-TRADE-PNL =
079800                   (WS-EXIT-PRICE - OP-ENTRY-PRICE (OPEN-POS-IDX)) *
079900                   OP-QUANTITY (OPEN-POS-IDX).
080000           COMPUTE WS-CASH-BALANCE =
080100                   WS-CASH-BALANCE +
080200                   (WS-EXIT-PRICE * OP-QUANTITY (OPEN-POS-IDX)).
080300           MOVE SPACE                         TO TRADE-RECORD.
080400           MOVE OP-SYMBOL (OPEN-POS-IDX)      TO TRD-SYMBOL.
080500           MOVE OP-ENTRY-DATE (OPEN-POS-IDX)  TO TRD-ENTRY-DATE.
080600           MOVE WS-EXIT-DATE                  TO TRD-EXIT-DATE.
080700           MOVE OP-ENTRY-PRICE (OPEN-POS-IDX) TO TRD-ENTRY-PRICE.
080800           MOVE WS-EXIT-PRICE                 TO TRD-EXIT-PRICE.
080900           MOVE OP-STOP-LOSS (OPEN-POS-IDX)   TO TRD-STOP-LOSS.
081000           MOVE OP-TARGET (OPEN-POS-IDX)      TO TRD-TARGET.
081100           MOVE OP-QUANTITY (OPEN-POS-IDX)    TO TRD-QUANTITY.
081200           MOVE WS-TRADE-PNL                  TO TRD-PNL.
081300           MOVE WS-EXIT-REASON                TO TRD-EXIT-REASON.
081400           WRITE TRADE-RECORD.
081500           PERFORM 3460-TALLY-CLOSED-TRADE.
081600           PERFORM 3470-REMOVE-OPEN-POSITION.
081700      *-----------------------------------------------------------*
081800       3460-TALLY-CLOSED-TRADE.
081900      *-----------------------------------------------------------*
082000           ADD 1                             TO WS-TOTAL-TRADES.
082100           ADD WS-TRADE-PNL                  TO WS-SUM-PNL.
082200           IF  WS-TRADE-PNL GREATER THAN ZERO
082300               ADD 1                         TO WS-WINNING-TRADES
082400           ELSE
082500               ADD 1                         TO WS-LOSING-TRADES
082600           END-IF.
082700      *-----------------------------------------------------------*
082800       3470-REMOVE-OPEN-POSITION.
082900      *-----------------------------------------------------------*
083000           PERFORM 3471-SHIFT-ONE-POSITION-UP
083100               VARYING WS-CAND-SHIFT-IDX FROM OPEN-POS-IDX BY 1
083200               UNTIL WS-CAND-SHIFT-IDX GREATER THAN OPEN-POS-COUNT.
083300           SUBTRACT 1                        FROM OPEN-POS-COUNT.
083400      *-----------------------------------------------------------*
083500       3471-SHIFT-ONE-POSITION-UP.
083600      *-----------------------------------------------------------*
083700           IF  WS-CAND-SHIFT-IDX LESS THAN OPEN-POS-COUNT
083800               MOVE OPEN-POSITION-TABLE (WS-CAND-SHIFT-IDX + 1)
083900                   TO OPEN-POSITION-TABLE (WS-CAND-SHIFT-IDX)
084000           END-IF.
084100      *-----------------------------------------------------------*
084200      *    FILL AS MANY OPEN SLOTS AS THE CANDIDATE LIST AND THE
084300      *    DESK'S CASH WILL SUPPORT, BEST CANDIDATE FIRST.
084400      *-----------------------------------------------------------*
084500       3500-FILL-ENTRY-SLOTS.
084600      *-----------------------------------------------------------*
084700           PERFORM 3510-TRY-ONE-CANDIDATE
084800               VARYING CAND-IDX FROM 1 BY 1
084900               UNTIL CAND-IDX GREATER THAN CAND-TAB-COUNT
085000               OR OPEN-POS-COUNT NOT LESS THAN WS-MAX-POSITIONS.
085100      *-----------------------------------------------------------*
085200       3510-TRY-ONE-CANDIDATE.
085300      *-----------------------------------------------------------*
085400           MOVE CAND-CLOSE (CAND-IDX)        TO WS-ENTRY-PRICE.
085500           MOVE CAND-ATR (CAND-IDX)          TO WS-ATR-USED.
085600           COMPUTE WS-STOP-PRICE ROUNDED =
085700                   WS-ENTRY-PRICE - (2 * WS-ATR-USED).
085800           COMPUTE WS-RISK-PER-SHARE =
085900                   WS-ENTRY-PRICE - WS-STOP-PRICE.
086000           COMPUTE WS-TARGET-PRICE ROUNDED =
086100                   WS-ENTRY-PRICE + (2 * WS-RISK-PER-SHARE).
086200           IF  WS-RISK-PER-SHARE GREATER THAN ZERO
086300               COMPUTE WS-ENTRY-QTY =
086400                       (WS-CASH-BALANCE * WS-MAX-RISK-PCT / 100) /
086500                       WS-RISK-PER-SHARE
086600           ELSE
086700               MOVE ZERO                     TO WS-ENTRY-QTY
086800           END-IF.
086900           COMPUTE WS-ENTRY-COST = WS-ENTRY-PRICE * WS-ENTRY-QTY.
087000           IF  WS-ENTRY-COST GREATER THAN WS-CASH-BALANCE
087100               COMPUTE WS-ENTRY-QTY = WS-CASH-BALANCE / WS-ENTRY-PRICE
087200               COMPUTE WS-ENTRY-COST = WS-ENTRY-PRICE * WS-ENTRY-QTY
087300           END-IF.
087400           IF  WS-ENTRY-QTY GREATER THAN ZERO
087500               PERFORM 3520-OPEN-ONE-POSITION
087600           END-IF.
087700      *-----------------------------------------------------------*
087800       3520-OPEN-ONE-POSITION.
087900      *-----------------------------------------------------------*
088000           ADD 1                             TO OPEN-POS-COUNT.
088100           MOVE CAND-SYMBOL (CAND-IDX)
088200               TO OP-SYMBOL (OPEN-POS-COUNT).
088300           MOVE WS-SIM-DATE
088400               TO OP-ENTRY-DATE (OPEN-POS-COUNT).
088500           MOVE WS-ENTRY-PRICE
088600               TO OP-ENTRY-PRICE (OPEN-POS-COUNT).
088700           MOVE WS-STOP-PRICE
088800               TO OP-STOP-LOSS (OPEN-POS-COUNT).
088900           MOVE WS-TARGET-PRICE
089000               TO OP-TARGET (OPEN-POS-COUNT).
089100           MOVE WS-ENTRY-QTY
089200               TO OP-QUANTITY (OPEN-POS-COUNT).
089300           MOVE WS-ENTRY-PRICE
089400               TO OP-LAST-CLOSE (OPEN-POS-COUNT).
089500           SUBTRACT WS-ENTRY-COST            FROM WS-CASH-BALANCE.
089600           COMPUTE WS-OPEN-POSITIONS-VALUE =
089700                   WS-OPEN-POSITIONS-VALUE + WS-ENTRY-COST.
089800      *-----------------------------------------------------------*
089900       2900-RECORD-EQUITY-FOR-TODAY.
090000      *-----------------------------------------------------------*
090100           COMPUTE WS-EQUITY-TODAY =
090200                   WS-CASH-BALANCE + WS-OPEN-POSITIONS-VALUE.
090300           MOVE ZERO                         TO WS-OPEN-POSITIONS-VALUE.
090400           IF  WS-EQUITY-TODAY GREATER THAN WS-PEAK-EQUITY
090500               MOVE WS-EQUITY-TODAY          TO WS-PEAK-EQUITY
090600           END-IF.
090700           IF  WS-PEAK-EQUITY GREATER THAN ZERO
090800               COMPUTE WS-DRAWDOWN-PCT ROUNDED =
090900                       ((WS-PEAK-EQUITY - WS-EQUITY-TODAY) /
091000                        WS-PEAK-EQUITY) * 100
091100               IF  WS-DRAWDOWN-PCT GREATER THAN WS-MAX-DRAWDOWN-PCT
091200                   MOVE WS-DRAWDOWN-PCT      TO WS-MAX-DRAWDOWN-PCT
091300               END-IF
091400           END-IF.
091500      *-----------------------------------------------------------*
091600      *    END OF THE CALENDAR -- EVERYTHING STILL OPEN GOES OUT AT
091700      *    ITS LAST KNOWN CLOSE (ENTRY PRICE IF THE POSITION NEVER
091800      *    SAW A CANDLE), DATED THE RUN'S END DATE.
091900      *-----------------------------------------------------------*
092000       7000-CLOSE-REMAINING-POSITIONS.
092100      *-----------------------------------------------------------*
092200           PERFORM 7010-CLOSE-ONE-REMAINING-POSITION
092300               UNTIL OPEN-POS-COUNT EQUAL ZERO.
092400      *-----------------------------------------------------------*
092500       7010-CLOSE-ONE-REMAINING-POSITION.
092600      *-----------------------------------------------------------*
092700           SET OPEN-POS-IDX                  TO 1.
092800           MOVE OP-LAST-CLOSE (OPEN-POS-IDX) TO WS-EXIT-PRICE.
092900           MOVE 'TIME-EXIT'                  TO WS-EXIT-REASON.
093000           MOVE WS-END-DATE                  TO WS-EXIT-DATE.
093100           PERFORM 3450-CLOSE-ONE-POSITION.
093200      *-----------------------------------------------------------*
093300       7500-COMPUTE-RUN-METRICS.
093400      *-----------------------------------------------------------*
093500           COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =
093600                   ((WS-CASH-BALANCE - WS-INITIAL-CAPITAL) /
093700                    WS-INITIAL-CAPITAL) * 100.
093800           IF  WS-TOTAL-TRADES GREATER THAN ZERO
093900               COMPUTE WS-WIN-RATE ROUNDED =
094000                       (WS-WINNING-TRADES / WS-TOTAL-TRADES) * 100
094100               COMPUTE WS-AVG-TRADE-PNL ROUNDED =
094200                       WS-SUM-PNL / WS-TOTAL-TRADES
094300           ELSE
094400               MOVE ZERO                     TO WS-WIN-RATE
094500               MOVE ZERO                     TO WS-AVG-TRADE-PNL
094600           END-IF.
094700      *-----------------------------------------------------------*
094800       8000-WRITE-SUMMARY-RECORD.
094900      *-----------------------------------------------------------*
095000           MOVE SPACE                        TO SUMMARY-RECORD.
095100           MOVE WS-START-DATE                TO SUM-START-DATE.
095200           MOVE WS-END-DATE                  TO SUM-END-DATE.
095300           MOVE WS-INITIAL-CAPITAL           TO SUM-INITIAL-CAPITAL.
095400           MOVE WS-CASH-BALANCE              TO SUM-FINAL-CAPITAL.
095500           MOVE WS-TOTAL-RETURN-PCT          TO SUM-TOTAL-RETURN-PCT.
095600           MOVE WS-TOTAL-TRADES              TO SUM-TOTAL-TRADES.
095700           MOVE WS-WINNING-TRADES            TO SUM-WINNING-TRADES.
095800           MOVE WS-LOSING-TRADES             TO SUM-LOSING-TRADES.
095900           MOVE WS-WIN-RATE                  TO SUM-WIN-RATE.
096000           MOVE WS-MAX-DRAWDOWN-PCT          TO SUM-MAX-DRAWDOWN-PCT.
096100           MOVE WS-AVG-TRADE-PNL             TO SUM-AVG-TRADE-PNL.
096200           WRITE SUMMARY-RECORD.
096300      *-----------------------------------------------------------*
096400       8500-PRINT-SUMMARY-REPORT.
096500      *-----------------------------------------------------------*
096600           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
096700           MOVE WS-CURRENT-YEAR              TO WS-SIM-DATE-YYYY.
096800           MOVE WS-CURRENT-MONTH             TO WS-SIM-DATE-MM.
096900           MOVE WS-CURRENT-DAY               TO WS-SIM-DATE-DD.
097000           MOVE WS-SIM-DATE                  TO HL1-RUN-DATE.
097100           MOVE WS-START-DATE                TO HL3-START-DATE.
097200           MOVE WS-END-DATE                  TO HL3-END-DATE.
097300           MOVE WS-INITIAL-CAPITAL           TO HL4-INITIAL-CAPITAL.
097400           MOVE WS-CASH-BALANCE              TO HL4-FINAL-CAPITAL.
097500           MOVE WS-TOTAL-RETURN-PCT          TO HL4-RETURN-PCT.
097600           MOVE WS-TOTAL-TRADES              TO HL5-TOTAL-TRADES.
097700           MOVE WS-WINNING-TRADES            TO HL5-WINNING-TRADES.
097800           MOVE WS-LOSING-TRADES             TO HL5-LOSING-TRADES.
097900           MOVE WS-WIN-RATE                  TO HL5-WIN-RATE.
098000           MOVE WS-MAX-DRAWDOWN-PCT          TO HL6-MAX-DRAWDOWN.
098100           MOVE WS-AVG-TRADE-PNL             TO HL6-AVG-TRADE-PNL.
098200           MOVE HEADING-LINE-3                TO NEXT-REPORT-LINE.
098300           PERFORM 9000-PRINT-REPORT-LINE.
098400           MOVE HEADING-LINE-4                TO NEXT-REPORT-LINE.
098500           PERFORM 9000-PRINT-REPORT-LINE.
098600           MOVE HEADING-LINE-5                TO NEXT-REPORT-LINE.
098700           PERFORM 9000-PRINT-REPORT-LINE.
098800           MOVE HEADING-LINE-6                TO NEXT-REPORT-LINE.
098900           PERFORM 9000-PRINT-REPORT-LINE.
099000           MOVE HEADING-LINE-7                TO NEXT-REPORT-LINE.
099100           PERFORM 9000-PRINT-REPORT-LINE.
099200           PERFORM 8600-PRINT-TRADE-LEDGER.
099300      *-----------------------------------------------------------*
099400      *    THE LEDGER JUST WRITTEN IS RE-READ HERE TO DRIVE THE
099500      *    DETAIL LINES -- THE SAME REOPEN-AND-RESCAN HABIT USED
099600      *    ELSEWHERE IN THIS PROGRAM.
099700      *-----------------------------------------------------------*
099800       8600-PRINT-TRADE-LEDGER.
099900      *-----------------------------------------------------------*
100000           CLOSE TRADE-OUT-FILE.
100100           OPEN INPUT TRADE-OUT-FILE.
100200           PERFORM 8610-READ-ONE-TRADE.
100300           PERFORM 8620-PRINT-ONE-TRADE
100400               UNTIL WS-SYMBOL-HIST-EOF.
100500           CLOSE TRADE-OUT-FILE.
100600      *-----------------------------------------------------------*
100700       8610-READ-ONE-TRADE.
100800      *-----------------------------------------------------------*
100900           READ TRADE-OUT-FILE
101000               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
101100      *-----------------------------------------------------------*
101200       8620-PRINT-ONE-TRADE.
101300      *-----------------------------------------------------------*
101400           MOVE TRD-SYMBOL                   TO DL-SYMBOL.
101500           MOVE TRD-ENTRY-DATE                TO DL-ENTRY-DATE.
101600           MOVE TRD-ENTRY-PRICE               TO DL-ENTRY-PRICE.
101700           MOVE TRD-EXIT-DATE                 TO DL-EXIT-DATE.
101800           MOVE TRD-EXIT-PRICE                TO DL-EXIT-PRICE.
101900           MOVE TRD-QUANTITY                  TO DL-QUANTITY.
102000           MOVE TRD-PNL                       TO DL-PNL.
102100           MOVE TRD-EXIT-REASON               TO DL-EXIT-REASON.
102200           MOVE DETAIL-LINE                   TO NEXT-REPORT-LINE.
102300           PERFORM 9000-PRINT-REPORT-LINE.
102400           PERFORM 8610-READ-ONE-TRADE.
102500      *-----------------------------------------------------------*
102600       9000-PRINT-REPORT-LINE.
102700      *-----------------------------------------------------------*
102800           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
102900               PERFORM 9100-PRINT-HEADING-LINES.
103000           MOVE NEXT-REPORT-LINE              TO PRINT-LINE.
103100           PERFORM 9120-WRITE-PRINT-LINE.
103200      *-----------------------------------------------------------*
103300       9100-PRINT-HEADING-LINES.
103400      *-----------------------------------------------------------*
103500           MOVE PAGE-COUNT                    TO HL1-PAGE-COUNT.
103600           MOVE HEADING-LINE-1                 TO PRINT-LINE.
103700           PERFORM 9110-WRITE-TOP-OF-PAGE.
103800           MOVE 2                             TO LINE-SPACEING.
103900           MOVE HEADING-LINE-2                 TO PRINT-LINE.
104000           PERFORM 9120-WRITE-PRINT-LINE.
104100           ADD  1                             TO PAGE-COUNT.
104200           MOVE 1                             TO LINE-SPACEING.
104300           MOVE 5                             TO LINE-COUNT.
104400      *-----------------------------------------------------------*
104500       9110-WRITE-TOP-OF-PAGE.
104600      *-----------------------------------------------------------*
104700           WRITE PRINT-RECORD
104800               AFTER ADVANCING PAGE.
104900           MOVE SPACE                         TO PRINT-LINE.
105000      *-----------------------------------------------------------*
105100       9120-WRITE-PRINT-LINE.
105200      *-----------------------------------------------------------*
105300           WRITE PRINT-RECORD
105400               AFTER ADVANCING LINE-SPACEING.
105500           MOVE SPACE                         TO PRINT-LINE.
105600           ADD  1                             TO LINE-COUNT.
105700           MOVE 1                             TO LINE-SPACEING.
105800      *-----------------------------------------------------------*
105900       9000-CLOSE-FILES.
106000      *-----------------------------------------------------------*
106100           CLOSE SUMMARY-OUT-FILE
106200                 PRINT-FILE.
106300      *-----------------------------------------------------------*
106400      *    LEAP-YEAR TEST FOR WS-SIM-YEAR -- DIVISIBLE BY 4, EXCEPT
106500      *    CENTURY YEARS, WHICH MUST ALSO DIVIDE BY 400.
106600      *-----------------------------------------------------------*
106700       9600-TEST-LEAP-YEAR.
106800      *-----------------------------------------------------------*
106900           MOVE 'N'                          TO WS-LEAP-YEAR-SW.
107000           DIVIDE WS-SIM-YEAR BY 4 GIVING WS-DAYS-IN-MONTH
107100               REMAINDER WS-DIM-REM.
107200           IF  WS-DIM-REM EQUAL ZERO
107300               MOVE 'Y'                       TO WS-LEAP-YEAR-SW
107400               DIVIDE WS-SIM-YEAR BY 100 GIVING WS-DAYS-IN-MONTH
107500                   REMAINDER WS-DIM-REM
107600               IF  WS-DIM-REM EQUAL ZERO
107700                   MOVE 'N'                   TO WS-LEAP-YEAR-SW
107800                   DIVIDE WS-SIM-YEAR BY 400 GIVING WS-DAYS-IN-MONTH
107900                       REMAINDER WS-DIM-REM
108000                   IF  WS-DIM-REM EQUAL ZERO
108100                       MOVE 'Y'               TO WS-LEAP-YEAR-SW
108200                   END-IF
108300               END-IF
108400           END-IF.
108500      *-----------------------------------------------------------*
108600      *    ADVANCE THE SIMULATION DATE BY ONE CALENDAR DAY, ROLLING
108700      *    MONTH AND YEAR AS NEEDED. NO INTRINSIC FUNCTION IS USED --
108800      *    THE MONTH-LENGTH TABLE ABOVE AND A HAND LEAP-YEAR TEST
108900      *    DO THE WORK.
109000      *-----------------------------------------------------------*
109100       9650-INCREMENT-CALENDAR-DAY.
109200      *-----------------------------------------------------------*
109300           PERFORM 9600-TEST-LEAP-YEAR.
109400           MOVE DIM-ENTRY (WS-SIM-MONTH)      TO WS-DAYS-IN-MONTH.
109500           IF  WS-SIM-MONTH EQUAL 2 AND WS-LEAP-YEAR
109600               MOVE 29                        TO WS-DAYS-IN-MONTH
109700           END-IF.
109800           ADD 1                              TO WS-SIM-DAY.
109900           IF  WS-SIM-DAY GREATER THAN WS-DAYS-IN-MONTH
110000               MOVE 1                         TO WS-SIM-DAY
110100               ADD 1                          TO WS-SIM-MONTH
110200               IF  WS-SIM-MONTH GREATER THAN 12
110300                   MOVE 1                     TO WS-SIM-MONTH
110400                   ADD 1                      TO WS-SIM-YEAR
110500               END-IF
110600           END-IF.
110700      *-----------------------------------------------------------*
110800      *    ZELLER'S CONGRUENCE (GREGORIAN FORM). H COMES BACK
110900      *    0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY -- ANYTHING
111000      *    OTHER THAN 0 OR 1 IS A TRADING DAY.
111100      *-----------------------------------------------------------*
111200       9660-COMPUTE-DAY-OF-WEEK.
111300      *-----------------------------------------------------------*
111400           IF  WS-SIM-MONTH LESS THAN 3
111500               COMPUTE WS-ZELLER-M = WS-SIM-MONTH + 12
111600               COMPUTE WS-ZELLER-Y = WS-SIM-YEAR - 1
111700           ELSE
111800               MOVE WS-SIM-MONTH              TO WS-ZELLER-M
111900               MOVE WS-SIM-YEAR                TO WS-ZELLER-Y
112000           END-IF.
112100           DIVIDE WS-ZELLER-Y BY 100 GIVING WS-ZELLER-J
112200               REMAINDER WS-ZELLER-K.
112300           COMPUTE WS-ZELLER-TEMP = 13 * (WS-ZELLER-M + 1).
112400           DIVIDE WS-ZELLER-TEMP BY 5 GIVING WS-ZELLER-TERM1.
112500           DIVIDE WS-ZELLER-K BY 4 GIVING WS-ZELLER-TERM3.
112600           DIVIDE WS-ZELLER-J BY 4 GIVING WS-ZELLER-TERM4.
112700           COMPUTE WS-ZELLER-SUM =
112800                   WS-SIM-DAY + WS-ZELLER-TERM1 + WS-ZELLER-K +
112900                   WS-ZELLER-TERM3 + WS-ZELLER-TERM4 +
113000                   (5 * WS-ZELLER-J).
113100           DIVIDE WS-ZELLER-SUM BY 7 GIVING WS-ZELLER-QUOT
113200               REMAINDER WS-ZELLER-H.
113300           IF  WS-ZELLER-H EQUAL 0 OR WS-ZELLER-H EQUAL 1
113400               MOVE 'N'                       TO WS-IS-WEEKDAY-SW
113500           ELSE
113600               MOVE 'Y'                       TO WS-IS-WEEKDAY-SW
113700           END-IF.
113800      *-----------------------------------------------------------*
