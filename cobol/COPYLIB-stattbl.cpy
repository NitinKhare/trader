000100      *---------------------------------------------------------------*
000200      * COPYLIB STATTBL  -  WORKING-STORAGE ACCUMULATORS, ONE ROW PER *
000300      * STRATEGY REQUESTED ON THIS RUN OF STRATRPT. GROSS-PROFIT AND  *
000400      * GROSS-LOSS ACCUMULATE SEPARATELY SO THE PROFIT FACTOR CAN BE  *
000500      * TAKEN AT THE END WITHOUT RE-READING THE LEDGER.               *
000600      *      04/26/98 T.VANCE       ORIGINAL, 10-STRATEGY TABLE       *
000700      *---------------------------------------------------------------*
000800       01  STRATEGY-TOTALS-AREA.
000900           05  STRAT-TAB-COUNT             PIC 9(02) USAGE COMP
001000                                            VALUE 0.
001100           05  STRATEGY-TOTALS-TABLE OCCURS 10 TIMES
001200                                     INDEXED BY STRAT-IDX.
001300               10  STT-STRATEGY            PIC X(20).
001400               10  STT-TOTAL-TRADES        PIC 9(05).
001500               10  STT-WINNING-TRADES      PIC 9(05).
001600               10  STT-LOSING-TRADES       PIC 9(05).
001700               10  STT-TOTAL-PNL           PIC S9(11)V99.
001800               10  STT-GROSS-PROFIT        PIC 9(11)V99.
001900               10  STT-GROSS-LOSS          PIC 9(11)V99.
002000      *---------------------------------------------------------------*
