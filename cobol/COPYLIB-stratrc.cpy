000100      *---------------------------------------------------------------*
000200      * COPYLIB STRATRC  -  ONE STRATEGY'S AGGREGATE ANALYSIS BLOCK,  *
000300      * U6 OUTPUT, ALSO THE SORT-FILE SHAPE FOR THE COMPARISON TABLE. *
000400      *      04/26/98 T.VANCE       ORIGINAL LAYOUT                   *
000500      *---------------------------------------------------------------*
000600       01  STRATEGY-ANALYSIS-RECORD.
000700           05  SAR-STRATEGY                PIC X(20).
000800           05  SAR-TOTAL-TRADES            PIC 9(05).
000900           05  SAR-WINNING-TRADES          PIC 9(05).
001000           05  SAR-LOSING-TRADES           PIC 9(05).
001100           05  SAR-WIN-RATE                PIC 9(03)V99.
001200           05  SAR-TOTAL-PNL               PIC S9(11)V99.
001300           05  SAR-AVG-PNL                 PIC S9(09)V99.
001400           05  SAR-GROSS-PROFIT            PIC 9(11)V99.
001500           05  SAR-GROSS-LOSS              PIC 9(11)V99.
001600           05  SAR-PROFIT-FACTOR           PIC 9(03)V99.
001700           05  FILLER                      PIC X(10).
001800      *---------------------------------------------------------------*
