000100      *---------------------------------------------------------------*
000200      * COPYLIB OHLCVRC  -  WORKING-STORAGE HOME FOR ONE SYMBOL'S     *
000300      * (OR THE INDEX'S) FULL DATE-ASCENDING CANDLE HISTORY, READ IN  *
000400      * FROM THE FILE DESCRIBED BY OHLCVFD. TAINDCLC WALKS THIS TABLE *
000500      * ONE ROW AT A TIME TO ROLL THE INDICATORS FORWARD.             *
000600      *      04/14/98 T.VANCE       ORIGINAL, 1250-ROW TABLE          *
000700      *      09/30/03 M.OKONKWO     ENLARGED TO 2500 ROWS, TICKET     *
000800      *                             SWG-0118, TEN YEARS OF DAILIES    *
000900      *---------------------------------------------------------------*
001000       01  OHLCV-HISTORY.
001100           05  OHLCV-ROW-COUNT             PIC 9(04) USAGE COMP
001200                                            VALUE 0.
001300           05  OHLCV-TABLE OCCURS 2500 TIMES
001400                           INDEXED BY OHLCV-IDX.
001500               10  OHT-SYMBOL              PIC X(15).
001600               10  OHT-TRADE-DATE          PIC X(10).
001700               10  OHT-OPEN                PIC S9(5)V99.
001800               10  OHT-HIGH                PIC S9(5)V99.
001900               10  OHT-LOW                 PIC S9(5)V99.
002000               10  OHT-CLOSE               PIC S9(5)V99.
002100               10  OHT-VOLUME              PIC 9(10).
002200               10  FILLER                  PIC X(05).
002300      *---------------------------------------------------------------*
