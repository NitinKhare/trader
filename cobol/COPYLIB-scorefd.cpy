000100      *---------------------------------------------------------------*
000200      * COPYLIB SCOREFD  -  ONE LINE OF THE RANKED STOCK SCORE FILE,  *
000300      * THE U4 NIGHTLY RUN'S MAIN OUTPUT.                             *
000400      *      04/18/98 T.VANCE       ORIGINAL LAYOUT                   *
000500      *---------------------------------------------------------------*
000600       01  SCORE-RECORD.
000700           05  SCR-SYMBOL                  PIC X(15).
000800           05  SCR-TREND-STRENGTH          PIC 9(01)V9(4).
000900           05  SCR-BREAKOUT-QUALITY        PIC 9(01)V9(4).
001000           05  SCR-VOLATILITY              PIC 9(01)V9(4).
001100           05  SCR-RISK                    PIC 9(01)V9(4).
001200           05  SCR-LIQUIDITY               PIC 9(01)V9(4).
001300           05  SCR-COMPOSITE               PIC 9(01)V9(4).
001400           05  SCR-RANK                    PIC 9(04).
001500           05  FILLER                      PIC X(10).
001600      *---------------------------------------------------------------*
