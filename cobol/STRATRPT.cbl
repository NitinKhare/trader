000100      *****************************************************************
000200      * PROGRAM NAME:    STRATRPT
000300      * ORIGINAL AUTHOR: T. VANCE
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/26/88 T.VANCE        CREATED. READS THE STRATEGY-TAGGED TRADE
000900      *                         LEDGER, TOTALS EACH STRATEGY FOUND ON
001000      *                         IT, AND PRINTS A BLOCK PER STRATEGY.
001100      *                         SWG-0044.
001200      * 05/19/91 R.HALVERSEN    ADDED THE MULTI-STRATEGY COMPARISON
001300      *                         TABLE, SORTED DESCENDING BY TOTAL P&L,
001400      *                         PER THE DESK MANAGER'S REQUEST. SWG-0058.
001500      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON
001600      *                         THIS PROGRAM. SIGNED OFF CLEAN.
001700      * 06/18/07 D.PRZYBYLSKI   RUPEE SIGN ON THE COMPARISON TABLE WAS
001800      *                         GARBLING ON THE OFFSITE PRINTERS --
001900      *                         CHANGED TO THE LITERAL "RS." SWG-0157.
002000      * 08/13/07 D.PRZYBYLSKI   ADDED AN OLD 2-DIGIT-YEAR VIEW OF THE
002100      *                         RUN DATE ON THE END-OF-RUN TRACE FOR
002200      *                         THE OVERNIGHT SCHEDULER FEED, SAME AS
002300      *                         TASCORDR CARRIES. SWG-0163.
002400      *****************************************************************
002500      *****************************************************************
002600       IDENTIFICATION DIVISION.
002700       PROGRAM-ID.    STRATRPT.
002800       AUTHOR.        T. VANCE.
002900       INSTALLATION.  APEX SWING DESK.
003000       DATE-WRITTEN.  04/26/1988.
003100       DATE-COMPILED.
003200       SECURITY.      NON-CONFIDENTIAL.
003300      *****************************************************************
003400       ENVIRONMENT DIVISION.
003500      *-----------------------------------------------------------*
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-3081.
003800       OBJECT-COMPUTER. IBM-3081.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100      *-----------------------------------------------------------*
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT STRATEGY-LEDGER-FILE
004500               ASSIGN TO STRATIN.
004600           SELECT STRATEGY-SORT-FILE
004700               ASSIGN TO SORTWK1.
004800           SELECT PRINT-FILE
004900               ASSIGN TO PRTFILE.
005000      *****************************************************************
005100       DATA DIVISION.
005200      *-----------------------------------------------------------*
005300       FILE SECTION.
005400      *-----------------------------------------------------------*
005500       FD  STRATEGY-LEDGER-FILE RECORDING MODE F.
005600       COPY STRATFD.
005700      *-----------------------------------------------------------*
005800      *    SORT WORK RECORD FOR THE COMPARISON TABLE -- SAME FIVE
005900      *    FIGURES AS THE ANALYSIS BLOCK, KEYED FOR A DESCENDING SORT
006000      *    ON TOTAL P&L.
006100      *-----------------------------------------------------------*
006200       SD  STRATEGY-SORT-FILE RECORDING MODE F.
006300       01  SORT-STRATEGY-RECORD.
006400           05  SR-STRATEGY                 PIC X(20).
006500           05  SR-TOTAL-TRADES             PIC 9(05).
006600           05  SR-WIN-RATE                 PIC 9(03)V99.
006700           05  SR-TOTAL-PNL                PIC S9(11)V99.
006800           05  SR-PROFIT-FACTOR            PIC 9(03)V99.
006900      *-----------------------------------------------------------*
007000       FD  PRINT-FILE RECORDING MODE F.
007100       01  PRINT-RECORD.
007200           05  PRINT-LINE                  PIC X(132).
007300      *-----------------------------------------------------------*
007400       WORKING-STORAGE SECTION.
007500      *-----------------------------------------------------------*
007600       01  WS-EOF-SWITCHES.
007700           05  WS-LEDGER-EOF-SW            PIC X(01) VALUE 'N'.
007800               88  WS-LEDGER-EOF                       VALUE 'Y'.
007900           05  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE 'N'.
008000               88  WS-SORT-RETURN-EOF                  VALUE 'Y'.
008100      *-----------------------------------------------------------*
008200      *    THIS PROGRAM'S OWN COPY OF THE RUN DATE. BUILT FROM
008300      *    ACCEPT FROM DATE, THE SAME AS EVERY OTHER REPORT ON THE
008400      *    DESK -- NO INTRINSIC FUNCTION IS USED ANYWHERE HERE.
008500      *-----------------------------------------------------------*
008600       01  WS-RUN-DATE-AREA.
008700           05  WS-RUN-DATE-YYYY            PIC 9(04).
008800           05  WS-RUN-DATE-DASH1           PIC X(01) VALUE '-'.
008900           05  WS-RUN-DATE-MM              PIC 9(02).
009000           05  WS-RUN-DATE-DASH2           PIC X(01) VALUE '-'.
009100           05  WS-RUN-DATE-DD              PIC 9(02).
009200       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA
009300                                            PIC X(10).
009400      *-----------------------------------------------------------*
009500      *    OLD 2-DIGIT-YEAR VIEW OF THE RUN DATE, KEPT SO THE
009600      *    OVERNIGHT SCHEDULER FEED THAT STILL WANTS A YYMMDD
009700      *    STAMP ON THE CONSOLE TRACE DOES NOT HAVE TO CHANGE.
009800      *-----------------------------------------------------------*
009900       01  WS-RUN-DATE-OLD REDEFINES WS-RUN-DATE-AREA.
010000           05  WS-RUN-DATE-OLD-YYYY        PIC 9(04).
010100           05  FILLER                      PIC X(01).
010200           05  WS-RUN-DATE-OLD-MM          PIC 9(02).
010300           05  FILLER                      PIC X(01).
010400           05  WS-RUN-DATE-OLD-DD          PIC 9(02).
010500      *-----------------------------------------------------------*
010600      *    DIAGNOSTIC END-OF-RUN COUNTS, HELD AS A TABLE THE SAME
010700      *    WAY TASCORDR DOES SO THE CONSOLE TRACE CAN LOOP OVER THEM.
010800      *-----------------------------------------------------------*
010900       01  WS-RUN-SUMMARY-AREA.
011000           05  WS-STRATEGIES-FOUND         PIC 9(04) USAGE COMP.
011100           05  WS-COMPARISON-PRINTED-SW    PIC X(01) VALUE 'N'.
011200               88  WS-COMPARISON-PRINTED               VALUE 'Y'.
011300           05  FILLER                      PIC X(05).
011400       01  WS-RUN-SUMMARY-TABLE REDEFINES WS-RUN-SUMMARY-AREA.
011500           05  WS-SUMMARY-ENTRY OCCURS 2 TIMES
011600                                 INDEXED BY WS-SUMMARY-IDX
011700                                 PIC X(05).
011800      *-----------------------------------------------------------*
011900       COPY PRTCTL.
012000      *-----------------------------------------------------------*
012100       01  PRINT-LINES.
012200           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
012300      *-----------------------------------------------------------*
012400       01  HEADING-LINES.
012500           05  HEADING-LINE-1.
012600               10  FILLER      PIC X(20) VALUE
012700                   ' APEX SWING DESK -- '.
012800               10  FILLER      PIC X(20) VALUE
012900                   'STRATEGY ANALYSIS   '.
013000               10  FILLER      PIC X(20) VALUE
013100                   'REPORT              '.
013200               10  FILLER      PIC X(11) VALUE SPACE.
013300               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
013400               10  HL1-RUN-DATE            PIC X(10).
013500               10  FILLER      PIC X(07) VALUE ' PAGE: '.
013600               10  HL1-PAGE-COUNT          PIC ZZ9.
013700           05  HEADING-LINE-2.
013800               10  FILLER      PIC X(20) VALUE
013900                   ' -------------------'.
014000               10  FILLER      PIC X(20) VALUE
014100                   '--------------------'.
014200               10  FILLER      PIC X(20) VALUE
014300                   '--------------------'.
014400               10  FILLER      PIC X(20) VALUE
014500                   '                    '.
014600      *-----------------------------------------------------------*
014700      *    ONE STRATEGY'S ANALYSIS BLOCK.
014800      *-----------------------------------------------------------*
014900       01  STRATEGY-BLOCK-LINES.
015000           05  SB-LINE-1.
015100               10  FILLER      PIC X(11) VALUE ' STRATEGY: '.
015200               10  SBL1-STRATEGY           PIC X(20).
015300           05  SB-LINE-2.
015400               10  FILLER      PIC X(08) VALUE ' TRADES:'.
015500               10  SBL2-TOTAL-TRADES       PIC ZZZZ9.
015600               10  FILLER      PIC X(08) VALUE '  WINS: '.
015700               10  SBL2-WINNING-TRADES     PIC ZZZZ9.
015800               10  FILLER      PIC X(10) VALUE '  LOSSES: '.
015900               10  SBL2-LOSING-TRADES      PIC ZZZZ9.
016000               10  FILLER      PIC X(11) VALUE '  WIN-PCT: '.
016100               10  SBL2-WIN-RATE           PIC ZZ9.99.
016200           05  SB-LINE-3.
016300               10  FILLER      PIC X(12) VALUE ' TOTAL PNL: '.
016400               10  SBL3-TOTAL-PNL          PIC Z,ZZZ,ZZ9.99-.
016500               10  FILLER      PIC X(10) VALUE '   AVG-PNL'.
016600               10  FILLER      PIC X(02) VALUE ': '.
016700               10  SBL3-AVG-PNL            PIC Z,ZZZ,ZZ9.99-.
016800           05  SB-LINE-4.
016900               10  FILLER      PIC X(15) VALUE ' GROSS PROFIT: '.
017000               10  SBL4-GROSS-PROFIT       PIC Z,ZZZ,ZZ9.99.
017100               10  FILLER      PIC X(15) VALUE '   GROSS LOSS: '.
017200               10  SBL4-GROSS-LOSS         PIC Z,ZZZ,ZZ9.99.
017300               10  FILLER      PIC X(15) VALUE '   P-FACTOR:   '.
017400               10  SBL4-PROFIT-FACTOR      PIC ZZ9.99.
017500           05  SB-LINE-5    PIC X(60) VALUE SPACE.
017600      *-----------------------------------------------------------*
017700      *    COMPARISON TABLE HEADING + DETAIL LINE. CURRENCY IS
017800      *    RENDERED "RS." RATHER THAN THE SOURCE SYSTEM'S RUPEE
017900      *    GLYPH -- SEE 06/18/07 CHANGE ABOVE.
018000      *-----------------------------------------------------------*
018100       01  CT-HEADING-LINE.
018200           05  FILLER          PIC X(24) VALUE
018300               ' STRATEGY               '.
018400           05  FILLER          PIC X(12) VALUE 'TRADES  WIN%'.
018500           05  FILLER          PIC X(20) VALUE
018600               '      PNL (RS.)     '.
018700           05  FILLER          PIC X(10) VALUE 'P-FACTOR'.
018800       01  CT-DETAIL-LINE.
018900           05  CTL-STRATEGY                PIC X(20).
019000           05  FILLER                      PIC X(04) VALUE SPACE.
019100           05  CTL-TOTAL-TRADES            PIC ZZZZZZZZZ9.
019200           05  FILLER                      PIC X(02) VALUE SPACE.
019300           05  CTL-WIN-RATE                PIC ZZ9.9.
019400           05  FILLER                      PIC X(02) VALUE SPACE.
019500           05  CTL-TOTAL-PNL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
019600           05  FILLER                      PIC X(02) VALUE SPACE.
019700           05  CTL-PROFIT-FACTOR           PIC ZZZ9.99.
019800      *-----------------------------------------------------------*
019900       COPY STATTBL.
020000       COPY STRATRC.
020100      *****************************************************************
020200       PROCEDURE DIVISION.
020300      *-----------------------------------------------------------*
020400       0000-MAIN-ROUTINE.
020500      *-----------------------------------------------------------*
020600           PERFORM 1000-OPEN-FILES.
020700           PERFORM 2000-LOAD-STRATEGY-LEDGER.
020800           PERFORM 2900-CHECK-ANY-STRATEGIES.
020900           PERFORM 3000-PRINT-ONE-STRATEGY-BLOCK
021000               VARYING STRAT-IDX FROM 1 BY 1
021100               UNTIL STRAT-IDX GREATER THAN STRAT-TAB-COUNT.
021200           IF  STRAT-TAB-COUNT GREATER THAN 1
021300               SORT STRATEGY-SORT-FILE
021400                   ON DESCENDING KEY SR-TOTAL-PNL
021500                   INPUT PROCEDURE IS 4100-RELEASE-STRATEGIES
021600                   OUTPUT PROCEDURE IS 4200-RETURN-AND-PRINT-STRATEGIES
021700               MOVE 'Y'                     TO WS-COMPARISON-PRINTED-SW
021800           END-IF.
021900           MOVE STRAT-TAB-COUNT              TO WS-STRATEGIES-FOUND.
022000           DISPLAY 'STRATRPT: RUN DATE (OLD YYMMDD VIEW) = '
022100               WS-RUN-DATE-OLD-YYYY WS-RUN-DATE-OLD-MM
022200               WS-RUN-DATE-OLD-DD.
022300           DISPLAY 'STRATRPT: STRATEGIES ANALYZED = '
022400               WS-STRATEGIES-FOUND.
022500           DISPLAY 'STRATRPT: COMPARISON TABLE PRINTED = '
022600               WS-COMPARISON-PRINTED-SW.
022700           PERFORM 9000-CLOSE-FILES.
022800           GOBACK.
022900      *-----------------------------------------------------------*
023000       1000-OPEN-FILES.
023100      *-----------------------------------------------------------*
023200           OPEN INPUT  STRATEGY-LEDGER-FILE.
023300           OPEN OUTPUT PRINT-FILE.
023400      *-----------------------------------------------------------*
023500       2000-LOAD-STRATEGY-LEDGER.
023600      *-----------------------------------------------------------*
023700           MOVE ZERO                        TO STRAT-TAB-COUNT.
023800           PERFORM 2010-READ-ONE-TRADE.
023900           PERFORM 2020-ACCUMULATE-ONE-TRADE
024000               UNTIL WS-LEDGER-EOF.
024100           CLOSE STRATEGY-LEDGER-FILE.
024200      *-----------------------------------------------------------*
024300       2010-READ-ONE-TRADE.
024400      *-----------------------------------------------------------*
024500           READ STRATEGY-LEDGER-FILE
024600               AT END MOVE 'Y'              TO WS-LEDGER-EOF-SW.
024700      *-----------------------------------------------------------*
024800      *    FIND THIS TRADE'S STRATEGY IN THE TOTALS TABLE, ADDING A
024900      *    NEW ROW WHEN THE STRATEGY HAS NOT BEEN SEEN BEFORE ON
025000      *    THIS LEDGER.
025100      *-----------------------------------------------------------*
025200       2020-ACCUMULATE-ONE-TRADE.
025300      *-----------------------------------------------------------*
025400           SET STRAT-IDX                    TO 1.
025500           SEARCH STRATEGY-TOTALS-TABLE
025600               AT END
025700                   PERFORM 2030-ADD-NEW-STRATEGY
025800               WHEN STT-STRATEGY (STRAT-IDX) EQUAL STD-STRATEGY
025900                   PERFORM 2040-POST-TRADE-TO-STRATEGY
026000           END-SEARCH.
026100           PERFORM 2010-READ-ONE-TRADE.
026200      *-----------------------------------------------------------*
026300       2030-ADD-NEW-STRATEGY.
026400      *-----------------------------------------------------------*
026500           ADD 1                            TO STRAT-TAB-COUNT.
026600           SET STRAT-IDX                    TO STRAT-TAB-COUNT.
026700           MOVE STD-STRATEGY TO STT-STRATEGY (STRAT-IDX).
026800           MOVE ZERO         TO STT-TOTAL-TRADES (STRAT-IDX)
026900                                 STT-WINNING-TRADES (STRAT-IDX)
027000                                 STT-LOSING-TRADES (STRAT-IDX)
027100                                 STT-TOTAL-PNL (STRAT-IDX)
027200                                 STT-GROSS-PROFIT (STRAT-IDX)
027300                                 STT-GROSS-LOSS (STRAT-IDX).
027400           PERFORM 2040-POST-TRADE-TO-STRATEGY.
027500      *-----------------------------------------------------------*
027600       2040-POST-TRADE-TO-STRATEGY.
027700      *-----------------------------------------------------------*
027800           ADD 1                    TO STT-TOTAL-TRADES (STRAT-IDX).
027900           ADD STD-PNL              TO STT-TOTAL-PNL (STRAT-IDX).
028000           IF  STD-PNL GREATER THAN ZERO
028100               ADD 1                TO STT-WINNING-TRADES (STRAT-IDX)
028200               ADD STD-PNL          TO STT-GROSS-PROFIT (STRAT-IDX)
028300           ELSE
028400               ADD 1                TO STT-LOSING-TRADES (STRAT-IDX)
028500               SUBTRACT STD-PNL     FROM STT-GROSS-LOSS (STRAT-IDX)
028600           END-IF.
028700      *-----------------------------------------------------------*
028800       2900-CHECK-ANY-STRATEGIES.
028900      *-----------------------------------------------------------*
029000           IF  STRAT-TAB-COUNT EQUAL ZERO
029100               DISPLAY 'STRATRPT: NO STRATEGIES ON LEDGER -- ABEND'
029200               MOVE 16                      TO RETURN-CODE
029300               PERFORM 9000-CLOSE-FILES
029400               GOBACK
029500           END-IF.
029600      *-----------------------------------------------------------*
029700      *    ONE STRATEGY'S FIGURES, DERIVED FROM THE TOTALS TABLE AND
029800      *    PRINTED AS A FOUR-LINE BLOCK.
029900      *-----------------------------------------------------------*
030000       3000-PRINT-ONE-STRATEGY-BLOCK.
030100      *-----------------------------------------------------------*
030200           PERFORM 3100-DERIVE-ANALYSIS-RECORD.
030300           MOVE SAR-STRATEGY                 TO SBL1-STRATEGY.
030400           MOVE SAR-TOTAL-TRADES              TO SBL2-TOTAL-TRADES.
030500           MOVE SAR-WINNING-TRADES            TO SBL2-WINNING-TRADES.
030600           MOVE SAR-LOSING-TRADES             TO SBL2-LOSING-TRADES.
030700           MOVE SAR-WIN-RATE                  TO SBL2-WIN-RATE.
030800           MOVE SAR-TOTAL-PNL                 TO SBL3-TOTAL-PNL.
030900           MOVE SAR-AVG-PNL                   TO SBL3-AVG-PNL.
031000           MOVE SAR-GROSS-PROFIT              TO SBL4-GROSS-PROFIT.
031100           MOVE SAR-GROSS-LOSS                TO SBL4-GROSS-LOSS.
031200           MOVE SAR-PROFIT-FACTOR             TO SBL4-PROFIT-FACTOR.
031300           MOVE SB-LINE-1                     TO NEXT-REPORT-LINE.
031400           PERFORM 9000-PRINT-REPORT-LINE.
031500           MOVE SB-LINE-2                     TO NEXT-REPORT-LINE.
031600           PERFORM 9000-PRINT-REPORT-LINE.
031700           MOVE SB-LINE-3                     TO NEXT-REPORT-LINE.
031800           PERFORM 9000-PRINT-REPORT-LINE.
031900           MOVE SB-LINE-4                     TO NEXT-REPORT-LINE.
032000           PERFORM 9000-PRINT-REPORT-LINE.
032100           MOVE SB-LINE-5                     TO NEXT-REPORT-LINE.
032200           PERFORM 9000-PRINT-REPORT-LINE.
032300      *-----------------------------------------------------------*
032400      *    BUILDS STRATEGY-ANALYSIS-RECORD FROM ROW STRAT-IDX OF THE
032500      *    TOTALS TABLE -- WIN RATE, AVG PNL AND PROFIT FACTOR ARE
032600      *    ZERO WHEN THE DENOMINATOR IS ZERO (NO TRADES / NO LOSSES).
032700      *-----------------------------------------------------------*
032800       3100-DERIVE-ANALYSIS-RECORD.
032900      *-----------------------------------------------------------*
033000           MOVE STT-STRATEGY (STRAT-IDX)      TO SAR-STRATEGY.
033100           MOVE STT-TOTAL-TRADES (STRAT-IDX)  TO SAR-TOTAL-TRADES.
033200           MOVE STT-WINNING-TRADES (STRAT-IDX) TO SAR-WINNING-TRADES.
033300           MOVE STT-LOSING-TRADES (STRAT-IDX) TO SAR-LOSING-TRADES.
033400           MOVE STT-TOTAL-PNL (STRAT-IDX)     TO SAR-TOTAL-PNL.
033500           MOVE STT-GROSS-PROFIT (STRAT-IDX)  TO SAR-GROSS-PROFIT.
033600           MOVE STT-GROSS-LOSS (STRAT-IDX)    TO SAR-GROSS-LOSS.
033700           IF  STT-TOTAL-TRADES (STRAT-IDX) GREATER THAN ZERO
033800               COMPUTE SAR-WIN-RATE ROUNDED =
033900                       (STT-WINNING-TRADES (STRAT-IDX) /
034000                        STT-TOTAL-TRADES (STRAT-IDX)) * 100
034100               COMPUTE SAR-AVG-PNL ROUNDED =
034200                       STT-TOTAL-PNL (STRAT-IDX) /
034300                       STT-TOTAL-TRADES (STRAT-IDX)
034400           ELSE
034500               MOVE ZERO                     TO SAR-WIN-RATE
034600               MOVE ZERO                     TO SAR-AVG-PNL
034700           END-IF.
034800           IF  STT-GROSS-LOSS (STRAT-IDX) GREATER THAN ZERO
034900               COMPUTE SAR-PROFIT-FACTOR ROUNDED =
035000                       STT-GROSS-PROFIT (STRAT-IDX) /
035100                       STT-GROSS-LOSS (STRAT-IDX)
035200           ELSE
035300               MOVE ZERO                     TO SAR-PROFIT-FACTOR
035400           END-IF.
035500      *-----------------------------------------------------------*
035600      *    INPUT PROCEDURE OF THE COMPARISON SORT -- RELEASES ONE
035700      *    SORT RECORD PER STRATEGY IN THE TOTALS TABLE.
035800      *-----------------------------------------------------------*
035900       4100-RELEASE-STRATEGIES SECTION.
036000      *-----------------------------------------------------------*
036100           PERFORM 4110-RELEASE-ONE-STRATEGY
036200               VARYING STRAT-IDX FROM 1 BY 1
036300               UNTIL STRAT-IDX GREATER THAN STRAT-TAB-COUNT.
036400       4100-DUMMY SECTION.
036500      *-----------------------------------------------------------*
036600       4110-RELEASE-ONE-STRATEGY.
036700      *-----------------------------------------------------------*
036800           PERFORM 3100-DERIVE-ANALYSIS-RECORD.
036900           MOVE SAR-STRATEGY                  TO SR-STRATEGY.
037000           MOVE SAR-TOTAL-TRADES               TO SR-TOTAL-TRADES.
037100           MOVE SAR-WIN-RATE                   TO SR-WIN-RATE.
037200           MOVE SAR-TOTAL-PNL                  TO SR-TOTAL-PNL.
037300           MOVE SAR-PROFIT-FACTOR              TO SR-PROFIT-FACTOR.
037400           RELEASE SORT-STRATEGY-RECORD.
037500      *-----------------------------------------------------------*
037600      *    OUTPUT PROCEDURE OF THE COMPARISON SORT -- RECORDS COME
037700      *    BACK DESCENDING BY TOTAL P&L. PRINTS THE HEADING ONCE,
037800      *    THEN ONE DETAIL LINE PER STRATEGY.
037900      *-----------------------------------------------------------*
038000       4200-RETURN-AND-PRINT-STRATEGIES SECTION.
038100      *-----------------------------------------------------------*
038200           MOVE CT-HEADING-LINE               TO NEXT-REPORT-LINE.
038300           PERFORM 9000-PRINT-REPORT-LINE.
038400           PERFORM 4210-RETURN-ONE-STRATEGY.
038500           PERFORM 4220-PRINT-ONE-COMPARISON-LINE
038600               UNTIL WS-SORT-RETURN-EOF.
038700       4200-DUMMY SECTION.
038800      *-----------------------------------------------------------*
038900       4210-RETURN-ONE-STRATEGY.
039000      *-----------------------------------------------------------*
039100           RETURN STRATEGY-SORT-FILE
039200               AT END MOVE 'Y'              TO WS-SORT-RETURN-EOF-SW.
039300      *-----------------------------------------------------------*
039400       4220-PRINT-ONE-COMPARISON-LINE.
039500      *-----------------------------------------------------------*
039600           IF  NOT WS-SORT-RETURN-EOF
039700               MOVE SR-STRATEGY              TO CTL-STRATEGY
039800               MOVE SR-TOTAL-TRADES          TO CTL-TOTAL-TRADES
039900               MOVE SR-WIN-RATE              TO CTL-WIN-RATE
040000               MOVE SR-TOTAL-PNL             TO CTL-TOTAL-PNL
040100               MOVE SR-PROFIT-FACTOR         TO CTL-PROFIT-FACTOR
040200               MOVE CT-DETAIL-LINE           TO NEXT-REPORT-LINE
040300               PERFORM 9000-PRINT-REPORT-LINE
040400               PERFORM 4210-RETURN-ONE-STRATEGY
040500           END-IF.
040600      *-----------------------------------------------------------*
040700       9000-PRINT-REPORT-LINE.
040800      *-----------------------------------------------------------*
040900           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
041000               PERFORM 9100-PRINT-HEADING-LINES.
041100           MOVE NEXT-REPORT-LINE              TO PRINT-LINE.
041200           PERFORM 9120-WRITE-PRINT-LINE.
041300      *-----------------------------------------------------------*
041400       9100-PRINT-HEADING-LINES.
041500      *-----------------------------------------------------------*
041600           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
041700           MOVE WS-CURRENT-YEAR                TO WS-RUN-DATE-YYYY.
041800           MOVE WS-CURRENT-MONTH                TO WS-RUN-DATE-MM.
041900           MOVE WS-CURRENT-DAY                  TO WS-RUN-DATE-DD.
042000           MOVE WS-RUN-DATE                     TO HL1-RUN-DATE.
042100           MOVE PAGE-COUNT                    TO HL1-PAGE-COUNT.
042200           MOVE HEADING-LINE-1                 TO PRINT-LINE.
042300           PERFORM 9110-WRITE-TOP-OF-PAGE.
042400           MOVE 2                             TO LINE-SPACEING.
042500           MOVE HEADING-LINE-2                 TO PRINT-LINE.
042600           PERFORM 9120-WRITE-PRINT-LINE.
042700           ADD  1                             TO PAGE-COUNT.
042800           MOVE 1                             TO LINE-SPACEING.
042900           MOVE 3                             TO LINE-COUNT.
043000      *-----------------------------------------------------------*
043100       9110-WRITE-TOP-OF-PAGE.
043200      *-----------------------------------------------------------*
043300           WRITE PRINT-RECORD
043400               AFTER ADVANCING PAGE.
043500           MOVE SPACE                         TO PRINT-LINE.
043600      *-----------------------------------------------------------*
043700       9120-WRITE-PRINT-LINE.
043800      *-----------------------------------------------------------*
043900           WRITE PRINT-RECORD
044000               AFTER ADVANCING LINE-SPACEING.
044100           MOVE SPACE                         TO PRINT-LINE.
044200           ADD  1                             TO LINE-COUNT.
044300           MOVE 1                             TO LINE-SPACEING.
044400      *-----------------------------------------------------------*
044500       9000-CLOSE-FILES.
044600      *-----------------------------------------------------------*
044700           CLOSE PRINT-FILE.
044800      *-----------------------------------------------------------*
