000100      *---------------------------------------------------------------*
000200      * COPYLIB UNIVFD  -  ONE LINE OF THE SCORING UNIVERSE FILE.     *
000300      *      04/14/98 T.VANCE       ORIGINAL LAYOUT                   *
000400      *---------------------------------------------------------------*
000500       01  UNIVERSE-RECORD.
000600           05  UNIV-SYMBOL                 PIC X(15).
000700           05  FILLER                      PIC X(05).
000800      *---------------------------------------------------------------*
