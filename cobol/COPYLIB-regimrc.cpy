000100      *---------------------------------------------------------------*
000200      * COPYLIB REGIMRC  -  THE ONE-PER-RUN MARKET REGIME RECORD.     *
000300      *      04/18/98 T.VANCE       ORIGINAL LAYOUT                   *
000400      *---------------------------------------------------------------*
000500       01  REGIME-RECORD.
000600           05  RGM-DATE                    PIC X(10).
000700           05  RGM-REGIME                  PIC X(08).
000800           05  RGM-CONFIDENCE              PIC 9(01)V9(4).
000900           05  FILLER                      PIC X(10).
001000      *---------------------------------------------------------------*
