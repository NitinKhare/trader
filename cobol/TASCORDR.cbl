000100      *****************************************************************
000200      * PROGRAM NAME:    TASCORDR
000300      * ORIGINAL AUTHOR: T. VANCE
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 04/25/88 T.VANCE        CREATED. DRIVES THE NIGHTLY UNIVERSE
000900      *                         LOOP -- CALLS TAINDCLC AND STKSCORE PER
001000      *                         SYMBOL AND WRITES THE RANKED SCORE
001100      *                         FILE. SWG-0042.
001200      * 02/25/91 R.HALVERSEN    ADDED THE INDEX REGIME STEP -- CALLS
001300      *                         MKTREGM ON THE NIFTY50 HISTORY AND
001400      *                         WRITES THE REGIME RECORD AHEAD OF THE
001500      *                         SCORING LOOP. SWG-0056.
001600      * 08/14/94 R.HALVERSEN    RAISED THE UNIVERSE TABLE TO 2000
001700      *                         SYMBOLS FOR THE DESK'S EXPANDED
001800      *                         COVERAGE LIST. SWG-0079.
001900      * 12/29/98 M.OKONKWO      Y2K REVIEW -- RUN-DATE ON THE REPORT
002000      *                         HEADING NOW COMES FROM THE 4-DIGIT
002100      *                         ACCEPT IN COPYLIB PRTCTL, NOT A LOCAL
002200      *                         2-DIGIT FIELD. SIGNED OFF CLEAN.
002300      * 09/30/03 M.OKONKWO      HISTORY TABLE ENLARGED TO 2500 ROWS TO
002400      *                         MATCH COPYLIB OHLCVRC. SWG-0118.
002500      * 06/18/07 D.PRZYBYLSKI   TOP-10 REPORT HEADING NOW CARRIES THE
002600      *                         UNIVERSE/SCORED/SKIPPED COUNTS AND THE
002700      *                         REGIME LINE SO THE DESK DOESN'T HAVE TO
002800      *                         OPEN THE REGIME FILE SEPARATELY EVERY
002900      *                         MORNING. SWG-0155.
003000      * 08/13/07 D.PRZYBYLSKI   INDXHIST MADE OPTIONAL WITH A FILE
003100      *                         STATUS CHECK -- A GENUINELY MISSING
003200      *                         INDEX FEED WAS ABENDING THE OPEN
003300      *                         INSTEAD OF FALLING BACK TO THE DEFAULT
003400      *                         SIDEWAYS REGIME THE WAY A SHORT
003500      *                         (<200-ROW) FEED ALREADY DID. SWG-0161.
003600      *****************************************************************
003700      *****************************************************************
003800       IDENTIFICATION DIVISION.
003900       PROGRAM-ID.    TASCORDR.
004000       AUTHOR.        T. VANCE.
004100       INSTALLATION.  APEX SWING DESK.
004200       DATE-WRITTEN.  04/25/1988.
004300       DATE-COMPILED.
004400       SECURITY.      NON-CONFIDENTIAL.
004500      *****************************************************************
004600       ENVIRONMENT DIVISION.
004700      *-----------------------------------------------------------*
004800       CONFIGURATION SECTION.
004900       SOURCE-COMPUTER. IBM-3081.
005000       OBJECT-COMPUTER. IBM-3081.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM.
005300      *-----------------------------------------------------------*
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT UNIVERSE-FILE
005700               ASSIGN TO UNIVIN.
005800           SELECT SYMBOL-HISTORY-FILE
005900               ASSIGN TO SYMBHIST.
006000           SELECT OPTIONAL INDEX-HISTORY-FILE
006100               ASSIGN TO INDXHIST
006200               FILE STATUS IS WS-INDEX-STATUS.
006300           SELECT REGIME-OUT-FILE
006400               ASSIGN TO REGMOUT.
006500           SELECT SCORE-OUT-FILE
006600               ASSIGN TO SCORSOUT.
006700           SELECT SORT-SCORE-FILE
006800               ASSIGN TO SORTWK1.
006900           SELECT PRINT-FILE
007000               ASSIGN TO PRTFILE.
007100      *****************************************************************
007200       DATA DIVISION.
007300      *-----------------------------------------------------------*
007400       FILE SECTION.
007500      *-----------------------------------------------------------*
007600       FD  UNIVERSE-FILE RECORDING MODE F.
007700       COPY UNIVFD.
007800      *-----------------------------------------------------------*
007900       FD  SYMBOL-HISTORY-FILE RECORDING MODE F.
008000       COPY OHLCVFD.
008100      *-----------------------------------------------------------*
008200      *    THE NIFTY50 INDEX HISTORY HAS THE SAME LAYOUT AS THE
008300      *    PER-SYMBOL FILE BUT ITS OWN FD RECORD SO THE TWO STREAMS
008400      *    DO NOT SHARE A DATA-NAME.
008500      *-----------------------------------------------------------*
008600       FD  INDEX-HISTORY-FILE RECORDING MODE F.
008700       01  INDEX-CANDLE-RECORD.
008800           05  IDX-SYMBOL                  PIC X(15).
008900           05  IDX-TRADE-DATE              PIC X(10).
009000           05  IDX-OPEN                    PIC S9(5)V99.
009100           05  IDX-HIGH                    PIC S9(5)V99.
009200           05  IDX-LOW                     PIC S9(5)V99.
009300           05  IDX-CLOSE                   PIC S9(5)V99.
009400           05  IDX-VOLUME                  PIC 9(10).
009500           05  FILLER                      PIC X(10).
009600      *-----------------------------------------------------------*
009700       FD  REGIME-OUT-FILE RECORDING MODE F.
009800       01  REGIME-OUT-RECORD.
009900           05  RGO-DATE                    PIC X(10).
010000           05  RGO-REGIME                  PIC X(08).
010100           05  RGO-CONFIDENCE              PIC 9(01)V9(4).
010200           05  FILLER                      PIC X(10).
010300      *-----------------------------------------------------------*
010400       FD  SCORE-OUT-FILE RECORDING MODE F.
010500       01  SCORE-OUT-RECORD.
010600           05  SO-SYMBOL                   PIC X(15).
010700           05  SO-TREND-STRENGTH           PIC 9(01)V9(4).
010800           05  SO-BREAKOUT-QUALITY         PIC 9(01)V9(4).
010900           05  SO-VOLATILITY               PIC 9(01)V9(4).
011000           05  SO-RISK                     PIC 9(01)V9(4).
011100           05  SO-LIQUIDITY                PIC 9(01)V9(4).
011200           05  SO-COMPOSITE                PIC 9(01)V9(4).
011300           05  SO-RANK                     PIC 9(04).
011400           05  FILLER                      PIC X(10).
011500      *-----------------------------------------------------------*
011600       SD  SORT-SCORE-FILE.
011700       01  SORT-SCORE-RECORD.
011800           05  SS-SYMBOL                   PIC X(15).
011900           05  SS-TREND                    PIC 9(01)V9(4).
012000           05  SS-BREAKOUT                 PIC 9(01)V9(4).
012100           05  SS-VOLATILITY               PIC 9(01)V9(4).
012200           05  SS-RISK                     PIC 9(01)V9(4).
012300           05  SS-LIQUIDITY                PIC 9(01)V9(4).
012400           05  SS-COMPOSITE                PIC 9(01)V9(4).
012500           05  FILLER                      PIC X(10).
012600      *-----------------------------------------------------------*
012700       FD  PRINT-FILE RECORDING MODE F.
012800       01  PRINT-RECORD.
012900           05  PRINT-LINE                  PIC X(132).
013000      *-----------------------------------------------------------*
013100       WORKING-STORAGE SECTION.
013200      *-----------------------------------------------------------*
013300       01  WS-EOF-SWITCHES.
013400           05  WS-UNIVERSE-EOF-SW          PIC X(01) VALUE 'N'.
013500               88  WS-UNIVERSE-EOF                    VALUE 'Y'.
013600           05  WS-SYMBOL-HIST-EOF-SW       PIC X(01) VALUE 'N'.
013700               88  WS-SYMBOL-HIST-EOF                 VALUE 'Y'.
013800           05  WS-INDEX-HIST-EOF-SW        PIC X(01) VALUE 'N'.
013900               88  WS-INDEX-HIST-EOF                  VALUE 'Y'.
014000           05  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE 'N'.
014100               88  WS-SORT-RETURN-EOF                 VALUE 'Y'.
014200      *-----------------------------------------------------------*
014300      *    INDXHIST IS AN OPTIONAL FILE -- SOME NIGHTS THE INDEX FEED
014400      *    DOES NOT LAND. STATUS 05 IS THE OPTIONAL-FILE-NOT-FOUND
014500      *    CODE; EITHER 00 OR 05 IS FINE TO PROCEED ON, SINCE THE
014600      *    READ LOOP BELOW IS SKIPPED ENTIRELY WHEN THE FILE ISN'T
014700      *    THERE AND MKTREGM DEFAULTS TO SIDEWAYS ON A ZERO-ROW TABLE.
014800      *-----------------------------------------------------------*
014900       01  WS-INDEX-STATUS                 PIC X(02).
015000           88  INDEX-FILE-OK                       VALUE '00' '05'.
015100      *-----------------------------------------------------------*
015200       01  WS-COUNTS.
015300           05  WS-SKIPPED-COUNT            PIC 9(04) USAGE COMP
015400                                            VALUE 0.
015500           05  WS-RANK-COUNTER             PIC 9(04) USAGE COMP
015600                                            VALUE 0.
015700      *-----------------------------------------------------------*
015800      *    RUN DATE, BUILT ONCE AT OPEN TIME FROM THE SYSTEM CLOCK,
015900      *    IN THE SAME YYYY-MM-DD SHAPE AS AN OHLCV TRADE DATE. USED
016000      *    FOR THE DEFAULT REGIME RECORD AND THE REPORT HEADING.
016100      *-----------------------------------------------------------*
016200       01  WS-RUN-DATE-AREA.
016300           05  WS-RUN-DATE-YYYY            PIC 9(04).
016400           05  WS-RUN-DATE-DASH1           PIC X(01) VALUE '-'.
016500           05  WS-RUN-DATE-MM              PIC 9(02).
016600           05  WS-RUN-DATE-DASH2           PIC X(01) VALUE '-'.
016700           05  WS-RUN-DATE-DD              PIC 9(02).
016800       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA
016900                                            PIC X(10).
017000      *-----------------------------------------------------------*
017100      *    OLD 2-DIGIT-YEAR VIEW OF THE RUN DATE, KEPT SO THE
017200      *    OVERNIGHT SCHEDULER FEED THAT STILL WANTS A YYMMDD
017300      *    STAMP ON THE CONSOLE TRACE DOES NOT HAVE TO CHANGE.
017400      *-----------------------------------------------------------*
017500       01  WS-RUN-DATE-OLD REDEFINES WS-RUN-DATE-AREA.
017600           05  WS-RUN-DATE-OLD-YYYY        PIC 9(04).
017700           05  FILLER                      PIC X(01).
017800           05  WS-RUN-DATE-OLD-MM          PIC 9(02).
017900           05  FILLER                      PIC X(01).
018000           05  WS-RUN-DATE-OLD-DD          PIC 9(02).
018100      *-----------------------------------------------------------*
018200      *    RUN-TOTALS, KEPT AS A GROUP FOR ONE INITIALIZE AND
018300      *    REDEFINED AS A TABLE FOR THE END-OF-RUN CONSOLE TRACE.
018400      *-----------------------------------------------------------*
018500       01  WS-RUN-SUMMARY-AREA.
018600           05  WS-UNIV-COUNT-SAVE          PIC 9(04) USAGE COMP.
018700           05  WS-SCORED-COUNT-SAVE        PIC 9(04) USAGE COMP.
018800           05  WS-SKIPPED-COUNT-SAVE       PIC 9(04) USAGE COMP.
018900       01  WS-RUN-SUMMARY-TABLE REDEFINES WS-RUN-SUMMARY-AREA.
019000           05  WS-RUN-SUMMARY-ENTRY        PIC 9(04) USAGE COMP
019100                                            OCCURS 3 TIMES.
019200       77  WS-SUMMARY-IDX                  PIC 9(02) USAGE COMP.
019300      *-----------------------------------------------------------*
019400       COPY PRTCTL.
019500      *-----------------------------------------------------------*
019600       01  PRINT-LINES.
019700           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
019800      *-----------------------------------------------------------*
019900       01  HEADING-LINES.
020000           05  HEADING-LINE-1.
020100               10  FILLER      PIC X(20) VALUE
020200                   ' APEX SWING DESK -- '.
020300               10  FILLER      PIC X(20) VALUE
020400                   'NIGHTLY STOCK SCORE '.
020500               10  FILLER      PIC X(20) VALUE
020600                   'REPORT              '.
020700               10  FILLER      PIC X(11) VALUE SPACE.
020800               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
020900               10  HL1-RUN-DATE            PIC X(10).
021000               10  FILLER      PIC X(07) VALUE ' PAGE: '.
021100               10  HL1-PAGE-COUNT          PIC ZZ9.
021200           05  HEADING-LINE-2.
021300               10  FILLER      PIC X(20) VALUE
021400                   ' -------------------'.
021500               10  FILLER      PIC X(20) VALUE
021600                   '--------------------'.
021700               10  FILLER      PIC X(20) VALUE
021800                   '--------------------'.
021900               10  FILLER      PIC X(20) VALUE
022000                   '                    '.
022100           05  HEADING-LINE-3.
022200               10  FILLER      PIC X(10) VALUE ' UNIVERSE:'.
022300               10  HL3-UNIV-COUNT          PIC ZZZ9.
022400               10  FILLER      PIC X(10) VALUE '  SCORED: '.
022500               10  HL3-SCORED-COUNT        PIC ZZZ9.
022600               10  FILLER      PIC X(10) VALUE '  SKIPPED:'.
022700               10  HL3-SKIPPED-COUNT       PIC ZZZ9.
022800               10  FILLER      PIC X(10) VALUE '  REGIME: '.
022900               10  HL3-REGIME              PIC X(08).
023000               10  FILLER      PIC X(13) VALUE '  CONFIDENCE:'.
023100               10  HL3-CONFIDENCE          PIC Z.9999.
023200           05  HEADING-LINE-4.
023300               10  FILLER      PIC X(06) VALUE ' RANK '.
023400               10  FILLER      PIC X(17) VALUE 'SYMBOL           '.
023500               10  FILLER      PIC X(08) VALUE 'TREND   '.
023600               10  FILLER      PIC X(10) VALUE 'BREAKOUT  '.
023700               10  FILLER      PIC X(11) VALUE 'LIQUIDITY  '.
023800               10  FILLER      PIC X(08) VALUE 'RISK    '.
023900               10  FILLER      PIC X(09) VALUE 'COMPOSITE'.
024000      *-----------------------------------------------------------*
024100       01  DETAIL-LINE.
024200           05  DL-RANK                     PIC ZZ9.
024300           05  FILLER                      PIC X(04) VALUE SPACE.
024400           05  DL-SYMBOL                   PIC X(15).
024500           05  FILLER                      PIC X(02) VALUE SPACE.
024600           05  DL-TREND                    PIC 9.99.
024700           05  FILLER                      PIC X(04) VALUE SPACE.
024800           05  DL-BREAKOUT                 PIC 9.99.
024900           05  FILLER                      PIC X(05) VALUE SPACE.
025000           05  DL-LIQUIDITY                PIC 9.99.
025100           05  FILLER                      PIC X(05) VALUE SPACE.
025200           05  DL-RISK                     PIC 9.99.
025300           05  FILLER                      PIC X(05) VALUE SPACE.
025400           05  DL-COMPOSITE                PIC 9.999.
025500      *-----------------------------------------------------------*
025600       77  WS-SORT-IDX                     PIC 9(04) USAGE COMP.
025700      *-----------------------------------------------------------*
025800       COPY OHLCVRC.
025900       COPY FEATROW.
026000       COPY SCOREFD.
026100       COPY SCORETB.
026200       COPY REGIMRC.
026300       COPY UNIVRC.
026400      *****************************************************************
026500       PROCEDURE DIVISION.
026600      *-----------------------------------------------------------*
026700       0000-MAIN-ROUTINE.
026800      *-----------------------------------------------------------*
026900           PERFORM 1000-OPEN-FILES.
027000           PERFORM 2000-LOAD-UNIVERSE-TABLE.
027100           PERFORM 2500-BUILD-INDEX-FEATURES-AND-REGIME.
027200           PERFORM 3000-SCORE-UNIVERSE.
027300           PERFORM 3900-CHECK-STOCKS-SCORED.
027400           PERFORM 4000-PRINT-REPORT-HEADING.
027500           SORT SORT-SCORE-FILE
027600               ON DESCENDING KEY SS-COMPOSITE
027700               INPUT PROCEDURE IS 5000-RELEASE-SCORED-STOCKS
027800               OUTPUT PROCEDURE IS 6000-RETURN-AND-RANK-STOCKS.
027900           PERFORM 9500-DISPLAY-RUN-SUMMARY-TRACE.
028000           PERFORM 8000-CLOSE-FILES.
028100           GOBACK.
028200      *-----------------------------------------------------------*
028300       1000-OPEN-FILES.
028400      *-----------------------------------------------------------*
028500           OPEN INPUT  UNIVERSE-FILE
028600                       SYMBOL-HISTORY-FILE.
028700           OPEN INPUT  INDEX-HISTORY-FILE.
028800           IF  NOT INDEX-FILE-OK
028900               DISPLAY 'TASCORDR: INDEX HISTORY FILE NOT AVAILABLE, '
029000                   'STATUS=' WS-INDEX-STATUS
029100                   ' -- REGIME WILL DEFAULT TO SIDEWAYS.'
029200           END-IF.
029300           OPEN OUTPUT REGIME-OUT-FILE
029400                       SCORE-OUT-FILE
029500                       PRINT-FILE.
029600           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
029700           MOVE WS-CURRENT-YEAR             TO WS-RUN-DATE-YYYY.
029800           MOVE WS-CURRENT-MONTH            TO WS-RUN-DATE-MM.
029900           MOVE WS-CURRENT-DAY              TO WS-RUN-DATE-DD.
030000           INITIALIZE UNIVERSE-TABLE-AREA
030100                      SCORE-TABLE-AREA
030200                      OHLCV-HISTORY
030300                      FEATURE-ROW
030400                      SCORE-RECORD
030500                      REGIME-RECORD.
030600           MOVE ZERO                        TO WS-SKIPPED-COUNT
030700                                                WS-RANK-COUNTER.
030800      *-----------------------------------------------------------*
030900       2000-LOAD-UNIVERSE-TABLE.
031000      *-----------------------------------------------------------*
031100           PERFORM 2010-READ-UNIVERSE-RECORD.
031200           PERFORM 2020-ADD-UNIVERSE-ENTRY
031300               UNTIL WS-UNIVERSE-EOF.
031400           IF  UNIV-TAB-COUNT EQUAL ZERO
031500               DISPLAY 'TASCORDR: UNIVERSE FILE IS EMPTY -- ABEND.'
031600               MOVE 16                      TO RETURN-CODE
031700               PERFORM 8000-CLOSE-FILES
031800               GOBACK
031900           END-IF.
032000      *-----------------------------------------------------------*
032100       2010-READ-UNIVERSE-RECORD.
032200      *-----------------------------------------------------------*
032300           READ UNIVERSE-FILE
032400               AT END MOVE 'Y'              TO WS-UNIVERSE-EOF-SW.
032500      *-----------------------------------------------------------*
032600       2020-ADD-UNIVERSE-ENTRY.
032700      *-----------------------------------------------------------*
032800           ADD 1                    TO UNIV-TAB-COUNT.
032900           MOVE UNIV-SYMBOL         TO UT-SYMBOL (UNIV-TAB-COUNT).
033000           MOVE 'N'                 TO UT-SKIPPED-SW (UNIV-TAB-COUNT).
033100           PERFORM 2010-READ-UNIVERSE-RECORD.
033200      *-----------------------------------------------------------*
033300       2500-BUILD-INDEX-FEATURES-AND-REGIME.
033400      *-----------------------------------------------------------*
033500           IF  INDEX-FILE-OK
033600               PERFORM 2510-READ-INDEX-RECORD
033700               PERFORM 2520-ADD-INDEX-ROW
033800                   UNTIL WS-INDEX-HIST-EOF
033900           END-IF.
034000           CALL 'MKTREGM' USING OHLCV-HISTORY, FEATURE-ROW,
034100                                 REGIME-RECORD.
034200           PERFORM 2600-WRITE-REGIME-RECORD.
034300      *-----------------------------------------------------------*
034400       2510-READ-INDEX-RECORD.
034500      *-----------------------------------------------------------*
034600           READ INDEX-HISTORY-FILE
034700               AT END MOVE 'Y'              TO WS-INDEX-HIST-EOF-SW.
034800      *-----------------------------------------------------------*
034900       2520-ADD-INDEX-ROW.
035000      *-----------------------------------------------------------*
035100           ADD 1                            TO OHLCV-ROW-COUNT.
035200           MOVE IDX-SYMBOL       TO OHT-SYMBOL (OHLCV-ROW-COUNT).
035300           MOVE IDX-TRADE-DATE   TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
035400           MOVE IDX-OPEN         TO OHT-OPEN (OHLCV-ROW-COUNT).
035500           MOVE IDX-HIGH         TO OHT-HIGH (OHLCV-ROW-COUNT).
035600           MOVE IDX-LOW          TO OHT-LOW (OHLCV-ROW-COUNT).
035700           MOVE IDX-CLOSE        TO OHT-CLOSE (OHLCV-ROW-COUNT).
035800           MOVE IDX-VOLUME       TO OHT-VOLUME (OHLCV-ROW-COUNT).
035900           PERFORM 2510-READ-INDEX-RECORD.
036000      *-----------------------------------------------------------*
036100      *    IF THE INDEX FILE WAS ABSENT OR EMPTY, MKTREGM HANDS BACK
036200      *    THE DEFAULT SIDEWAYS RECORD WITH A BLANK DATE -- STAMP THE
036300      *    RUN DATE ON IT HERE SO A DOWNSTREAM READER NEVER SEES A
036400      *    BLANK REGIME-OUT DATE. RAISED BY THE OPS DESK AFTER A
036500      *    MISSING-FILE NIGHT LEFT A BLANK-DATE ROW IN REGMOUT.
036600      *-----------------------------------------------------------*
036700       2600-WRITE-REGIME-RECORD.
036800      *-----------------------------------------------------------*
036900           IF  RGM-DATE EQUAL SPACE
037000               MOVE WS-RUN-DATE             TO RGM-DATE
037100           END-IF.
037200           MOVE RGM-DATE                    TO RGO-DATE.
037300           MOVE RGM-REGIME                  TO RGO-REGIME.
037400           MOVE RGM-CONFIDENCE              TO RGO-CONFIDENCE.
037500           WRITE REGIME-OUT-RECORD.
037600      *-----------------------------------------------------------*
037700      *    THE PER-SYMBOL HISTORY FILE IS ONE CONCATENATED, DATE-
037800      *    ASCENDING STREAM SORTED SYMBOL-WITHIN-SYMBOL TO MATCH THE
037900      *    UNIVERSE FILE'S OWN ORDER -- A ONE-RECORD LOOKAHEAD MATCH,
038000      *    NOT A KEYED READ. IF THE STREAM DOESN'T LINE UP WITH A
038100      *    UNIVERSE SYMBOL AT ALL, THAT SYMBOL SIMPLY ACCUMULATES
038200      *    ZERO ROWS AND FALLS INTO THE SAME SKIP PATH AS A SHORT
038300      *    HISTORY.
038400      *-----------------------------------------------------------*
038500       3000-SCORE-UNIVERSE.
038600      *-----------------------------------------------------------*
038700           PERFORM 3010-READ-SYMBOL-HISTORY.
038800           PERFORM 3100-SCORE-ONE-UNIVERSE-ENTRY
038900               VARYING UNIV-IDX FROM 1 BY 1
039000               UNTIL UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
039100      *-----------------------------------------------------------*
039200       3010-READ-SYMBOL-HISTORY.
039300      *-----------------------------------------------------------*
039400           READ SYMBOL-HISTORY-FILE
039500               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
039600      *-----------------------------------------------------------*
039700       3100-SCORE-ONE-UNIVERSE-ENTRY.
039800      *-----------------------------------------------------------*
039900           INITIALIZE OHLCV-HISTORY.
040000           PERFORM 3110-ACCUMULATE-SYMBOL-ROW
040100               UNTIL WS-SYMBOL-HIST-EOF
040200               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (UNIV-IDX).
040300           IF  OHLCV-ROW-COUNT LESS THAN 50
040400               PERFORM 3190-LOG-SKIPPED-SYMBOL
040500           ELSE
040600               CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW
040700               CALL 'STKSCORE' USING FEATURE-ROW, SCORE-RECORD
040800               PERFORM 3150-ADD-SCORE-TO-TABLE
040900           END-IF.
041000      *-----------------------------------------------------------*
041100       3110-ACCUMULATE-SYMBOL-ROW.
041200      *-----------------------------------------------------------*
041300           ADD 1                            TO OHLCV-ROW-COUNT.
041400           MOVE OHLCV-SYMBOL     TO OHT-SYMBOL (OHLCV-ROW-COUNT).
041500           MOVE OHLCV-TRADE-DATE TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
041600           MOVE OHLCV-OPEN       TO OHT-OPEN (OHLCV-ROW-COUNT).
041700           MOVE OHLCV-HIGH       TO OHT-HIGH (OHLCV-ROW-COUNT).
041800           MOVE OHLCV-LOW        TO OHT-LOW (OHLCV-ROW-COUNT).
041900           MOVE OHLCV-CLOSE      TO OHT-CLOSE (OHLCV-ROW-COUNT).
042000           MOVE OHLCV-VOLUME     TO OHT-VOLUME (OHLCV-ROW-COUNT).
042100           PERFORM 3010-READ-SYMBOL-HISTORY.
042200      *-----------------------------------------------------------*
042300       3150-ADD-SCORE-TO-TABLE.
042400      *-----------------------------------------------------------*
042500           ADD 1                            TO SCORE-TAB-COUNT.
042600           MOVE SCR-SYMBOL       TO ST-SYMBOL (SCORE-TAB-COUNT).
042700           MOVE SCR-TREND-STRENGTH
042800                                 TO ST-TREND-STRENGTH (SCORE-TAB-COUNT).
042900           MOVE SCR-BREAKOUT-QUALITY
043000                                 TO ST-BREAKOUT-QUALITY (SCORE-TAB-COUNT).
043100           MOVE SCR-VOLATILITY   TO ST-VOLATILITY (SCORE-TAB-COUNT).
043200           MOVE SCR-RISK         TO ST-RISK (SCORE-TAB-COUNT).
043300           MOVE SCR-LIQUIDITY    TO ST-LIQUIDITY (SCORE-TAB-COUNT).
043400           MOVE SCR-COMPOSITE    TO ST-COMPOSITE (SCORE-TAB-COUNT).
043500           MOVE ZERO             TO ST-RANK (SCORE-TAB-COUNT).
043600      *-----------------------------------------------------------*
043700       3190-LOG-SKIPPED-SYMBOL.
043800      *-----------------------------------------------------------*
043900           ADD 1                            TO WS-SKIPPED-COUNT.
044000           MOVE 'Y'              TO UT-SKIPPED-SW (UNIV-IDX).
044100           DISPLAY 'TASCORDR: SYMBOL ' UT-SYMBOL (UNIV-IDX)
044200               ' SKIPPED -- ' OHLCV-ROW-COUNT
044300               ' CANDLES, FEWER THAN THE 50-ROW MINIMUM.'.
044400      *-----------------------------------------------------------*
044500       3900-CHECK-STOCKS-SCORED.
044600      *-----------------------------------------------------------*
044700           IF  SCORE-TAB-COUNT EQUAL ZERO
044800               DISPLAY 'TASCORDR: NO STOCK IN THE UNIVERSE WAS '
044900                   'SCORABLE -- ABEND.'
045000               MOVE 16                      TO RETURN-CODE
045100               PERFORM 8000-CLOSE-FILES
045200               GOBACK
045300           END-IF.
045400      *-----------------------------------------------------------*
045500       4000-PRINT-REPORT-HEADING.
045600      *-----------------------------------------------------------*
045700           MOVE WS-RUN-DATE                 TO HL1-RUN-DATE.
045800           MOVE UNIV-TAB-COUNT               TO HL3-UNIV-COUNT.
045900           MOVE SCORE-TAB-COUNT              TO HL3-SCORED-COUNT.
046000           MOVE WS-SKIPPED-COUNT             TO HL3-SKIPPED-COUNT.
046100           MOVE RGM-REGIME                   TO HL3-REGIME.
046200           MOVE RGM-CONFIDENCE               TO HL3-CONFIDENCE.
046300           MOVE HEADING-LINE-3               TO NEXT-REPORT-LINE.
046400           PERFORM 9000-PRINT-REPORT-LINE.
046500           MOVE HEADING-LINE-4               TO NEXT-REPORT-LINE.
046600           PERFORM 9000-PRINT-REPORT-LINE.
046700      *-----------------------------------------------------------*
046800      *    INPUT PROCEDURE OF THE RANKING SORT -- RELEASES EVERY
046900      *    SCORED STOCK FROM THE WORKING-STORAGE TABLE BUILT DURING
047000      *    THE UNIVERSE LOOP.
047100      *-----------------------------------------------------------*
047200       5000-RELEASE-SCORED-STOCKS SECTION.
047300      *-----------------------------------------------------------*
047400           PERFORM 5010-RELEASE-ONE-SCORE
047500               VARYING WS-SORT-IDX FROM 1 BY 1
047600               UNTIL WS-SORT-IDX GREATER THAN SCORE-TAB-COUNT.
047700       5000-DUMMY SECTION.
047800      *-----------------------------------------------------------*
047900       5010-RELEASE-ONE-SCORE.
048000      *-----------------------------------------------------------*
048100           MOVE ST-SYMBOL (WS-SORT-IDX)      TO SS-SYMBOL.
048200           MOVE ST-TREND-STRENGTH (WS-SORT-IDX)
048300                                              TO SS-TREND.
048400           MOVE ST-BREAKOUT-QUALITY (WS-SORT-IDX)
048500                                              TO SS-BREAKOUT.
048600           MOVE ST-VOLATILITY (WS-SORT-IDX)  TO SS-VOLATILITY.
048700           MOVE ST-RISK (WS-SORT-IDX)        TO SS-RISK.
048800           MOVE ST-LIQUIDITY (WS-SORT-IDX)   TO SS-LIQUIDITY.
048900           MOVE ST-COMPOSITE (WS-SORT-IDX)   TO SS-COMPOSITE.
049000           MOVE SPACE                        TO SORT-SCORE-RECORD
049100                                                  (16:10).
049200           RELEASE SORT-SCORE-RECORD.
049300      *-----------------------------------------------------------*
049400      *    OUTPUT PROCEDURE OF THE RANKING SORT -- RECORDS COME BACK
049500      *    DESCENDING BY COMPOSITE, SO RANK IS JUST A RUNNING COUNT.
049600      *    WRITES THE SCORE FILE AND, FOR THE FIRST TEN, THE REPORT
049700      *    DETAIL LINE.
049800      *-----------------------------------------------------------*
049900       6000-RETURN-AND-RANK-STOCKS SECTION.
050000      *-----------------------------------------------------------*
050100           PERFORM 6010-RETURN-ONE-SCORE.
050200           PERFORM 6100-PROCESS-ONE-RANKED-SCORE
050300               UNTIL WS-SORT-RETURN-EOF.
050400       6000-DUMMY SECTION.
050500      *-----------------------------------------------------------*
050600       6010-RETURN-ONE-SCORE.
050700      *-----------------------------------------------------------*
050800           RETURN SORT-SCORE-FILE
050900               AT END MOVE 'Y'              TO WS-SORT-RETURN-EOF-SW.
051000      *-----------------------------------------------------------*
051100       6100-PROCESS-ONE-RANKED-SCORE.
051200      *-----------------------------------------------------------*
051300           IF  NOT WS-SORT-RETURN-EOF
051400               ADD 1                        TO WS-RANK-COUNTER
051500               MOVE SS-SYMBOL               TO SO-SYMBOL
051600               MOVE SS-TREND                TO SO-TREND-STRENGTH
051700               MOVE SS-BREAKOUT             TO SO-BREAKOUT-QUALITY
051800               MOVE SS-VOLATILITY           TO SO-VOLATILITY
051900               MOVE SS-RISK                 TO SO-RISK
052000               MOVE SS-LIQUIDITY            TO SO-LIQUIDITY
052100               MOVE SS-COMPOSITE            TO SO-COMPOSITE
052200               MOVE WS-RANK-COUNTER         TO SO-RANK
052300               WRITE SCORE-OUT-RECORD
052400               IF  WS-RANK-COUNTER NOT GREATER THAN 10
052500                   PERFORM 6200-PRINT-ONE-DETAIL-LINE
052600               END-IF
052700               PERFORM 6010-RETURN-ONE-SCORE
052800           END-IF.
052900      *-----------------------------------------------------------*
053000       6200-PRINT-ONE-DETAIL-LINE.
053100      *-----------------------------------------------------------*
053200           MOVE WS-RANK-COUNTER              TO DL-RANK.
053300           MOVE SS-SYMBOL                    TO DL-SYMBOL.
053400           MOVE SS-TREND                     TO DL-TREND.
053500           MOVE SS-BREAKOUT                  TO DL-BREAKOUT.
053600           MOVE SS-LIQUIDITY                 TO DL-LIQUIDITY.
053700           MOVE SS-RISK                      TO DL-RISK.
053800           MOVE SS-COMPOSITE                 TO DL-COMPOSITE.
053900           MOVE DETAIL-LINE                  TO NEXT-REPORT-LINE.
054000           PERFORM 9000-PRINT-REPORT-LINE.
054100      *-----------------------------------------------------------*
054200       8000-CLOSE-FILES.
054300      *-----------------------------------------------------------*
054400           CLOSE UNIVERSE-FILE
054500                 SYMBOL-HISTORY-FILE
054600                 INDEX-HISTORY-FILE
054700                 REGIME-OUT-FILE
054800                 SCORE-OUT-FILE
054900                 PRINT-FILE.
055000      *-----------------------------------------------------------*
055100       9000-PRINT-REPORT-LINE.
055200      *-----------------------------------------------------------*
055300           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
055400               PERFORM 9100-PRINT-HEADING-LINES.
055500           MOVE NEXT-REPORT-LINE             TO PRINT-LINE.
055600           PERFORM 9120-WRITE-PRINT-LINE.
055700      *-----------------------------------------------------------*
055800       9100-PRINT-HEADING-LINES.
055900      *-----------------------------------------------------------*
056000           MOVE PAGE-COUNT                   TO HL1-PAGE-COUNT.
056100           MOVE HEADING-LINE-1                TO PRINT-LINE.
056200           PERFORM 9110-WRITE-TOP-OF-PAGE.
056300           MOVE 2                            TO LINE-SPACEING.
056400           MOVE HEADING-LINE-2                TO PRINT-LINE.
056500           PERFORM 9120-WRITE-PRINT-LINE.
056600           ADD  1                            TO PAGE-COUNT.
056700           MOVE 1                            TO LINE-SPACEING.
056800           MOVE 5                            TO LINE-COUNT.
056900      *-----------------------------------------------------------*
057000       9110-WRITE-TOP-OF-PAGE.
057100      *-----------------------------------------------------------*
057200           WRITE PRINT-RECORD
057300               AFTER ADVANCING PAGE.
057400           MOVE SPACE                        TO PRINT-LINE.
057500      *-----------------------------------------------------------*
057600       9120-WRITE-PRINT-LINE.
057700      *-----------------------------------------------------------*
057800           WRITE PRINT-RECORD
057900               AFTER ADVANCING LINE-SPACEING.
058000           MOVE SPACE                        TO PRINT-LINE.
058100           ADD  1                            TO LINE-COUNT.
058200           MOVE 1                            TO LINE-SPACEING.
058300      *-----------------------------------------------------------*
058400       9500-DISPLAY-RUN-SUMMARY-TRACE.
058500      *-----------------------------------------------------------*
058600           DISPLAY 'TASCORDR: RUN DATE (OLD YYMMDD VIEW) = '
058700               WS-RUN-DATE-OLD-YYYY WS-RUN-DATE-OLD-MM
058800               WS-RUN-DATE-OLD-DD.
058900           MOVE UNIV-TAB-COUNT                TO WS-UNIV-COUNT-SAVE.
059000           MOVE SCORE-TAB-COUNT                TO WS-SCORED-COUNT-SAVE.
059100           MOVE WS-SKIPPED-COUNT               TO WS-SKIPPED-COUNT-SAVE.
059200           PERFORM 9510-DISPLAY-ONE-SUMMARY-FIGURE
059300               VARYING WS-SUMMARY-IDX FROM 1 BY 1
059400               UNTIL WS-SUMMARY-IDX GREATER THAN 3.
059500      *-----------------------------------------------------------*
059600       9510-DISPLAY-ONE-SUMMARY-FIGURE.
059700      *-----------------------------------------------------------*
059800           DISPLAY 'TASCORDR: RUN-TOTAL(' WS-SUMMARY-IDX ') = '
059900               WS-RUN-SUMMARY-ENTRY (WS-SUMMARY-IDX).
060000      *-----------------------------------------------------------*
