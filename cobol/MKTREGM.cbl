000100      *****************************************************************
000200      * PROGRAM NAME:    MKTREGM
000300      * ORIGINAL AUTHOR: R. HALVERSEN
000400      *
000500      * MAINTENENCE LOG
000600      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700      * --------- ------------  ---------------------------------------
000800      * 02/22/91 R.HALVERSEN    CREATED FOR THE TREND/BREAKOUT RULE
000900      *                         REWRITE. FOUR-FACTOR VOTE ONLY.
001000      *                         SWG-0041.
001100      * 09/14/92 R.HALVERSEN    ADDED THE 20-DAY CHANGE FACTOR AND THE
001200      *                         ADX TIE-BREAK FACTOR (SIX FACTORS
001300      *                         TOTAL). SWG-0055.
001400      * 12/29/98 M.OKONKWO      Y2K REVIEW -- INDEX DATE STRING IS
001500      *                         10-CHARACTER YYYY-MM-DD, NO 2-DIGIT
001600      *                         YEAR HELD ANYWHERE IN THIS PROGRAM.
001700      *                         SIGNED OFF CLEAN.
001800      * 09/30/03 M.OKONKWO      NO CHANGE, CARRIED FORWARD WITH THE
001900      *                         REST OF THE SUITE. SWG-0118.
002000      * 06/11/07 D.PRZYBYLSKI   DEFAULT REGIME RECORD (SIDEWAYS, 0.5000
002100      *                         CONFIDENCE) BROKEN OUT INTO ITS OWN
002200      *                         PARAGRAPH SO TASCORDR AND BKTSTRUN CAN
002300      *                         SHARE THE SAME LOGIC. SWG-0154.
002400      * 08/06/07 D.PRZYBYLSKI   BULL AND BEAR CONFIDENCE WERE MOVED
002500      *                         STRAIGHT OUT OF WS-RATIO/WS-DEV
002600      *                         (6 DECIMALS) INTO RGM-CONFIDENCE (4
002700      *                         DECIMALS) WITH A PLAIN MOVE, TRUNCATING
002800      *                         INSTEAD OF ROUNDING -- THE SAME AS THE
002900      *                         SIDEWAYS BRANCH ALREADY DID IT RIGHT
003000      *                         WITH COMPUTE ... ROUNDED. BOTH BRANCHES
003100      *                         NOW ROUND. SWG-0160.
003200      *****************************************************************
003300      *****************************************************************
003400       IDENTIFICATION DIVISION.
003500       PROGRAM-ID.    MKTREGM.
003600       AUTHOR.        R. HALVERSEN.
003700       INSTALLATION.  APEX SWING DESK.
003800       DATE-WRITTEN.  02/22/1991.
003900       DATE-COMPILED.
004000       SECURITY.      NON-CONFIDENTIAL.
004100      *****************************************************************
004200       ENVIRONMENT DIVISION.
004300      *-----------------------------------------------------------*
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-3081.
004600       OBJECT-COMPUTER. IBM-3081.
004700      *****************************************************************
004800      *****************************************************************
004900       DATA DIVISION.
005000       WORKING-STORAGE SECTION.
005100      *-----------------------------------------------------------*
005200      *    BULL/BEAR VOTE ACCUMULATORS AND THE SIX FACTOR RESULTS, *
005300      *    KEPT AS A GROUP SO ONE INITIALIZE CLEARS EVERYTHING AND *
005400      *    REDEFINED AS A TABLE FOR THE RUN-LOG TRACE DUMP.        *
005500      *-----------------------------------------------------------*
005600       01  WS-VOTE-AREA.
005700           05  WS-BULL-SCORE               PIC S9(1)V9(6).
005800           05  WS-BEAR-SCORE                PIC S9(1)V9(6).
005900       01  WS-VOTE-TABLE REDEFINES WS-VOTE-AREA.
006000           05  WS-VOTE-ENTRY                PIC S9(1)V9(6)
006100                                             OCCURS 2 TIMES.
006200      *-----------------------------------------------------------*
006300       01  WS-FACTOR-HIT-AREA.
006400           05  WS-FACTOR-1-HIT              PIC X(01) VALUE 'N'.
006500           05  WS-FACTOR-2-HIT              PIC X(01) VALUE 'N'.
006600           05  WS-FACTOR-3-HIT              PIC X(01) VALUE 'N'.
006700           05  WS-FACTOR-4-HIT              PIC X(01) VALUE 'N'.
006800           05  WS-FACTOR-5-HIT              PIC X(01) VALUE 'N'.
006900           05  WS-FACTOR-6-HIT              PIC X(01) VALUE 'N'.
007000       01  WS-FACTOR-HIT-TABLE REDEFINES WS-FACTOR-HIT-AREA.
007100           05  WS-FACTOR-HIT-ENTRY          PIC X(01)
007200                                             OCCURS 6 TIMES.
007300       01  WS-FACTOR-IDX                    PIC 9(02) USAGE COMP.
007400      *-----------------------------------------------------------*
007500       01  WS-CHANGE-20-DAY                 PIC S9(1)V9(6).
007600       01  WS-ADX-EFFECTIVE                 PIC S9(3)V99.
007700       01  WS-RATIO                         PIC S9(1)V9(6).
007800       01  WS-DEV                           PIC S9(1)V9(6).
007900      *-----------------------------------------------------------*
008000      *    LATEST INDEX DATE, BROKEN OUT FOR THE RUN-LOG TRACE     *
008100      *    LINE ONLY.                                              *
008200      *-----------------------------------------------------------*
008300       01  WS-DATE-WORK-AREA.
008400           05  WS-DATE-STRING                PIC X(10).
008500       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
008600           05  WS-DATE-YYYY                  PIC 9(04).
008700           05  FILLER                        PIC X(01).
008800           05  WS-DATE-MM                    PIC 9(02).
008900           05  FILLER                        PIC X(01).
009000           05  WS-DATE-DD                    PIC 9(02).
009100      *-----------------------------------------------------------*
009200       LINKAGE SECTION.
009300       COPY OHLCVRC.
009400       COPY FEATROW.
009500       COPY REGIMRC.
009600      *****************************************************************
009700       PROCEDURE DIVISION USING OHLCV-HISTORY, FEATURE-ROW,
009800                                 REGIME-RECORD.
009900      *-----------------------------------------------------------*
010000       0000-MAIN-ROUTINE.
010100      *-----------------------------------------------------------*
010200           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
010300           IF  OHLCV-ROW-COUNT LESS THAN 200
010400               PERFORM 2000-BUILD-DEFAULT-REGIME
010500           ELSE
010600               CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW
010700               PERFORM 3000-ACCUMULATE-SIX-FACTOR-VOTE
010800               PERFORM 4000-CLASSIFY-REGIME
010900           END-IF.
011000           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
011100           GOBACK.
011200      *-----------------------------------------------------------*
011300       1000-INITIALIZE-WORKING-STORAGE.
011400      *-----------------------------------------------------------*
011500           INITIALIZE REGIME-RECORD.
011600           INITIALIZE WS-VOTE-AREA.
011700           INITIALIZE WS-FACTOR-HIT-AREA.
011800           MOVE ZERO                        TO WS-CHANGE-20-DAY.
011900      *-----------------------------------------------------------*
012000       2000-BUILD-DEFAULT-REGIME.
012100      *-----------------------------------------------------------*
012200           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
012300               MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO RGM-DATE
012400           ELSE
012500               MOVE SPACE                   TO RGM-DATE
012600           END-IF.
012700           MOVE 'SIDEWAYS'                  TO RGM-REGIME.
012800           MOVE 0.5                         TO RGM-CONFIDENCE.
012900      *-----------------------------------------------------------*
013000       3000-ACCUMULATE-SIX-FACTOR-VOTE.
013100      *-----------------------------------------------------------*
013200           IF  FR-CLOSE GREATER THAN FR-SMA-200
013300               ADD 0.25                     TO WS-BULL-SCORE
013400               MOVE 'Y'                     TO WS-FACTOR-1-HIT
013500           ELSE
013600               ADD 0.25                     TO WS-BEAR-SCORE
013700           END-IF.
013800           IF  FR-SMA-50-VALID AND FR-SMA-200-VALID
013900               IF  FR-SMA-50 GREATER THAN FR-SMA-200
014000                   ADD 0.20                 TO WS-BULL-SCORE
014100                   MOVE 'Y'                 TO WS-FACTOR-2-HIT
014200               ELSE
014300                   ADD 0.20                 TO WS-BEAR-SCORE
014400               END-IF
014500           END-IF.
014600           IF  FR-EMA-21-VALID
014700               IF  FR-CLOSE GREATER THAN FR-EMA-21
014800                   ADD 0.15                 TO WS-BULL-SCORE
014900                   MOVE 'Y'                 TO WS-FACTOR-3-HIT
015000               ELSE
015100                   ADD 0.15                 TO WS-BEAR-SCORE
015200               END-IF
015300           END-IF.
015400           IF  FR-RSI-14-VALID
015500               IF  FR-RSI-14 GREATER THAN 55
015600                   ADD 0.15                 TO WS-BULL-SCORE
015700                   MOVE 'Y'                 TO WS-FACTOR-4-HIT
015800               ELSE
015900                   IF  FR-RSI-14 LESS THAN 45
016000                       ADD 0.15             TO WS-BEAR-SCORE
016100                   END-IF
016200               END-IF
016300           END-IF.
016400           IF  FR-CLOSE-20-BACK-VALID AND FR-CLOSE-20-BACK NOT EQUAL ZERO
016500               COMPUTE WS-CHANGE-20-DAY ROUNDED =
016600                   (FR-CLOSE - FR-CLOSE-20-BACK) / FR-CLOSE-20-BACK
016700               IF  WS-CHANGE-20-DAY GREATER THAN 0.02
016800                   ADD 0.15                 TO WS-BULL-SCORE
016900                   MOVE 'Y'                 TO WS-FACTOR-5-HIT
017000               ELSE
017100                   IF  WS-CHANGE-20-DAY LESS THAN -0.02
017200                       ADD 0.15             TO WS-BEAR-SCORE
017300                   END-IF
017400               END-IF
017500           END-IF.
017600           IF  FR-ADX-14-VALID
017700               MOVE FR-ADX-14               TO WS-ADX-EFFECTIVE
017800           ELSE
017900               MOVE 20                      TO WS-ADX-EFFECTIVE
018000           END-IF.
018100           IF  WS-ADX-EFFECTIVE GREATER THAN 25
018200               IF  WS-BULL-SCORE GREATER THAN WS-BEAR-SCORE
018300                   ADD 0.10                 TO WS-BULL-SCORE
018400                   MOVE 'Y'                 TO WS-FACTOR-6-HIT
018500               ELSE
018600                   IF  WS-BEAR-SCORE GREATER THAN WS-BULL-SCORE
018700                       ADD 0.10             TO WS-BEAR-SCORE
018800                       MOVE 'Y'             TO WS-FACTOR-6-HIT
018900                   END-IF
019000               END-IF
019100           END-IF.
019200      *-----------------------------------------------------------*
019300       4000-CLASSIFY-REGIME.
019400      *-----------------------------------------------------------*
019500           MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO RGM-DATE.
019600           IF  (WS-BULL-SCORE + WS-BEAR-SCORE) = ZERO
019700               MOVE 'SIDEWAYS'              TO RGM-REGIME
019800               MOVE 0.5                     TO RGM-CONFIDENCE
019900           ELSE
020000               COMPUTE WS-RATIO ROUNDED =
020100                   WS-BULL-SCORE / (WS-BULL-SCORE + WS-BEAR-SCORE)
020200               IF  WS-RATIO NOT LESS THAN 0.65
020300                   MOVE 'BULL'              TO RGM-REGIME
020400                   IF  WS-RATIO GREATER THAN 0.95
020500                       MOVE 0.95            TO RGM-CONFIDENCE
020600                   ELSE
020700                       COMPUTE RGM-CONFIDENCE ROUNDED = WS-RATIO
020800                   END-IF
020900               ELSE
021000                   IF  WS-RATIO NOT GREATER THAN 0.35
021100                       MOVE 'BEAR'          TO RGM-REGIME
021200                       COMPUTE WS-DEV ROUNDED = 1 - WS-RATIO
021300                       IF  WS-DEV GREATER THAN 0.95
021400                           MOVE 0.95        TO RGM-CONFIDENCE
021500                       ELSE
021600                           COMPUTE RGM-CONFIDENCE ROUNDED = WS-DEV
021700                       END-IF
021800                   ELSE
021900                       MOVE 'SIDEWAYS'      TO RGM-REGIME
022000                       COMPUTE WS-DEV = WS-RATIO - 0.5
022100                       IF  WS-DEV LESS THAN ZERO
022200                           COMPUTE WS-DEV = WS-DEV * -1
022300                       END-IF
022400                       COMPUTE RGM-CONFIDENCE ROUNDED =
022500                           1 - (WS-DEV * 2)
022600                   END-IF
022700               END-IF
022800           END-IF.
022900      *-----------------------------------------------------------*
023000       9500-DISPLAY-DIAGNOSTIC-TRACE.
023100      *-----------------------------------------------------------*
023200           MOVE RGM-DATE                    TO WS-DATE-STRING.
023300           DISPLAY 'MKTREGM: DATE=' WS-DATE-STRING
023400               ' REGIME=' RGM-REGIME
023500               ' CONFIDENCE=' RGM-CONFIDENCE.
023600           PERFORM 9510-DISPLAY-ONE-FACTOR
023700               VARYING WS-FACTOR-IDX FROM 1 BY 1
023800               UNTIL WS-FACTOR-IDX GREATER THAN 6.
023900      *-----------------------------------------------------------*
024000       9510-DISPLAY-ONE-FACTOR.
024100      *-----------------------------------------------------------*
024200           DISPLAY 'MKTREGM: FACTOR(' WS-FACTOR-IDX ') HIT = '
024300               WS-FACTOR-HIT-ENTRY (WS-FACTOR-IDX).
