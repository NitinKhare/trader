000100      *---------------------------------------------------------------*
000200      * COPYLIB SCORETB  -  WORKING-STORAGE TABLE OF EVERY SCORABLE   *
000300      * STOCK'S FIVE RULE SCORES AND COMPOSITE, BUILT DURING THE      *
000400      * UNIVERSE LOOP AND SORTED DESCENDING BY COMPOSITE TO ASSIGN    *
000500      * RANK BEFORE THE SCORE FILE IS WRITTEN.                        *
000600      *      04/18/98 T.VANCE       ORIGINAL, 2000-STOCK TABLE        *
000700      *---------------------------------------------------------------*
000800       01  SCORE-TABLE-AREA.
000900           05  SCORE-TAB-COUNT             PIC 9(04) USAGE COMP
001000                                            VALUE 0.
001100           05  SCORE-TABLE OCCURS 2000 TIMES
001200                           INDEXED BY SCORE-IDX.
001300               10  ST-SYMBOL               PIC X(15).
001400               10  ST-TREND-STRENGTH       PIC 9(01)V9(4).
001500               10  ST-BREAKOUT-QUALITY     PIC 9(01)V9(4).
001600               10  ST-VOLATILITY           PIC 9(01)V9(4).
001700               10  ST-RISK                 PIC 9(01)V9(4).
001800               10  ST-LIQUIDITY            PIC 9(01)V9(4).
001900               10  ST-COMPOSITE            PIC 9(01)V9(4).
002000               10  ST-RANK                 PIC 9(04).
002100      *---------------------------------------------------------------*
