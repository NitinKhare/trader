000100      *---------------------------------------------------------------*
000200      * COPYLIB FEATROW  -  ONE STOCK'S (OR THE INDEX'S) LATEST-DAY   *
000300      * INDICATOR VALUES. BUILT BY TAINDCLC, CONSUMED BY STKSCORE     *
000400      * AND MKTREGM. EVERY INDICATOR CARRIES ITS OWN VALID FLAG       *
000500      * BECAUSE EARLY ROWS IN A SHORT HISTORY HAVE NOT WARMED UP.     *
000600      *      04/16/98 T.VANCE       ORIGINAL LAYOUT                   *
000700      *      11/09/99 R.HALVERSEN   ADDED ADX-14 AND OBV FOR THE      *
000800      *                             TREND/BREAKOUT RULE REWRITE       *
000900      *---------------------------------------------------------------*
001000       01  FEATURE-ROW.
001100           05  FR-SYMBOL                   PIC X(15).
001200           05  FR-TRADE-DATE                PIC X(10).
001300           05  FR-CLOSE                    PIC S9(5)V99.
001400           05  FR-VOLUME                   PIC 9(10).
001500           05  FR-SMA-20                   PIC S9(5)V9(4).
001600           05  FR-SMA-50                   PIC S9(5)V9(4).
001700           05  FR-SMA-200                  PIC S9(5)V9(4).
001800           05  FR-EMA-9                    PIC S9(5)V9(4).
001900           05  FR-EMA-21                   PIC S9(5)V9(4).
002000           05  FR-RSI-14                   PIC S9(3)V99.
002100           05  FR-ATR-14                   PIC S9(5)V9(4).
002200           05  FR-BB-UPPER                 PIC S9(5)V9(4).
002300           05  FR-BB-MIDDLE                PIC S9(5)V9(4).
002400           05  FR-BB-LOWER                 PIC S9(5)V9(4).
002500           05  FR-MACD                     PIC S9(5)V9(4).
002600           05  FR-MACD-SIGNAL              PIC S9(5)V9(4).
002700           05  FR-MACD-HIST                PIC S9(5)V9(4).
002800           05  FR-ADX-14                   PIC S9(3)V99.
002900           05  FR-OBV                      PIC S9(15).
003000           05  FR-VOL-SMA-20               PIC S9(10)V99.
003100           05  FR-CLOSE-20-BACK            PIC S9(5)V99.
003200      *    ONE 88-QUALIFIED SWITCH PER INDICATOR FAMILY, WARM-UP FLAG.
003300           05  FR-VALID-SWITCHES.
003400               10  FR-SMA-20-VALID-SW      PIC X(01) VALUE 'N'.
003500                   88  FR-SMA-20-VALID             VALUE 'Y'.
003600               10  FR-SMA-50-VALID-SW      PIC X(01) VALUE 'N'.
003700                   88  FR-SMA-50-VALID             VALUE 'Y'.
003800               10  FR-SMA-200-VALID-SW     PIC X(01) VALUE 'N'.
003900                   88  FR-SMA-200-VALID            VALUE 'Y'.
004000               10  FR-EMA-9-VALID-SW       PIC X(01) VALUE 'N'.
004100                   88  FR-EMA-9-VALID              VALUE 'Y'.
004200               10  FR-EMA-21-VALID-SW      PIC X(01) VALUE 'N'.
004300                   88  FR-EMA-21-VALID             VALUE 'Y'.
004400               10  FR-RSI-14-VALID-SW      PIC X(01) VALUE 'N'.
004500                   88  FR-RSI-14-VALID             VALUE 'Y'.
004600               10  FR-ATR-14-VALID-SW      PIC X(01) VALUE 'N'.
004700                   88  FR-ATR-14-VALID             VALUE 'Y'.
004800               10  FR-BOLL-VALID-SW        PIC X(01) VALUE 'N'.
004900                   88  FR-BOLL-VALID               VALUE 'Y'.
005000               10  FR-MACD-VALID-SW        PIC X(01) VALUE 'N'.
005100                   88  FR-MACD-VALID               VALUE 'Y'.
005200               10  FR-MACD-HIST-VALID-SW   PIC X(01) VALUE 'N'.
005300                   88  FR-MACD-HIST-VALID          VALUE 'Y'.
005400               10  FR-ADX-14-VALID-SW      PIC X(01) VALUE 'N'.
005500                   88  FR-ADX-14-VALID             VALUE 'Y'.
005600               10  FR-VOL-SMA-20-VALID-SW  PIC X(01) VALUE 'N'.
005700                   88  FR-VOL-SMA-20-VALID         VALUE 'Y'.
005800               10  FR-CLOSE-20-BACK-VALID-SW PIC X(01) VALUE 'N'.
005900                   88  FR-CLOSE-20-BACK-VALID      VALUE 'Y'.
006000           05  FILLER                      PIC X(10).
006100      *---------------------------------------------------------------*
