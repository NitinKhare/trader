000100      *---------------------------------------------------------------*
000200      * COPYLIB OHLCVFD  -  ONE DAILY CANDLE, AS IT SITS ON THE       *
000300      * DAILY PRICE HISTORY FILES (ONE FILE PER TICKER, PLUS ONE      *
000400      * FOR THE NIFTY50 INDEX). RECORDS ARE DATE-ASCENDING WITHIN     *
000500      * A FILE. FIXED FIELDS, NO DELIMITERS.                          *
000600      *      04/14/98 T.VANCE       ORIGINAL LAYOUT                   *
000700      *---------------------------------------------------------------*
000800       01  OHLCV-CANDLE-RECORD.
000900           05  OHLCV-SYMBOL                PIC X(15).
001000           05  OHLCV-TRADE-DATE            PIC X(10).
001100           05  OHLCV-OPEN                  PIC S9(5)V99.
001200           05  OHLCV-HIGH                  PIC S9(5)V99.
001300           05  OHLCV-LOW                   PIC S9(5)V99.
001400           05  OHLCV-CLOSE                 PIC S9(5)V99.
001500           05  OHLCV-VOLUME                PIC 9(10).
001600           05  FILLER                      PIC X(10).
001700      *---------------------------------------------------------------*
