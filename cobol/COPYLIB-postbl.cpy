000100      *---------------------------------------------------------------*
000200      * COPYLIB POSTBL  -  BKTSTRUN'S OPEN-POSITION TABLE. NOT ONE OF *
000300      * THE RECORD LAYOUTS -- INTERNAL WORKING STORAGE ONLY, HOLDING  *
000400      * WHATEVER POSITIONS ARE OPEN ON THE CURRENT SIMULATION DATE.   *
000500      * SIZED FOR UP TO 20 CONCURRENT POSITIONS EVEN THOUGH THE       *
000600      * NORMAL PARAMETER CAPS THE DESK AT 5 -- BACKTESTS SOMETIMES    *
000700      * RUN THE DESK LOOSER TO SEE WHAT BREAKS.                       *
000800      *      04/24/98 T.VANCE       ORIGINAL LAYOUT                   *
000900      *      05/19/99 R.HALVERSEN   ADDED OP-LAST-CLOSE, UPDATED EVERY *
001000      *                             SIM DAY A CANDLE IS SEEN, SO THE    *
001100      *                             END-OF-RUN TIME-EXIT PASS HAS A     *
001200      *                             CLOSE TO WORK WITH EVEN WHEN THE    *
001300      *                             LAST DAY ITSELF HAS NO CANDLE.      *
001400      *---------------------------------------------------------------*
001500       01  OPEN-POSITION-AREA.
001600           05  OPEN-POS-COUNT              PIC 9(02) USAGE COMP
001700                                            VALUE 0.
001800           05  OPEN-POSITION-TABLE OCCURS 20 TIMES
001900                                  INDEXED BY OPEN-POS-IDX.
002000               10  OP-SYMBOL               PIC X(15).
002100               10  OP-ENTRY-DATE           PIC X(10).
002200               10  OP-ENTRY-PRICE          PIC S9(5)V99.
002300               10  OP-STOP-LOSS            PIC S9(5)V99.
002400               10  OP-TARGET               PIC S9(5)V99.
002500               10  OP-QUANTITY             PIC 9(07).
002600               10  OP-LAST-CLOSE           PIC S9(5)V99.
002700      *---------------------------------------------------------------*
