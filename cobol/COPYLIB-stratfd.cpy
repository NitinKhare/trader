000100      *---------------------------------------------------------------*
000200      * COPYLIB STRATFD  -  ONE RECORD OF THE PER-STRATEGY TRADE      *
000300      * LEDGER FED INTO STRATRPT (U6). SAME SHAPE AS THE BACKTEST     *
000400      * TRADE LEDGER (TRADEFD) WITH THE STRATEGY NAME CARRIED AS THE  *
000500      * FIRST FIELD SO MULTIPLE STRATEGIES CAN SHARE ONE LEDGER FILE. *
000600      *      04/26/98 T.VANCE       ORIGINAL LAYOUT                   *
000700      *---------------------------------------------------------------*
000800       01  STRATEGY-TRADE-RECORD.
000900           05  STD-STRATEGY                PIC X(20).
001000           05  STD-SYMBOL                  PIC X(15).
001100           05  STD-ENTRY-DATE              PIC X(10).
001200           05  STD-EXIT-DATE               PIC X(10).
001300           05  STD-ENTRY-PRICE             PIC S9(5)V99.
001400           05  STD-EXIT-PRICE              PIC S9(5)V99.
001500           05  STD-PNL                     PIC S9(9)V99.
001600           05  STD-EXIT-REASON             PIC X(10).
001700           05  FILLER                      PIC X(10).
001800      *---------------------------------------------------------------*
