000100      *---------------------------------------------------------------*
000200      * COPYLIB SUMMRC  -  THE ONE-PER-RUN BACKTEST SUMMARY RECORD.   *
000300      *      04/24/98 T.VANCE       ORIGINAL LAYOUT                   *
000400      *---------------------------------------------------------------*
000500       01  SUMMARY-RECORD.
000600           05  SUM-START-DATE              PIC X(10).
000700           05  SUM-END-DATE                PIC X(10).
000800           05  SUM-INITIAL-CAPITAL         PIC S9(11)V99.
000900           05  SUM-FINAL-CAPITAL           PIC S9(11)V99.
001000           05  SUM-TOTAL-RETURN-PCT        PIC S9(03)V99.
001100           05  SUM-TOTAL-TRADES            PIC 9(05).
001200           05  SUM-WINNING-TRADES          PIC 9(05).
001300           05  SUM-LOSING-TRADES           PIC 9(05).
001400           05  SUM-WIN-RATE                PIC 9(03)V99.
001500           05  SUM-MAX-DRAWDOWN-PCT        PIC 9(03)V99.
001600           05  SUM-AVG-TRADE-PNL           PIC S9(09)V99.
001700           05  FILLER                      PIC X(10).
001800      *---------------------------------------------------------------*
