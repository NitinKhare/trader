      *---------------------------------------------------------------*
      * COPYLIB STRATFD  -  ONE RECORD OF THE PER-STRATEGY TRADE      *
      * LEDGER FED INTO STRATRPT (U6). SAME SHAPE AS THE BACKTEST     *
      * TRADE LEDGER (TRADEFD) WITH THE STRATEGY NAME CARRIED AS THE  *
      * FIRST FIELD SO MULTIPLE STRATEGIES CAN SHARE ONE LEDGER FILE. *
      *      04/26/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  STRATEGY-TRADE-RECORD.
           05  STD-STRATEGY                PIC X(20).
           05  STD-SYMBOL                  PIC X(15).
           05  STD-ENTRY-DATE              PIC X(10).
           05  STD-EXIT-DATE               PIC X(10).
           05  STD-ENTRY-PRICE             PIC S9(5)V99.
           05  STD-EXIT-PRICE              PIC S9(5)V99.
           05  STD-PNL                     PIC S9(9)V99.
           05  STD-EXIT-REASON             PIC X(10).
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
