      *---------------------------------------------------------------*
      * COPYLIB UNIVFD  -  ONE LINE OF THE SCORING UNIVERSE FILE.     *
      *      04/14/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  UNIVERSE-RECORD.
           05  UNIV-SYMBOL                 PIC X(15).
           05  FILLER                      PIC X(05).
      *---------------------------------------------------------------*
