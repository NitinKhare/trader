      *---------------------------------------------------------------*
      * COPYLIB STRATRC  -  ONE STRATEGY'S AGGREGATE ANALYSIS BLOCK,  *
      * U6 OUTPUT, ALSO THE SORT-FILE SHAPE FOR THE COMPARISON TABLE. *
      *      04/26/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  STRATEGY-ANALYSIS-RECORD.
           05  SAR-STRATEGY                PIC X(20).
           05  SAR-TOTAL-TRADES            PIC 9(05).
           05  SAR-WINNING-TRADES          PIC 9(05).
           05  SAR-LOSING-TRADES           PIC 9(05).
           05  SAR-WIN-RATE                PIC 9(03)V99.
           05  SAR-TOTAL-PNL               PIC S9(11)V99.
           05  SAR-AVG-PNL                 PIC S9(09)V99.
           05  SAR-GROSS-PROFIT            PIC 9(11)V99.
           05  SAR-GROSS-LOSS              PIC 9(11)V99.
           05  SAR-PROFIT-FACTOR           PIC 9(03)V99.
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
