      *****************************************************************
      * PROGRAM NAME:    BKTSTRUN
      * ORIGINAL AUTHOR: T. VANCE
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/24/88 T.VANCE        CREATED. WALKS THE TRADING CALENDAR ONE
      *                         WEEKDAY AT A TIME, RUNNING EXITS THEN
      *                         ENTRIES AGAINST THE OPEN-POSITION TABLE,
      *                         AND WRITES THE TRADE LEDGER AND SUMMARY.
      *                         SWG-0043.
      * 05/19/91 R.HALVERSEN    GATED ENTRIES ON THE MKTREGM BULL CALL
      *                         AGAINST THE NIFTY50 HISTORY, PER THE
      *                         DESK'S NEW RISK POLICY. SWG-0057.
      * 08/14/94 R.HALVERSEN    RAISED THE OPEN-POSITION AND CANDIDATE
      *                         TABLES FOR THE EXPANDED COVERAGE LIST.
      *                         SWG-0080.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- CALENDAR WALK AND ZELLER
      *                         WEEKDAY TEST RECHECKED FOR THE CENTURY
      *                         ROLLOVER. SIGNED OFF CLEAN.
      * 09/30/03 M.OKONKWO      HISTORY TABLES ENLARGED TO MATCH THE
      *                         2500-ROW OHLCVRC COPYBOOK. SWG-0119.
      * 06/18/07 D.PRZYBYLSKI   TRADE LEDGER DETAIL NOW PRINTS ON THE
      *                         SUMMARY REPORT INSTEAD OF REQUIRING A
      *                         SEPARATE LISTING RUN. SWG-0156.
      * 07/22/07 D.PRZYBYLSKI   2200-SCAN-UNIVERSE-FOR-TODAY WAS TESTING
      *                         OPEN-POS-COUNT FOR ENTRY ROOM IN THE SAME
      *                         PASS THAT WAS STILL CLOSING OUT EXITS --
      *                         A SYMBOL EARLY IN THE UNIVERSE FILE COULD
      *                         BE SHUT OUT OF CANDIDATE SCORING BY A
      *                         SLOT THAT A LATER-ORDERED SYMBOL'S EXIT
      *                         WAS ABOUT TO FREE UP, PURELY BY ACCIDENT
      *                         OF FILE ORDER. SPLIT INTO TWO SEPARATE
      *                         FULL PASSES OF SYMBOL-HISTORY-FILE -- ALL
      *                         EXITS FIRST, THEN ALL ENTRY CANDIDATE
      *                         SCORING OFF THE OPEN-POS-COUNT THAT IS
      *                         LEFT WHEN THE EXITS PASS IS DONE, MATCHING
      *                         THE ORIGINAL 04/24/88 DESIGN NOTE ABOVE.
      *                         SWG-0159.
      * 08/13/07 D.PRZYBYLSKI   INDXHIST MADE OPTIONAL WITH A FILE
      *                         STATUS CHECK, SAME AS TASCORDR -- A
      *                         MISSING INDEX FEED WAS ABENDING THE
      *                         OPEN INSTEAD OF LETTING THE DAY DEFAULT
      *                         TO THE SIDEWAYS REGIME. SWG-0162.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    BKTSTRUN.
       AUTHOR.        T. VANCE.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  04/24/1988.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------*
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CONTROL-CARD-FILE
               ASSIGN TO CTLCARD.
           SELECT UNIVERSE-FILE
               ASSIGN TO UNIVIN.
           SELECT SYMBOL-HISTORY-FILE
               ASSIGN TO SYMBHIST.
           SELECT OPTIONAL INDEX-HISTORY-FILE
               ASSIGN TO INDXHIST
               FILE STATUS IS WS-INDEX-STATUS.
           SELECT TRADE-OUT-FILE
               ASSIGN TO TRADEOUT.
           SELECT SUMMARY-OUT-FILE
               ASSIGN TO SUMMOUT.
           SELECT PRINT-FILE
               ASSIGN TO PRTFILE.
      *****************************************************************
       DATA DIVISION.
      *-----------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------*
      *    THE RUN CARD -- START/END DATE, INITIAL CAPITAL, MAX RISK
      *    PERCENT AND MAX CONCURRENT POSITIONS FOR THIS BACKTEST. A
      *    ZERO OR BLANK FIELD ON THE CARD TAKES THE DESK'S STANDARD
      *    DEFAULT (SEE 1100-DEFAULT-CONTROL-VALUES).
      *-----------------------------------------------------------*
       FD  CONTROL-CARD-FILE RECORDING MODE F.
       01  CONTROL-CARD-RECORD.
           05  CC-START-DATE               PIC X(10).
           05  CC-END-DATE                 PIC X(10).
           05  CC-INITIAL-CAPITAL          PIC 9(09)V99.
           05  CC-MAX-RISK-PCT             PIC 9(02)V99.
           05  CC-MAX-POSITIONS            PIC 9(02).
           05  FILLER                      PIC X(45).
      *-----------------------------------------------------------*
       FD  UNIVERSE-FILE RECORDING MODE F.
       COPY UNIVFD.
      *-----------------------------------------------------------*
       FD  SYMBOL-HISTORY-FILE RECORDING MODE F.
       COPY OHLCVFD.
      *-----------------------------------------------------------*
       FD  INDEX-HISTORY-FILE RECORDING MODE F.
       01  INDEX-CANDLE-RECORD.
           05  IDX-SYMBOL                  PIC X(15).
           05  IDX-TRADE-DATE              PIC X(10).
           05  IDX-OPEN                    PIC S9(5)V99.
           05  IDX-HIGH                    PIC S9(5)V99.
           05  IDX-LOW                     PIC S9(5)V99.
           05  IDX-CLOSE                   PIC S9(5)V99.
           05  IDX-VOLUME                  PIC 9(10).
           05  FILLER                      PIC X(10).
      *-----------------------------------------------------------*
       FD  TRADE-OUT-FILE RECORDING MODE F.
       COPY TRADEFD.
      *-----------------------------------------------------------*
       FD  SUMMARY-OUT-FILE RECORDING MODE F.
       COPY SUMMRC.
      *-----------------------------------------------------------*
       FD  PRINT-FILE RECORDING MODE F.
       01  PRINT-RECORD.
           05  PRINT-LINE                  PIC X(132).
      *-----------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-EOF-SWITCHES.
           05  WS-UNIVERSE-EOF-SW          PIC X(01) VALUE 'N'.
               88  WS-UNIVERSE-EOF                    VALUE 'Y'.
           05  WS-INDEX-HIST-EOF-SW        PIC X(01) VALUE 'N'.
               88  WS-INDEX-HIST-EOF                  VALUE 'Y'.
           05  WS-SYMBOL-HIST-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-SYMBOL-HIST-EOF                 VALUE 'Y'.
      *-----------------------------------------------------------*
      *    INDXHIST IS AN OPTIONAL FILE, REOPENED EVERY SIMULATED
      *    DAY -- SOME NIGHTS THE INDEX FEED DOES NOT LAND. STATUS
      *    05 IS THE OPTIONAL-FILE-NOT-FOUND CODE; EITHER 00 OR 05
      *    IS FINE TO PROCEED ON, SINCE THE READ LOOP IN 2100 IS
      *    SKIPPED ENTIRELY WHEN THE FILE ISN'T THERE, LEAVING
      *    INDEX-OHLCV-ROW-COUNT AT ZERO SO THE DAY DEFAULTS SIDEWAYS.
      *-----------------------------------------------------------*
       01  WS-INDEX-STATUS                 PIC X(02).
           88  INDEX-FILE-OK                       VALUE '00' '05'.
      *-----------------------------------------------------------*
       01  WS-CONTROL-VALUES.
           05  WS-START-DATE               PIC X(10).
           05  WS-END-DATE                 PIC X(10).
           05  WS-INITIAL-CAPITAL          PIC S9(11)V99.
           05  WS-MAX-RISK-PCT             PIC 9(02)V99.
           05  WS-MAX-POSITIONS            PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
      *    SCRATCH AREA USED TWICE -- ONCE TO SPLIT THE START DATE OFF
      *    THE CONTROL CARD, ONCE PER DAY TO REBUILD THE SIMULATION
      *    DATE STRING FROM THE NUMERIC YEAR/MONTH/DAY BELOW.
      *-----------------------------------------------------------*
       01  WS-DATE-SPLIT-AREA.
           05  WS-DATE-SPLIT-YYYY          PIC 9(04).
           05  FILLER                      PIC X(01).
           05  WS-DATE-SPLIT-MM            PIC 9(02).
           05  FILLER                      PIC X(01).
           05  WS-DATE-SPLIT-DD            PIC 9(02).
       01  WS-DATE-SPLIT-STR REDEFINES WS-DATE-SPLIT-AREA
                                            PIC X(10).
      *-----------------------------------------------------------*
       01  WS-SIM-YEAR                     PIC 9(04) USAGE COMP.
       01  WS-SIM-MONTH                    PIC 9(02) USAGE COMP.
       01  WS-SIM-DAY                      PIC 9(02) USAGE COMP.
       01  WS-SIM-DATE-AREA.
           05  WS-SIM-DATE-YYYY            PIC 9(04).
           05  WS-SIM-DATE-DASH1           PIC X(01) VALUE '-'.
           05  WS-SIM-DATE-MM              PIC 9(02).
           05  WS-SIM-DATE-DASH2           PIC X(01) VALUE '-'.
           05  WS-SIM-DATE-DD              PIC 9(02).
       01  WS-SIM-DATE REDEFINES WS-SIM-DATE-AREA
                                            PIC X(10).
       77  WS-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.
           88  WS-LEAP-YEAR                           VALUE 'Y'.
       77  WS-DAYS-IN-MONTH                PIC 9(02) USAGE COMP.
       77  WS-DIM-REM                      PIC 9(04) USAGE COMP.
      *-----------------------------------------------------------*
      *    STATIC TABLE OF CALENDAR-MONTH LENGTHS. FEBRUARY'S ENTRY
      *    IS OVERRIDDEN AT RUN TIME WHEN 9600-TEST-LEAP-YEAR SAYS SO.
      *-----------------------------------------------------------*
       01  DAYS-IN-MONTH-TABLE.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 28.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
           05  FILLER                      PIC 9(02) VALUE 30.
           05  FILLER                      PIC 9(02) VALUE 31.
       01  DAYS-IN-MONTH-TABLE-R REDEFINES DAYS-IN-MONTH-TABLE.
           05  DIM-ENTRY                   PIC 9(02) OCCURS 12 TIMES.
      *-----------------------------------------------------------*
      *    ZELLER'S CONGRUENCE WORKING FIELDS -- THE DESK HAS NO
      *    CALENDAR-DATE FILE, SO THE WEEKDAY TEST IS DONE BY HAND.
      *    H COMES BACK 0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY.
      *-----------------------------------------------------------*
       01  WS-ZELLER-M                     PIC 9(02) USAGE COMP.
       01  WS-ZELLER-Y                     PIC 9(04) USAGE COMP.
       01  WS-ZELLER-J                     PIC 9(02) USAGE COMP.
       01  WS-ZELLER-K                     PIC 9(02) USAGE COMP.
       01  WS-ZELLER-TERM1                 PIC 9(04) USAGE COMP.
       01  WS-ZELLER-TERM3                 PIC 9(04) USAGE COMP.
       01  WS-ZELLER-TERM4                 PIC 9(04) USAGE COMP.
       01  WS-ZELLER-TEMP                  PIC 9(06) USAGE COMP.
       01  WS-ZELLER-SUM                   PIC 9(06) USAGE COMP.
       01  WS-ZELLER-H                     PIC 9(02) USAGE COMP.
       01  WS-IS-WEEKDAY-SW                PIC X(01) VALUE 'N'.
           88  WS-IS-WEEKDAY                          VALUE 'Y'.
      *-----------------------------------------------------------*
       01  WS-CASH-BALANCE                 PIC S9(11)V99.
       01  WS-EQUITY-TODAY                 PIC S9(11)V99.
       01  WS-OPEN-POSITIONS-VALUE         PIC S9(11)V99.
       01  WS-PEAK-EQUITY                  PIC S9(11)V99.
       01  WS-DRAWDOWN-PCT                 PIC S9(05)V9999.
       01  WS-MAX-DRAWDOWN-PCT             PIC S9(05)V9999
                                            VALUE 0.
      *-----------------------------------------------------------*
       01  WS-TRADE-COUNTERS.
           05  WS-TOTAL-TRADES             PIC 9(05) USAGE COMP
                                            VALUE 0.
           05  WS-WINNING-TRADES           PIC 9(05) USAGE COMP
                                            VALUE 0.
           05  WS-LOSING-TRADES            PIC 9(05) USAGE COMP
                                            VALUE 0.
       01  WS-SUM-PNL                      PIC S9(11)V99 VALUE 0.
       01  WS-TOTAL-RETURN-PCT             PIC S9(05)V99.
       01  WS-WIN-RATE                     PIC 9(03)V99.
       01  WS-AVG-TRADE-PNL                PIC S9(09)V99.
      *-----------------------------------------------------------*
      *    ONE TRADE'S EXIT WORK AREA -- SET BY WHICHEVER EXIT TEST
      *    FIRES, CONSUMED BY 3450-CLOSE-ONE-POSITION.
      *-----------------------------------------------------------*
       01  WS-EXIT-PRICE                   PIC S9(5)V99.
       01  WS-EXIT-REASON                  PIC X(10).
       01  WS-EXIT-DATE                    PIC X(10).
       01  WS-TRADE-PNL                    PIC S9(9)V99.
       01  WS-FOUND-POS-SW                 PIC X(01) VALUE 'N'.
           88  WS-FOUND-POS                           VALUE 'Y'.
       01  WS-FOUND-POS-IDX                PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
      *    ENTRY-SIDE SIZING WORK AREA.
      *-----------------------------------------------------------*
       01  WS-ENTRY-PRICE                  PIC S9(5)V99.
       01  WS-ATR-USED                     PIC S9(5)V9999.
       01  WS-STOP-PRICE                   PIC S9(5)V99.
       01  WS-TARGET-PRICE                 PIC S9(5)V99.
       01  WS-RISK-PER-SHARE               PIC S9(5)V9999.
       01  WS-ENTRY-QTY                    PIC 9(07).
       01  WS-ENTRY-COST                   PIC S9(11)V99.
       01  WS-HAS-TODAY-CANDLE-SW          PIC X(01) VALUE 'N'.
           88  WS-HAS-TODAY-CANDLE                    VALUE 'Y'.
      *-----------------------------------------------------------*
      *    THE ENTRY CANDIDATE LIST -- KEPT SORTED DESCENDING BY
      *    ENTRY SCORE AS EACH SYMBOL IS EVALUATED, CAPPED AT 20 SO
      *    THE INSERTION WALK NEVER HAS FAR TO GO.
      *-----------------------------------------------------------*
       01  CANDIDATE-TABLE-AREA.
           05  CAND-TAB-COUNT              PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  CANDIDATE-TABLE OCCURS 20 TIMES
                               INDEXED BY CAND-IDX.
               10  CAND-SYMBOL             PIC X(15).
               10  CAND-ENTRY-SCORE        PIC 9(01)V9(4).
               10  CAND-CLOSE              PIC S9(5)V99.
               10  CAND-ATR                PIC S9(5)V9999.
       01  WS-CAND-INSERT-IDX               PIC 9(02) USAGE COMP.
       01  WS-CAND-SHIFT-IDX                PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
       01  WS-SUBSCRIPTS.
           05  WS-UNIV-IDX                 PIC 9(04) USAGE COMP.
           05  WS-SYM-CAP-IDX              PIC 9(04) USAGE COMP.
           05  WS-CAP-START-IDX            PIC 9(04) USAGE COMP.
      *-----------------------------------------------------------*
       COPY PRTCTL.
      *-----------------------------------------------------------*
       01  PRINT-LINES.
           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
      *-----------------------------------------------------------*
       01  HEADING-LINES.
           05  HEADING-LINE-1.
               10  FILLER      PIC X(20) VALUE
                   ' APEX SWING DESK -- '.
               10  FILLER      PIC X(20) VALUE
                   'BACKTEST SUMMARY    '.
               10  FILLER      PIC X(20) VALUE
                   'REPORT              '.
               10  FILLER      PIC X(11) VALUE SPACE.
               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
               10  HL1-RUN-DATE            PIC X(10).
               10  FILLER      PIC X(07) VALUE ' PAGE: '.
               10  HL1-PAGE-COUNT          PIC ZZ9.
           05  HEADING-LINE-2.
               10  FILLER      PIC X(20) VALUE
                   ' -------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '                    '.
           05  HEADING-LINE-3.
               10  FILLER      PIC X(08) VALUE ' RANGE: '.
               10  HL3-START-DATE          PIC X(10).
               10  FILLER      PIC X(04) VALUE ' TO '.
               10  HL3-END-DATE            PIC X(10).
           05  HEADING-LINE-4.
               10  FILLER      PIC X(11) VALUE ' INIT CAP: '.
               10  HL4-INITIAL-CAPITAL     PIC Z,ZZZ,ZZZ,ZZ9.99.
               10  FILLER      PIC X(12) VALUE '   FIN CAP: '.
               10  HL4-FINAL-CAPITAL       PIC Z,ZZZ,ZZZ,ZZ9.99.
               10  FILLER      PIC X(09) VALUE '   RTN%: '.
               10  HL4-RETURN-PCT          PIC Z,ZZ9.99.
           05  HEADING-LINE-5.
               10  FILLER      PIC X(08) VALUE ' TRADES:'.
               10  HL5-TOTAL-TRADES        PIC ZZZZ9.
               10  FILLER      PIC X(08) VALUE '  WINS: '.
               10  HL5-WINNING-TRADES      PIC ZZZZ9.
               10  FILLER      PIC X(10) VALUE '  LOSSES: '.
               10  HL5-LOSING-TRADES       PIC ZZZZ9.
               10  FILLER      PIC X(11) VALUE '  WIN-PCT: '.
               10  HL5-WIN-RATE            PIC ZZ9.99.
           05  HEADING-LINE-6.
               10  FILLER      PIC X(14) VALUE ' MAX-DRAWDOWN:'.
               10  HL6-MAX-DRAWDOWN        PIC ZZ9.99.
               10  FILLER      PIC X(15) VALUE '   AVG-TR-PNL: '.
               10  HL6-AVG-TRADE-PNL       PIC Z,ZZZ,ZZ9.99-.
           05  HEADING-LINE-7.
               10  FILLER      PIC X(07) VALUE ' SYMBOL'.
               10  FILLER      PIC X(14) VALUE '        ENTRY-'.
               10  FILLER      PIC X(12) VALUE 'DT  ENTRY-PX'.
               10  FILLER      PIC X(15) VALUE '   EXIT-DT  EXI'.
               10  FILLER      PIC X(15) VALUE 'T-PX     QTY   '.
               10  FILLER      PIC X(15) VALUE '     PNL  REASON'.
      *-----------------------------------------------------------*
       01  DETAIL-LINE.
           05  DL-SYMBOL                   PIC X(15).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-ENTRY-DATE                PIC X(10).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-ENTRY-PRICE               PIC ZZ,ZZ9.99.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  DL-EXIT-DATE                 PIC X(10).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-EXIT-PRICE                PIC ZZ,ZZ9.99.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  DL-QUANTITY                  PIC ZZZ,ZZ9.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  DL-PNL                       PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  DL-EXIT-REASON               PIC X(10).
      *-----------------------------------------------------------*
       COPY OHLCVRC.
       COPY OHLCVRC REPLACING OHLCV-HISTORY BY INDEX-OHLCV-HISTORY
                              OHLCV-TABLE   BY INDEX-OHLCV-TABLE
                              OHLCV-ROW-COUNT BY INDEX-OHLCV-ROW-COUNT
                              OHLCV-IDX     BY INDEX-OHLCV-IDX.
       COPY OHLCVRC REPLACING OHLCV-HISTORY BY SYM-OHLCV-HISTORY
                              OHLCV-TABLE   BY SYM-OHLCV-TABLE
                              OHLCV-ROW-COUNT BY SYM-OHLCV-ROW-COUNT
                              OHLCV-IDX     BY SYM-OHLCV-IDX.
       COPY FEATROW.
       COPY SCOREFD.
       COPY REGIMRC.
       COPY UNIVRC.
       COPY POSTBL.
      *-----------------------------------------------------------*
      *    SCRATCH AREA FOR ONE NEWLY-SCORED CANDIDATE, BEFORE ITS
      *    INSERTION POINT IN CANDIDATE-TABLE IS KNOWN.
      *-----------------------------------------------------------*
       01  WS-NEW-CANDIDATE.
           05  NC-SYMBOL                   PIC X(15).
           05  NC-ENTRY-SCORE              PIC 9(01)V9(4).
           05  NC-CLOSE                    PIC S9(5)V99.
           05  NC-ATR                      PIC S9(5)V9999.
       01  WS-CAND-SHIFT-START             PIC 9(02) USAGE COMP.
       01  WS-ZELLER-QUOT                  PIC 9(04) USAGE COMP.
      *****************************************************************
       PROCEDURE DIVISION.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-OPEN-FILES-AND-INIT.
           PERFORM 1500-LOAD-UNIVERSE-TABLE.
           PERFORM 2000-RUN-TRADING-CALENDAR
               UNTIL WS-SIM-DATE GREATER THAN WS-END-DATE.
           PERFORM 7000-CLOSE-REMAINING-POSITIONS.
           PERFORM 7500-COMPUTE-RUN-METRICS.
           PERFORM 8000-WRITE-SUMMARY-RECORD.
           PERFORM 8500-PRINT-SUMMARY-REPORT.
           PERFORM 9000-CLOSE-FILES.
           GOBACK.
      *-----------------------------------------------------------*
       1000-OPEN-FILES-AND-INIT.
      *-----------------------------------------------------------*
           OPEN INPUT  CONTROL-CARD-FILE
                       UNIVERSE-FILE.
           OPEN OUTPUT TRADE-OUT-FILE
                       SUMMARY-OUT-FILE
                       PRINT-FILE.
           READ CONTROL-CARD-FILE.
           CLOSE CONTROL-CARD-FILE.
           PERFORM 1100-DEFAULT-CONTROL-VALUES.
           MOVE WS-START-DATE               TO WS-DATE-SPLIT-STR.
           MOVE WS-DATE-SPLIT-YYYY          TO WS-SIM-YEAR.
           MOVE WS-DATE-SPLIT-MM            TO WS-SIM-MONTH.
           MOVE WS-DATE-SPLIT-DD            TO WS-SIM-DAY.
           MOVE WS-INITIAL-CAPITAL          TO WS-CASH-BALANCE.
           MOVE WS-INITIAL-CAPITAL          TO WS-PEAK-EQUITY.
           MOVE ZERO                        TO OPEN-POS-COUNT.
      *-----------------------------------------------------------*
       1100-DEFAULT-CONTROL-VALUES.
      *-----------------------------------------------------------*
           MOVE CC-START-DATE               TO WS-START-DATE.
           MOVE CC-END-DATE                 TO WS-END-DATE.
           IF  CC-INITIAL-CAPITAL EQUAL ZERO
               MOVE 1000000.00              TO WS-INITIAL-CAPITAL
           ELSE
               MOVE CC-INITIAL-CAPITAL      TO WS-INITIAL-CAPITAL
           END-IF.
           IF  CC-MAX-RISK-PCT EQUAL ZERO
               MOVE 1.00                    TO WS-MAX-RISK-PCT
           ELSE
               MOVE CC-MAX-RISK-PCT         TO WS-MAX-RISK-PCT
           END-IF.
           IF  CC-MAX-POSITIONS EQUAL ZERO
               MOVE 5                       TO WS-MAX-POSITIONS
           ELSE
               MOVE CC-MAX-POSITIONS        TO WS-MAX-POSITIONS
           END-IF.
      *-----------------------------------------------------------*
       1500-LOAD-UNIVERSE-TABLE.
      *-----------------------------------------------------------*
           PERFORM 1510-READ-UNIVERSE-RECORD.
           PERFORM 1520-ADD-UNIVERSE-ENTRY
               UNTIL WS-UNIVERSE-EOF.
           CLOSE UNIVERSE-FILE.
      *-----------------------------------------------------------*
       1510-READ-UNIVERSE-RECORD.
      *-----------------------------------------------------------*
           READ UNIVERSE-FILE
               AT END MOVE 'Y'              TO WS-UNIVERSE-EOF-SW.
      *-----------------------------------------------------------*
       1520-ADD-UNIVERSE-ENTRY.
      *-----------------------------------------------------------*
           ADD 1                            TO UNIV-TAB-COUNT.
           MOVE UNIV-SYMBOL      TO UT-SYMBOL (UNIV-TAB-COUNT).
           MOVE 'N'              TO UT-SKIPPED-SW (UNIV-TAB-COUNT).
           PERFORM 1510-READ-UNIVERSE-RECORD.
      *-----------------------------------------------------------*
      *    ONE SIMULATED TRADING DATE. THE DESK'S FILES HAVE NO KEYED
      *    ACCESS, SO THE INDEX AND PER-SYMBOL HISTORY FILES ARE BOTH
      *    REOPENED AND RESCANNED FROM THE TOP EVERY DAY, CAPPED AT
      *    TODAY'S DATE, RATHER THAN CARRYING A POSITION FORWARD.
      *-----------------------------------------------------------*
       2000-RUN-TRADING-CALENDAR.
      *-----------------------------------------------------------*
           MOVE WS-SIM-YEAR                 TO WS-SIM-DATE-YYYY.
           MOVE WS-SIM-MONTH                TO WS-SIM-DATE-MM.
           MOVE WS-SIM-DAY                  TO WS-SIM-DATE-DD.
           PERFORM 9660-COMPUTE-DAY-OF-WEEK.
           IF  WS-IS-WEEKDAY
               PERFORM 2100-BUILD-INDEX-HISTORY-FOR-TODAY
               PERFORM 2200-SCAN-UNIVERSE-FOR-TODAY
               PERFORM 2900-RECORD-EQUITY-FOR-TODAY
           END-IF.
           PERFORM 9650-INCREMENT-CALENDAR-DAY.
      *-----------------------------------------------------------*
       2100-BUILD-INDEX-HISTORY-FOR-TODAY.
      *-----------------------------------------------------------*
           OPEN INPUT INDEX-HISTORY-FILE.
           MOVE 'N'                         TO WS-INDEX-HIST-EOF-SW.
           MOVE ZERO                        TO INDEX-OHLCV-ROW-COUNT.
           IF  INDEX-FILE-OK
               PERFORM 2110-READ-INDEX-RECORD
               PERFORM 2120-ADD-INDEX-ROW-IF-DUE
                   UNTIL WS-INDEX-HIST-EOF
                   OR IDX-TRADE-DATE GREATER THAN WS-SIM-DATE
           END-IF.
           CLOSE INDEX-HISTORY-FILE.
           IF  INDEX-OHLCV-ROW-COUNT NOT LESS THAN 200
               CALL 'MKTREGM' USING INDEX-OHLCV-HISTORY, FEATURE-ROW,
                                     REGIME-RECORD
           ELSE
               MOVE WS-SIM-DATE              TO RGM-DATE
               MOVE 'SIDEWAYS'                TO RGM-REGIME
               MOVE 0.5                       TO RGM-CONFIDENCE
           END-IF.
      *-----------------------------------------------------------*
       2110-READ-INDEX-RECORD.
      *-----------------------------------------------------------*
           READ INDEX-HISTORY-FILE
               AT END MOVE 'Y'              TO WS-INDEX-HIST-EOF-SW.
      *-----------------------------------------------------------*
       2120-ADD-INDEX-ROW-IF-DUE.
      *-----------------------------------------------------------*
           ADD 1                        TO INDEX-OHLCV-ROW-COUNT.
           MOVE IDX-SYMBOL
               TO INDEX-OHT-SYMBOL (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-TRADE-DATE
               TO INDEX-OHT-TRADE-DATE (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-OPEN
               TO INDEX-OHT-OPEN (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-HIGH
               TO INDEX-OHT-HIGH (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-LOW
               TO INDEX-OHT-LOW (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-CLOSE
               TO INDEX-OHT-CLOSE (INDEX-OHLCV-ROW-COUNT).
           MOVE IDX-VOLUME
               TO INDEX-OHT-VOLUME (INDEX-OHLCV-ROW-COUNT).
           PERFORM 2110-READ-INDEX-RECORD.
      *-----------------------------------------------------------*
      *    TWO FULL PASSES OF THE PER-SYMBOL HISTORY FILE, IN UNIVERSE
      *    ORDER, FOR THIS SIMULATION DATE. THE FIRST PASS CLOSES OUT
      *    EXITS OVER THE WHOLE UNIVERSE; ONLY WHEN IT IS FINISHED,
      *    AND OPEN-POS-COUNT REFLECTS EVERY SAME-DAY EXIT, DOES THE
      *    SECOND PASS SCORE ENTRY CANDIDATES. THIS ORDER MATTERS --
      *    A SLOT AN EXIT FREES UP LATE IN THE UNIVERSE FILE MUST
      *    STILL BE AVAILABLE TO A CANDIDATE EARLY IN THE FILE. SEE
      *    THE 07/22/07 MAINTENENCE NOTE ABOVE.
      *-----------------------------------------------------------*
       2200-SCAN-UNIVERSE-FOR-TODAY.
      *-----------------------------------------------------------*
           MOVE ZERO                        TO CAND-TAB-COUNT.
           PERFORM 2220-SCAN-UNIVERSE-FOR-EXITS.
           PERFORM 2250-SCAN-UNIVERSE-FOR-ENTRIES.
           IF  OPEN-POS-COUNT LESS THAN WS-MAX-POSITIONS
               PERFORM 3500-FILL-ENTRY-SLOTS
           END-IF.
      *-----------------------------------------------------------*
       2210-READ-SYMBOL-RECORD.
      *-----------------------------------------------------------*
           READ SYMBOL-HISTORY-FILE
               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
      *-----------------------------------------------------------*
      *    PASS ONE -- EXITS ONLY, OVER THE WHOLE UNIVERSE. NO ENTRY
      *    CANDIDATE IS SCORED HERE NO MATTER HOW MUCH ROOM OPENS UP.
      *-----------------------------------------------------------*
       2220-SCAN-UNIVERSE-FOR-EXITS.
      *-----------------------------------------------------------*
           OPEN INPUT SYMBOL-HISTORY-FILE.
           MOVE 'N'                         TO WS-SYMBOL-HIST-EOF-SW.
           PERFORM 2210-READ-SYMBOL-RECORD.
           PERFORM 2230-SCAN-ONE-SYMBOL-FOR-EXIT
               VARYING WS-UNIV-IDX FROM 1 BY 1
               UNTIL WS-UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
           CLOSE SYMBOL-HISTORY-FILE.
      *-----------------------------------------------------------*
       2230-SCAN-ONE-SYMBOL-FOR-EXIT.
      *-----------------------------------------------------------*
           MOVE ZERO                        TO SYM-OHLCV-ROW-COUNT.
           MOVE 'N'                         TO WS-HAS-TODAY-CANDLE-SW.
           PERFORM 2240-ACCUMULATE-SYMBOL-ROW-IF-DUE
               UNTIL WS-SYMBOL-HIST-EOF
               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (WS-UNIV-IDX).
           PERFORM 2400-LOOK-UP-OPEN-POSITION.
           IF  WS-FOUND-POS
               PERFORM 3400-PROCESS-EXIT-OR-HOLD
           END-IF.
      *-----------------------------------------------------------*
      *    A ROW BELONGS TO TODAY'S HISTORY WHEN ITS DATE DOES NOT
      *    COME AFTER THE SIMULATION DATE. ROWS THAT ARE STILL PART
      *    OF THIS SYMBOL'S BLOCK BUT DATED AFTER TODAY ARE SIMPLY
      *    LEFT UNACCUMULATED (THEY WILL BE SEEN AGAIN ON A LATER
      *    SIMULATED DAY, SINCE THE FILE IS REOPENED EVERY TIME --
      *    ONCE PER PASS, AND THERE ARE NOW TWO PASSES A DAY).
      *-----------------------------------------------------------*
       2240-ACCUMULATE-SYMBOL-ROW-IF-DUE.
      *-----------------------------------------------------------*
           IF  OHLCV-TRADE-DATE NOT GREATER THAN WS-SIM-DATE
               ADD 1                        TO SYM-OHLCV-ROW-COUNT
               MOVE OHLCV-SYMBOL
                   TO SYM-OHT-SYMBOL (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-TRADE-DATE
                   TO SYM-OHT-TRADE-DATE (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-OPEN
                   TO SYM-OHT-OPEN (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-HIGH
                   TO SYM-OHT-HIGH (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-LOW
                   TO SYM-OHT-LOW (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-CLOSE
                   TO SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT)
               MOVE OHLCV-VOLUME
                   TO SYM-OHT-VOLUME (SYM-OHLCV-ROW-COUNT)
               IF  OHLCV-TRADE-DATE EQUAL WS-SIM-DATE
                   MOVE 'Y'                  TO WS-HAS-TODAY-CANDLE-SW
               END-IF
           END-IF.
           PERFORM 2210-READ-SYMBOL-RECORD.
      *-----------------------------------------------------------*
      *    PASS TWO -- ENTRY CANDIDATES ONLY, OVER THE WHOLE UNIVERSE,
      *    RUN AFTER THE EXITS PASS HAS FINISHED SO OPEN-POS-COUNT
      *    ALREADY REFLECTS EVERY SAME-DAY EXIT.
      *-----------------------------------------------------------*
       2250-SCAN-UNIVERSE-FOR-ENTRIES.
      *-----------------------------------------------------------*
           OPEN INPUT SYMBOL-HISTORY-FILE.
           MOVE 'N'                         TO WS-SYMBOL-HIST-EOF-SW.
           PERFORM 2210-READ-SYMBOL-RECORD.
           PERFORM 2260-SCAN-ONE-SYMBOL-FOR-ENTRY
               VARYING WS-UNIV-IDX FROM 1 BY 1
               UNTIL WS-UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
           CLOSE SYMBOL-HISTORY-FILE.
      *-----------------------------------------------------------*
       2260-SCAN-ONE-SYMBOL-FOR-ENTRY.
      *-----------------------------------------------------------*
           MOVE ZERO                        TO SYM-OHLCV-ROW-COUNT.
           MOVE 'N'                         TO WS-HAS-TODAY-CANDLE-SW.
           PERFORM 2240-ACCUMULATE-SYMBOL-ROW-IF-DUE
               UNTIL WS-SYMBOL-HIST-EOF
               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (WS-UNIV-IDX).
           PERFORM 2400-LOOK-UP-OPEN-POSITION.
           IF  NOT WS-FOUND-POS
               IF  OPEN-POS-COUNT LESS THAN WS-MAX-POSITIONS
                   AND RGM-REGIME EQUAL 'BULL    '
                   AND INDEX-OHLCV-ROW-COUNT NOT LESS THAN 200
                   AND SYM-OHLCV-ROW-COUNT NOT LESS THAN 50
                   PERFORM 3300-SCORE-ENTRY-CANDIDATE
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       2400-LOOK-UP-OPEN-POSITION.
      *-----------------------------------------------------------*
           MOVE 'N'                         TO WS-FOUND-POS-SW.
           MOVE ZERO                        TO WS-FOUND-POS-IDX.
           IF  OPEN-POS-COUNT GREATER THAN ZERO
               PERFORM 2410-CHECK-ONE-OPEN-POSITION
                   VARYING OPEN-POS-IDX FROM 1 BY 1
                   UNTIL OPEN-POS-IDX GREATER THAN OPEN-POS-COUNT
                   OR WS-FOUND-POS
           END-IF.
      *-----------------------------------------------------------*
       2410-CHECK-ONE-OPEN-POSITION.
      *-----------------------------------------------------------*
           IF  OP-SYMBOL (OPEN-POS-IDX) EQUAL UT-SYMBOL (WS-UNIV-IDX)
               MOVE 'Y'                      TO WS-FOUND-POS-SW
               SET WS-FOUND-POS-IDX          TO OPEN-POS-IDX
           END-IF.
      *-----------------------------------------------------------*
      *    ENTRY CANDIDATE SCORING -- CAP THE HISTORY AT 250 ROWS,
      *    RUN THE INDICATOR ENGINE AND THE STOCK SCORER ON THE LAST
      *    ROW, THEN APPLY THE DESK'S CANDIDATE FILTER.
      *-----------------------------------------------------------*
       3300-SCORE-ENTRY-CANDIDATE.
      *-----------------------------------------------------------*
           IF  SYM-OHLCV-ROW-COUNT GREATER THAN 250
               COMPUTE WS-CAP-START-IDX =
                       SYM-OHLCV-ROW-COUNT - 249
           ELSE
               MOVE 1                        TO WS-CAP-START-IDX
           END-IF.
           MOVE ZERO                        TO OHLCV-ROW-COUNT.
           PERFORM 3310-COPY-ONE-CAPPED-ROW
               VARYING WS-SYM-CAP-IDX FROM WS-CAP-START-IDX BY 1
               UNTIL WS-SYM-CAP-IDX GREATER THAN SYM-OHLCV-ROW-COUNT.
           CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW.
           CALL 'STKSCORE' USING FEATURE-ROW, SCORE-RECORD.
           IF  SCR-TREND-STRENGTH NOT LESS THAN 0.6
               AND SCR-BREAKOUT-QUALITY NOT LESS THAN 0.5
               AND SCR-LIQUIDITY NOT LESS THAN 0.4
               AND SCR-RISK NOT GREATER THAN 0.5
               PERFORM 3320-INSERT-CANDIDATE
           END-IF.
      *-----------------------------------------------------------*
       3310-COPY-ONE-CAPPED-ROW.
      *-----------------------------------------------------------*
           ADD 1                            TO OHLCV-ROW-COUNT.
           MOVE SYM-OHT-SYMBOL (WS-SYM-CAP-IDX)
               TO OHT-SYMBOL (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-TRADE-DATE (WS-SYM-CAP-IDX)
               TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-OPEN (WS-SYM-CAP-IDX)
               TO OHT-OPEN (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-HIGH (WS-SYM-CAP-IDX)
               TO OHT-HIGH (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-LOW (WS-SYM-CAP-IDX)
               TO OHT-LOW (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-CLOSE (WS-SYM-CAP-IDX)
               TO OHT-CLOSE (OHLCV-ROW-COUNT).
           MOVE SYM-OHT-VOLUME (WS-SYM-CAP-IDX)
               TO OHT-VOLUME (OHLCV-ROW-COUNT).
      *-----------------------------------------------------------*
      *    KEEPS THE CANDIDATE TABLE SORTED DESCENDING ON ENTRY
      *    SCORE AS EACH NEW CANDIDATE ARRIVES, DROPPING THE WEAKEST
      *    ENTRY WHEN THE TABLE IS ALREADY FULL.
      *-----------------------------------------------------------*
       3320-INSERT-CANDIDATE.
      *-----------------------------------------------------------*
           COMPUTE NC-ENTRY-SCORE =
                   (SCR-TREND-STRENGTH * 0.30) +
                   (SCR-BREAKOUT-QUALITY * 0.25) +
                   (SCR-LIQUIDITY * 0.20).
           MOVE SCR-SYMBOL                   TO NC-SYMBOL.
           MOVE FR-CLOSE                     TO NC-CLOSE.
           IF  FR-ATR-14-VALID
               MOVE FR-ATR-14                TO NC-ATR
           ELSE
               COMPUTE NC-ATR ROUNDED = FR-CLOSE * 0.02
           END-IF.
           MOVE 1                            TO WS-CAND-INSERT-IDX.
           PERFORM 3330-FIND-INSERT-POSITION
               UNTIL WS-CAND-INSERT-IDX GREATER THAN CAND-TAB-COUNT
               OR CAND-ENTRY-SCORE (WS-CAND-INSERT-IDX) LESS THAN
                  NC-ENTRY-SCORE.
           IF  WS-CAND-INSERT-IDX NOT GREATER THAN 20
               PERFORM 3340-OPEN-INSERT-SLOT
               MOVE NC-SYMBOL      TO CAND-SYMBOL (WS-CAND-INSERT-IDX)
               MOVE NC-ENTRY-SCORE
                   TO CAND-ENTRY-SCORE (WS-CAND-INSERT-IDX)
               MOVE NC-CLOSE       TO CAND-CLOSE (WS-CAND-INSERT-IDX)
               MOVE NC-ATR         TO CAND-ATR (WS-CAND-INSERT-IDX)
               IF  CAND-TAB-COUNT LESS THAN 20
                   ADD 1                     TO CAND-TAB-COUNT
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       3330-FIND-INSERT-POSITION.
      *-----------------------------------------------------------*
           ADD 1                            TO WS-CAND-INSERT-IDX.
      *-----------------------------------------------------------*
      *    OPENS A GAP AT WS-CAND-INSERT-IDX BY SLIDING EVERYTHING
      *    FROM THERE DOWN ONE SLOT, DROPPING THE WEAKEST CANDIDATE
      *    OFF THE BOTTOM WHEN THE TABLE IS ALREADY FULL.
      *-----------------------------------------------------------*
       3340-OPEN-INSERT-SLOT.
      *-----------------------------------------------------------*
           IF  CAND-TAB-COUNT LESS THAN 20
               MOVE CAND-TAB-COUNT           TO WS-CAND-SHIFT-START
           ELSE
               MOVE 19                       TO WS-CAND-SHIFT-START
           END-IF.
           IF  WS-CAND-SHIFT-START NOT LESS THAN WS-CAND-INSERT-IDX
               PERFORM 3341-SHIFT-ONE-CANDIDATE-DOWN
                   VARYING WS-CAND-SHIFT-IDX FROM WS-CAND-SHIFT-START
                   BY -1
                   UNTIL WS-CAND-SHIFT-IDX LESS THAN WS-CAND-INSERT-IDX
           END-IF.
      *-----------------------------------------------------------*
       3341-SHIFT-ONE-CANDIDATE-DOWN.
      *-----------------------------------------------------------*
           MOVE CANDIDATE-TABLE (WS-CAND-SHIFT-IDX)
               TO CANDIDATE-TABLE (WS-CAND-SHIFT-IDX + 1).
      *-----------------------------------------------------------*
      *    EXIT TEST FOR A SYMBOL CURRENTLY HELD -- STOP-LOSS TAKES
      *    PRECEDENCE OVER TARGET WHEN BOTH ARE HIT ON THE SAME BAR.
      *    NO CANDLE TODAY MEANS THE POSITION SIMPLY MARKS AT ITS
      *    ENTRY PRICE FOR EQUITY PURPOSES AND CARRIES FORWARD.
      *-----------------------------------------------------------*
       3400-PROCESS-EXIT-OR-HOLD.
      *-----------------------------------------------------------*
           SET OPEN-POS-IDX                  TO WS-FOUND-POS-IDX.
           IF  WS-HAS-TODAY-CANDLE
               MOVE SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT)
                   TO OP-LAST-CLOSE (OPEN-POS-IDX)
               IF  SYM-OHT-LOW (SYM-OHLCV-ROW-COUNT) NOT GREATER THAN
                   OP-STOP-LOSS (OPEN-POS-IDX)
                   MOVE OP-STOP-LOSS (OPEN-POS-IDX) TO WS-EXIT-PRICE
                   MOVE 'STOP-LOSS'           TO WS-EXIT-REASON
                   MOVE WS-SIM-DATE           TO WS-EXIT-DATE
                   PERFORM 3450-CLOSE-ONE-POSITION
               ELSE
                   IF  SYM-OHT-HIGH (SYM-OHLCV-ROW-COUNT) NOT LESS
                       THAN OP-TARGET (OPEN-POS-IDX)
                       MOVE OP-TARGET (OPEN-POS-IDX) TO WS-EXIT-PRICE
                       MOVE 'TARGET'          TO WS-EXIT-REASON
                       MOVE WS-SIM-DATE       TO WS-EXIT-DATE
                       PERFORM 3450-CLOSE-ONE-POSITION
                   ELSE
                       COMPUTE WS-OPEN-POSITIONS-VALUE =
                               WS-OPEN-POSITIONS-VALUE +
                               (SYM-OHT-CLOSE (SYM-OHLCV-ROW-COUNT) *
                                OP-QUANTITY (OPEN-POS-IDX))
                   END-IF
               END-IF
           ELSE
               COMPUTE WS-OPEN-POSITIONS-VALUE =
                       WS-OPEN-POSITIONS-VALUE +
                       (OP-ENTRY-PRICE (OPEN-POS-IDX) *
                        OP-QUANTITY (OPEN-POS-IDX))
           END-IF.
      *-----------------------------------------------------------*
      *    CLOSES THE POSITION AT OPEN-POS-IDX AGAINST WS-EXIT-PRICE/
      *    REASON/DATE, ALREADY SET BY THE CALLER.
      *-----------------------------------------------------------*
       3450-CLOSE-ONE-POSITION.
      *-----------------------------------------------------------*
           COMPUTE WS-TRADE-PNL =
                   (WS-EXIT-PRICE - OP-ENTRY-PRICE (OPEN-POS-IDX)) *
                   OP-QUANTITY (OPEN-POS-IDX).
           COMPUTE WS-CASH-BALANCE =
                   WS-CASH-BALANCE +
                   (WS-EXIT-PRICE * OP-QUANTITY (OPEN-POS-IDX)).
           MOVE SPACE                         TO TRADE-RECORD.
           MOVE OP-SYMBOL (OPEN-POS-IDX)      TO TRD-SYMBOL.
           MOVE OP-ENTRY-DATE (OPEN-POS-IDX)  TO TRD-ENTRY-DATE.
           MOVE WS-EXIT-DATE                  TO TRD-EXIT-DATE.
           MOVE OP-ENTRY-PRICE (OPEN-POS-IDX) TO TRD-ENTRY-PRICE.
           MOVE WS-EXIT-PRICE                 TO TRD-EXIT-PRICE.
           MOVE OP-STOP-LOSS (OPEN-POS-IDX)   TO TRD-STOP-LOSS.
           MOVE OP-TARGET (OPEN-POS-IDX)      TO TRD-TARGET.
           MOVE OP-QUANTITY (OPEN-POS-IDX)    TO TRD-QUANTITY.
           MOVE WS-TRADE-PNL                  TO TRD-PNL.
           MOVE WS-EXIT-REASON                TO TRD-EXIT-REASON.
           WRITE TRADE-RECORD.
           PERFORM 3460-TALLY-CLOSED-TRADE.
           PERFORM 3470-REMOVE-OPEN-POSITION.
      *-----------------------------------------------------------*
       3460-TALLY-CLOSED-TRADE.
      *-----------------------------------------------------------*
           ADD 1                             TO WS-TOTAL-TRADES.
           ADD WS-TRADE-PNL                  TO WS-SUM-PNL.
           IF  WS-TRADE-PNL GREATER THAN ZERO
               ADD 1                         TO WS-WINNING-TRADES
           ELSE
               ADD 1                         TO WS-LOSING-TRADES
           END-IF.
      *-----------------------------------------------------------*
       3470-REMOVE-OPEN-POSITION.
      *-----------------------------------------------------------*
           PERFORM 3471-SHIFT-ONE-POSITION-UP
               VARYING WS-CAND-SHIFT-IDX FROM OPEN-POS-IDX BY 1
               UNTIL WS-CAND-SHIFT-IDX GREATER THAN OPEN-POS-COUNT.
           SUBTRACT 1                        FROM OPEN-POS-COUNT.
      *-----------------------------------------------------------*
       3471-SHIFT-ONE-POSITION-UP.
      *-----------------------------------------------------------*
           IF  WS-CAND-SHIFT-IDX LESS THAN OPEN-POS-COUNT
               MOVE OPEN-POSITION-TABLE (WS-CAND-SHIFT-IDX + 1)
                   TO OPEN-POSITION-TABLE (WS-CAND-SHIFT-IDX)
           END-IF.
      *-----------------------------------------------------------*
      *    FILL AS MANY OPEN SLOTS AS THE CANDIDATE LIST AND THE
      *    DESK'S CASH WILL SUPPORT, BEST CANDIDATE FIRST.
      *-----------------------------------------------------------*
       3500-FILL-ENTRY-SLOTS.
      *-----------------------------------------------------------*
           PERFORM 3510-TRY-ONE-CANDIDATE
               VARYING CAND-IDX FROM 1 BY 1
               UNTIL CAND-IDX GREATER THAN CAND-TAB-COUNT
               OR OPEN-POS-COUNT NOT LESS THAN WS-MAX-POSITIONS.
      *-----------------------------------------------------------*
       3510-TRY-ONE-CANDIDATE.
      *-----------------------------------------------------------*
           MOVE CAND-CLOSE (CAND-IDX)        TO WS-ENTRY-PRICE.
           MOVE CAND-ATR (CAND-IDX)          TO WS-ATR-USED.
           COMPUTE WS-STOP-PRICE ROUNDED =
                   WS-ENTRY-PRICE - (2 * WS-ATR-USED).
           COMPUTE WS-RISK-PER-SHARE =
                   WS-ENTRY-PRICE - WS-STOP-PRICE.
           COMPUTE WS-TARGET-PRICE ROUNDED =
                   WS-ENTRY-PRICE + (2 * WS-RISK-PER-SHARE).
           IF  WS-RISK-PER-SHARE GREATER THAN ZERO
               COMPUTE WS-ENTRY-QTY =
                       (WS-CASH-BALANCE * WS-MAX-RISK-PCT / 100) /
                       WS-RISK-PER-SHARE
           ELSE
               MOVE ZERO                     TO WS-ENTRY-QTY
           END-IF.
           COMPUTE WS-ENTRY-COST = WS-ENTRY-PRICE * WS-ENTRY-QTY.
           IF  WS-ENTRY-COST GREATER THAN WS-CASH-BALANCE
               COMPUTE WS-ENTRY-QTY = WS-CASH-BALANCE / WS-ENTRY-PRICE
               COMPUTE WS-ENTRY-COST = WS-ENTRY-PRICE * WS-ENTRY-QTY
           END-IF.
           IF  WS-ENTRY-QTY GREATER THAN ZERO
               PERFORM 3520-OPEN-ONE-POSITION
           END-IF.
      *-----------------------------------------------------------*
       3520-OPEN-ONE-POSITION.
      *-----------------------------------------------------------*
           ADD 1                             TO OPEN-POS-COUNT.
           MOVE CAND-SYMBOL (CAND-IDX)
               TO OP-SYMBOL (OPEN-POS-COUNT).
           MOVE WS-SIM-DATE
               TO OP-ENTRY-DATE (OPEN-POS-COUNT).
           MOVE WS-ENTRY-PRICE
               TO OP-ENTRY-PRICE (OPEN-POS-COUNT).
           MOVE WS-STOP-PRICE
               TO OP-STOP-LOSS (OPEN-POS-COUNT).
           MOVE WS-TARGET-PRICE
               TO OP-TARGET (OPEN-POS-COUNT).
           MOVE WS-ENTRY-QTY
               TO OP-QUANTITY (OPEN-POS-COUNT).
           MOVE WS-ENTRY-PRICE
               TO OP-LAST-CLOSE (OPEN-POS-COUNT).
           SUBTRACT WS-ENTRY-COST            FROM WS-CASH-BALANCE.
           COMPUTE WS-OPEN-POSITIONS-VALUE =
                   WS-OPEN-POSITIONS-VALUE + WS-ENTRY-COST.
      *-----------------------------------------------------------*
       2900-RECORD-EQUITY-FOR-TODAY.
      *-----------------------------------------------------------*
           COMPUTE WS-EQUITY-TODAY =
                   WS-CASH-BALANCE + WS-OPEN-POSITIONS-VALUE.
           MOVE ZERO                         TO WS-OPEN-POSITIONS-VALUE.
           IF  WS-EQUITY-TODAY GREATER THAN WS-PEAK-EQUITY
               MOVE WS-EQUITY-TODAY          TO WS-PEAK-EQUITY
           END-IF.
           IF  WS-PEAK-EQUITY GREATER THAN ZERO
               COMPUTE WS-DRAWDOWN-PCT ROUNDED =
                       ((WS-PEAK-EQUITY - WS-EQUITY-TODAY) /
                        WS-PEAK-EQUITY) * 100
               IF  WS-DRAWDOWN-PCT GREATER THAN WS-MAX-DRAWDOWN-PCT
                   MOVE WS-DRAWDOWN-PCT      TO WS-MAX-DRAWDOWN-PCT
               END-IF
           END-IF.
      *-----------------------------------------------------------*
      *    END OF THE CALENDAR -- EVERYTHING STILL OPEN GOES OUT AT
      *    ITS LAST KNOWN CLOSE (ENTRY PRICE IF THE POSITION NEVER
      *    SAW A CANDLE), DATED THE RUN'S END DATE.
      *-----------------------------------------------------------*
       7000-CLOSE-REMAINING-POSITIONS.
      *-----------------------------------------------------------*
           PERFORM 7010-CLOSE-ONE-REMAINING-POSITION
               UNTIL OPEN-POS-COUNT EQUAL ZERO.
      *-----------------------------------------------------------*
       7010-CLOSE-ONE-REMAINING-POSITION.
      *-----------------------------------------------------------*
           SET OPEN-POS-IDX                  TO 1.
           MOVE OP-LAST-CLOSE (OPEN-POS-IDX) TO WS-EXIT-PRICE.
           MOVE 'TIME-EXIT'                  TO WS-EXIT-REASON.
           MOVE WS-END-DATE                  TO WS-EXIT-DATE.
           PERFORM 3450-CLOSE-ONE-POSITION.
      *-----------------------------------------------------------*
       7500-COMPUTE-RUN-METRICS.
      *-----------------------------------------------------------*
           COMPUTE WS-TOTAL-RETURN-PCT ROUNDED =
                   ((WS-CASH-BALANCE - WS-INITIAL-CAPITAL) /
                    WS-INITIAL-CAPITAL) * 100.
           IF  WS-TOTAL-TRADES GREATER THAN ZERO
               COMPUTE WS-WIN-RATE ROUNDED =
                       (WS-WINNING-TRADES / WS-TOTAL-TRADES) * 100
               COMPUTE WS-AVG-TRADE-PNL ROUNDED =
                       WS-SUM-PNL / WS-TOTAL-TRADES
           ELSE
               MOVE ZERO                     TO WS-WIN-RATE
               MOVE ZERO                     TO WS-AVG-TRADE-PNL
           END-IF.
      *-----------------------------------------------------------*
       8000-WRITE-SUMMARY-RECORD.
      *-----------------------------------------------------------*
           MOVE SPACE                        TO SUMMARY-RECORD.
           MOVE WS-START-DATE                TO SUM-START-DATE.
           MOVE WS-END-DATE                  TO SUM-END-DATE.
           MOVE WS-INITIAL-CAPITAL           TO SUM-INITIAL-CAPITAL.
           MOVE WS-CASH-BALANCE              TO SUM-FINAL-CAPITAL.
           MOVE WS-TOTAL-RETURN-PCT          TO SUM-TOTAL-RETURN-PCT.
           MOVE WS-TOTAL-TRADES              TO SUM-TOTAL-TRADES.
           MOVE WS-WINNING-TRADES            TO SUM-WINNING-TRADES.
           MOVE WS-LOSING-TRADES             TO SUM-LOSING-TRADES.
           MOVE WS-WIN-RATE                  TO SUM-WIN-RATE.
           MOVE WS-MAX-DRAWDOWN-PCT          TO SUM-MAX-DRAWDOWN-PCT.
           MOVE WS-AVG-TRADE-PNL             TO SUM-AVG-TRADE-PNL.
           WRITE SUMMARY-RECORD.
      *-----------------------------------------------------------*
       8500-PRINT-SUMMARY-REPORT.
      *-----------------------------------------------------------*
           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
           MOVE WS-CURRENT-YEAR              TO WS-SIM-DATE-YYYY.
           MOVE WS-CURRENT-MONTH             TO WS-SIM-DATE-MM.
           MOVE WS-CURRENT-DAY               TO WS-SIM-DATE-DD.
           MOVE WS-SIM-DATE                  TO HL1-RUN-DATE.
           MOVE WS-START-DATE                TO HL3-START-DATE.
           MOVE WS-END-DATE                  TO HL3-END-DATE.
           MOVE WS-INITIAL-CAPITAL           TO HL4-INITIAL-CAPITAL.
           MOVE WS-CASH-BALANCE              TO HL4-FINAL-CAPITAL.
           MOVE WS-TOTAL-RETURN-PCT          TO HL4-RETURN-PCT.
           MOVE WS-TOTAL-TRADES              TO HL5-TOTAL-TRADES.
           MOVE WS-WINNING-TRADES            TO HL5-WINNING-TRADES.
           MOVE WS-LOSING-TRADES             TO HL5-LOSING-TRADES.
           MOVE WS-WIN-RATE                  TO HL5-WIN-RATE.
           MOVE WS-MAX-DRAWDOWN-PCT          TO HL6-MAX-DRAWDOWN.
           MOVE WS-AVG-TRADE-PNL             TO HL6-AVG-TRADE-PNL.
           MOVE HEADING-LINE-3                TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE HEADING-LINE-4                TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE HEADING-LINE-5                TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE HEADING-LINE-6                TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE HEADING-LINE-7                TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           PERFORM 8600-PRINT-TRADE-LEDGER.
      *-----------------------------------------------------------*
      *    THE LEDGER JUST WRITTEN IS RE-READ HERE TO DRIVE THE
      *    DETAIL LINES -- THE SAME REOPEN-AND-RESCAN HABIT USED
      *    ELSEWHERE IN THIS PROGRAM.
      *-----------------------------------------------------------*
       8600-PRINT-TRADE-LEDGER.
      *-----------------------------------------------------------*
           CLOSE TRADE-OUT-FILE.
           OPEN INPUT TRADE-OUT-FILE.
           PERFORM 8610-READ-ONE-TRADE.
           PERFORM 8620-PRINT-ONE-TRADE
               UNTIL WS-SYMBOL-HIST-EOF.
           CLOSE TRADE-OUT-FILE.
      *-----------------------------------------------------------*
       8610-READ-ONE-TRADE.
      *-----------------------------------------------------------*
           READ TRADE-OUT-FILE
               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
      *-----------------------------------------------------------*
       8620-PRINT-ONE-TRADE.
      *-----------------------------------------------------------*
           MOVE TRD-SYMBOL                   TO DL-SYMBOL.
           MOVE TRD-ENTRY-DATE                TO DL-ENTRY-DATE.
           MOVE TRD-ENTRY-PRICE               TO DL-ENTRY-PRICE.
           MOVE TRD-EXIT-DATE                 TO DL-EXIT-DATE.
           MOVE TRD-EXIT-PRICE                TO DL-EXIT-PRICE.
           MOVE TRD-QUANTITY                  TO DL-QUANTITY.
           MOVE TRD-PNL                       TO DL-PNL.
           MOVE TRD-EXIT-REASON               TO DL-EXIT-REASON.
           MOVE DETAIL-LINE                   TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           PERFORM 8610-READ-ONE-TRADE.
      *-----------------------------------------------------------*
       9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
               PERFORM 9100-PRINT-HEADING-LINES.
           MOVE NEXT-REPORT-LINE              TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
       9100-PRINT-HEADING-LINES.
      *-----------------------------------------------------------*
           MOVE PAGE-COUNT                    TO HL1-PAGE-COUNT.
           MOVE HEADING-LINE-1                 TO PRINT-LINE.
           PERFORM 9110-WRITE-TOP-OF-PAGE.
           MOVE 2                             TO LINE-SPACEING.
           MOVE HEADING-LINE-2                 TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
           ADD  1                             TO PAGE-COUNT.
           MOVE 1                             TO LINE-SPACEING.
           MOVE 5                             TO LINE-COUNT.
      *-----------------------------------------------------------*
       9110-WRITE-TOP-OF-PAGE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING PAGE.
           MOVE SPACE                         TO PRINT-LINE.
      *-----------------------------------------------------------*
       9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING LINE-SPACEING.
           MOVE SPACE                         TO PRINT-LINE.
           ADD  1                             TO LINE-COUNT.
           MOVE 1                             TO LINE-SPACEING.
      *-----------------------------------------------------------*
       9000-CLOSE-FILES.
      *-----------------------------------------------------------*
           CLOSE SUMMARY-OUT-FILE
                 PRINT-FILE.
      *-----------------------------------------------------------*
      *    LEAP-YEAR TEST FOR WS-SIM-YEAR -- DIVISIBLE BY 4, EXCEPT
      *    CENTURY YEARS, WHICH MUST ALSO DIVIDE BY 400.
      *-----------------------------------------------------------*
       9600-TEST-LEAP-YEAR.
      *-----------------------------------------------------------*
           MOVE 'N'                          TO WS-LEAP-YEAR-SW.
           DIVIDE WS-SIM-YEAR BY 4 GIVING WS-DAYS-IN-MONTH
               REMAINDER WS-DIM-REM.
           IF  WS-DIM-REM EQUAL ZERO
               MOVE 'Y'                       TO WS-LEAP-YEAR-SW
               DIVIDE WS-SIM-YEAR BY 100 GIVING WS-DAYS-IN-MONTH
                   REMAINDER WS-DIM-REM
               IF  WS-DIM-REM EQUAL ZERO
                   MOVE 'N'                   TO WS-LEAP-YEAR-SW
                   DIVIDE WS-SIM-YEAR BY 400 GIVING WS-DAYS-IN-MONTH
                       REMAINDER WS-DIM-REM
                   IF  WS-DIM-REM EQUAL ZERO
                       MOVE 'Y'               TO WS-LEAP-YEAR-SW
                   END-IF
               END-IF
           END-IF.
      *-----------------------------------------------------------*
      *    ADVANCE THE SIMULATION DATE BY ONE CALENDAR DAY, ROLLING
      *    MONTH AND YEAR AS NEEDED. NO INTRINSIC FUNCTION IS USED --
      *    THE MONTH-LENGTH TABLE ABOVE AND A HAND LEAP-YEAR TEST
      *    DO THE WORK.
      *-----------------------------------------------------------*
       9650-INCREMENT-CALENDAR-DAY.
      *-----------------------------------------------------------*
           PERFORM 9600-TEST-LEAP-YEAR.
           MOVE DIM-ENTRY (WS-SIM-MONTH)      TO WS-DAYS-IN-MONTH.
           IF  WS-SIM-MONTH EQUAL 2 AND WS-LEAP-YEAR
               MOVE 29                        TO WS-DAYS-IN-MONTH
           END-IF.
           ADD 1                              TO WS-SIM-DAY.
           IF  WS-SIM-DAY GREATER THAN WS-DAYS-IN-MONTH
               MOVE 1                         TO WS-SIM-DAY
               ADD 1                          TO WS-SIM-MONTH
               IF  WS-SIM-MONTH GREATER THAN 12
                   MOVE 1                     TO WS-SIM-MONTH
                   ADD 1                      TO WS-SIM-YEAR
               END-IF
           END-IF.
      *-----------------------------------------------------------*
      *    ZELLER'S CONGRUENCE (GREGORIAN FORM). H COMES BACK
      *    0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY -- ANYTHING
      *    OTHER THAN 0 OR 1 IS A TRADING DAY.
      *-----------------------------------------------------------*
       9660-COMPUTE-DAY-OF-WEEK.
      *-----------------------------------------------------------*
           IF  WS-SIM-MONTH LESS THAN 3
               COMPUTE WS-ZELLER-M = WS-SIM-MONTH + 12
               COMPUTE WS-ZELLER-Y = WS-SIM-YEAR - 1
           ELSE
               MOVE WS-SIM-MONTH              TO WS-ZELLER-M
               MOVE WS-SIM-YEAR                TO WS-ZELLER-Y
           END-IF.
           DIVIDE WS-ZELLER-Y BY 100 GIVING WS-ZELLER-J
               REMAINDER WS-ZELLER-K.
           COMPUTE WS-ZELLER-TEMP = 13 * (WS-ZELLER-M + 1).
           DIVIDE WS-ZELLER-TEMP BY 5 GIVING WS-ZELLER-TERM1.
           DIVIDE WS-ZELLER-K BY 4 GIVING WS-ZELLER-TERM3.
           DIVIDE WS-ZELLER-J BY 4 GIVING WS-ZELLER-TERM4.
           COMPUTE WS-ZELLER-SUM =
                   WS-SIM-DAY + WS-ZELLER-TERM1 + WS-ZELLER-K +
                   WS-ZELLER-TERM3 + WS-ZELLER-TERM4 +
                   (5 * WS-ZELLER-J).
           DIVIDE WS-ZELLER-SUM BY 7 GIVING WS-ZELLER-QUOT
               REMAINDER WS-ZELLER-H.
           IF  WS-ZELLER-H EQUAL 0 OR WS-ZELLER-H EQUAL 1
               MOVE 'N'                       TO WS-IS-WEEKDAY-SW
           ELSE
               MOVE 'Y'                       TO WS-IS-WEEKDAY-SW
           END-IF.
      *-----------------------------------------------------------*
