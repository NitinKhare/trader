      *---------------------------------------------------------------*
      * COPYLIB UNIVRC  -  THE SCORING UNIVERSE, HELD IN STORAGE FOR  *
      * THE DURATION OF THE NIGHTLY RUN SO THE SCORING LOOP CAN WALK  *
      * IT IN FILE ORDER.                                             *
      *      04/14/98 T.VANCE       ORIGINAL, 2000-SYMBOL TABLE       *
      *---------------------------------------------------------------*
       01  UNIVERSE-TABLE-AREA.
           05  UNIV-TAB-COUNT              PIC 9(04) USAGE COMP
                                            VALUE 0.
           05  UNIV-TABLE OCCURS 2000 TIMES
                          INDEXED BY UNIV-IDX.
               10  UT-SYMBOL               PIC X(15).
               10  UT-SKIPPED-SW           PIC X(01) VALUE 'N'.
                   88  UT-SKIPPED                     VALUE 'Y'.
      *---------------------------------------------------------------*
