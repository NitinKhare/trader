      *---------------------------------------------------------------*
      * COPYLIB FEATROW  -  ONE STOCK'S (OR THE INDEX'S) LATEST-DAY   *
      * INDICATOR VALUES. BUILT BY TAINDCLC, CONSUMED BY STKSCORE     *
      * AND MKTREGM. EVERY INDICATOR CARRIES ITS OWN VALID FLAG       *
      * BECAUSE EARLY ROWS IN A SHORT HISTORY HAVE NOT WARMED UP.     *
      *      04/16/98 T.VANCE       ORIGINAL LAYOUT                   *
      *      11/09/99 R.HALVERSEN   ADDED ADX-14 AND OBV FOR THE      *
      *                             TREND/BREAKOUT RULE REWRITE       *
      *---------------------------------------------------------------*
       01  FEATURE-ROW.
           05  FR-SYMBOL                   PIC X(15).
           05  FR-TRADE-DATE                PIC X(10).
           05  FR-CLOSE                    PIC S9(5)V99.
           05  FR-VOLUME                   PIC 9(10).
           05  FR-SMA-20                   PIC S9(5)V9(4).
           05  FR-SMA-50                   PIC S9(5)V9(4).
           05  FR-SMA-200                  PIC S9(5)V9(4).
           05  FR-EMA-9                    PIC S9(5)V9(4).
           05  FR-EMA-21                   PIC S9(5)V9(4).
           05  FR-RSI-14                   PIC S9(3)V99.
           05  FR-ATR-14                   PIC S9(5)V9(4).
           05  FR-BB-UPPER                 PIC S9(5)V9(4).
           05  FR-BB-MIDDLE                PIC S9(5)V9(4).
           05  FR-BB-LOWER                 PIC S9(5)V9(4).
           05  FR-MACD                     PIC S9(5)V9(4).
           05  FR-MACD-SIGNAL              PIC S9(5)V9(4).
           05  FR-MACD-HIST                PIC S9(5)V9(4).
           05  FR-ADX-14                   PIC S9(3)V99.
           05  FR-OBV                      PIC S9(15).
           05  FR-VOL-SMA-20               PIC S9(10)V99.
           05  FR-CLOSE-20-BACK            PIC S9(5)V99.
      *    ONE 88-QUALIFIED SWITCH PER INDICATOR FAMILY, WARM-UP FLAG.
           05  FR-VALID-SWITCHES.
               10  FR-SMA-20-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-SMA-20-VALID             VALUE 'Y'.
               10  FR-SMA-50-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-SMA-50-VALID             VALUE 'Y'.
               10  FR-SMA-200-VALID-SW     PIC X(01) VALUE 'N'.
                   88  FR-SMA-200-VALID            VALUE 'Y'.
               10  FR-EMA-9-VALID-SW       PIC X(01) VALUE 'N'.
                   88  FR-EMA-9-VALID              VALUE 'Y'.
               10  FR-EMA-21-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-EMA-21-VALID             VALUE 'Y'.
               10  FR-RSI-14-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-RSI-14-VALID             VALUE 'Y'.
               10  FR-ATR-14-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-ATR-14-VALID             VALUE 'Y'.
               10  FR-BOLL-VALID-SW        PIC X(01) VALUE 'N'.
                   88  FR-BOLL-VALID               VALUE 'Y'.
               10  FR-MACD-VALID-SW        PIC X(01) VALUE 'N'.
                   88  FR-MACD-VALID               VALUE 'Y'.
               10  FR-MACD-HIST-VALID-SW   PIC X(01) VALUE 'N'.
                   88  FR-MACD-HIST-VALID          VALUE 'Y'.
               10  FR-ADX-14-VALID-SW      PIC X(01) VALUE 'N'.
                   88  FR-ADX-14-VALID             VALUE 'Y'.
               10  FR-VOL-SMA-20-VALID-SW  PIC X(01) VALUE 'N'.
                   88  FR-VOL-SMA-20-VALID         VALUE 'Y'.
               10  FR-CLOSE-20-BACK-VALID-SW PIC X(01) VALUE 'N'.
                   88  FR-CLOSE-20-BACK-VALID      VALUE 'Y'.
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
