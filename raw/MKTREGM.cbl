      *****************************************************************
      * PROGRAM NAME:    MKTREGM
      * ORIGINAL AUTHOR: R. HALVERSEN
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 02/22/91 R.HALVERSEN    CREATED FOR THE TREND/BREAKOUT RULE
      *                         REWRITE. FOUR-FACTOR VOTE ONLY.
      *                         SWG-0041.
      * 09/14/92 R.HALVERSEN    ADDED THE 20-DAY CHANGE FACTOR AND THE
      *                         ADX TIE-BREAK FACTOR (SIX FACTORS
      *                         TOTAL). SWG-0055.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- INDEX DATE STRING IS
      *                         10-CHARACTER YYYY-MM-DD, NO 2-DIGIT
      *                         YEAR HELD ANYWHERE IN THIS PROGRAM.
      *                         SIGNED OFF CLEAN.
      * 09/30/03 M.OKONKWO      NO CHANGE, CARRIED FORWARD WITH THE
      *                         REST OF THE SUITE. SWG-0118.
      * 06/11/07 D.PRZYBYLSKI   DEFAULT REGIME RECORD (SIDEWAYS, 0.5000
      *                         CONFIDENCE) BROKEN OUT INTO ITS OWN
      *                         PARAGRAPH SO TASCORDR AND BKTSTRUN CAN
      *                         SHARE THE SAME LOGIC. SWG-0154.
      * 08/06/07 D.PRZYBYLSKI   BULL AND BEAR CONFIDENCE WERE MOVED
      *                         STRAIGHT OUT OF WS-RATIO/WS-DEV
      *                         (6 DECIMALS) INTO RGM-CONFIDENCE (4
      *                         DECIMALS) WITH A PLAIN MOVE, TRUNCATING
      *                         INSTEAD OF ROUNDING -- THE SAME AS THE
      *                         SIDEWAYS BRANCH ALREADY DID IT RIGHT
      *                         WITH COMPUTE ... ROUNDED. BOTH BRANCHES
      *                         NOW ROUND. SWG-0160.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MKTREGM.
       AUTHOR.        R. HALVERSEN.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  02/22/1991.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
      *****************************************************************
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
      *    BULL/BEAR VOTE ACCUMULATORS AND THE SIX FACTOR RESULTS, *
      *    KEPT AS A GROUP SO ONE INITIALIZE CLEARS EVERYTHING AND *
      *    REDEFINED AS A TABLE FOR THE RUN-LOG TRACE DUMP.        *
      *-----------------------------------------------------------*
       01  WS-VOTE-AREA.
           05  WS-BULL-SCORE               PIC S9(1)V9(6).
           05  WS-BEAR-SCORE                PIC S9(1)V9(6).
       01  WS-VOTE-TABLE REDEFINES WS-VOTE-AREA.
           05  WS-VOTE-ENTRY                PIC S9(1)V9(6)
                                             OCCURS 2 TIMES.
      *-----------------------------------------------------------*
       01  WS-FACTOR-HIT-AREA.
           05  WS-FACTOR-1-HIT              PIC X(01) VALUE 'N'.
           05  WS-FACTOR-2-HIT              PIC X(01) VALUE 'N'.
           05  WS-FACTOR-3-HIT              PIC X(01) VALUE 'N'.
           05  WS-FACTOR-4-HIT              PIC X(01) VALUE 'N'.
           05  WS-FACTOR-5-HIT              PIC X(01) VALUE 'N'.
           05  WS-FACTOR-6-HIT              PIC X(01) VALUE 'N'.
       01  WS-FACTOR-HIT-TABLE REDEFINES WS-FACTOR-HIT-AREA.
           05  WS-FACTOR-HIT-ENTRY          PIC X(01)
                                             OCCURS 6 TIMES.
       01  WS-FACTOR-IDX                    PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
       01  WS-CHANGE-20-DAY                 PIC S9(1)V9(6).
       01  WS-ADX-EFFECTIVE                 PIC S9(3)V99.
       01  WS-RATIO                         PIC S9(1)V9(6).
       01  WS-DEV                           PIC S9(1)V9(6).
      *-----------------------------------------------------------*
      *    LATEST INDEX DATE, BROKEN OUT FOR THE RUN-LOG TRACE     *
      *    LINE ONLY.                                              *
      *-----------------------------------------------------------*
       01  WS-DATE-WORK-AREA.
           05  WS-DATE-STRING                PIC X(10).
       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
           05  WS-DATE-YYYY                  PIC 9(04).
           05  FILLER                        PIC X(01).
           05  WS-DATE-MM                    PIC 9(02).
           05  FILLER                        PIC X(01).
           05  WS-DATE-DD                    PIC 9(02).
      *-----------------------------------------------------------*
       LINKAGE SECTION.
       COPY OHLCVRC.
       COPY FEATROW.
       COPY REGIMRC.
      *****************************************************************
       PROCEDURE DIVISION USING OHLCV-HISTORY, FEATURE-ROW,
                                 REGIME-RECORD.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
           IF  OHLCV-ROW-COUNT LESS THAN 200
               PERFORM 2000-BUILD-DEFAULT-REGIME
           ELSE
               CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW
               PERFORM 3000-ACCUMULATE-SIX-FACTOR-VOTE
               PERFORM 4000-CLASSIFY-REGIME
           END-IF.
           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
           GOBACK.
      *-----------------------------------------------------------*
       1000-INITIALIZE-WORKING-STORAGE.
      *-----------------------------------------------------------*
           INITIALIZE REGIME-RECORD.
           INITIALIZE WS-VOTE-AREA.
           INITIALIZE WS-FACTOR-HIT-AREA.
           MOVE ZERO                        TO WS-CHANGE-20-DAY.
      *-----------------------------------------------------------*
       2000-BUILD-DEFAULT-REGIME.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
               MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO RGM-DATE
           ELSE
               MOVE SPACE                   TO RGM-DATE
           END-IF.
           MOVE 'SIDEWAYS'                  TO RGM-REGIME.
           MOVE 0.5                         TO RGM-CONFIDENCE.
      *-----------------------------------------------------------*
       3000-ACCUMULATE-SIX-FACTOR-VOTE.
      *-----------------------------------------------------------*
           IF  FR-CLOSE GREATER THAN FR-SMA-200
               ADD 0.25                     TO WS-BULL-SCORE
               MOVE 'Y'                     TO WS-FACTOR-1-HIT
           ELSE
               ADD 0.25                     TO WS-BEAR-SCORE
           END-IF.
           IF  FR-SMA-50-VALID AND FR-SMA-200-VALID
               IF  FR-SMA-50 GREATER THAN FR-SMA-200
                   ADD 0.20                 TO WS-BULL-SCORE
                   MOVE 'Y'                 TO WS-FACTOR-2-HIT
               ELSE
                   ADD 0.20                 TO WS-BEAR-SCORE
               END-IF
           END-IF.
           IF  FR-EMA-21-VALID
               IF  FR-CLOSE GREATER THAN FR-EMA-21
                   ADD 0.15                 TO WS-BULL-SCORE
                   MOVE 'Y'                 TO WS-FACTOR-3-HIT
               ELSE
                   ADD 0.15                 TO WS-BEAR-SCORE
               END-IF
           END-IF.
           IF  FR-RSI-14-VALID
               IF  FR-RSI-14 GREATER THAN 55
                   ADD 0.15                 TO WS-BULL-SCORE
                   MOVE 'Y'                 TO WS-FACTOR-4-HIT
               ELSE
                   IF  FR-RSI-14 LESS THAN 45
                       ADD 0.15             TO WS-BEAR-SCORE
                   END-IF
               END-IF
           END-IF.
           IF  FR-CLOSE-20-BACK-VALID AND FR-CLOSE-20-BACK NOT EQUAL ZERO
               COMPUTE WS-CHANGE-20-DAY ROUNDED =
                   (FR-CLOSE - FR-CLOSE-20-BACK) / FR-CLOSE-20-BACK
               IF  WS-CHANGE-20-DAY GREATER THAN 0.02
                   ADD 0.15                 TO WS-BULL-SCORE
                   MOVE 'Y'                 TO WS-FACTOR-5-HIT
               ELSE
                   IF  WS-CHANGE-20-DAY LESS THAN -0.02
                       ADD 0.15             TO WS-BEAR-SCORE
                   END-IF
               END-IF
           END-IF.
           IF  FR-ADX-14-VALID
               MOVE FR-ADX-14               TO WS-ADX-EFFECTIVE
           ELSE
               MOVE 20                      TO WS-ADX-EFFECTIVE
           END-IF.
           IF  WS-ADX-EFFECTIVE GREATER THAN 25
               IF  WS-BULL-SCORE GREATER THAN WS-BEAR-SCORE
                   ADD 0.10                 TO WS-BULL-SCORE
                   MOVE 'Y'                 TO WS-FACTOR-6-HIT
               ELSE
                   IF  WS-BEAR-SCORE GREATER THAN WS-BULL-SCORE
                       ADD 0.10             TO WS-BEAR-SCORE
                       MOVE 'Y'             TO WS-FACTOR-6-HIT
                   END-IF
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       4000-CLASSIFY-REGIME.
      *-----------------------------------------------------------*
           MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO RGM-DATE.
           IF  (WS-BULL-SCORE + WS-BEAR-SCORE) = ZERO
               MOVE 'SIDEWAYS'              TO RGM-REGIME
               MOVE 0.5                     TO RGM-CONFIDENCE
           ELSE
               COMPUTE WS-RATIO ROUNDED =
                   WS-BULL-SCORE / (WS-BULL-SCORE + WS-BEAR-SCORE)
               IF  WS-RATIO NOT LESS THAN 0.65
                   MOVE 'BULL'              TO RGM-REGIME
                   IF  WS-RATIO GREATER THAN 0.95
                       MOVE 0.95            TO RGM-CONFIDENCE
                   ELSE
                       COMPUTE RGM-CONFIDENCE ROUNDED = WS-RATIO
                   END-IF
               ELSE
                   IF  WS-RATIO NOT GREATER THAN 0.35
                       MOVE 'BEAR'          TO RGM-REGIME
                       COMPUTE WS-DEV ROUNDED = 1 - WS-RATIO
                       IF  WS-DEV GREATER THAN 0.95
                           MOVE 0.95        TO RGM-CONFIDENCE
                       ELSE
                           COMPUTE RGM-CONFIDENCE ROUNDED = WS-DEV
                       END-IF
                   ELSE
                       MOVE 'SIDEWAYS'      TO RGM-REGIME
                       COMPUTE WS-DEV = WS-RATIO - 0.5
                       IF  WS-DEV LESS THAN ZERO
                           COMPUTE WS-DEV = WS-DEV * -1
                       END-IF
                       COMPUTE RGM-CONFIDENCE ROUNDED =
                           1 - (WS-DEV * 2)
                   END-IF
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       9500-DISPLAY-DIAGNOSTIC-TRACE.
      *-----------------------------------------------------------*
           MOVE RGM-DATE                    TO WS-DATE-STRING.
           DISPLAY 'MKTREGM: DATE=' WS-DATE-STRING
               ' REGIME=' RGM-REGIME
               ' CONFIDENCE=' RGM-CONFIDENCE.
           PERFORM 9510-DISPLAY-ONE-FACTOR
               VARYING WS-FACTOR-IDX FROM 1 BY 1
               UNTIL WS-FACTOR-IDX GREATER THAN 6.
      *-----------------------------------------------------------*
       9510-DISPLAY-ONE-FACTOR.
      *-----------------------------------------------------------*
           DISPLAY 'MKTREGM: FACTOR(' WS-FACTOR-IDX ') HIT = '
               WS-FACTOR-HIT-ENTRY (WS-FACTOR-IDX).
