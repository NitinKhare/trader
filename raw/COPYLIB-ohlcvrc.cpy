      *---------------------------------------------------------------*
      * COPYLIB OHLCVRC  -  WORKING-STORAGE HOME FOR ONE SYMBOL'S     *
      * (OR THE INDEX'S) FULL DATE-ASCENDING CANDLE HISTORY, READ IN  *
      * FROM THE FILE DESCRIBED BY OHLCVFD. TAINDCLC WALKS THIS TABLE *
      * ONE ROW AT A TIME TO ROLL THE INDICATORS FORWARD.             *
      *      04/14/98 T.VANCE       ORIGINAL, 1250-ROW TABLE          *
      *      09/30/03 M.OKONKWO     ENLARGED TO 2500 ROWS, TICKET     *
      *                             SWG-0118, TEN YEARS OF DAILIES    *
      *---------------------------------------------------------------*
       01  OHLCV-HISTORY.
           05  OHLCV-ROW-COUNT             PIC 9(04) USAGE COMP
                                            VALUE 0.
           05  OHLCV-TABLE OCCURS 2500 TIMES
                           INDEXED BY OHLCV-IDX.
               10  OHT-SYMBOL              PIC X(15).
               10  OHT-TRADE-DATE          PIC X(10).
               10  OHT-OPEN                PIC S9(5)V99.
               10  OHT-HIGH                PIC S9(5)V99.
               10  OHT-LOW                 PIC S9(5)V99.
               10  OHT-CLOSE               PIC S9(5)V99.
               10  OHT-VOLUME              PIC 9(10).
               10  FILLER                  PIC X(05).
      *---------------------------------------------------------------*
