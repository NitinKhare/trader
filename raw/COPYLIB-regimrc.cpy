      *---------------------------------------------------------------*
      * COPYLIB REGIMRC  -  THE ONE-PER-RUN MARKET REGIME RECORD.     *
      *      04/18/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  REGIME-RECORD.
           05  RGM-DATE                    PIC X(10).
           05  RGM-REGIME                  PIC X(08).
           05  RGM-CONFIDENCE              PIC 9(01)V9(4).
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
