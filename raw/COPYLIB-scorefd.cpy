      *---------------------------------------------------------------*
      * COPYLIB SCOREFD  -  ONE LINE OF THE RANKED STOCK SCORE FILE,  *
      * THE U4 NIGHTLY RUN'S MAIN OUTPUT.                             *
      *      04/18/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  SCORE-RECORD.
           05  SCR-SYMBOL                  PIC X(15).
           05  SCR-TREND-STRENGTH          PIC 9(01)V9(4).
           05  SCR-BREAKOUT-QUALITY        PIC 9(01)V9(4).
           05  SCR-VOLATILITY              PIC 9(01)V9(4).
           05  SCR-RISK                    PIC 9(01)V9(4).
           05  SCR-LIQUIDITY               PIC 9(01)V9(4).
           05  SCR-COMPOSITE               PIC 9(01)V9(4).
           05  SCR-RANK                    PIC 9(04).
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
