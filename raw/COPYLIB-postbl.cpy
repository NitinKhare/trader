      *---------------------------------------------------------------*
      * COPYLIB POSTBL  -  BKTSTRUN'S OPEN-POSITION TABLE. NOT ONE OF *
      * THE RECORD LAYOUTS -- INTERNAL WORKING STORAGE ONLY, HOLDING  *
      * WHATEVER POSITIONS ARE OPEN ON THE CURRENT SIMULATION DATE.   *
      * SIZED FOR UP TO 20 CONCURRENT POSITIONS EVEN THOUGH THE       *
      * NORMAL PARAMETER CAPS THE DESK AT 5 -- BACKTESTS SOMETIMES    *
      * RUN THE DESK LOOSER TO SEE WHAT BREAKS.                       *
      *      04/24/98 T.VANCE       ORIGINAL LAYOUT                   *
      *      05/19/99 R.HALVERSEN   ADDED OP-LAST-CLOSE, UPDATED EVERY *
      *                             SIM DAY A CANDLE IS SEEN, SO THE    *
      *                             END-OF-RUN TIME-EXIT PASS HAS A     *
      *                             CLOSE TO WORK WITH EVEN WHEN THE    *
      *                             LAST DAY ITSELF HAS NO CANDLE.      *
      *---------------------------------------------------------------*
       01  OPEN-POSITION-AREA.
           05  OPEN-POS-COUNT              PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  OPEN-POSITION-TABLE OCCURS 20 TIMES
                                  INDEXED BY OPEN-POS-IDX.
               10  OP-SYMBOL               PIC X(15).
               10  OP-ENTRY-DATE           PIC X(10).
               10  OP-ENTRY-PRICE          PIC S9(5)V99.
               10  OP-STOP-LOSS            PIC S9(5)V99.
               10  OP-TARGET               PIC S9(5)V99.
               10  OP-QUANTITY             PIC 9(07).
               10  OP-LAST-CLOSE           PIC S9(5)V99.
      *---------------------------------------------------------------*
