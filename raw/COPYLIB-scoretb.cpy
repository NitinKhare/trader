      *---------------------------------------------------------------*
      * COPYLIB SCORETB  -  WORKING-STORAGE TABLE OF EVERY SCORABLE   *
      * STOCK'S FIVE RULE SCORES AND COMPOSITE, BUILT DURING THE      *
      * UNIVERSE LOOP AND SORTED DESCENDING BY COMPOSITE TO ASSIGN    *
      * RANK BEFORE THE SCORE FILE IS WRITTEN.                        *
      *      04/18/98 T.VANCE       ORIGINAL, 2000-STOCK TABLE        *
      *---------------------------------------------------------------*
       01  SCORE-TABLE-AREA.
           05  SCORE-TAB-COUNT             PIC 9(04) USAGE COMP
                                            VALUE 0.
           05  SCORE-TABLE OCCURS 2000 TIMES
                           INDEXED BY SCORE-IDX.
               10  ST-SYMBOL               PIC X(15).
               10  ST-TREND-STRENGTH       PIC 9(01)V9(4).
               10  ST-BREAKOUT-QUALITY     PIC 9(01)V9(4).
               10  ST-VOLATILITY           PIC 9(01)V9(4).
               10  ST-RISK                 PIC 9(01)V9(4).
               10  ST-LIQUIDITY            PIC 9(01)V9(4).
               10  ST-COMPOSITE            PIC 9(01)V9(4).
               10  ST-RANK                 PIC 9(04).
      *---------------------------------------------------------------*
