      *****************************************************************
      * PROGRAM NAME:    TAINDCLC
      * ORIGINAL AUTHOR: T. VANCE
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/14/88 T.VANCE        CREATED. SMA/EMA/RSI/ATR ONLY, CALLED
      *                         FROM THE OLD NIGHTLY SCREEN PROGRAM.
      * 11/09/89 T.VANCE        ADDED BOLLINGER BANDS AND MACD.
      * 02/22/91 R.HALVERSEN    ADDED ADX-14 AND OBV FOR THE TREND/
      *                         BREAKOUT RULE REWRITE (SWG-0041).
      * 08/03/93 R.HALVERSEN    FIXED ATR RING BUFFER WRAP-AROUND BUG
      *                         THAT DROPPED THE 14TH TRUE RANGE ON
      *                         SHORT HISTORIES. SWG-0067.
      * 01/18/96 M.OKONKWO      VOL-SMA-20 ADDED FOR THE LIQUIDITY
      *                         AND BREAKOUT SCORE RULES.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS
      *                         IN THIS PROGRAM, DATES ARE CARRIED AS
      *                         THE 10-CHARACTER YYYY-MM-DD STRING.
      *                         SIGNED OFF CLEAN.
      * 09/30/03 M.OKONKWO      ENLARGED THE HISTORY TABLE TO 2500
      *                         ROWS (TEN YEARS OF DAILIES). SWG-0118.
      * 06/11/07 D.PRZYBYLSKI   CLOSE-20-BACK ADDED SO THE REGIME
      *                         DETECTOR CAN SHARE THIS SUBPROGRAM
      *                         INSTEAD OF RE-WALKING THE SERIES
      *                         ITSELF. SWG-0154.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TAINDCLC.
       AUTHOR.        T. VANCE.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  04/14/1988.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
      *****************************************************************
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-ROW-IDX                      PIC 9(04) USAGE COMP.
       01  WS-WINDOW-START                 PIC 9(04) USAGE COMP.
      *-----------------------------------------------------------*
      *    RUNNING EMA STATE, ONE ENTRY PER SMOOTHED SERIES. HELD  *
      *    AS A GROUP SO THE WHOLE BLOCK CAN BE ZEROED IN ONE      *
      *    INITIALIZE, AND REDEFINED AS A TABLE FOR THE TRACE      *
      *    DUMP WHEN A RUN GOES SIDEWAYS ON US.                    *
      *-----------------------------------------------------------*
       01  WS-EMA-STATE-AREA.
           05  WS-EMA-9-VAL                PIC S9(5)V9(6).
           05  WS-EMA-21-VAL               PIC S9(5)V9(6).
           05  WS-EMA-12-VAL               PIC S9(5)V9(6).
           05  WS-EMA-26-VAL               PIC S9(5)V9(6).
           05  WS-EMA-SIGNAL-VAL           PIC S9(5)V9(6).
       01  WS-EMA-STATE-TABLE REDEFINES WS-EMA-STATE-AREA.
           05  WS-EMA-STATE-ENTRY          PIC S9(5)V9(6)
                                            OCCURS 5 TIMES
                                            INDEXED BY WS-EMA-STATE-X.
       01  WS-EMA-STATE-IDX                PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
       01  WS-DM-EMA-AREA.
           05  WS-DM-PLUS-EMA              PIC S9(5)V9(6).
           05  WS-DM-MINUS-EMA             PIC S9(5)V9(6).
       01  WS-DM-EMA-TABLE REDEFINES WS-DM-EMA-AREA.
           05  WS-DM-EMA-ENTRY             PIC S9(5)V9(6)
                                            OCCURS 2 TIMES.
      *-----------------------------------------------------------*
       01  WS-ADX-EMA-VAL                  PIC S9(3)V9(6).
      *-----------------------------------------------------------*
      *    LAST-DATE / FIRST-DATE OF THE SERIES, BROKEN OUT FOR    *
      *    THE RUN-LOG TRACE LINE ONLY.                            *
      *-----------------------------------------------------------*
       01  WS-DATE-WORK-AREA.
           05  WS-DATE-STRING               PIC X(10).
       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
           05  WS-DATE-YYYY                PIC 9(04).
           05  FILLER                      PIC X(01).
           05  WS-DATE-MM                  PIC 9(02).
           05  FILLER                      PIC X(01).
           05  WS-DATE-DD                  PIC 9(02).
      *-----------------------------------------------------------*
       01  WS-PREV-VALUES.
           05  WS-PREV-CLOSE               PIC S9(5)V99.
           05  WS-PREV-HIGH                PIC S9(5)V99.
           05  WS-PREV-LOW                 PIC S9(5)V99.
      *-----------------------------------------------------------*
       01  WS-SEED-SWITCHES.
           05  WS-DM-SEEDED-SW             PIC X(01) VALUE 'N'.
               88  WS-DM-SEEDED                        VALUE 'Y'.
           05  WS-ADX-SEEDED-SW            PIC X(01) VALUE 'N'.
               88  WS-ADX-SEEDED                       VALUE 'Y'.
      *-----------------------------------------------------------*
      *    14-ROW RING BUFFER FOR TRUE RANGE, GIVES US THE ATR-14  *
      *    SIMPLE ROLLING MEAN WITHOUT RE-SUMMING THE HISTORY.     *
      *-----------------------------------------------------------*
       01  WS-TR-RING-AREA.
           05  WS-TR-PTR                   PIC 9(02) USAGE COMP
                                            VALUE 1.
           05  WS-TR-COUNT-FILLED          PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  WS-TR-SUM                   PIC S9(7)V9(4) VALUE 0.
           05  WS-TR-RING-VAL              PIC S9(5)V9(4)
                                            OCCURS 14 TIMES.
      *-----------------------------------------------------------*
       01  WS-GL-RING-AREA.
           05  WS-GAIN-PTR                 PIC 9(02) USAGE COMP
                                            VALUE 1.
           05  WS-GAIN-COUNT-FILLED        PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  WS-GAIN-SUM                 PIC S9(7)V9(4) VALUE 0.
           05  WS-GAIN-RING-VAL            PIC S9(5)V99
                                            OCCURS 14 TIMES.
           05  WS-LOSS-PTR                 PIC 9(02) USAGE COMP
                                            VALUE 1.
           05  WS-LOSS-COUNT-FILLED        PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  WS-LOSS-SUM                 PIC S9(7)V9(4) VALUE 0.
           05  WS-LOSS-RING-VAL            PIC S9(5)V99
                                            OCCURS 14 TIMES.
      *-----------------------------------------------------------*
       01  WS-ATR-CURRENT                  PIC S9(5)V9(4) VALUE 0.
       01  WS-OBV-CURRENT                  PIC S9(15)     VALUE 0.
      *-----------------------------------------------------------*
       01  WS-CALC-FIELDS.
           05  WS-CALC-A                   PIC S9(5)V99.
           05  WS-CALC-B                   PIC S9(5)V99.
           05  WS-CALC-C                   PIC S9(5)V99.
           05  WS-TR-VALUE                 PIC S9(5)V9(4).
           05  WS-DELTA                    PIC S9(5)V99.
           05  WS-GAIN-VALUE               PIC S9(5)V99.
           05  WS-LOSS-VALUE               PIC S9(5)V99.
           05  WS-DM-PLUS-RAW              PIC S9(5)V99.
           05  WS-DM-MINUS-RAW             PIC S9(5)V99.
           05  WS-DM-PLUS-ORIG             PIC S9(5)V99.
           05  WS-DM-MINUS-ORIG            PIC S9(5)V99.
           05  WS-DI-PLUS                  PIC S9(5)V9(6).
           05  WS-DI-MINUS                 PIC S9(5)V9(6).
           05  WS-DX-DIFF                  PIC S9(5)V9(6).
           05  WS-DX-VALUE                 PIC S9(5)V9(6).
           05  WS-AVG-GAIN                 PIC S9(5)V9(4).
           05  WS-AVG-LOSS                 PIC S9(5)V9(4).
           05  WS-RS                       PIC S9(5)V9(6).
           05  WS-DEV                      PIC S9(5)V99.
           05  WS-DEV-SQ                   PIC S9(9)V9(4).
      *-----------------------------------------------------------*
       01  WS-ALPHA-VALUES.
           05  WS-ALPHA-9                  PIC S9(1)V9(8)
                                            VALUE 0.2.
           05  WS-ALPHA-21                 PIC S9(1)V9(8)
                                            VALUE 0.09090909.
           05  WS-ALPHA-12                 PIC S9(1)V9(8)
                                            VALUE 0.15384615.
           05  WS-ALPHA-26                 PIC S9(1)V9(8)
                                            VALUE 0.07407407.
           05  WS-ALPHA-14                 PIC S9(1)V9(8)
                                            VALUE 0.13333333.
      *-----------------------------------------------------------*
       01  WS-WINDOW-SUM                   PIC S9(11)V9(4) VALUE 0.
       01  WS-WINDOW-SUM-SQ                PIC S9(11)V9(4) VALUE 0.
       01  WS-WINDOW-MEAN                  PIC S9(5)V9(6).
       01  WS-WINDOW-VARIANCE              PIC S9(9)V9(6).
       01  WS-WINDOW-STDDEV                PIC S9(5)V9(6).
       01  WS-VOL-WINDOW-SUM               PIC S9(12)V99   VALUE 0.
      *-----------------------------------------------------------*
      *    SQUARE ROOT BY NEWTON'S METHOD -- NO INTRINSIC FUNCTION *
      *    LIBRARY ON THIS COMPILER, SO WE ROLL OUR OWN.           *
      *-----------------------------------------------------------*
       01  WS-SQRT-FIELDS.
           05  WS-SQRT-INPUT               PIC S9(9)V9(6).
           05  WS-SQRT-GUESS               PIC S9(9)V9(6).
           05  WS-SQRT-NEW-GUESS           PIC S9(9)V9(6).
           05  WS-SQRT-ITER                PIC 9(02) USAGE COMP.
           05  WS-SQRT-RESULT              PIC S9(9)V9(6).
      *-----------------------------------------------------------*
       LINKAGE SECTION.
       COPY OHLCVRC.
       COPY FEATROW.
      *****************************************************************
       PROCEDURE DIVISION USING OHLCV-HISTORY, FEATURE-ROW.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
               PERFORM 3000-WALK-SERIES
               PERFORM 4000-COMPUTE-WINDOW-INDICATORS
               PERFORM 6000-BUILD-FEATURE-ROW
           ELSE
               PERFORM 9000-SET-ALL-INVALID
           END-IF.
           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
           GOBACK.
      *-----------------------------------------------------------*
       1000-INITIALIZE-WORKING-STORAGE.
      *-----------------------------------------------------------*
           INITIALIZE FEATURE-ROW.
           INITIALIZE WS-EMA-STATE-AREA.
           INITIALIZE WS-DM-EMA-AREA.
           MOVE ZERO                       TO WS-ADX-EMA-VAL.
           INITIALIZE WS-PREV-VALUES.
           MOVE 'N'                        TO WS-DM-SEEDED-SW
                                               WS-ADX-SEEDED-SW.
           INITIALIZE WS-TR-RING-AREA.
           MOVE 1                          TO WS-TR-PTR.
           INITIALIZE WS-GL-RING-AREA.
           MOVE 1                          TO WS-GAIN-PTR
                                               WS-LOSS-PTR.
           MOVE ZERO                       TO WS-OBV-CURRENT.
      *-----------------------------------------------------------*
       3000-WALK-SERIES.
      *-----------------------------------------------------------*
           PERFORM 3100-PROCESS-ONE-ROW
               VARYING WS-ROW-IDX FROM 1 BY 1
               UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT.
      *-----------------------------------------------------------*
       3100-PROCESS-ONE-ROW.
      *-----------------------------------------------------------*
           IF  WS-ROW-IDX = 1
               PERFORM 3110-PROCESS-FIRST-ROW
           ELSE
               PERFORM 3120-PROCESS-SUBSEQUENT-ROW
           END-IF.
      *-----------------------------------------------------------*
       3110-PROCESS-FIRST-ROW.
      *-----------------------------------------------------------*
           MOVE OHT-CLOSE (1)              TO WS-EMA-9-VAL
                                               WS-EMA-21-VAL
                                               WS-EMA-12-VAL
                                               WS-EMA-26-VAL.
           MOVE ZERO                       TO WS-EMA-SIGNAL-VAL.
           COMPUTE WS-TR-VALUE = OHT-HIGH (1) - OHT-LOW (1).
           PERFORM 3200-UPDATE-ATR-RING.
           MOVE ZERO                       TO WS-OBV-CURRENT.
           MOVE OHT-CLOSE (1)              TO WS-PREV-CLOSE.
           MOVE OHT-HIGH (1)               TO WS-PREV-HIGH.
           MOVE OHT-LOW (1)                TO WS-PREV-LOW.
      *-----------------------------------------------------------*
       3120-PROCESS-SUBSEQUENT-ROW.
      *-----------------------------------------------------------*
           PERFORM 3300-UPDATE-EMA-9-21.
           PERFORM 3400-UPDATE-MACD-EMAS.
           PERFORM 3500-UPDATE-TRUE-RANGE-AND-ATR.
           PERFORM 3600-UPDATE-GAIN-LOSS-RING.
           PERFORM 3700-UPDATE-DIRECTIONAL-MOVEMENT.
           PERFORM 3800-UPDATE-OBV.
           MOVE OHT-CLOSE (WS-ROW-IDX)     TO WS-PREV-CLOSE.
           MOVE OHT-HIGH (WS-ROW-IDX)      TO WS-PREV-HIGH.
           MOVE OHT-LOW (WS-ROW-IDX)       TO WS-PREV-LOW.
      *-----------------------------------------------------------*
       3200-UPDATE-ATR-RING.
      *-----------------------------------------------------------*
           IF  WS-TR-COUNT-FILLED = 14
               SUBTRACT WS-TR-RING-VAL (WS-TR-PTR) FROM WS-TR-SUM
           ELSE
               ADD 1                       TO WS-TR-COUNT-FILLED
           END-IF.
           MOVE WS-TR-VALUE                TO WS-TR-RING-VAL (WS-TR-PTR).
           ADD WS-TR-VALUE                 TO WS-TR-SUM.
           ADD 1                           TO WS-TR-PTR.
           IF  WS-TR-PTR GREATER THAN 14
               MOVE 1                      TO WS-TR-PTR.
           IF  WS-TR-COUNT-FILLED = 14
               COMPUTE WS-ATR-CURRENT ROUNDED = WS-TR-SUM / 14.
      *-----------------------------------------------------------*
       3300-UPDATE-EMA-9-21.
      *-----------------------------------------------------------*
           COMPUTE WS-EMA-9-VAL ROUNDED =
               (WS-ALPHA-9 * OHT-CLOSE (WS-ROW-IDX))
               + ((1 - WS-ALPHA-9) * WS-EMA-9-VAL).
           COMPUTE WS-EMA-21-VAL ROUNDED =
               (WS-ALPHA-21 * OHT-CLOSE (WS-ROW-IDX))
               + ((1 - WS-ALPHA-21) * WS-EMA-21-VAL).
      *-----------------------------------------------------------*
       3400-UPDATE-MACD-EMAS.
      *-----------------------------------------------------------*
           COMPUTE WS-EMA-12-VAL ROUNDED =
               (WS-ALPHA-12 * OHT-CLOSE (WS-ROW-IDX))
               + ((1 - WS-ALPHA-12) * WS-EMA-12-VAL).
           COMPUTE WS-EMA-26-VAL ROUNDED =
               (WS-ALPHA-26 * OHT-CLOSE (WS-ROW-IDX))
               + ((1 - WS-ALPHA-26) * WS-EMA-26-VAL).
           COMPUTE WS-EMA-SIGNAL-VAL ROUNDED =
               (WS-ALPHA-9 * (WS-EMA-12-VAL - WS-EMA-26-VAL))
               + ((1 - WS-ALPHA-9) * WS-EMA-SIGNAL-VAL).
      *-----------------------------------------------------------*
       3500-UPDATE-TRUE-RANGE-AND-ATR.
      *-----------------------------------------------------------*
           COMPUTE WS-CALC-A =
               OHT-HIGH (WS-ROW-IDX) - OHT-LOW (WS-ROW-IDX).
           COMPUTE WS-CALC-B =
               OHT-HIGH (WS-ROW-IDX) - WS-PREV-CLOSE.
           IF  WS-CALC-B LESS THAN ZERO
               COMPUTE WS-CALC-B = WS-CALC-B * -1.
           COMPUTE WS-CALC-C =
               OHT-LOW (WS-ROW-IDX) - WS-PREV-CLOSE.
           IF  WS-CALC-C LESS THAN ZERO
               COMPUTE WS-CALC-C = WS-CALC-C * -1.
           MOVE WS-CALC-A                  TO WS-TR-VALUE.
           IF  WS-CALC-B GREATER THAN WS-TR-VALUE
               MOVE WS-CALC-B              TO WS-TR-VALUE.
           IF  WS-CALC-C GREATER THAN WS-TR-VALUE
               MOVE WS-CALC-C              TO WS-TR-VALUE.
           PERFORM 3200-UPDATE-ATR-RING.
      *-----------------------------------------------------------*
       3600-UPDATE-GAIN-LOSS-RING.
      *-----------------------------------------------------------*
           COMPUTE WS-DELTA =
               OHT-CLOSE (WS-ROW-IDX) - WS-PREV-CLOSE.
           IF  WS-DELTA GREATER THAN ZERO
               MOVE WS-DELTA               TO WS-GAIN-VALUE
               MOVE ZERO                   TO WS-LOSS-VALUE
           ELSE
               MOVE ZERO                   TO WS-GAIN-VALUE
               COMPUTE WS-LOSS-VALUE = WS-DELTA * -1
           END-IF.
           IF  WS-GAIN-COUNT-FILLED = 14
               SUBTRACT WS-GAIN-RING-VAL (WS-GAIN-PTR)
                   FROM WS-GAIN-SUM
           ELSE
               ADD 1                       TO WS-GAIN-COUNT-FILLED
           END-IF.
           MOVE WS-GAIN-VALUE          TO WS-GAIN-RING-VAL (WS-GAIN-PTR).
           ADD WS-GAIN-VALUE               TO WS-GAIN-SUM.
           ADD 1                           TO WS-GAIN-PTR.
           IF  WS-GAIN-PTR GREATER THAN 14
               MOVE 1                      TO WS-GAIN-PTR.
           IF  WS-LOSS-COUNT-FILLED = 14
               SUBTRACT WS-LOSS-RING-VAL (WS-LOSS-PTR)
                   FROM WS-LOSS-SUM
           ELSE
               ADD 1                       TO WS-LOSS-COUNT-FILLED
           END-IF.
           MOVE WS-LOSS-VALUE          TO WS-LOSS-RING-VAL (WS-LOSS-PTR).
           ADD WS-LOSS-VALUE               TO WS-LOSS-SUM.
           ADD 1                           TO WS-LOSS-PTR.
           IF  WS-LOSS-PTR GREATER THAN 14
               MOVE 1                      TO WS-LOSS-PTR.
      *-----------------------------------------------------------*
       3700-UPDATE-DIRECTIONAL-MOVEMENT.
      *-----------------------------------------------------------*
           COMPUTE WS-DM-PLUS-RAW =
               OHT-HIGH (WS-ROW-IDX) - WS-PREV-HIGH.
           COMPUTE WS-DM-MINUS-RAW =
               WS-PREV-LOW - OHT-LOW (WS-ROW-IDX).
           MOVE WS-DM-PLUS-RAW             TO WS-DM-PLUS-ORIG.
           MOVE WS-DM-MINUS-RAW            TO WS-DM-MINUS-ORIG.
           IF  WS-DM-PLUS-ORIG GREATER THAN WS-DM-MINUS-ORIG
           AND WS-DM-PLUS-ORIG GREATER THAN ZERO
               CONTINUE
           ELSE
               MOVE ZERO                   TO WS-DM-PLUS-RAW
           END-IF.
           IF  WS-DM-MINUS-ORIG GREATER THAN WS-DM-PLUS-ORIG
           AND WS-DM-MINUS-ORIG GREATER THAN ZERO
               CONTINUE
           ELSE
               MOVE ZERO                   TO WS-DM-MINUS-RAW
           END-IF.
           IF  WS-DM-SEEDED
               COMPUTE WS-DM-PLUS-EMA ROUNDED =
                   (WS-ALPHA-14 * WS-DM-PLUS-RAW)
                   + ((1 - WS-ALPHA-14) * WS-DM-PLUS-EMA)
               COMPUTE WS-DM-MINUS-EMA ROUNDED =
                   (WS-ALPHA-14 * WS-DM-MINUS-RAW)
                   + ((1 - WS-ALPHA-14) * WS-DM-MINUS-EMA)
           ELSE
               MOVE WS-DM-PLUS-RAW         TO WS-DM-PLUS-EMA
               MOVE WS-DM-MINUS-RAW        TO WS-DM-MINUS-EMA
               SET WS-DM-SEEDED TO TRUE
           END-IF.
           IF  WS-TR-COUNT-FILLED = 14
               PERFORM 3750-COMPUTE-DX-AND-ADX.
      *-----------------------------------------------------------*
       3750-COMPUTE-DX-AND-ADX.
      *-----------------------------------------------------------*
           IF  WS-ATR-CURRENT = ZERO
               MOVE ZERO                   TO WS-DI-PLUS WS-DI-MINUS
           ELSE
               COMPUTE WS-DI-PLUS ROUNDED =
                   100 * WS-DM-PLUS-EMA / WS-ATR-CURRENT
               COMPUTE WS-DI-MINUS ROUNDED =
                   100 * WS-DM-MINUS-EMA / WS-ATR-CURRENT
           END-IF.
           COMPUTE WS-DX-DIFF = WS-DI-PLUS - WS-DI-MINUS.
           IF  WS-DX-DIFF LESS THAN ZERO
               COMPUTE WS-DX-DIFF = WS-DX-DIFF * -1.
           IF  (WS-DI-PLUS + WS-DI-MINUS) = ZERO
               MOVE ZERO                   TO WS-DX-VALUE
           ELSE
               COMPUTE WS-DX-VALUE ROUNDED =
                   100 * WS-DX-DIFF / (WS-DI-PLUS + WS-DI-MINUS)
           END-IF.
           IF  WS-ADX-SEEDED
               COMPUTE WS-ADX-EMA-VAL ROUNDED =
                   (WS-ALPHA-14 * WS-DX-VALUE)
                   + ((1 - WS-ALPHA-14) * WS-ADX-EMA-VAL)
           ELSE
               MOVE WS-DX-VALUE            TO WS-ADX-EMA-VAL
               SET WS-ADX-SEEDED TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       3800-UPDATE-OBV.
      *-----------------------------------------------------------*
           COMPUTE WS-DELTA =
               OHT-CLOSE (WS-ROW-IDX) - WS-PREV-CLOSE.
           IF  WS-DELTA GREATER THAN ZERO
               ADD OHT-VOLUME (WS-ROW-IDX) TO WS-OBV-CURRENT
           ELSE
               IF  WS-DELTA LESS THAN ZERO
                   SUBTRACT OHT-VOLUME (WS-ROW-IDX)
                       FROM WS-OBV-CURRENT
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       4000-COMPUTE-WINDOW-INDICATORS.
      *-----------------------------------------------------------*
           PERFORM 4100-COMPUTE-SMA-20.
           PERFORM 4200-COMPUTE-SMA-50.
           PERFORM 4300-COMPUTE-SMA-200.
           PERFORM 4400-COMPUTE-BOLLINGER-BANDS.
           PERFORM 4500-COMPUTE-VOL-SMA-20.
           PERFORM 4600-COMPUTE-RSI-14.
           PERFORM 4650-COMPUTE-EMA-FINAL.
           PERFORM 4700-COMPUTE-MACD-FINAL.
           PERFORM 4800-COMPUTE-ADX-FINAL.
           PERFORM 4900-COMPUTE-CLOSE-20-BACK.
      *-----------------------------------------------------------*
       4100-COMPUTE-SMA-20.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT NOT LESS THAN 20
               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
               MOVE ZERO                   TO WS-WINDOW-SUM
               PERFORM 4110-SUM-CLOSE-FOR-SMA
                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
               COMPUTE FR-SMA-20 ROUNDED = WS-WINDOW-SUM / 20
               SET FR-SMA-20-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4110-SUM-CLOSE-FOR-SMA.
      *-----------------------------------------------------------*
           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
      *-----------------------------------------------------------*
       4200-COMPUTE-SMA-50.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT NOT LESS THAN 50
               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 49
               MOVE ZERO                   TO WS-WINDOW-SUM
               PERFORM 4210-SUM-CLOSE-FOR-SMA-50
                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
               COMPUTE FR-SMA-50 ROUNDED = WS-WINDOW-SUM / 50
               SET FR-SMA-50-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4210-SUM-CLOSE-FOR-SMA-50.
      *-----------------------------------------------------------*
           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
      *-----------------------------------------------------------*
       4300-COMPUTE-SMA-200.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT NOT LESS THAN 200
               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 199
               MOVE ZERO                   TO WS-WINDOW-SUM
               PERFORM 4310-SUM-CLOSE-FOR-SMA-200
                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
               COMPUTE FR-SMA-200 ROUNDED = WS-WINDOW-SUM / 200
               SET FR-SMA-200-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4310-SUM-CLOSE-FOR-SMA-200.
      *-----------------------------------------------------------*
           ADD OHT-CLOSE (WS-ROW-IDX)      TO WS-WINDOW-SUM.
      *-----------------------------------------------------------*
       4400-COMPUTE-BOLLINGER-BANDS.
      *-----------------------------------------------------------*
           IF  FR-SMA-20-VALID
               MOVE FR-SMA-20              TO WS-WINDOW-MEAN
               MOVE ZERO                   TO WS-WINDOW-SUM-SQ
               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
               PERFORM 4410-SUM-SQUARED-DEVIATION
                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
               COMPUTE WS-WINDOW-VARIANCE ROUNDED =
                   WS-WINDOW-SUM-SQ / 19
               MOVE WS-WINDOW-VARIANCE     TO WS-SQRT-INPUT
               PERFORM 8000-COMPUTE-SQUARE-ROOT THRU 8000-EXIT
               MOVE WS-SQRT-RESULT         TO WS-WINDOW-STDDEV
               MOVE FR-SMA-20              TO FR-BB-MIDDLE
               COMPUTE FR-BB-UPPER ROUNDED =
                   FR-SMA-20 + (2 * WS-WINDOW-STDDEV)
               COMPUTE FR-BB-LOWER ROUNDED =
                   FR-SMA-20 - (2 * WS-WINDOW-STDDEV)
               SET FR-BOLL-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4410-SUM-SQUARED-DEVIATION.
      *-----------------------------------------------------------*
           COMPUTE WS-DEV = OHT-CLOSE (WS-ROW-IDX) - WS-WINDOW-MEAN.
           COMPUTE WS-DEV-SQ = WS-DEV * WS-DEV.
           ADD WS-DEV-SQ                   TO WS-WINDOW-SUM-SQ.
      *-----------------------------------------------------------*
       4500-COMPUTE-VOL-SMA-20.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT NOT LESS THAN 20
               COMPUTE WS-WINDOW-START = OHLCV-ROW-COUNT - 19
               MOVE ZERO                   TO WS-VOL-WINDOW-SUM
               PERFORM 4510-SUM-VOLUME-FOR-SMA
                   VARYING WS-ROW-IDX FROM WS-WINDOW-START BY 1
                   UNTIL WS-ROW-IDX GREATER THAN OHLCV-ROW-COUNT
               COMPUTE FR-VOL-SMA-20 ROUNDED = WS-VOL-WINDOW-SUM / 20
               SET FR-VOL-SMA-20-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4510-SUM-VOLUME-FOR-SMA.
      *-----------------------------------------------------------*
           ADD OHT-VOLUME (WS-ROW-IDX)     TO WS-VOL-WINDOW-SUM.
      *-----------------------------------------------------------*
       4600-COMPUTE-RSI-14.
      *-----------------------------------------------------------*
           IF  WS-GAIN-COUNT-FILLED = 14
               COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / 14
               COMPUTE WS-AVG-LOSS ROUNDED = WS-LOSS-SUM / 14
               IF  WS-AVG-LOSS = ZERO
                   MOVE 100                TO FR-RSI-14
               ELSE
                   COMPUTE WS-RS = WS-AVG-GAIN / WS-AVG-LOSS
                   COMPUTE FR-RSI-14 ROUNDED =
                       100 - (100 / (1 + WS-RS))
               END-IF
               SET FR-RSI-14-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4650-COMPUTE-EMA-FINAL.
      *-----------------------------------------------------------*
           MOVE WS-EMA-9-VAL               TO FR-EMA-9.
           SET FR-EMA-9-VALID TO TRUE.
           MOVE WS-EMA-21-VAL              TO FR-EMA-21.
           SET FR-EMA-21-VALID TO TRUE.
      *-----------------------------------------------------------*
       4700-COMPUTE-MACD-FINAL.
      *-----------------------------------------------------------*
           COMPUTE FR-MACD ROUNDED = WS-EMA-12-VAL - WS-EMA-26-VAL.
           MOVE WS-EMA-SIGNAL-VAL          TO FR-MACD-SIGNAL.
           COMPUTE FR-MACD-HIST ROUNDED = FR-MACD - FR-MACD-SIGNAL.
           SET FR-MACD-VALID TO TRUE.
           SET FR-MACD-HIST-VALID TO TRUE.
      *-----------------------------------------------------------*
       4800-COMPUTE-ADX-FINAL.
      *-----------------------------------------------------------*
           IF  WS-TR-COUNT-FILLED = 14
               MOVE WS-ATR-CURRENT         TO FR-ATR-14
               SET FR-ATR-14-VALID TO TRUE
           END-IF.
           IF  WS-ADX-SEEDED
               MOVE WS-ADX-EMA-VAL         TO FR-ADX-14
               SET FR-ADX-14-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       4900-COMPUTE-CLOSE-20-BACK.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT GREATER THAN 20
               COMPUTE WS-ROW-IDX = OHLCV-ROW-COUNT - 20
               MOVE OHT-CLOSE (WS-ROW-IDX) TO FR-CLOSE-20-BACK
               SET FR-CLOSE-20-BACK-VALID TO TRUE
           END-IF.
      *-----------------------------------------------------------*
       6000-BUILD-FEATURE-ROW.
      *-----------------------------------------------------------*
           MOVE OHT-SYMBOL (OHLCV-ROW-COUNT)     TO FR-SYMBOL.
           MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO FR-TRADE-DATE.
           MOVE OHT-CLOSE (OHLCV-ROW-COUNT)      TO FR-CLOSE.
           MOVE OHT-VOLUME (OHLCV-ROW-COUNT)     TO FR-VOLUME.
      *-----------------------------------------------------------*
       9000-SET-ALL-INVALID.
      *-----------------------------------------------------------*
           INITIALIZE FEATURE-ROW.
      *-----------------------------------------------------------*
       9500-DISPLAY-DIAGNOSTIC-TRACE.
      *-----------------------------------------------------------*
           IF  OHLCV-ROW-COUNT GREATER THAN ZERO
               MOVE OHT-TRADE-DATE (1)     TO WS-DATE-STRING
               DISPLAY 'TAINDCLC: SYMBOL=' FR-SYMBOL
                   ' ROWS=' OHLCV-ROW-COUNT
                   ' FIRST-DATE=' WS-DATE-STRING
               MOVE OHT-TRADE-DATE (OHLCV-ROW-COUNT) TO WS-DATE-STRING
               DISPLAY 'TAINDCLC: LAST-DATE=' WS-DATE-STRING
           END-IF.
           PERFORM 9510-DISPLAY-ONE-EMA-STATE
               VARYING WS-EMA-STATE-IDX FROM 1 BY 1
               UNTIL WS-EMA-STATE-IDX GREATER THAN 5.
      *-----------------------------------------------------------*
       9510-DISPLAY-ONE-EMA-STATE.
      *-----------------------------------------------------------*
           DISPLAY 'TAINDCLC: EMA-STATE(' WS-EMA-STATE-IDX ') = '
               WS-EMA-STATE-ENTRY (WS-EMA-STATE-IDX).
      *-----------------------------------------------------------*
       8000-COMPUTE-SQUARE-ROOT.
      *-----------------------------------------------------------*
           IF  WS-SQRT-INPUT NOT GREATER THAN ZERO
               MOVE ZERO                   TO WS-SQRT-RESULT
           ELSE
               MOVE WS-SQRT-INPUT          TO WS-SQRT-GUESS
               PERFORM 8100-NEWTON-ITERATION
                   VARYING WS-SQRT-ITER FROM 1 BY 1
                   UNTIL WS-SQRT-ITER GREATER THAN 20
               MOVE WS-SQRT-GUESS          TO WS-SQRT-RESULT
           END-IF.
       8000-EXIT.
           EXIT.
      *-----------------------------------------------------------*
       8100-NEWTON-ITERATION.
      *-----------------------------------------------------------*
           COMPUTE WS-SQRT-NEW-GUESS ROUNDED =
               (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
           MOVE WS-SQRT-NEW-GUESS          TO WS-SQRT-GUESS.
