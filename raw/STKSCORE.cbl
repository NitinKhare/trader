      *****************************************************************
      * PROGRAM NAME:    STKSCORE
      * ORIGINAL AUTHOR: T. VANCE
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/20/88 T.VANCE        CREATED. TREND AND VOLATILITY RULES
      *                         ONLY, FOUR-FIELD SCORE CARD.
      * 11/15/89 T.VANCE        ADDED BREAKOUT QUALITY RULE (BOLLINGER
      *                         POSITION AND VOLUME RATIO).
      * 03/05/91 R.HALVERSEN    ADDED RISK AND LIQUIDITY RULES AND THE
      *                         COMPOSITE WEIGHTING. SWG-0041.
      * 07/19/94 R.HALVERSEN    CAPPED BREAKOUT AND RISK AT 1.0 -- DESK
      *                         WAS SEEING SCORES OVER 1 ON GAP DAYS.
      *                         SWG-0078.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO DATE ARITHMETIC IN
      *                         THIS PROGRAM. SIGNED OFF CLEAN.
      * 09/30/03 M.OKONKWO      NO CHANGE, CARRIED FORWARD WITH THE
      *                         REST OF THE SUITE. SWG-0118.
      * 06/11/07 D.PRZYBYLSKI   COMPOSITE FORMULA MATCHED TO THE NEW
      *                         WEIGHTS FROM THE RESEARCH DESK MEMO
      *                         (TREND .30 / BREAKOUT .25 / LIQUIDITY
      *                         .20 / VOLATILITY .15 / RISK .10).
      *                         SWG-0154.
      * 09/14/07 D.PRZYBYLSKI   TREND SCORES RUNNING HIGH ON THE DAILY
      *                         VARIANCE CHECK -- WEIGHT-TOTAL WAS BEING
      *                         FOOTED FROM THE SIX-SLOT TABLE (0.85)
      *                         INSTEAD OF THE RESEARCH DESK'S FIXED
      *                         1.05 DIVISOR. SLOT 5 IS DRAWN TWICE, BY
      *                         THE MACD-HIST RULE AND THE RSI 50-70
      *                         RULE, SO A STRAIGHT FOOTING OF THE TABLE
      *                         NEVER REACHES THE MEMO'S DIVISOR. THE
      *                         TABLE FOOTING IS KEPT AS A CONTROL TOTAL
      *                         ON THE TRACE ONLY; WS-TREND-WEIGHT-TOTAL
      *                         IS NOW THE FIXED 1.05 CONSTANT. SWG-0158.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STKSCORE.
       AUTHOR.        T. VANCE.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  04/20/1988.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
      *****************************************************************
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
      *    RUNNING ACCUMULATORS FOR EACH OF THE FIVE RULE SCORES,  *
      *    CARRIED AT SIX DECIMALS SO THE HALF-UP ROUND ONLY       *
      *    HAPPENS ONCE, ON THE FINAL MOVE INTO THE SCORE RECORD.  *
      *    REDEFINED AS A TABLE FOR THE DIAGNOSTIC TRACE DUMP.     *
      *-----------------------------------------------------------*
       01  WS-FIVE-SCORES-AREA.
           05  WS-TREND-RAW                PIC S9(1)V9(6).
           05  WS-BREAKOUT-RAW             PIC S9(1)V9(6).
           05  WS-VOLATILITY-RAW           PIC S9(1)V9(6).
           05  WS-RISK-RAW                 PIC S9(1)V9(6).
           05  WS-LIQUIDITY-RAW            PIC S9(1)V9(6).
       01  WS-FIVE-SCORES-TABLE REDEFINES WS-FIVE-SCORES-AREA.
           05  WS-FIVE-SCORES-ENTRY        PIC S9(1)V9(6)
                                            OCCURS 5 TIMES.
       01  WS-SCORE-IDX                    PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
      *    THE SIX TREND-RULE WEIGHTS, KEPT AS A TABLE SO A HAND    *
      *    ADDITION IS NOT NEEDED EVERY TIME THE DESK RE-WEIGHTS    *
      *    ONE OF THEM. NOTE SLOT 5 (0.15) IS DRAWN TWICE IN        *
      *    2000-COMPUTE-TREND-STRENGTH -- ONCE FOR THE MACD-HIST    *
      *    RULE, ONCE FOR THE RSI 50-70 RULE -- SO A STRAIGHT       *
      *    FOOTING OF THE SIX SLOTS (0.85) IS NOT THE RESEARCH      *
      *    DESK'S DIVISOR. WS-TREND-WEIGHT-FOOTED IS KEPT AS A      *
      *    CONTROL TOTAL ONLY, DISPLAYED ON THE TRACE SO A FUTURE   *
      *    RE-WEIGHTING SHOWS UP THERE; THE ACTUAL DIVISOR IS THE   *
      *    DESK'S FIXED 1.05 PER THE RESEARCH MEMO. SEE 09/14/07    *
      *    BELOW.                                                  *
      *-----------------------------------------------------------*
       01  WS-TREND-WEIGHT-AREA.
           05  WS-TREND-WEIGHT-1           PIC 9(1)V9(2) VALUE 0.05.
           05  WS-TREND-WEIGHT-2           PIC 9(1)V9(2) VALUE 0.10.
           05  WS-TREND-WEIGHT-3           PIC 9(1)V9(2) VALUE 0.15.
           05  WS-TREND-WEIGHT-4           PIC 9(1)V9(2) VALUE 0.20.
           05  WS-TREND-WEIGHT-5           PIC 9(1)V9(2) VALUE 0.15.
           05  WS-TREND-WEIGHT-6           PIC 9(1)V9(2) VALUE 0.20.
       01  WS-TREND-WEIGHT-TABLE REDEFINES WS-TREND-WEIGHT-AREA.
           05  WS-TREND-WEIGHT-ENTRY       PIC 9(1)V9(2)
                                            OCCURS 6 TIMES
                                            INDEXED BY WS-TREND-WT-X.
       01  WS-TREND-WEIGHT-IDX             PIC 9(02) USAGE COMP.
       01  WS-TREND-WEIGHT-FOOTED          PIC 9(1)V9(2) VALUE 0.
       01  WS-TREND-WEIGHT-TOTAL           PIC 9(1)V9(2) VALUE 1.05.
      *-----------------------------------------------------------*
       01  WS-TREND-ACCUM                  PIC S9(1)V9(6) VALUE 0.
       01  WS-BREAKOUT-ACCUM               PIC S9(1)V9(6) VALUE 0.
       01  WS-RISK-ACCUM                   PIC S9(1)V9(6) VALUE 0.
      *-----------------------------------------------------------*
       01  WS-CALC-FIELDS.
           05  WS-ADX-RATIO                PIC S9(1)V9(6).
           05  WS-BB-RANGE                 PIC S9(5)V9(6).
           05  WS-BB-POSITION              PIC S9(1)V9(6).
           05  WS-VOL-RATIO                PIC S9(5)V9(6).
           05  WS-ATR-PCT                  PIC S9(1)V9(6).
           05  WS-ATR-DEV                  PIC S9(1)V9(6).
           05  WS-RELATIVE                 PIC S9(1)V9(6).
           05  WS-ABSOLUTE                 PIC S9(1)V9(6).
      *-----------------------------------------------------------*
      *    LATEST-CANDLE DATE, BROKEN OUT FOR THE RUN-LOG TRACE    *
      *    LINE ONLY (NO ARITHMETIC DONE ON IT IN THIS PROGRAM).   *
      *-----------------------------------------------------------*
       01  WS-DATE-WORK-AREA.
           05  WS-DATE-STRING              PIC X(10).
       01  WS-DATE-BROKEN-OUT REDEFINES WS-DATE-WORK-AREA.
           05  WS-DATE-YYYY                PIC 9(04).
           05  FILLER                      PIC X(01).
           05  WS-DATE-MM                  PIC 9(02).
           05  FILLER                      PIC X(01).
           05  WS-DATE-DD                  PIC 9(02).
      *-----------------------------------------------------------*
       LINKAGE SECTION.
       COPY FEATROW.
       COPY SCOREFD.
      *****************************************************************
       PROCEDURE DIVISION USING FEATURE-ROW, SCORE-RECORD.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-INITIALIZE-WORKING-STORAGE.
           PERFORM 2000-COMPUTE-TREND-STRENGTH.
           PERFORM 3000-COMPUTE-BREAKOUT-QUALITY.
           PERFORM 4000-COMPUTE-VOLATILITY.
           PERFORM 5000-COMPUTE-RISK.
           PERFORM 6000-COMPUTE-LIQUIDITY.
           PERFORM 7000-COMPUTE-COMPOSITE.
           PERFORM 8000-BUILD-SCORE-RECORD.
           PERFORM 9500-DISPLAY-DIAGNOSTIC-TRACE.
           GOBACK.
      *-----------------------------------------------------------*
       1000-INITIALIZE-WORKING-STORAGE.
      *-----------------------------------------------------------*
           INITIALIZE SCORE-RECORD.
           INITIALIZE WS-FIVE-SCORES-AREA.
           MOVE ZERO                       TO WS-TREND-ACCUM
                                               WS-BREAKOUT-ACCUM
                                               WS-RISK-ACCUM.
           MOVE ZERO                       TO WS-TREND-WEIGHT-FOOTED.
           PERFORM 1100-FOOT-TREND-WEIGHTS
               VARYING WS-TREND-WEIGHT-IDX FROM 1 BY 1
               UNTIL WS-TREND-WEIGHT-IDX GREATER THAN 6.
      *-----------------------------------------------------------*
      *    CONTROL-TOTAL FOOTING ONLY -- SEE THE HEADER NOTE ABOVE *
      *    THE TABLE. DOES NOT FEED THE DIVISOR USED IN 2000.      *
      *-----------------------------------------------------------*
       1100-FOOT-TREND-WEIGHTS.
      *-----------------------------------------------------------*
           ADD WS-TREND-WEIGHT-ENTRY (WS-TREND-WEIGHT-IDX)
               TO WS-TREND-WEIGHT-FOOTED.
      *-----------------------------------------------------------*
       2000-COMPUTE-TREND-STRENGTH.
      *-----------------------------------------------------------*
           IF  FR-SMA-20-VALID AND FR-CLOSE GREATER THAN FR-SMA-20
               ADD WS-TREND-WEIGHT-1       TO WS-TREND-ACCUM.
           IF  FR-SMA-50-VALID AND FR-CLOSE GREATER THAN FR-SMA-50
               ADD WS-TREND-WEIGHT-2       TO WS-TREND-ACCUM.
           IF  FR-SMA-200-VALID AND FR-CLOSE GREATER THAN FR-SMA-200
               ADD WS-TREND-WEIGHT-3       TO WS-TREND-ACCUM.
           IF  FR-EMA-9-VALID AND FR-EMA-21-VALID AND FR-SMA-50-VALID
           AND FR-EMA-9 GREATER THAN FR-EMA-21
           AND FR-EMA-21 GREATER THAN FR-SMA-50
               ADD WS-TREND-WEIGHT-4       TO WS-TREND-ACCUM.
           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST GREATER THAN ZERO
               ADD WS-TREND-WEIGHT-5       TO WS-TREND-ACCUM.
           IF  FR-RSI-14-VALID
               IF  FR-RSI-14 NOT LESS THAN 50
               AND FR-RSI-14 NOT GREATER THAN 70
                   ADD WS-TREND-WEIGHT-5   TO WS-TREND-ACCUM
               ELSE
                   IF  FR-RSI-14 NOT LESS THAN 40
                   AND FR-RSI-14 LESS THAN 50
                       COMPUTE WS-TREND-ACCUM = WS-TREND-ACCUM + 0.07
                   END-IF
               END-IF
           END-IF.
           IF  FR-ADX-14-VALID AND FR-ADX-14 GREATER THAN 25
               COMPUTE WS-ADX-RATIO = FR-ADX-14 / 50
               IF  WS-ADX-RATIO GREATER THAN 1
                   MOVE 1                  TO WS-ADX-RATIO
               END-IF
               COMPUTE WS-TREND-ACCUM =
                   WS-TREND-ACCUM + (WS-TREND-WEIGHT-6 * WS-ADX-RATIO)
           END-IF.
           COMPUTE WS-TREND-RAW = WS-TREND-ACCUM / WS-TREND-WEIGHT-TOTAL.
           IF  WS-TREND-RAW GREATER THAN 1
               MOVE 1                      TO WS-TREND-RAW.
      *-----------------------------------------------------------*
       3000-COMPUTE-BREAKOUT-QUALITY.
      *-----------------------------------------------------------*
           IF  FR-BOLL-VALID
               COMPUTE WS-BB-RANGE = FR-BB-UPPER - FR-BB-LOWER
               IF  WS-BB-RANGE GREATER THAN ZERO
                   COMPUTE WS-BB-POSITION =
                       (FR-CLOSE - FR-BB-LOWER) / WS-BB-RANGE
                   IF  WS-BB-POSITION GREATER THAN 0.8
                       ADD 0.40            TO WS-BREAKOUT-ACCUM
                   ELSE
                       IF  WS-BB-POSITION GREATER THAN 0.6
                           ADD 0.20        TO WS-BREAKOUT-ACCUM
                       END-IF
                   END-IF
               END-IF
           END-IF.
           IF  FR-VOL-SMA-20-VALID AND FR-VOL-SMA-20 GREATER THAN ZERO
               COMPUTE WS-VOL-RATIO = FR-VOLUME / FR-VOL-SMA-20
               IF  WS-VOL-RATIO GREATER THAN 1.5
                   ADD 0.35                TO WS-BREAKOUT-ACCUM
               ELSE
                   IF  WS-VOL-RATIO GREATER THAN 1.2
                       ADD 0.20            TO WS-BREAKOUT-ACCUM
                   ELSE
                       IF  WS-VOL-RATIO GREATER THAN 1.0
                           ADD 0.10        TO WS-BREAKOUT-ACCUM
                       END-IF
                   END-IF
               END-IF
           END-IF.
           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST GREATER THAN ZERO
               ADD 0.15                    TO WS-BREAKOUT-ACCUM
               IF  FR-MACD-VALID AND FR-MACD GREATER THAN FR-MACD-SIGNAL
                   ADD 0.10                TO WS-BREAKOUT-ACCUM
               END-IF
           END-IF.
           IF  WS-BREAKOUT-ACCUM GREATER THAN 1
               MOVE 1                      TO WS-BREAKOUT-ACCUM.
           MOVE WS-BREAKOUT-ACCUM          TO WS-BREAKOUT-RAW.
      *-----------------------------------------------------------*
       4000-COMPUTE-VOLATILITY.
      *-----------------------------------------------------------*
           IF  (NOT FR-ATR-14-VALID) OR FR-CLOSE = ZERO
               MOVE 0.5                    TO WS-VOLATILITY-RAW
           ELSE
               COMPUTE WS-ATR-PCT = FR-ATR-14 / FR-CLOSE
               IF  WS-ATR-PCT NOT LESS THAN 0.01
               AND WS-ATR-PCT NOT GREATER THAN 0.03
                   COMPUTE WS-ATR-DEV = WS-ATR-PCT - 0.02
                   IF  WS-ATR-DEV LESS THAN ZERO
                       COMPUTE WS-ATR-DEV = WS-ATR-DEV * -1
                   END-IF
                   COMPUTE WS-VOLATILITY-RAW =
                       0.8 + (0.2 * (1 - (WS-ATR-DEV / 0.01)))
               ELSE
                   IF  WS-ATR-PCT LESS THAN 0.01
                       COMPUTE WS-VOLATILITY-RAW = WS-ATR-PCT / 0.01
                       IF  WS-VOLATILITY-RAW LESS THAN 0.3
                           MOVE 0.3        TO WS-VOLATILITY-RAW
                       END-IF
                   ELSE
                       COMPUTE WS-VOLATILITY-RAW =
                           1 - ((WS-ATR-PCT - 0.03) / 0.05)
                       IF  WS-VOLATILITY-RAW LESS THAN 0.1
                           MOVE 0.1        TO WS-VOLATILITY-RAW
                       END-IF
                   END-IF
               END-IF
           END-IF.
      *-----------------------------------------------------------*
       5000-COMPUTE-RISK.
      *-----------------------------------------------------------*
           IF  FR-RSI-14-VALID
               IF  FR-RSI-14 GREATER THAN 80
                   ADD 0.30                TO WS-RISK-ACCUM
               ELSE
                   IF  FR-RSI-14 LESS THAN 20
                       ADD 0.20            TO WS-RISK-ACCUM
                   END-IF
               END-IF
           END-IF.
           IF  FR-ATR-14-VALID AND FR-CLOSE GREATER THAN ZERO
               COMPUTE WS-ATR-PCT = FR-ATR-14 / FR-CLOSE
               IF  WS-ATR-PCT GREATER THAN 0.04
                   ADD 0.30                TO WS-RISK-ACCUM
               ELSE
                   IF  WS-ATR-PCT GREATER THAN 0.03
                       ADD 0.15            TO WS-RISK-ACCUM
                   END-IF
               END-IF
           END-IF.
           IF  FR-SMA-200-VALID AND FR-CLOSE LESS THAN FR-SMA-200
               ADD 0.20                    TO WS-RISK-ACCUM.
           IF  FR-ADX-14-VALID AND FR-ADX-14 LESS THAN 15
               ADD 0.10                    TO WS-RISK-ACCUM.
           IF  FR-MACD-HIST-VALID AND FR-MACD-HIST LESS THAN ZERO
               ADD 0.10                    TO WS-RISK-ACCUM.
           IF  WS-RISK-ACCUM GREATER THAN 1
               MOVE 1                      TO WS-RISK-ACCUM.
           MOVE WS-RISK-ACCUM              TO WS-RISK-RAW.
      *-----------------------------------------------------------*
       6000-COMPUTE-LIQUIDITY.
      *-----------------------------------------------------------*
           IF  (NOT FR-VOL-SMA-20-VALID)
           OR  FR-VOL-SMA-20 NOT GREATER THAN ZERO
               MOVE ZERO                   TO WS-LIQUIDITY-RAW
           ELSE
               COMPUTE WS-RELATIVE = (FR-VOLUME / FR-VOL-SMA-20) / 2
               IF  WS-RELATIVE GREATER THAN 1
                   MOVE 1                  TO WS-RELATIVE
               END-IF
               COMPUTE WS-ABSOLUTE = FR-VOLUME / 500000
               IF  WS-ABSOLUTE GREATER THAN 1
                   MOVE 1                  TO WS-ABSOLUTE
               END-IF
               COMPUTE WS-LIQUIDITY-RAW =
                   (0.6 * WS-RELATIVE) + (0.4 * WS-ABSOLUTE)
           END-IF.
      *-----------------------------------------------------------*
       7000-COMPUTE-COMPOSITE.
      *-----------------------------------------------------------*
           COMPUTE SCR-COMPOSITE ROUNDED =
               (0.30 * WS-TREND-RAW) + (0.25 * WS-BREAKOUT-RAW)
               + (0.20 * WS-LIQUIDITY-RAW) + (0.15 * WS-VOLATILITY-RAW)
               + (0.10 * (1 - WS-RISK-RAW)).
      *-----------------------------------------------------------*
       8000-BUILD-SCORE-RECORD.
      *-----------------------------------------------------------*
           MOVE FR-SYMBOL                  TO SCR-SYMBOL.
           COMPUTE SCR-TREND-STRENGTH ROUNDED  = WS-TREND-RAW.
           COMPUTE SCR-BREAKOUT-QUALITY ROUNDED = WS-BREAKOUT-RAW.
           COMPUTE SCR-VOLATILITY ROUNDED      = WS-VOLATILITY-RAW.
           COMPUTE SCR-RISK ROUNDED            = WS-RISK-RAW.
           COMPUTE SCR-LIQUIDITY ROUNDED       = WS-LIQUIDITY-RAW.
           MOVE ZERO                       TO SCR-RANK.
      *-----------------------------------------------------------*
       9500-DISPLAY-DIAGNOSTIC-TRACE.
      *-----------------------------------------------------------*
           MOVE FR-TRADE-DATE              TO WS-DATE-STRING.
           DISPLAY 'STKSCORE: SYMBOL=' SCR-SYMBOL
               ' DATE=' WS-DATE-STRING
               ' COMPOSITE=' SCR-COMPOSITE.
           DISPLAY 'STKSCORE: TREND WEIGHT TABLE FOOTS TO '
               WS-TREND-WEIGHT-FOOTED ' -- DIVISOR IS FIXED AT '
               WS-TREND-WEIGHT-TOTAL.
           PERFORM 9510-DISPLAY-ONE-SCORE
               VARYING WS-SCORE-IDX FROM 1 BY 1
               UNTIL WS-SCORE-IDX GREATER THAN 5.
      *-----------------------------------------------------------*
       9510-DISPLAY-ONE-SCORE.
      *-----------------------------------------------------------*
           DISPLAY 'STKSCORE: RULE-SCORE(' WS-SCORE-IDX ') = '
               WS-FIVE-SCORES-ENTRY (WS-SCORE-IDX).
