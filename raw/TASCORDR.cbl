      *****************************************************************
      * PROGRAM NAME:    TASCORDR
      * ORIGINAL AUTHOR: T. VANCE
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/25/88 T.VANCE        CREATED. DRIVES THE NIGHTLY UNIVERSE
      *                         LOOP -- CALLS TAINDCLC AND STKSCORE PER
      *                         SYMBOL AND WRITES THE RANKED SCORE
      *                         FILE. SWG-0042.
      * 02/25/91 R.HALVERSEN    ADDED THE INDEX REGIME STEP -- CALLS
      *                         MKTREGM ON THE NIFTY50 HISTORY AND
      *                         WRITES THE REGIME RECORD AHEAD OF THE
      *                         SCORING LOOP. SWG-0056.
      * 08/14/94 R.HALVERSEN    RAISED THE UNIVERSE TABLE TO 2000
      *                         SYMBOLS FOR THE DESK'S EXPANDED
      *                         COVERAGE LIST. SWG-0079.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- RUN-DATE ON THE REPORT
      *                         HEADING NOW COMES FROM THE 4-DIGIT
      *                         ACCEPT IN COPYLIB PRTCTL, NOT A LOCAL
      *                         2-DIGIT FIELD. SIGNED OFF CLEAN.
      * 09/30/03 M.OKONKWO      HISTORY TABLE ENLARGED TO 2500 ROWS TO
      *                         MATCH COPYLIB OHLCVRC. SWG-0118.
      * 06/18/07 D.PRZYBYLSKI   TOP-10 REPORT HEADING NOW CARRIES THE
      *                         UNIVERSE/SCORED/SKIPPED COUNTS AND THE
      *                         REGIME LINE SO THE DESK DOESN'T HAVE TO
      *                         OPEN THE REGIME FILE SEPARATELY EVERY
      *                         MORNING. SWG-0155.
      * 08/13/07 D.PRZYBYLSKI   INDXHIST MADE OPTIONAL WITH A FILE
      *                         STATUS CHECK -- A GENUINELY MISSING
      *                         INDEX FEED WAS ABENDING THE OPEN
      *                         INSTEAD OF FALLING BACK TO THE DEFAULT
      *                         SIDEWAYS REGIME THE WAY A SHORT
      *                         (<200-ROW) FEED ALREADY DID. SWG-0161.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    TASCORDR.
       AUTHOR.        T. VANCE.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  04/25/1988.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------*
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT UNIVERSE-FILE
               ASSIGN TO UNIVIN.
           SELECT SYMBOL-HISTORY-FILE
               ASSIGN TO SYMBHIST.
           SELECT OPTIONAL INDEX-HISTORY-FILE
               ASSIGN TO INDXHIST
               FILE STATUS IS WS-INDEX-STATUS.
           SELECT REGIME-OUT-FILE
               ASSIGN TO REGMOUT.
           SELECT SCORE-OUT-FILE
               ASSIGN TO SCORSOUT.
           SELECT SORT-SCORE-FILE
               ASSIGN TO SORTWK1.
           SELECT PRINT-FILE
               ASSIGN TO PRTFILE.
      *****************************************************************
       DATA DIVISION.
      *-----------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------*
       FD  UNIVERSE-FILE RECORDING MODE F.
       COPY UNIVFD.
      *-----------------------------------------------------------*
       FD  SYMBOL-HISTORY-FILE RECORDING MODE F.
       COPY OHLCVFD.
      *-----------------------------------------------------------*
      *    THE NIFTY50 INDEX HISTORY HAS THE SAME LAYOUT AS THE
      *    PER-SYMBOL FILE BUT ITS OWN FD RECORD SO THE TWO STREAMS
      *    DO NOT SHARE A DATA-NAME.
      *-----------------------------------------------------------*
       FD  INDEX-HISTORY-FILE RECORDING MODE F.
       01  INDEX-CANDLE-RECORD.
           05  IDX-SYMBOL                  PIC X(15).
           05  IDX-TRADE-DATE              PIC X(10).
           05  IDX-OPEN                    PIC S9(5)V99.
           05  IDX-HIGH                    PIC S9(5)V99.
           05  IDX-LOW                     PIC S9(5)V99.
           05  IDX-CLOSE                   PIC S9(5)V99.
           05  IDX-VOLUME                  PIC 9(10).
           05  FILLER                      PIC X(10).
      *-----------------------------------------------------------*
       FD  REGIME-OUT-FILE RECORDING MODE F.
       01  REGIME-OUT-RECORD.
           05  RGO-DATE                    PIC X(10).
           05  RGO-REGIME                  PIC X(08).
           05  RGO-CONFIDENCE              PIC 9(01)V9(4).
           05  FILLER                      PIC X(10).
      *-----------------------------------------------------------*
       FD  SCORE-OUT-FILE RECORDING MODE F.
       01  SCORE-OUT-RECORD.
           05  SO-SYMBOL                   PIC X(15).
           05  SO-TREND-STRENGTH           PIC 9(01)V9(4).
           05  SO-BREAKOUT-QUALITY         PIC 9(01)V9(4).
           05  SO-VOLATILITY               PIC 9(01)V9(4).
           05  SO-RISK                     PIC 9(01)V9(4).
           05  SO-LIQUIDITY                PIC 9(01)V9(4).
           05  SO-COMPOSITE                PIC 9(01)V9(4).
           05  SO-RANK                     PIC 9(04).
           05  FILLER                      PIC X(10).
      *-----------------------------------------------------------*
       SD  SORT-SCORE-FILE.
       01  SORT-SCORE-RECORD.
           05  SS-SYMBOL                   PIC X(15).
           05  SS-TREND                    PIC 9(01)V9(4).
           05  SS-BREAKOUT                 PIC 9(01)V9(4).
           05  SS-VOLATILITY               PIC 9(01)V9(4).
           05  SS-RISK                     PIC 9(01)V9(4).
           05  SS-LIQUIDITY                PIC 9(01)V9(4).
           05  SS-COMPOSITE                PIC 9(01)V9(4).
           05  FILLER                      PIC X(10).
      *-----------------------------------------------------------*
       FD  PRINT-FILE RECORDING MODE F.
       01  PRINT-RECORD.
           05  PRINT-LINE                  PIC X(132).
      *-----------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-EOF-SWITCHES.
           05  WS-UNIVERSE-EOF-SW          PIC X(01) VALUE 'N'.
               88  WS-UNIVERSE-EOF                    VALUE 'Y'.
           05  WS-SYMBOL-HIST-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-SYMBOL-HIST-EOF                 VALUE 'Y'.
           05  WS-INDEX-HIST-EOF-SW        PIC X(01) VALUE 'N'.
               88  WS-INDEX-HIST-EOF                  VALUE 'Y'.
           05  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-SORT-RETURN-EOF                 VALUE 'Y'.
      *-----------------------------------------------------------*
      *    INDXHIST IS AN OPTIONAL FILE -- SOME NIGHTS THE INDEX FEED
      *    DOES NOT LAND. STATUS 05 IS THE OPTIONAL-FILE-NOT-FOUND
      *    CODE; EITHER 00 OR 05 IS FINE TO PROCEED ON, SINCE THE
      *    READ LOOP BELOW IS SKIPPED ENTIRELY WHEN THE FILE ISN'T
      *    THERE AND MKTREGM DEFAULTS TO SIDEWAYS ON A ZERO-ROW TABLE.
      *-----------------------------------------------------------*
       01  WS-INDEX-STATUS                 PIC X(02).
           88  INDEX-FILE-OK                       VALUE '00' '05'.
      *-----------------------------------------------------------*
       01  WS-COUNTS.
           05  WS-SKIPPED-COUNT            PIC 9(04) USAGE COMP
                                            VALUE 0.
           05  WS-RANK-COUNTER             PIC 9(04) USAGE COMP
                                            VALUE 0.
      *-----------------------------------------------------------*
      *    RUN DATE, BUILT ONCE AT OPEN TIME FROM THE SYSTEM CLOCK,
      *    IN THE SAME YYYY-MM-DD SHAPE AS AN OHLCV TRADE DATE. USED
      *    FOR THE DEFAULT REGIME RECORD AND THE REPORT HEADING.
      *-----------------------------------------------------------*
       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-YYYY            PIC 9(04).
           05  WS-RUN-DATE-DASH1           PIC X(01) VALUE '-'.
           05  WS-RUN-DATE-MM              PIC 9(02).
           05  WS-RUN-DATE-DASH2           PIC X(01) VALUE '-'.
           05  WS-RUN-DATE-DD              PIC 9(02).
       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA
                                            PIC X(10).
      *-----------------------------------------------------------*
      *    OLD 2-DIGIT-YEAR VIEW OF THE RUN DATE, KEPT SO THE
      *    OVERNIGHT SCHEDULER FEED THAT STILL WANTS A YYMMDD
      *    STAMP ON THE CONSOLE TRACE DOES NOT HAVE TO CHANGE.
      *-----------------------------------------------------------*
       01  WS-RUN-DATE-OLD REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-OLD-YYYY        PIC 9(04).
           05  FILLER                      PIC X(01).
           05  WS-RUN-DATE-OLD-MM          PIC 9(02).
           05  FILLER                      PIC X(01).
           05  WS-RUN-DATE-OLD-DD          PIC 9(02).
      *-----------------------------------------------------------*
      *    RUN-TOTALS, KEPT AS A GROUP FOR ONE INITIALIZE AND
      *    REDEFINED AS A TABLE FOR THE END-OF-RUN CONSOLE TRACE.
      *-----------------------------------------------------------*
       01  WS-RUN-SUMMARY-AREA.
           05  WS-UNIV-COUNT-SAVE          PIC 9(04) USAGE COMP.
           05  WS-SCORED-COUNT-SAVE        PIC 9(04) USAGE COMP.
           05  WS-SKIPPED-COUNT-SAVE       PIC 9(04) USAGE COMP.
       01  WS-RUN-SUMMARY-TABLE REDEFINES WS-RUN-SUMMARY-AREA.
           05  WS-RUN-SUMMARY-ENTRY        PIC 9(04) USAGE COMP
                                            OCCURS 3 TIMES.
       77  WS-SUMMARY-IDX                  PIC 9(02) USAGE COMP.
      *-----------------------------------------------------------*
       COPY PRTCTL.
      *-----------------------------------------------------------*
       01  PRINT-LINES.
           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
      *-----------------------------------------------------------*
       01  HEADING-LINES.
           05  HEADING-LINE-1.
               10  FILLER      PIC X(20) VALUE
                   ' APEX SWING DESK -- '.
               10  FILLER      PIC X(20) VALUE
                   'NIGHTLY STOCK SCORE '.
               10  FILLER      PIC X(20) VALUE
                   'REPORT              '.
               10  FILLER      PIC X(11) VALUE SPACE.
               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
               10  HL1-RUN-DATE            PIC X(10).
               10  FILLER      PIC X(07) VALUE ' PAGE: '.
               10  HL1-PAGE-COUNT          PIC ZZ9.
           05  HEADING-LINE-2.
               10  FILLER      PIC X(20) VALUE
                   ' -------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '                    '.
           05  HEADING-LINE-3.
               10  FILLER      PIC X(10) VALUE ' UNIVERSE:'.
               10  HL3-UNIV-COUNT          PIC ZZZ9.
               10  FILLER      PIC X(10) VALUE '  SCORED: '.
               10  HL3-SCORED-COUNT        PIC ZZZ9.
               10  FILLER      PIC X(10) VALUE '  SKIPPED:'.
               10  HL3-SKIPPED-COUNT       PIC ZZZ9.
               10  FILLER      PIC X(10) VALUE '  REGIME: '.
               10  HL3-REGIME              PIC X(08).
               10  FILLER      PIC X(13) VALUE '  CONFIDENCE:'.
               10  HL3-CONFIDENCE          PIC Z.9999.
           05  HEADING-LINE-4.
               10  FILLER      PIC X(06) VALUE ' RANK '.
               10  FILLER      PIC X(17) VALUE 'SYMBOL           '.
               10  FILLER      PIC X(08) VALUE 'TREND   '.
               10  FILLER      PIC X(10) VALUE 'BREAKOUT  '.
               10  FILLER      PIC X(11) VALUE 'LIQUIDITY  '.
               10  FILLER      PIC X(08) VALUE 'RISK    '.
               10  FILLER      PIC X(09) VALUE 'COMPOSITE'.
      *-----------------------------------------------------------*
       01  DETAIL-LINE.
           05  DL-RANK                     PIC ZZ9.
           05  FILLER                      PIC X(04) VALUE SPACE.
           05  DL-SYMBOL                   PIC X(15).
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  DL-TREND                    PIC 9.99.
           05  FILLER                      PIC X(04) VALUE SPACE.
           05  DL-BREAKOUT                 PIC 9.99.
           05  FILLER                      PIC X(05) VALUE SPACE.
           05  DL-LIQUIDITY                PIC 9.99.
           05  FILLER                      PIC X(05) VALUE SPACE.
           05  DL-RISK                     PIC 9.99.
           05  FILLER                      PIC X(05) VALUE SPACE.
           05  DL-COMPOSITE                PIC 9.999.
      *-----------------------------------------------------------*
       77  WS-SORT-IDX                     PIC 9(04) USAGE COMP.
      *-----------------------------------------------------------*
       COPY OHLCVRC.
       COPY FEATROW.
       COPY SCOREFD.
       COPY SCORETB.
       COPY REGIMRC.
       COPY UNIVRC.
      *****************************************************************
       PROCEDURE DIVISION.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-OPEN-FILES.
           PERFORM 2000-LOAD-UNIVERSE-TABLE.
           PERFORM 2500-BUILD-INDEX-FEATURES-AND-REGIME.
           PERFORM 3000-SCORE-UNIVERSE.
           PERFORM 3900-CHECK-STOCKS-SCORED.
           PERFORM 4000-PRINT-REPORT-HEADING.
           SORT SORT-SCORE-FILE
               ON DESCENDING KEY SS-COMPOSITE
               INPUT PROCEDURE IS 5000-RELEASE-SCORED-STOCKS
               OUTPUT PROCEDURE IS 6000-RETURN-AND-RANK-STOCKS.
           PERFORM 9500-DISPLAY-RUN-SUMMARY-TRACE.
           PERFORM 8000-CLOSE-FILES.
           GOBACK.
      *-----------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------*
           OPEN INPUT  UNIVERSE-FILE
                       SYMBOL-HISTORY-FILE.
           OPEN INPUT  INDEX-HISTORY-FILE.
           IF  NOT INDEX-FILE-OK
               DISPLAY 'TASCORDR: INDEX HISTORY FILE NOT AVAILABLE, '
                   'STATUS=' WS-INDEX-STATUS
                   ' -- REGIME WILL DEFAULT TO SIDEWAYS.'
           END-IF.
           OPEN OUTPUT REGIME-OUT-FILE
                       SCORE-OUT-FILE
                       PRINT-FILE.
           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
           MOVE WS-CURRENT-YEAR             TO WS-RUN-DATE-YYYY.
           MOVE WS-CURRENT-MONTH            TO WS-RUN-DATE-MM.
           MOVE WS-CURRENT-DAY              TO WS-RUN-DATE-DD.
           INITIALIZE UNIVERSE-TABLE-AREA
                      SCORE-TABLE-AREA
                      OHLCV-HISTORY
                      FEATURE-ROW
                      SCORE-RECORD
                      REGIME-RECORD.
           MOVE ZERO                        TO WS-SKIPPED-COUNT
                                                WS-RANK-COUNTER.
      *-----------------------------------------------------------*
       2000-LOAD-UNIVERSE-TABLE.
      *-----------------------------------------------------------*
           PERFORM 2010-READ-UNIVERSE-RECORD.
           PERFORM 2020-ADD-UNIVERSE-ENTRY
               UNTIL WS-UNIVERSE-EOF.
           IF  UNIV-TAB-COUNT EQUAL ZERO
               DISPLAY 'TASCORDR: UNIVERSE FILE IS EMPTY -- ABEND.'
               MOVE 16                      TO RETURN-CODE
               PERFORM 8000-CLOSE-FILES
               GOBACK
           END-IF.
      *-----------------------------------------------------------*
       2010-READ-UNIVERSE-RECORD.
      *-----------------------------------------------------------*
           READ UNIVERSE-FILE
               AT END MOVE 'Y'              TO WS-UNIVERSE-EOF-SW.
      *-----------------------------------------------------------*
       2020-ADD-UNIVERSE-ENTRY.
      *-----------------------------------------------------------*
           ADD 1                    TO UNIV-TAB-COUNT.
           MOVE UNIV-SYMBOL         TO UT-SYMBOL (UNIV-TAB-COUNT).
           MOVE 'N'                 TO UT-SKIPPED-SW (UNIV-TAB-COUNT).
           PERFORM 2010-READ-UNIVERSE-RECORD.
      *-----------------------------------------------------------*
       2500-BUILD-INDEX-FEATURES-AND-REGIME.
      *-----------------------------------------------------------*
           IF  INDEX-FILE-OK
               PERFORM 2510-READ-INDEX-RECORD
               PERFORM 2520-ADD-INDEX-ROW
                   UNTIL WS-INDEX-HIST-EOF
           END-IF.
           CALL 'MKTREGM' USING OHLCV-HISTORY, FEATURE-ROW,
                                 REGIME-RECORD.
           PERFORM 2600-WRITE-REGIME-RECORD.
      *-----------------------------------------------------------*
       2510-READ-INDEX-RECORD.
      *-----------------------------------------------------------*
           READ INDEX-HISTORY-FILE
               AT END MOVE 'Y'              TO WS-INDEX-HIST-EOF-SW.
      *-----------------------------------------------------------*
       2520-ADD-INDEX-ROW.
      *-----------------------------------------------------------*
           ADD 1                            TO OHLCV-ROW-COUNT.
           MOVE IDX-SYMBOL       TO OHT-SYMBOL (OHLCV-ROW-COUNT).
           MOVE IDX-TRADE-DATE   TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
           MOVE IDX-OPEN         TO OHT-OPEN (OHLCV-ROW-COUNT).
           MOVE IDX-HIGH         TO OHT-HIGH (OHLCV-ROW-COUNT).
           MOVE IDX-LOW          TO OHT-LOW (OHLCV-ROW-COUNT).
           MOVE IDX-CLOSE        TO OHT-CLOSE (OHLCV-ROW-COUNT).
           MOVE IDX-VOLUME       TO OHT-VOLUME (OHLCV-ROW-COUNT).
           PERFORM 2510-READ-INDEX-RECORD.
      *-----------------------------------------------------------*
      *    IF THE INDEX FILE WAS ABSENT OR EMPTY, MKTREGM HANDS BACK
      *    THE DEFAULT SIDEWAYS RECORD WITH A BLANK DATE -- STAMP THE
      *    RUN DATE ON IT HERE SO A DOWNSTREAM READER NEVER SEES A
      *    BLANK REGIME-OUT DATE. RAISED BY THE OPS DESK AFTER A
      *    MISSING-FILE NIGHT LEFT A BLANK-DATE ROW IN REGMOUT.
      *-----------------------------------------------------------*
       2600-WRITE-REGIME-RECORD.
      *-----------------------------------------------------------*
           IF  RGM-DATE EQUAL SPACE
               MOVE WS-RUN-DATE             TO RGM-DATE
           END-IF.
           MOVE RGM-DATE                    TO RGO-DATE.
           MOVE RGM-REGIME                  TO RGO-REGIME.
           MOVE RGM-CONFIDENCE              TO RGO-CONFIDENCE.
           WRITE REGIME-OUT-RECORD.
      *-----------------------------------------------------------*
      *    THE PER-SYMBOL HISTORY FILE IS ONE CONCATENATED, DATE-
      *    ASCENDING STREAM SORTED SYMBOL-WITHIN-SYMBOL TO MATCH THE
      *    UNIVERSE FILE'S OWN ORDER -- A ONE-RECORD LOOKAHEAD MATCH,
      *    NOT A KEYED READ. IF THE STREAM DOESN'T LINE UP WITH A
      *    UNIVERSE SYMBOL AT ALL, THAT SYMBOL SIMPLY ACCUMULATES
      *    ZERO ROWS AND FALLS INTO THE SAME SKIP PATH AS A SHORT
      *    HISTORY.
      *-----------------------------------------------------------*
       3000-SCORE-UNIVERSE.
      *-----------------------------------------------------------*
           PERFORM 3010-READ-SYMBOL-HISTORY.
           PERFORM 3100-SCORE-ONE-UNIVERSE-ENTRY
               VARYING UNIV-IDX FROM 1 BY 1
               UNTIL UNIV-IDX GREATER THAN UNIV-TAB-COUNT.
      *-----------------------------------------------------------*
       3010-READ-SYMBOL-HISTORY.
      *-----------------------------------------------------------*
           READ SYMBOL-HISTORY-FILE
               AT END MOVE 'Y'              TO WS-SYMBOL-HIST-EOF-SW.
      *-----------------------------------------------------------*
       3100-SCORE-ONE-UNIVERSE-ENTRY.
      *-----------------------------------------------------------*
           INITIALIZE OHLCV-HISTORY.
           PERFORM 3110-ACCUMULATE-SYMBOL-ROW
               UNTIL WS-SYMBOL-HIST-EOF
               OR OHLCV-SYMBOL NOT EQUAL UT-SYMBOL (UNIV-IDX).
           IF  OHLCV-ROW-COUNT LESS THAN 50
               PERFORM 3190-LOG-SKIPPED-SYMBOL
           ELSE
               CALL 'TAINDCLC' USING OHLCV-HISTORY, FEATURE-ROW
               CALL 'STKSCORE' USING FEATURE-ROW, SCORE-RECORD
               PERFORM 3150-ADD-SCORE-TO-TABLE
           END-IF.
      *-----------------------------------------------------------*
       3110-ACCUMULATE-SYMBOL-ROW.
      *-----------------------------------------------------------*
           ADD 1                            TO OHLCV-ROW-COUNT.
           MOVE OHLCV-SYMBOL     TO OHT-SYMBOL (OHLCV-ROW-COUNT).
           MOVE OHLCV-TRADE-DATE TO OHT-TRADE-DATE (OHLCV-ROW-COUNT).
           MOVE OHLCV-OPEN       TO OHT-OPEN (OHLCV-ROW-COUNT).
           MOVE OHLCV-HIGH       TO OHT-HIGH (OHLCV-ROW-COUNT).
           MOVE OHLCV-LOW        TO OHT-LOW (OHLCV-ROW-COUNT).
           MOVE OHLCV-CLOSE      TO OHT-CLOSE (OHLCV-ROW-COUNT).
           MOVE OHLCV-VOLUME     TO OHT-VOLUME (OHLCV-ROW-COUNT).
           PERFORM 3010-READ-SYMBOL-HISTORY.
      *-----------------------------------------------------------*
       3150-ADD-SCORE-TO-TABLE.
      *-----------------------------------------------------------*
           ADD 1                            TO SCORE-TAB-COUNT.
           MOVE SCR-SYMBOL       TO ST-SYMBOL (SCORE-TAB-COUNT).
           MOVE SCR-TREND-STRENGTH
                                 TO ST-TREND-STRENGTH (SCORE-TAB-COUNT).
           MOVE SCR-BREAKOUT-QUALITY
                                 TO ST-BREAKOUT-QUALITY (SCORE-TAB-COUNT).
           MOVE SCR-VOLATILITY   TO ST-VOLATILITY (SCORE-TAB-COUNT).
           MOVE SCR-RISK         TO ST-RISK (SCORE-TAB-COUNT).
           MOVE SCR-LIQUIDITY    TO ST-LIQUIDITY (SCORE-TAB-COUNT).
           MOVE SCR-COMPOSITE    TO ST-COMPOSITE (SCORE-TAB-COUNT).
           MOVE ZERO             TO ST-RANK (SCORE-TAB-COUNT).
      *-----------------------------------------------------------*
       3190-LOG-SKIPPED-SYMBOL.
      *-----------------------------------------------------------*
           ADD 1                            TO WS-SKIPPED-COUNT.
           MOVE 'Y'              TO UT-SKIPPED-SW (UNIV-IDX).
           DISPLAY 'TASCORDR: SYMBOL ' UT-SYMBOL (UNIV-IDX)
               ' SKIPPED -- ' OHLCV-ROW-COUNT
               ' CANDLES, FEWER THAN THE 50-ROW MINIMUM.'.
      *-----------------------------------------------------------*
       3900-CHECK-STOCKS-SCORED.
      *-----------------------------------------------------------*
           IF  SCORE-TAB-COUNT EQUAL ZERO
               DISPLAY 'TASCORDR: NO STOCK IN THE UNIVERSE WAS '
                   'SCORABLE -- ABEND.'
               MOVE 16                      TO RETURN-CODE
               PERFORM 8000-CLOSE-FILES
               GOBACK
           END-IF.
      *-----------------------------------------------------------*
       4000-PRINT-REPORT-HEADING.
      *-----------------------------------------------------------*
           MOVE WS-RUN-DATE                 TO HL1-RUN-DATE.
           MOVE UNIV-TAB-COUNT               TO HL3-UNIV-COUNT.
           MOVE SCORE-TAB-COUNT              TO HL3-SCORED-COUNT.
           MOVE WS-SKIPPED-COUNT             TO HL3-SKIPPED-COUNT.
           MOVE RGM-REGIME                   TO HL3-REGIME.
           MOVE RGM-CONFIDENCE               TO HL3-CONFIDENCE.
           MOVE HEADING-LINE-3               TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE HEADING-LINE-4               TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
      *    INPUT PROCEDURE OF THE RANKING SORT -- RELEASES EVERY
      *    SCORED STOCK FROM THE WORKING-STORAGE TABLE BUILT DURING
      *    THE UNIVERSE LOOP.
      *-----------------------------------------------------------*
       5000-RELEASE-SCORED-STOCKS SECTION.
      *-----------------------------------------------------------*
           PERFORM 5010-RELEASE-ONE-SCORE
               VARYING WS-SORT-IDX FROM 1 BY 1
               UNTIL WS-SORT-IDX GREATER THAN SCORE-TAB-COUNT.
       5000-DUMMY SECTION.
      *-----------------------------------------------------------*
       5010-RELEASE-ONE-SCORE.
      *-----------------------------------------------------------*
           MOVE ST-SYMBOL (WS-SORT-IDX)      TO SS-SYMBOL.
           MOVE ST-TREND-STRENGTH (WS-SORT-IDX)
                                              TO SS-TREND.
           MOVE ST-BREAKOUT-QUALITY (WS-SORT-IDX)
                                              TO SS-BREAKOUT.
           MOVE ST-VOLATILITY (WS-SORT-IDX)  TO SS-VOLATILITY.
           MOVE ST-RISK (WS-SORT-IDX)        TO SS-RISK.
           MOVE ST-LIQUIDITY (WS-SORT-IDX)   TO SS-LIQUIDITY.
           MOVE ST-COMPOSITE (WS-SORT-IDX)   TO SS-COMPOSITE.
           MOVE SPACE                        TO SORT-SCORE-RECORD
                                                  (16:10).
           RELEASE SORT-SCORE-RECORD.
      *-----------------------------------------------------------*
      *    OUTPUT PROCEDURE OF THE RANKING SORT -- RECORDS COME BACK
      *    DESCENDING BY COMPOSITE, SO RANK IS JUST A RUNNING COUNT.
      *    WRITES THE SCORE FILE AND, FOR THE FIRST TEN, THE REPORT
      *    DETAIL LINE.
      *-----------------------------------------------------------*
       6000-RETURN-AND-RANK-STOCKS SECTION.
      *-----------------------------------------------------------*
           PERFORM 6010-RETURN-ONE-SCORE.
           PERFORM 6100-PROCESS-ONE-RANKED-SCORE
               UNTIL WS-SORT-RETURN-EOF.
       6000-DUMMY SECTION.
      *-----------------------------------------------------------*
       6010-RETURN-ONE-SCORE.
      *-----------------------------------------------------------*
           RETURN SORT-SCORE-FILE
               AT END MOVE 'Y'              TO WS-SORT-RETURN-EOF-SW.
      *-----------------------------------------------------------*
       6100-PROCESS-ONE-RANKED-SCORE.
      *-----------------------------------------------------------*
           IF  NOT WS-SORT-RETURN-EOF
               ADD 1                        TO WS-RANK-COUNTER
               MOVE SS-SYMBOL               TO SO-SYMBOL
               MOVE SS-TREND                TO SO-TREND-STRENGTH
               MOVE SS-BREAKOUT             TO SO-BREAKOUT-QUALITY
               MOVE SS-VOLATILITY           TO SO-VOLATILITY
               MOVE SS-RISK                 TO SO-RISK
               MOVE SS-LIQUIDITY            TO SO-LIQUIDITY
               MOVE SS-COMPOSITE            TO SO-COMPOSITE
               MOVE WS-RANK-COUNTER         TO SO-RANK
               WRITE SCORE-OUT-RECORD
               IF  WS-RANK-COUNTER NOT GREATER THAN 10
                   PERFORM 6200-PRINT-ONE-DETAIL-LINE
               END-IF
               PERFORM 6010-RETURN-ONE-SCORE
           END-IF.
      *-----------------------------------------------------------*
       6200-PRINT-ONE-DETAIL-LINE.
      *-----------------------------------------------------------*
           MOVE WS-RANK-COUNTER              TO DL-RANK.
           MOVE SS-SYMBOL                    TO DL-SYMBOL.
           MOVE SS-TREND                     TO DL-TREND.
           MOVE SS-BREAKOUT                  TO DL-BREAKOUT.
           MOVE SS-LIQUIDITY                 TO DL-LIQUIDITY.
           MOVE SS-RISK                      TO DL-RISK.
           MOVE SS-COMPOSITE                 TO DL-COMPOSITE.
           MOVE DETAIL-LINE                  TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
       8000-CLOSE-FILES.
      *-----------------------------------------------------------*
           CLOSE UNIVERSE-FILE
                 SYMBOL-HISTORY-FILE
                 INDEX-HISTORY-FILE
                 REGIME-OUT-FILE
                 SCORE-OUT-FILE
                 PRINT-FILE.
      *-----------------------------------------------------------*
       9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
               PERFORM 9100-PRINT-HEADING-LINES.
           MOVE NEXT-REPORT-LINE             TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
       9100-PRINT-HEADING-LINES.
      *-----------------------------------------------------------*
           MOVE PAGE-COUNT                   TO HL1-PAGE-COUNT.
           MOVE HEADING-LINE-1                TO PRINT-LINE.
           PERFORM 9110-WRITE-TOP-OF-PAGE.
           MOVE 2                            TO LINE-SPACEING.
           MOVE HEADING-LINE-2                TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
           ADD  1                            TO PAGE-COUNT.
           MOVE 1                            TO LINE-SPACEING.
           MOVE 5                            TO LINE-COUNT.
      *-----------------------------------------------------------*
       9110-WRITE-TOP-OF-PAGE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING PAGE.
           MOVE SPACE                        TO PRINT-LINE.
      *-----------------------------------------------------------*
       9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING LINE-SPACEING.
           MOVE SPACE                        TO PRINT-LINE.
           ADD  1                            TO LINE-COUNT.
           MOVE 1                            TO LINE-SPACEING.
      *-----------------------------------------------------------*
       9500-DISPLAY-RUN-SUMMARY-TRACE.
      *-----------------------------------------------------------*
           DISPLAY 'TASCORDR: RUN DATE (OLD YYMMDD VIEW) = '
               WS-RUN-DATE-OLD-YYYY WS-RUN-DATE-OLD-MM
               WS-RUN-DATE-OLD-DD.
           MOVE UNIV-TAB-COUNT                TO WS-UNIV-COUNT-SAVE.
           MOVE SCORE-TAB-COUNT                TO WS-SCORED-COUNT-SAVE.
           MOVE WS-SKIPPED-COUNT               TO WS-SKIPPED-COUNT-SAVE.
           PERFORM 9510-DISPLAY-ONE-SUMMARY-FIGURE
               VARYING WS-SUMMARY-IDX FROM 1 BY 1
               UNTIL WS-SUMMARY-IDX GREATER THAN 3.
      *-----------------------------------------------------------*
       9510-DISPLAY-ONE-SUMMARY-FIGURE.
      *-----------------------------------------------------------*
           DISPLAY 'TASCORDR: RUN-TOTAL(' WS-SUMMARY-IDX ') = '
               WS-RUN-SUMMARY-ENTRY (WS-SUMMARY-IDX).
      *-----------------------------------------------------------*
