      *---------------------------------------------------------------*
      * COPYLIB SUMMRC  -  THE ONE-PER-RUN BACKTEST SUMMARY RECORD.   *
      *      04/24/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  SUMMARY-RECORD.
           05  SUM-START-DATE              PIC X(10).
           05  SUM-END-DATE                PIC X(10).
           05  SUM-INITIAL-CAPITAL         PIC S9(11)V99.
           05  SUM-FINAL-CAPITAL           PIC S9(11)V99.
           05  SUM-TOTAL-RETURN-PCT        PIC S9(03)V99.
           05  SUM-TOTAL-TRADES            PIC 9(05).
           05  SUM-WINNING-TRADES          PIC 9(05).
           05  SUM-LOSING-TRADES           PIC 9(05).
           05  SUM-WIN-RATE                PIC 9(03)V99.
           05  SUM-MAX-DRAWDOWN-PCT        PIC 9(03)V99.
           05  SUM-AVG-TRADE-PNL           PIC S9(09)V99.
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
