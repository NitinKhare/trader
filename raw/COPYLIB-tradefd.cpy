      *---------------------------------------------------------------*
      * COPYLIB TRADEFD  -  ONE CLOSED TRADE, AS WRITTEN TO THE       *
      * BACKTEST TRADE LEDGER (U5 OUTPUT) OR READ BACK IN AS INPUT    *
      * TO THE PER-STRATEGY LEDGER USED BY U6 (SEE STRATIFD).         *
      *      04/22/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  TRADE-RECORD.
           05  TRD-SYMBOL                  PIC X(15).
           05  TRD-ENTRY-DATE              PIC X(10).
           05  TRD-EXIT-DATE               PIC X(10).
           05  TRD-ENTRY-PRICE             PIC S9(5)V99.
           05  TRD-EXIT-PRICE              PIC S9(5)V99.
           05  TRD-STOP-LOSS               PIC S9(5)V99.
           05  TRD-TARGET                  PIC S9(5)V99.
           05  TRD-QUANTITY                PIC 9(07).
           05  TRD-PNL                     PIC S9(9)V99.
           05  TRD-EXIT-REASON             PIC X(10).
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
