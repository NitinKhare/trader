      *---------------------------------------------------------------*
      * COPYLIB PRTCTL  -  SHARED PRINT-CONTROL BLOCK                 *
      * ALL REPORT-PRODUCING PROGRAMS IN THE SWING DESK BATCH SUITE   *
      * COPY THIS BLOCK SO THAT PAGE BREAK AND RUN-DATE HANDLING IS   *
      * IDENTICAL ACROSS TASCORDR, BKTSTRUN AND STRATRPT.             *
      *      02/11/88 R.HALVERSEN   ORIGINAL FOR THE DESK'S DAILY     *
      *                             TICKER-TAPE CLOSING P&L PRINT     *
      *      03/02/98 T.VANCE       CARRIED FORWARD TO SWING DESK     *
      *                             SCORING/BACKTEST SUITE, WIDENED   *
      *                             WS-CURRENT-YEAR TO 4 DIGITS (Y2K) *
      *---------------------------------------------------------------*
       01  PC-PAGE-CONTROL.
           05  PAGE-COUNT                  PIC 9(04) USAGE COMP
                                            VALUE 1.
           05  LINE-COUNT                  PIC 9(04) USAGE COMP
                                            VALUE 99.
           05  LINES-ON-PAGE               PIC 9(04) USAGE COMP
                                            VALUE 55.
           05  LINE-SPACEING               PIC 9(02) USAGE COMP
                                            VALUE 1.
      *---------------------------------------------------------------*
       01  WS-CURRENT-DATE-DATA.
           05  WS-CURRENT-YEAR             PIC 9(04).
           05  WS-CURRENT-MONTH            PIC 9(02).
           05  WS-CURRENT-DAY              PIC 9(02).
      *    THE OLD 2-DIGIT YEAR PULL IS KEPT HERE, REDEFINED, SO A
      *    PRE-Y2K DISPLAY FIELD CAN STILL BE FED FROM THE SAME ACCEPT.
           05  WS-CURRENT-DATE-OLD REDEFINES WS-CURRENT-DATE-DATA.
               10  WS-CURRENT-CENTURY      PIC 9(02).
               10  WS-CURRENT-YEAR-2       PIC 9(02).
               10  WS-CURRENT-MONTH-2      PIC 9(02).
               10  WS-CURRENT-DAY-2        PIC 9(02).
      *---------------------------------------------------------------*
