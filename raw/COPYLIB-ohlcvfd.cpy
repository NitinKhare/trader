      *---------------------------------------------------------------*
      * COPYLIB OHLCVFD  -  ONE DAILY CANDLE, AS IT SITS ON THE       *
      * DAILY PRICE HISTORY FILES (ONE FILE PER TICKER, PLUS ONE      *
      * FOR THE NIFTY50 INDEX). RECORDS ARE DATE-ASCENDING WITHIN     *
      * A FILE. FIXED FIELDS, NO DELIMITERS.                          *
      *      04/14/98 T.VANCE       ORIGINAL LAYOUT                   *
      *---------------------------------------------------------------*
       01  OHLCV-CANDLE-RECORD.
           05  OHLCV-SYMBOL                PIC X(15).
           05  OHLCV-TRADE-DATE            PIC X(10).
           05  OHLCV-OPEN                  PIC S9(5)V99.
           05  OHLCV-HIGH                  PIC S9(5)V99.
           05  OHLCV-LOW                   PIC S9(5)V99.
           05  OHLCV-CLOSE                 PIC S9(5)V99.
           05  OHLCV-VOLUME                PIC 9(10).
           05  FILLER                      PIC X(10).
      *---------------------------------------------------------------*
