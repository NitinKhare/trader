      *---------------------------------------------------------------*
      * COPYLIB STATTBL  -  WORKING-STORAGE ACCUMULATORS, ONE ROW PER *
      * STRATEGY REQUESTED ON THIS RUN OF STRATRPT. GROSS-PROFIT AND  *
      * GROSS-LOSS ACCUMULATE SEPARATELY SO THE PROFIT FACTOR CAN BE  *
      * TAKEN AT THE END WITHOUT RE-READING THE LEDGER.               *
      *      04/26/98 T.VANCE       ORIGINAL, 10-STRATEGY TABLE       *
      *---------------------------------------------------------------*
       01  STRATEGY-TOTALS-AREA.
           05  STRAT-TAB-COUNT             PIC 9(02) USAGE COMP
                                            VALUE 0.
           05  STRATEGY-TOTALS-TABLE OCCURS 10 TIMES
                                     INDEXED BY STRAT-IDX.
               10  STT-STRATEGY            PIC X(20).
               10  STT-TOTAL-TRADES        PIC 9(05).
               10  STT-WINNING-TRADES      PIC 9(05).
               10  STT-LOSING-TRADES       PIC 9(05).
               10  STT-TOTAL-PNL           PIC S9(11)V99.
               10  STT-GROSS-PROFIT        PIC 9(11)V99.
               10  STT-GROSS-LOSS          PIC 9(11)V99.
      *---------------------------------------------------------------*
