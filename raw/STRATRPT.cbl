      *****************************************************************
      * PROGRAM NAME:    STRATRPT
      * ORIGINAL AUTHOR: T. VANCE
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 04/26/88 T.VANCE        CREATED. READS THE STRATEGY-TAGGED TRADE
      *                         LEDGER, TOTALS EACH STRATEGY FOUND ON
      *                         IT, AND PRINTS A BLOCK PER STRATEGY.
      *                         SWG-0044.
      * 05/19/91 R.HALVERSEN    ADDED THE MULTI-STRATEGY COMPARISON
      *                         TABLE, SORTED DESCENDING BY TOTAL P&L,
      *                         PER THE DESK MANAGER'S REQUEST. SWG-0058.
      * 12/29/98 M.OKONKWO      Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON
      *                         THIS PROGRAM. SIGNED OFF CLEAN.
      * 06/18/07 D.PRZYBYLSKI   RUPEE SIGN ON THE COMPARISON TABLE WAS
      *                         GARBLING ON THE OFFSITE PRINTERS --
      *                         CHANGED TO THE LITERAL "RS." SWG-0157.
      * 08/13/07 D.PRZYBYLSKI   ADDED AN OLD 2-DIGIT-YEAR VIEW OF THE
      *                         RUN DATE ON THE END-OF-RUN TRACE FOR
      *                         THE OVERNIGHT SCHEDULER FEED, SAME AS
      *                         TASCORDR CARRIES. SWG-0163.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STRATRPT.
       AUTHOR.        T. VANCE.
       INSTALLATION.  APEX SWING DESK.
       DATE-WRITTEN.  04/26/1988.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
       ENVIRONMENT DIVISION.
      *-----------------------------------------------------------*
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------*
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT STRATEGY-LEDGER-FILE
               ASSIGN TO STRATIN.
           SELECT STRATEGY-SORT-FILE
               ASSIGN TO SORTWK1.
           SELECT PRINT-FILE
               ASSIGN TO PRTFILE.
      *****************************************************************
       DATA DIVISION.
      *-----------------------------------------------------------*
       FILE SECTION.
      *-----------------------------------------------------------*
       FD  STRATEGY-LEDGER-FILE RECORDING MODE F.
       COPY STRATFD.
      *-----------------------------------------------------------*
      *    SORT WORK RECORD FOR THE COMPARISON TABLE -- SAME FIVE
      *    FIGURES AS THE ANALYSIS BLOCK, KEYED FOR A DESCENDING SORT
      *    ON TOTAL P&L.
      *-----------------------------------------------------------*
       SD  STRATEGY-SORT-FILE RECORDING MODE F.
       01  SORT-STRATEGY-RECORD.
           05  SR-STRATEGY                 PIC X(20).
           05  SR-TOTAL-TRADES             PIC 9(05).
           05  SR-WIN-RATE                 PIC 9(03)V99.
           05  SR-TOTAL-PNL                PIC S9(11)V99.
           05  SR-PROFIT-FACTOR            PIC 9(03)V99.
      *-----------------------------------------------------------*
       FD  PRINT-FILE RECORDING MODE F.
       01  PRINT-RECORD.
           05  PRINT-LINE                  PIC X(132).
      *-----------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *-----------------------------------------------------------*
       01  WS-EOF-SWITCHES.
           05  WS-LEDGER-EOF-SW            PIC X(01) VALUE 'N'.
               88  WS-LEDGER-EOF                       VALUE 'Y'.
           05  WS-SORT-RETURN-EOF-SW       PIC X(01) VALUE 'N'.
               88  WS-SORT-RETURN-EOF                  VALUE 'Y'.
      *-----------------------------------------------------------*
      *    THIS PROGRAM'S OWN COPY OF THE RUN DATE. BUILT FROM
      *    ACCEPT FROM DATE, THE SAME AS EVERY OTHER REPORT ON THE
      *    DESK -- NO INTRINSIC FUNCTION IS USED ANYWHERE HERE.
      *-----------------------------------------------------------*
       01  WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-YYYY            PIC 9(04).
           05  WS-RUN-DATE-DASH1           PIC X(01) VALUE '-'.
           05  WS-RUN-DATE-MM              PIC 9(02).
           05  WS-RUN-DATE-DASH2           PIC X(01) VALUE '-'.
           05  WS-RUN-DATE-DD              PIC 9(02).
       01  WS-RUN-DATE REDEFINES WS-RUN-DATE-AREA
                                            PIC X(10).
      *-----------------------------------------------------------*
      *    OLD 2-DIGIT-YEAR VIEW OF THE RUN DATE, KEPT SO THE
      *    OVERNIGHT SCHEDULER FEED THAT STILL WANTS A YYMMDD
      *    STAMP ON THE CONSOLE TRACE DOES NOT HAVE TO CHANGE.
      *-----------------------------------------------------------*
       01  WS-RUN-DATE-OLD REDEFINES WS-RUN-DATE-AREA.
           05  WS-RUN-DATE-OLD-YYYY        PIC 9(04).
           05  FILLER                      PIC X(01).
           05  WS-RUN-DATE-OLD-MM          PIC 9(02).
           05  FILLER                      PIC X(01).
           05  WS-RUN-DATE-OLD-DD          PIC 9(02).
      *-----------------------------------------------------------*
      *    DIAGNOSTIC END-OF-RUN COUNTS, HELD AS A TABLE THE SAME
      *    WAY TASCORDR DOES SO THE CONSOLE TRACE CAN LOOP OVER THEM.
      *-----------------------------------------------------------*
       01  WS-RUN-SUMMARY-AREA.
           05  WS-STRATEGIES-FOUND         PIC 9(04) USAGE COMP.
           05  WS-COMPARISON-PRINTED-SW    PIC X(01) VALUE 'N'.
               88  WS-COMPARISON-PRINTED               VALUE 'Y'.
           05  FILLER                      PIC X(05).
       01  WS-RUN-SUMMARY-TABLE REDEFINES WS-RUN-SUMMARY-AREA.
           05  WS-SUMMARY-ENTRY OCCURS 2 TIMES
                                 INDEXED BY WS-SUMMARY-IDX
                                 PIC X(05).
      *-----------------------------------------------------------*
       COPY PRTCTL.
      *-----------------------------------------------------------*
       01  PRINT-LINES.
           05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
      *-----------------------------------------------------------*
       01  HEADING-LINES.
           05  HEADING-LINE-1.
               10  FILLER      PIC X(20) VALUE
                   ' APEX SWING DESK -- '.
               10  FILLER      PIC X(20) VALUE
                   'STRATEGY ANALYSIS   '.
               10  FILLER      PIC X(20) VALUE
                   'REPORT              '.
               10  FILLER      PIC X(11) VALUE SPACE.
               10  FILLER      PIC X(08) VALUE 'RUN-DT: '.
               10  HL1-RUN-DATE            PIC X(10).
               10  FILLER      PIC X(07) VALUE ' PAGE: '.
               10  HL1-PAGE-COUNT          PIC ZZ9.
           05  HEADING-LINE-2.
               10  FILLER      PIC X(20) VALUE
                   ' -------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '--------------------'.
               10  FILLER      PIC X(20) VALUE
                   '                    '.
      *-----------------------------------------------------------*
      *    ONE STRATEGY'S ANALYSIS BLOCK.
      *-----------------------------------------------------------*
       01  STRATEGY-BLOCK-LINES.
           05  SB-LINE-1.
               10  FILLER      PIC X(11) VALUE ' STRATEGY: '.
               10  SBL1-STRATEGY           PIC X(20).
           05  SB-LINE-2.
               10  FILLER      PIC X(08) VALUE ' TRADES:'.
               10  SBL2-TOTAL-TRADES       PIC ZZZZ9.
               10  FILLER      PIC X(08) VALUE '  WINS: '.
               10  SBL2-WINNING-TRADES     PIC ZZZZ9.
               10  FILLER      PIC X(10) VALUE '  LOSSES: '.
               10  SBL2-LOSING-TRADES      PIC ZZZZ9.
               10  FILLER      PIC X(11) VALUE '  WIN-PCT: '.
               10  SBL2-WIN-RATE           PIC ZZ9.99.
           05  SB-LINE-3.
               10  FILLER      PIC X(12) VALUE ' TOTAL PNL: '.
               10  SBL3-TOTAL-PNL          PIC Z,ZZZ,ZZ9.99-.
               10  FILLER      PIC X(10) VALUE '   AVG-PNL'.
               10  FILLER      PIC X(02) VALUE ': '.
               10  SBL3-AVG-PNL            PIC Z,ZZZ,ZZ9.99-.
           05  SB-LINE-4.
               10  FILLER      PIC X(15) VALUE ' GROSS PROFIT: '.
               10  SBL4-GROSS-PROFIT       PIC Z,ZZZ,ZZ9.99.
               10  FILLER      PIC X(15) VALUE '   GROSS LOSS: '.
               10  SBL4-GROSS-LOSS         PIC Z,ZZZ,ZZ9.99.
               10  FILLER      PIC X(15) VALUE '   P-FACTOR:   '.
               10  SBL4-PROFIT-FACTOR      PIC ZZ9.99.
           05  SB-LINE-5    PIC X(60) VALUE SPACE.
      *-----------------------------------------------------------*
      *    COMPARISON TABLE HEADING + DETAIL LINE. CURRENCY IS
      *    RENDERED "RS." RATHER THAN THE SOURCE SYSTEM'S RUPEE
      *    GLYPH -- SEE 06/18/07 CHANGE ABOVE.
      *-----------------------------------------------------------*
       01  CT-HEADING-LINE.
           05  FILLER          PIC X(24) VALUE
               ' STRATEGY               '.
           05  FILLER          PIC X(12) VALUE 'TRADES  WIN%'.
           05  FILLER          PIC X(20) VALUE
               '      PNL (RS.)     '.
           05  FILLER          PIC X(10) VALUE 'P-FACTOR'.
       01  CT-DETAIL-LINE.
           05  CTL-STRATEGY                PIC X(20).
           05  FILLER                      PIC X(04) VALUE SPACE.
           05  CTL-TOTAL-TRADES            PIC ZZZZZZZZZ9.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  CTL-WIN-RATE                PIC ZZ9.9.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  CTL-TOTAL-PNL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                      PIC X(02) VALUE SPACE.
           05  CTL-PROFIT-FACTOR           PIC ZZZ9.99.
      *-----------------------------------------------------------*
       COPY STATTBL.
       COPY STRATRC.
      *****************************************************************
       PROCEDURE DIVISION.
      *-----------------------------------------------------------*
       0000-MAIN-ROUTINE.
      *-----------------------------------------------------------*
           PERFORM 1000-OPEN-FILES.
           PERFORM 2000-LOAD-STRATEGY-LEDGER.
           PERFORM 2900-CHECK-ANY-STRATEGIES.
           PERFORM 3000-PRINT-ONE-STRATEGY-BLOCK
               VARYING STRAT-IDX FROM 1 BY 1
               UNTIL STRAT-IDX GREATER THAN STRAT-TAB-COUNT.
           IF  STRAT-TAB-COUNT GREATER THAN 1
               SORT STRATEGY-SORT-FILE
                   ON DESCENDING KEY SR-TOTAL-PNL
                   INPUT PROCEDURE IS 4100-RELEASE-STRATEGIES
                   OUTPUT PROCEDURE IS 4200-RETURN-AND-PRINT-STRATEGIES
               MOVE 'Y'                     TO WS-COMPARISON-PRINTED-SW
           END-IF.
           MOVE STRAT-TAB-COUNT              TO WS-STRATEGIES-FOUND.
           DISPLAY 'STRATRPT: RUN DATE (OLD YYMMDD VIEW) = '
               WS-RUN-DATE-OLD-YYYY WS-RUN-DATE-OLD-MM
               WS-RUN-DATE-OLD-DD.
           DISPLAY 'STRATRPT: STRATEGIES ANALYZED = '
               WS-STRATEGIES-FOUND.
           DISPLAY 'STRATRPT: COMPARISON TABLE PRINTED = '
               WS-COMPARISON-PRINTED-SW.
           PERFORM 9000-CLOSE-FILES.
           GOBACK.
      *-----------------------------------------------------------*
       1000-OPEN-FILES.
      *-----------------------------------------------------------*
           OPEN INPUT  STRATEGY-LEDGER-FILE.
           OPEN OUTPUT PRINT-FILE.
      *-----------------------------------------------------------*
       2000-LOAD-STRATEGY-LEDGER.
      *-----------------------------------------------------------*
           MOVE ZERO                        TO STRAT-TAB-COUNT.
           PERFORM 2010-READ-ONE-TRADE.
           PERFORM 2020-ACCUMULATE-ONE-TRADE
               UNTIL WS-LEDGER-EOF.
           CLOSE STRATEGY-LEDGER-FILE.
      *-----------------------------------------------------------*
       2010-READ-ONE-TRADE.
      *-----------------------------------------------------------*
           READ STRATEGY-LEDGER-FILE
               AT END MOVE 'Y'              TO WS-LEDGER-EOF-SW.
      *-----------------------------------------------------------*
      *    FIND THIS TRADE'S STRATEGY IN THE TOTALS TABLE, ADDING A
      *    NEW ROW WHEN THE STRATEGY HAS NOT BEEN SEEN BEFORE ON
      *    THIS LEDGER.
      *-----------------------------------------------------------*
       2020-ACCUMULATE-ONE-TRADE.
      *-----------------------------------------------------------*
           SET STRAT-IDX                    TO 1.
           SEARCH STRATEGY-TOTALS-TABLE
               AT END
                   PERFORM 2030-ADD-NEW-STRATEGY
               WHEN STT-STRATEGY (STRAT-IDX) EQUAL STD-STRATEGY
                   PERFORM 2040-POST-TRADE-TO-STRATEGY
           END-SEARCH.
           PERFORM 2010-READ-ONE-TRADE.
      *-----------------------------------------------------------*
       2030-ADD-NEW-STRATEGY.
      *-----------------------------------------------------------*
           ADD 1                            TO STRAT-TAB-COUNT.
           SET STRAT-IDX                    TO STRAT-TAB-COUNT.
           MOVE STD-STRATEGY TO STT-STRATEGY (STRAT-IDX).
           MOVE ZERO         TO STT-TOTAL-TRADES (STRAT-IDX)
                                 STT-WINNING-TRADES (STRAT-IDX)
                                 STT-LOSING-TRADES (STRAT-IDX)
                                 STT-TOTAL-PNL (STRAT-IDX)
                                 STT-GROSS-PROFIT (STRAT-IDX)
                                 STT-GROSS-LOSS (STRAT-IDX).
           PERFORM 2040-POST-TRADE-TO-STRATEGY.
      *-----------------------------------------------------------*
       2040-POST-TRADE-TO-STRATEGY.
      *-----------------------------------------------------------*
           ADD 1                    TO STT-TOTAL-TRADES (STRAT-IDX).
           ADD STD-PNL              TO STT-TOTAL-PNL (STRAT-IDX).
           IF  STD-PNL GREATER THAN ZERO
               ADD 1                TO STT-WINNING-TRADES (STRAT-IDX)
               ADD STD-PNL          TO STT-GROSS-PROFIT (STRAT-IDX)
           ELSE
               ADD 1                TO STT-LOSING-TRADES (STRAT-IDX)
               SUBTRACT STD-PNL     FROM STT-GROSS-LOSS (STRAT-IDX)
           END-IF.
      *-----------------------------------------------------------*
       2900-CHECK-ANY-STRATEGIES.
      *-----------------------------------------------------------*
           IF  STRAT-TAB-COUNT EQUAL ZERO
               DISPLAY 'STRATRPT: NO STRATEGIES ON LEDGER -- ABEND'
               MOVE 16                      TO RETURN-CODE
               PERFORM 9000-CLOSE-FILES
               GOBACK
           END-IF.
      *-----------------------------------------------------------*
      *    ONE STRATEGY'S FIGURES, DERIVED FROM THE TOTALS TABLE AND
      *    PRINTED AS A FOUR-LINE BLOCK.
      *-----------------------------------------------------------*
       3000-PRINT-ONE-STRATEGY-BLOCK.
      *-----------------------------------------------------------*
           PERFORM 3100-DERIVE-ANALYSIS-RECORD.
           MOVE SAR-STRATEGY                 TO SBL1-STRATEGY.
           MOVE SAR-TOTAL-TRADES              TO SBL2-TOTAL-TRADES.
           MOVE SAR-WINNING-TRADES            TO SBL2-WINNING-TRADES.
           MOVE SAR-LOSING-TRADES             TO SBL2-LOSING-TRADES.
           MOVE SAR-WIN-RATE                  TO SBL2-WIN-RATE.
           MOVE SAR-TOTAL-PNL                 TO SBL3-TOTAL-PNL.
           MOVE SAR-AVG-PNL                   TO SBL3-AVG-PNL.
           MOVE SAR-GROSS-PROFIT              TO SBL4-GROSS-PROFIT.
           MOVE SAR-GROSS-LOSS                TO SBL4-GROSS-LOSS.
           MOVE SAR-PROFIT-FACTOR             TO SBL4-PROFIT-FACTOR.
           MOVE SB-LINE-1                     TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE SB-LINE-2                     TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE SB-LINE-3                     TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE SB-LINE-4                     TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           MOVE SB-LINE-5                     TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
      *    BUILDS STRATEGY-ANALYSIS-RECORD FROM ROW STRAT-IDX OF THE
      *    TOTALS TABLE -- WIN RATE, AVG PNL AND PROFIT FACTOR ARE
      *    ZERO WHEN THE DENOMINATOR IS ZERO (NO TRADES / NO LOSSES).
      *-----------------------------------------------------------*
       3100-DERIVE-ANALYSIS-RECORD.
      *-----------------------------------------------------------*
           MOVE STT-STRATEGY (STRAT-IDX)      TO SAR-STRATEGY.
           MOVE STT-TOTAL-TRADES (STRAT-IDX)  TO SAR-TOTAL-TRADES.
           MOVE STT-WINNING-TRADES (STRAT-IDX) TO SAR-WINNING-TRADES.
           MOVE STT-LOSING-TRADES (STRAT-IDX) TO SAR-LOSING-TRADES.
           MOVE STT-TOTAL-PNL (STRAT-IDX)     TO SAR-TOTAL-PNL.
           MOVE STT-GROSS-PROFIT (STRAT-IDX)  TO SAR-GROSS-PROFIT.
           MOVE STT-GROSS-LOSS (STRAT-IDX)    TO SAR-GROSS-LOSS.
           IF  STT-TOTAL-TRADES (STRAT-IDX) GREATER THAN ZERO
               COMPUTE SAR-WIN-RATE ROUNDED =
                       (STT-WINNING-TRADES (STRAT-IDX) /
                        STT-TOTAL-TRADES (STRAT-IDX)) * 100
               COMPUTE SAR-AVG-PNL ROUNDED =
                       STT-TOTAL-PNL (STRAT-IDX) /
                       STT-TOTAL-TRADES (STRAT-IDX)
           ELSE
               MOVE ZERO                     TO SAR-WIN-RATE
               MOVE ZERO                     TO SAR-AVG-PNL
           END-IF.
           IF  STT-GROSS-LOSS (STRAT-IDX) GREATER THAN ZERO
               COMPUTE SAR-PROFIT-FACTOR ROUNDED =
                       STT-GROSS-PROFIT (STRAT-IDX) /
                       STT-GROSS-LOSS (STRAT-IDX)
           ELSE
               MOVE ZERO                     TO SAR-PROFIT-FACTOR
           END-IF.
      *-----------------------------------------------------------*
      *    INPUT PROCEDURE OF THE COMPARISON SORT -- RELEASES ONE
      *    SORT RECORD PER STRATEGY IN THE TOTALS TABLE.
      *-----------------------------------------------------------*
       4100-RELEASE-STRATEGIES SECTION.
      *-----------------------------------------------------------*
           PERFORM 4110-RELEASE-ONE-STRATEGY
               VARYING STRAT-IDX FROM 1 BY 1
               UNTIL STRAT-IDX GREATER THAN STRAT-TAB-COUNT.
       4100-DUMMY SECTION.
      *-----------------------------------------------------------*
       4110-RELEASE-ONE-STRATEGY.
      *-----------------------------------------------------------*
           PERFORM 3100-DERIVE-ANALYSIS-RECORD.
           MOVE SAR-STRATEGY                  TO SR-STRATEGY.
           MOVE SAR-TOTAL-TRADES               TO SR-TOTAL-TRADES.
           MOVE SAR-WIN-RATE                   TO SR-WIN-RATE.
           MOVE SAR-TOTAL-PNL                  TO SR-TOTAL-PNL.
           MOVE SAR-PROFIT-FACTOR              TO SR-PROFIT-FACTOR.
           RELEASE SORT-STRATEGY-RECORD.
      *-----------------------------------------------------------*
      *    OUTPUT PROCEDURE OF THE COMPARISON SORT -- RECORDS COME
      *    BACK DESCENDING BY TOTAL P&L. PRINTS THE HEADING ONCE,
      *    THEN ONE DETAIL LINE PER STRATEGY.
      *-----------------------------------------------------------*
       4200-RETURN-AND-PRINT-STRATEGIES SECTION.
      *-----------------------------------------------------------*
           MOVE CT-HEADING-LINE               TO NEXT-REPORT-LINE.
           PERFORM 9000-PRINT-REPORT-LINE.
           PERFORM 4210-RETURN-ONE-STRATEGY.
           PERFORM 4220-PRINT-ONE-COMPARISON-LINE
               UNTIL WS-SORT-RETURN-EOF.
       4200-DUMMY SECTION.
      *-----------------------------------------------------------*
       4210-RETURN-ONE-STRATEGY.
      *-----------------------------------------------------------*
           RETURN STRATEGY-SORT-FILE
               AT END MOVE 'Y'              TO WS-SORT-RETURN-EOF-SW.
      *-----------------------------------------------------------*
       4220-PRINT-ONE-COMPARISON-LINE.
      *-----------------------------------------------------------*
           IF  NOT WS-SORT-RETURN-EOF
               MOVE SR-STRATEGY              TO CTL-STRATEGY
               MOVE SR-TOTAL-TRADES          TO CTL-TOTAL-TRADES
               MOVE SR-WIN-RATE              TO CTL-WIN-RATE
               MOVE SR-TOTAL-PNL             TO CTL-TOTAL-PNL
               MOVE SR-PROFIT-FACTOR         TO CTL-PROFIT-FACTOR
               MOVE CT-DETAIL-LINE           TO NEXT-REPORT-LINE
               PERFORM 9000-PRINT-REPORT-LINE
               PERFORM 4210-RETURN-ONE-STRATEGY
           END-IF.
      *-----------------------------------------------------------*
       9000-PRINT-REPORT-LINE.
      *-----------------------------------------------------------*
           IF  LINE-COUNT GREATER THAN LINES-ON-PAGE
               PERFORM 9100-PRINT-HEADING-LINES.
           MOVE NEXT-REPORT-LINE              TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
       9100-PRINT-HEADING-LINES.
      *-----------------------------------------------------------*
           ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
           MOVE WS-CURRENT-YEAR                TO WS-RUN-DATE-YYYY.
           MOVE WS-CURRENT-MONTH                TO WS-RUN-DATE-MM.
           MOVE WS-CURRENT-DAY                  TO WS-RUN-DATE-DD.
           MOVE WS-RUN-DATE                     TO HL1-RUN-DATE.
           MOVE PAGE-COUNT                    TO HL1-PAGE-COUNT.
           MOVE HEADING-LINE-1                 TO PRINT-LINE.
           PERFORM 9110-WRITE-TOP-OF-PAGE.
           MOVE 2                             TO LINE-SPACEING.
           MOVE HEADING-LINE-2                 TO PRINT-LINE.
           PERFORM 9120-WRITE-PRINT-LINE.
           ADD  1                             TO PAGE-COUNT.
           MOVE 1                             TO LINE-SPACEING.
           MOVE 3                             TO LINE-COUNT.
      *-----------------------------------------------------------*
       9110-WRITE-TOP-OF-PAGE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING PAGE.
           MOVE SPACE                         TO PRINT-LINE.
      *-----------------------------------------------------------*
       9120-WRITE-PRINT-LINE.
      *-----------------------------------------------------------*
           WRITE PRINT-RECORD
               AFTER ADVANCING LINE-SPACEING.
           MOVE SPACE                         TO PRINT-LINE.
           ADD  1                             TO LINE-COUNT.
           MOVE 1                             TO LINE-SPACEING.
      *-----------------------------------------------------------*
       9000-CLOSE-FILES.
      *-----------------------------------------------------------*
           CLOSE PRINT-FILE.
      *-----------------------------------------------------------*
